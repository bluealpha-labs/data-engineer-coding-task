000100*****************************************************************
000200*  COPIA          :  MKPFBDT                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  AREA DE TRABAJO (WORKING-STORAGE) PARA EL  *
000500*                    DESGLOSE POR CAMPO DEL RENGLON FACEBOOK    *
000600*                    TRAS EL UNSTRING.  NUNCA SE COPIA DENTRO    *
000700*                    DE UN FD (VER MKPFBDI) PARA EVITAR QUE SE   *
000800*                    TRASLAPE CON EL RENGLON CRUDO.              *
000900*  PROGRAMADOR    :  SQAX                                       *
001000*  FECHA          :  30/08/2001                                 *
001100*-----------------------------------------------------------------
001200*  MODIFICACIONES                                                *
001300*  FECHA       PROG  TICKET    DESCRIPCION                       *
001400*  30/08/2001  SQAX  MKP-0062  CREACION DEL COPY (SEPARADO DE    *
001500*                               MKPFBDI)                              *
001600*****************************************************************
001700 01  FBDI-TOKENS.
001800     02  FBDI-TOK-CAMPANIA-ID           PIC X(12).
001900     02  FBDI-TOK-CAMPANIA-NOM          PIC X(40).
002000     02  FBDI-TOK-FECHA                 PIC X(16).
002100     02  FBDI-TOK-IMPRESIONES           PIC X(11).
002200     02  FBDI-TOK-CLICS                 PIC X(09).
002300     02  FBDI-TOK-GASTO                 PIC X(13).
002400     02  FBDI-TOK-ALCANCE               PIC X(11).
002500     02  FBDI-TOK-FRECUENCIA            PIC X(07).
002600     02  FBDI-TOK-COMPRAS               PIC X(09).
002700     02  FBDI-TOK-VALOR-COMPRAS         PIC X(13).
002800     02  FILLER                         PIC X(06).
