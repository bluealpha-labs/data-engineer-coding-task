000100*****************************************************************
000200*  COPIA          :  MKPGADI                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL ARCHIVO DE ENTRADA GOOGLE ADS,  *
000500*                    YA APLANADO (UNA LINEA POR CAMPANIA/DIA),  *
000600*                    DELIMITADO POR COMAS.  SE UTILIZA PARA     *
000700*                    LECTURA EN MKP1ING Y MKP4DIS (EL DESGLOSE   *
000800*                    EN CAMPOS VIVE EN MKPGADT, COPIADO APARTE   *
000900*                    EN WORKING-STORAGE PARA NO TRASLAPAR ESTA   *
001000*                    AREA DEL FD DURANTE EL UNSTRING).           *
001100*  PROGRAMADOR    :  EEDR                                       *
001200*  FECHA          :  15/03/1991                                 *
001300*-----------------------------------------------------------------
001400*  MODIFICACIONES                                                *
001500*  FECHA       PROG  TICKET    DESCRIPCION                       *
001600*  15/03/1991  EEDR  MKP-0001  CREACION DEL COPY                 *
001700*  02/11/1998  JLPM  MKP-0047  AMPLIACION DE CAMPOS A Y2K        *
001800*  30/08/2001  SQAX  MKP-0062  SE SEPARA EL DESGLOSE DE CAMPOS   *
001900*                               A MKPGADT (TRASLAPABA EL RENGLON *
002000*                               CRUDO DENTRO DEL MISMO FD)        *
002100*****************************************************************
002200 01  GADI-REGISTRO.
002300     02  GADI-LINEA                     PIC X(250).
002400     02  FILLER                         PIC X(02).
