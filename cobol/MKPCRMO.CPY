000100*****************************************************************
000200*  COPIA          :  MKPCRMO                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL ARCHIVO DE TRABAJO CRM, YA       *
000500*                    TIPIFICADO, CON BANDERAS DE PRESENCIA Y     *
000600*                    CAMPOS DE NORMALIZACION (FECHA ISO, CANAL   *
000700*                    EN MINUSCULAS).  CRMOWK ES ESCRITO POR      *
000800*                    MKP1ING, LEIDO Y REESCRITO POR MKP2VAL, Y   *
000900*                    LEIDO POR MKP3CAR.                          *
001000*  PROGRAMADOR    :  EEDR                                        *
001100*  FECHA          :  16/03/1991                                  *
001200*-----------------------------------------------------------------
001300*  MODIFICACIONES                                                *
001400*  FECHA       PROG  TICKET    DESCRIPCION                       *
001500*  16/03/1991  EEDR  MKP-0006  CREACION DEL COPY                 *
001600*  02/11/1998  JLPM  MKP-0047  AMPLIACION DE CAMPOS A Y2K        *
001700*  14/06/2003  MGCA  MKP-0081  SE AGREGA BANDERA PERCENTIL       *
001800*****************************************************************
001900 01  CRMO-REG-TRABAJO.
002000     02  CRMO-ORDEN-ID                    PIC X(12).
002100     02  CRMO-CLIENTE-ID                  PIC X(12).
002200     02  CRMO-CLIENTE-ID-BAN              PIC X(01).
002300         88  CRMO-CLIENTE-PRESENTE        VALUE "S".
002400         88  CRMO-CLIENTE-AUSENTE         VALUE "N".
002500     02  CRMO-FECHA-ORDEN                 PIC X(20).
002600     02  CRMO-FECHA-ORDEN-R REDEFINES
002700         CRMO-FECHA-ORDEN.
002800         03  CRMO-FECHA-ANO               PIC X(04).
002900         03  CRMO-FECHA-RESTO             PIC X(16).
003000     02  CRMO-FECHA-VALIDA                PIC X(01).
003100         88  CRMO-FECHA-OK                VALUE "S".
003200         88  CRMO-FECHA-MALA              VALUE "N".
003300     02  CRMO-INGRESO                     PIC S9(09)V99.
003400     02  CRMO-INGRESO-BAN                 PIC X(01).
003500         88  CRMO-INGRESO-PRESENTE        VALUE "S".
003600         88  CRMO-INGRESO-AUSENTE         VALUE "N".
003700         88  CRMO-INGRESO-NO-NUMERICO     VALUE "E".
003800     02  CRMO-INGRESO-ATIPICO             PIC X(01).
003900         88  CRMO-ES-ATIPICO               VALUE "S".
004000         88  CRMO-NO-ATIPICO               VALUE "N".
004100     02  CRMO-CANAL-ATRIBUIDO             PIC X(16).
004200     02  CRMO-CAMPANIA-FUENTE             PIC X(20).
004300     02  CRMO-CAMPANIA-FUENTE-BAN         PIC X(01).
004400         88  CRMO-CAMPFTE-PRESENTE        VALUE "S".
004500         88  CRMO-CAMPFTE-AUSENTE         VALUE "N".
004600     02  CRMO-CATEGORIA-PRODUCTO          PIC X(30).
004700     02  CRMO-REGION                      PIC X(20).
004800     02  FILLER                           PIC X(08).
