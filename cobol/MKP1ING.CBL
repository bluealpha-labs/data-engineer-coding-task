000100*****************************************************************
000200*  PROGRAMA       :  MKP1ING                                    *
000300*  APLICACION     :  MKP - MERCADEO DESEMPENO PUBLICITARIO       *
000400*  TIPO           :  BATCH                                       *
000500*  DESCRIPCION    :  INGESTA NOCTURNA.  LEE LOS TRES ARCHIVOS     *
000600*                    FUENTE (GOOGLE ADS, FACEBOOK Y CRM), LOS     *
000700*                    TIPIFICA Y MARCA LA PLATAFORMA DE ORIGEN.    *
000800*                    RECONCILIA LOS RENGLONES DE CRM CUYA FECHA   *
000900*                    TRAE UNA COMA EMBEBIDA (9 CAMPOS EN LUGAR    *
001000*                    DE 8).  NO SE DESCARTA NINGUN RENGLON.       *
001100*  ARCHIVOS       :  GOOGLEIN, FACEBKIN, CRMIN (ENTRADA)          *
001200*                    GADSWK,   FBADWK,   CRMOWK  (TRABAJO)        *
001300*  ACCION         :  PRIMER PASO DEL BATCH DIARIO (VER MKP5CTL)   *
001400*  INSTALADO      :  PRODUCCION - LOTE NOCTURNO 23:00 HRS         *
001500*  BPM/RATIONAL   :  MKP-0011                                     *
001600*-----------------------------------------------------------------
001700*  H I S T O R I A L   D E   C A M B I O S                        *
001800*  FECHA       PROG  TICKET    DESCRIPCION                CAMBIO  *
001900*  20/03/1991  EEDR  MKP-0011  VERSION INICIAL                CR01*
002000*  02/06/1992  EEDR  MKP-0014  SE AGREGA CONTEO POR FUENTE    CR02*
002100*  11/01/1994  EEDR  MKP-0019  ESTANDARIZA BANDERAS PRESENCIA CR03*
002200*  19/09/1995  DRAM  MKP-0026  REVISION DE APERTURA DE        CR04*
002300*                               ARCHIVOS PARA NUEVO DASD          *
002400*  14/02/1997  JLPM  MKP-0038  CORRIGE TRUNCADO DE CRM A 8    CR05*
002500*                               CAMPOS CUANDO VIENEN DE MAS       *
002600*  02/11/1998  JLPM  MKP-0047  REVISION Y2K - FECHAS A 4       CR06*
002700*                               DIGITOS DE ANO EN TODOS LOS        *
002800*                               ARCHIVOS DE TRABAJO                *
002900*  30/08/2001  SQAX  MKP-0062  AGREGA MENSAJE DE ESTADISTICAS  CR07*
003000*                               FINALES PARA BITACORA DE LOTE      *
003100*  14/06/2003  MGCA  MKP-0081  REPARACION DE CAMPO FECHA CRM   CR08*
003200*                               CON COMA EMBEBIDA (9 CAMPOS)       *
003300*  17/10/2003  SQAX  MKP-0084  SE SACA EL DESGLOSE DE CAMPOS   CR09*
003400*                               DE LOS FD (TRASLAPABA EL          *
003500*                               RENGLON CRUDO); AHORA SE COPIA      *
003600*                               A WORKING-STORAGE (MKPGADT/FBDT/    *
003700*                               CRMT).  SE CONVIERTE EN SUB-         *
003800*                               PROGRAMA LLAMADO POR MKP5CTL          *
003900*                               (GOBACK Y LINKAGE EN VEZ DE STOP)     *
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    MKP1ING.
004300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.  MKP - MERCADEO DESEMPENO PUBLICITARIO.
004500 DATE-WRITTEN.  20/03/1991.
004600 DATE-COMPILED.
004700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS CLASE-DIGITOS  IS "0" THRU "9"
005300     UPSI-0 IS UPSI-REPROCESO.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT GOOGLEIN ASSIGN TO GOOGLEIN
005700                     ORGANIZATION IS LINE SEQUENTIAL
005800                     FILE STATUS IS FS-GOOGLEIN FSE-GOOGLEIN.
005900     SELECT FACEBKIN ASSIGN TO FACEBKIN
006000                     ORGANIZATION IS LINE SEQUENTIAL
006100                     FILE STATUS IS FS-FACEBKIN FSE-FACEBKIN.
006200     SELECT CRMIN    ASSIGN TO CRMIN
006300                     ORGANIZATION IS LINE SEQUENTIAL
006400                     FILE STATUS IS FS-CRMIN    FSE-CRMIN.
006500     SELECT GADSWK   ASSIGN TO GADSWK
006600                     ORGANIZATION IS SEQUENTIAL
006700                     FILE STATUS IS FS-GADSWK   FSE-GADSWK.
006800     SELECT FBADWK   ASSIGN TO FBADWK
006900                     ORGANIZATION IS SEQUENTIAL
007000                     FILE STATUS IS FS-FBADWK   FSE-FBADWK.
007100     SELECT CRMOWK   ASSIGN TO CRMOWK
007200                     ORGANIZATION IS SEQUENTIAL
007300                     FILE STATUS IS FS-CRMOWK   FSE-CRMOWK.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  GOOGLEIN
007700     LABEL RECORDS ARE STANDARD.
007800 01  GOOGLEIN-REC.
007900     COPY MKPGADI.
008000 FD  FACEBKIN
008100     LABEL RECORDS ARE STANDARD.
008200 01  FACEBKIN-REC.
008300     COPY MKPFBDI.
008400 FD  CRMIN
008500     LABEL RECORDS ARE STANDARD.
008600 01  CRMIN-REC.
008700     COPY MKPCRMI.
008800 FD  GADSWK
008900     LABEL RECORDS ARE STANDARD.
009000 01  GADSWK-REC.
009100     COPY MKPGADS.
009200 FD  FBADWK
009300     LABEL RECORDS ARE STANDARD.
009400 01  FBADWK-REC.
009500     COPY MKPFBAD.
009600 FD  CRMOWK
009700     LABEL RECORDS ARE STANDARD.
009800 01  CRMOWK-REC.
009900     COPY MKPCRMO.
010000 WORKING-STORAGE SECTION.
010100*--------------------------------------------------------------
010200*    BANDERAS DE 720-CONVIERTE-DECIMAL.  VAN A NIVEL 77 POR SER
010300*    INDEPENDIENTES DE CUALQUIER GRUPO (ESTILO CASA).
010400*--------------------------------------------------------------
010500 77  WKS-CONV-ES-VACIO        PIC X(01) VALUE "N".
010600     88  CONV-ES-VACIO        VALUE "S".
010700     88  CONV-NO-VACIO        VALUE "N".
010800 77  WKS-CONV-ES-NUMERICO     PIC X(01) VALUE "N".
010900     88  CONV-ES-NUMERICO     VALUE "S".
011000     88  CONV-NO-NUMERICO     VALUE "N".
011100*--------------------------------------------------------------
011200*    CODIGOS Y SUB-CODIGOS DE ESTADO DE ARCHIVO (ESTILO CASA)
011300*--------------------------------------------------------------
011400 01  WKS-FS-STATUS.
011500     02  FS-GOOGLEIN             PIC 9(02) VALUE ZEROS.
011600     02  FSE-GOOGLEIN.
011700         03  FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
011800         03  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
011900         03  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
012000     02  FS-FACEBKIN              PIC 9(02) VALUE ZEROS.
012100     02  FSE-FACEBKIN.
012200         03  FSE-RETURN-02        PIC S9(4) COMP-5 VALUE ZERO.
012300         03  FSE-FUNCTION-02      PIC S9(4) COMP-5 VALUE ZERO.
012400         03  FSE-FEEDBACK-02      PIC S9(4) COMP-5 VALUE ZERO.
012500     02  FS-CRMIN                 PIC 9(02) VALUE ZEROS.
012600     02  FSE-CRMIN.
012700         03  FSE-RETURN-03        PIC S9(4) COMP-5 VALUE ZERO.
012800         03  FSE-FUNCTION-03      PIC S9(4) COMP-5 VALUE ZERO.
012900         03  FSE-FEEDBACK-03      PIC S9(4) COMP-5 VALUE ZERO.
013000     02  FS-GADSWK                PIC 9(02) VALUE ZEROS.
013100     02  FSE-GADSWK.
013200         03  FSE-RETURN-04        PIC S9(4) COMP-5 VALUE ZERO.
013300         03  FSE-FUNCTION-04      PIC S9(4) COMP-5 VALUE ZERO.
013400         03  FSE-FEEDBACK-04      PIC S9(4) COMP-5 VALUE ZERO.
013500     02  FS-FBADWK                PIC 9(02) VALUE ZEROS.
013600     02  FSE-FBADWK.
013700         03  FSE-RETURN-05        PIC S9(4) COMP-5 VALUE ZERO.
013800         03  FSE-FUNCTION-05      PIC S9(4) COMP-5 VALUE ZERO.
013900         03  FSE-FEEDBACK-05      PIC S9(4) COMP-5 VALUE ZERO.
014000     02  FS-CRMOWK                PIC 9(02) VALUE ZEROS.
014100     02  FSE-CRMOWK.
014200         03  FSE-RETURN-06        PIC S9(4) COMP-5 VALUE ZERO.
014300         03  FSE-FUNCTION-06      PIC S9(4) COMP-5 VALUE ZERO.
014400         03  FSE-FEEDBACK-06      PIC S9(4) COMP-5 VALUE ZERO.
014500*--------------------------------------------------------------
014600*    INDICADORES DE FIN DE ARCHIVO
014700*--------------------------------------------------------------
014800 01  WKS-INDICADORES.
014900     02  WKS-FIN-GOOGLE           PIC X(01) VALUE "N".
015000         88  FIN-GOOGLE           VALUE "S".
015100     02  WKS-FIN-FACEBOOK         PIC X(01) VALUE "N".
015200         88  FIN-FACEBOOK         VALUE "S".
015300     02  WKS-FIN-CRM              PIC X(01) VALUE "N".
015400         88  FIN-CRM              VALUE "S".
015500*--------------------------------------------------------------
015600*    CONTADORES DEL LOTE (TODOS COMP, ESTILO CASA)
015700*--------------------------------------------------------------
015800 01  WKS-CONTADORES.
015900     02  WKS-GOOGLE-LEIDOS        PIC 9(07) COMP VALUE ZERO.
016000     02  WKS-GOOGLE-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
016100     02  WKS-FACEBOOK-LEIDOS      PIC 9(07) COMP VALUE ZERO.
016200     02  WKS-FACEBOOK-ESCRITOS    PIC 9(07) COMP VALUE ZERO.
016300     02  WKS-CRM-LEIDOS           PIC 9(07) COMP VALUE ZERO.
016400     02  WKS-CRM-ESCRITOS         PIC 9(07) COMP VALUE ZERO.
016500     02  WKS-CRM-REPARADOS        PIC 9(07) COMP VALUE ZERO.
016600     02  WKS-CRM-COMAS            PIC 9(02) COMP VALUE ZERO.
016700*--------------------------------------------------------------
016800*    AREA GENERICA DE CONVERSION DE TEXTO A NUMERICO.  SE USA
016900*    PARA CUALQUIER CAMPO DEL RENGLON ORIGEN, TANTO ENTERO
017000*    COMO CON DOS DECIMALES.
017100*--------------------------------------------------------------
017200 01  WKS-AREA-CONVERSION.
017300     02  WKS-CONV-TEXTO           PIC X(15) VALUE SPACES.
017400     02  WKS-CONV-TEXTO-R REDEFINES
017500         WKS-CONV-TEXTO.
017600         03  WKS-CONV-SIGNO       PIC X(01).
017700         03  WKS-CONV-RESTO       PIC X(14).
017800     02  WKS-CONV-ENTERO          PIC S9(13) COMP VALUE ZERO.
017900     02  WKS-CONV-DECIMAL         PIC S9(09)V99 VALUE ZERO.
018000     02  WKS-CONV-PARTE-ENT       PIC X(11) VALUE SPACES.
018100     02  WKS-CONV-PARTE-ENT-N     PIC 9(10) COMP VALUE ZERO.
018200     02  WKS-CONV-PARTE-DEC       PIC X(02) VALUE SPACES.
018300     02  WKS-CONV-PARTE-DEC-N     PIC 9(02) COMP VALUE ZERO.
018400*--------------------------------------------------------------
018500*    MENSAJES FIJOS DE CONSOLA
018600*--------------------------------------------------------------
018700 01  WKS-MENSAJES.
018800     02  WKS-MSG-BANNER           PIC X(60) VALUE ALL "=".
018900*--------------------------------------------------------------
019000*    AREAS DE DESGLOSE DE CAMPOS (WORKING-STORAGE, NUNCA
019100*    DENTRO DE UN FD -- VER NOTA CR09 ARRIBA Y MKPGADT/
019200*    FBDT/CRMT).
019300*--------------------------------------------------------------
019400     COPY MKPGADT.
019500     COPY MKPFBDT.
019600     COPY MKPCRMT.
019700 LINKAGE SECTION.
019800 01  LK-RETORNO.
019900     02  LK-RETURN-CODE           PIC S9(4) COMP VALUE ZERO.
020000 PROCEDURE DIVISION USING LK-RETORNO.
020100*--------------------------------------------------------------
020200*    100 - CONTROLA LA SECUENCIA DE INGESTA.  ABRE ARCHIVOS,
020300*    PROCESA LAS TRES FUENTES EN ORDEN FIJO (GOOGLE, FACEBOOK,
020400*    CRM), IMPRIME LA ESTADISTICA Y CIERRA.  ESTE PROGRAMA YA
020500*    NO HACE STOP RUN (CR09); REGRESA A MKP5CTL POR GOBACK.
020600*--------------------------------------------------------------
020700 100-PRINCIPAL SECTION.
020800*    EL CODIGO DE RETORNO EMPIEZA EN CERO; SOLO CAMBIA SI
020900*    110-APERTURA-ARCHIVOS ENCUENTRA UN ARCHIVO QUE NO ABRIO.
021000*    SE PASA ZERO A LK RETURN CODE.
021100     MOVE ZERO TO LK-RETURN-CODE
021200*    SE EJECUTA EL PARRAFO 110-APERTURA-ARCHIVOS.
021300     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
021400*    LAS TRES FUENTES SON INDEPENDIENTES ENTRE SI; NO HAY
021500*    LLAVE CRUZADA EN ESTE PASO (ESO LO HACE MKP2VAL/MKP3CAR
021600*    MAS ADELANTE).  SE PROCESAN EN EL ORDEN DEL FD.
021700*    SE EJECUTA EL PARRAFO 200-PROCESA-GOOGLE.
021800     PERFORM 200-PROCESA-GOOGLE THRU 200-PROCESA-GOOGLE-E
021900*    SE EJECUTA EL PARRAFO 210-PROCESA-FACEBOOK.
022000     PERFORM 210-PROCESA-FACEBOOK THRU 210-PROCESA-FACEBOOK-E
022100*    SE EJECUTA EL PARRAFO 220-PROCESA-CRM.
022200     PERFORM 220-PROCESA-CRM THRU 220-PROCESA-CRM-E
022300*    SE EJECUTA EL PARRAFO 900-ESTADISTICAS.
022400     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
022500*    SE EJECUTA EL PARRAFO 950-CIERRA-ARCHIVOS.
022600     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
022700     GOBACK.
022800 100-PRINCIPAL-E.
022900     EXIT.
023000*--------------------------------------------------------------
023100*    110 - ABRE LAS TRES ENTRADAS Y LAS TRES SALIDAS DE
023200*    TRABAJO.  EL FILE STATUS 97 (ARCHIVO VACIO EN ALGUNOS
023300*    COMPILADORES) SE TRATA COMO EXITO, NO COMO ERROR, PORQUE
023400*    UN DIA SIN CAMPANIAS EN UNA FUENTE ES UN CASO VALIDO.  SI
023500*    CUALQUIER OTRO ESTADO SALE MAL SE BRINCA A
023600*    115-ERROR-APERTURA Y EL LOTE SE DETIENE AQUI MISMO (NO
023700*    TIENE CASO SEGUIR SIN LAS TRES FUENTES DISPONIBLES).
023800*--------------------------------------------------------------
023900 110-APERTURA-ARCHIVOS SECTION.
024000     OPEN INPUT  GOOGLEIN FACEBKIN CRMIN
024100     OPEN OUTPUT GADSWK FBADWK CRMOWK
024200*    97 = ARCHIVO SIN REGISTROS; SE NORMALIZA A 0 PARA QUE LA
024300*    PRUEBA DE ABAJO NO LO TOME COMO FALLA DE APERTURA.
024400*    SE EVALUA LA CONDICION SOBRE FS GOOGLEIN.
024500     IF FS-GOOGLEIN = 97 MOVE ZEROS TO FS-GOOGLEIN END-IF
024600*    SE EVALUA LA CONDICION SOBRE FS FACEBKIN.
024700     IF FS-FACEBKIN = 97 MOVE ZEROS TO FS-FACEBKIN END-IF
024800*    SE EVALUA LA CONDICION SOBRE FS CRMIN.
024900     IF FS-CRMIN    = 97 MOVE ZEROS TO FS-CRMIN    END-IF
025000*    SE REVISA SI FS GOOGLEIN ES DISTINTO DEL VALOR ESPERADO.
025100     IF FS-GOOGLEIN NOT = 0 OR FS-FACEBKIN NOT = 0
025200        OR FS-CRMIN NOT = 0 OR FS-GADSWK NOT = 0
025300        OR FS-FBADWK NOT = 0 OR FS-CRMOWK NOT = 0
025400        GO TO 115-ERROR-APERTURA
025500     END-IF
025600     DISPLAY "MKP1ING - ARCHIVOS ABIERTOS CORRECTAMENTE"
025700             UPON CONSOLE
025800     GO TO 110-APERTURA-ARCHIVOS-E.
025900*    115 - SOLO SE LLEGA AQUI POR EL GO TO DE ARRIBA.  SE
026000*    IMPRIME EL FILE STATUS DE LAS TRES ENTRADAS PARA QUE
026100*    OPERACION SEPA CUAL ARCHIVO REVISAR, SE CIERRA LO QUE SI
026200*    SE ALCANZO A ABRIR Y SE REGRESA CODIGO 91 A MKP5CTL.
026300 115-ERROR-APERTURA.
026400     DISPLAY WKS-MSG-BANNER UPON CONSOLE
026500     DISPLAY "MKP1ING - ERROR EN APERTURA DE ARCHIVOS"
026600             UPON CONSOLE
026700     DISPLAY "GOOGLEIN=" FS-GOOGLEIN " FACEBKIN=" FS-FACEBKIN
026800             " CRMIN=" FS-CRMIN UPON CONSOLE
026900     DISPLAY WKS-MSG-BANNER UPON CONSOLE
027000*    SE EJECUTA EL PARRAFO 950-CIERRA-ARCHIVOS.
027100     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
027200*    SE PASA 91 A LK RETURN CODE.
027300     MOVE 91 TO LK-RETURN-CODE
027400     GOBACK.
027500 110-APERTURA-ARCHIVOS-E.
027600     EXIT.
027700*--------------------------------------------------------------
027800*    200 - PROCESA GOOGLE ADS.  EL ARCHIVO YA VIENE APLANADO
027900*    (UN RENGLON POR CAMPANIA/DIA); SOLO SE TIPIFICA Y SE
028000*    MARCA LA PLATAFORMA.  GOOGLEIN NO TRAE ENCABEZADO, POR
028100*    ESO SOLO HAY UN READ ANTES DEL PERFORM (COMPARAR CON
028200*    FACEBKIN Y CRMIN MAS ABAJO, QUE SI LO TRAEN).
028300*--------------------------------------------------------------
028400 200-PROCESA-GOOGLE SECTION.
028500*    SE LEE EL SIGUIENTE RENGLON DE GOOGLEIN.
028600     READ GOOGLEIN INTO GOOGLEIN-REC
028700          AT END SET FIN-GOOGLE TO TRUE
028800     END-READ
028900*    SE EJECUTA EL PARRAFO 201-LEE-GOOGLE.
029000     PERFORM 201-LEE-GOOGLE THRU 201-LEE-GOOGLE-E UNTIL FIN-GOOGLE.
029100 200-PROCESA-GOOGLE-E.
029200     EXIT.
029300*    201 - UN RENGLON DE GOOGLE ADS: SE DESARMA, SE ARMA EL
029400*    REGISTRO DE TRABAJO Y SE ESCRIBE A GADSWK.
029500 201-LEE-GOOGLE SECTION.
029600*    SE INCREMENTA WKS GOOGLE LEIDOS.
029700     ADD 1 TO WKS-GOOGLE-LEIDOS
029800*    SE EJECUTA EL PARRAFO 205-DESARMA-GOOGLE.
029900     PERFORM 205-DESARMA-GOOGLE THRU 205-DESARMA-GOOGLE-E
030000*    SE EJECUTA EL PARRAFO 206-ARMA-REG-GOOGLE.
030100     PERFORM 206-ARMA-REG-GOOGLE THRU 206-ARMA-REG-GOOGLE-E
030200*    SE GRABA GADSWK REC.
030300     WRITE GADSWK-REC
030400*    SE EVALUA LA CONDICION SOBRE FS GADSWK.
030500     IF FS-GADSWK = 0 ADD 1 TO WKS-GOOGLE-ESCRITOS END-IF
030600*    SE LEE EL SIGUIENTE RENGLON DE GOOGLEIN.
030700     READ GOOGLEIN INTO GOOGLEIN-REC
030800          AT END SET FIN-GOOGLE TO TRUE
030900     END-READ.
031000 201-LEE-GOOGLE-E.
031100     EXIT.
031200*    205 - EL RENGLON CRUDO DE GOOGLEIN-REC (COPY MKPGADI) SE
031300*    DESARME A LOS TOKENS DE MKPGADT.  DIEZ CAMPOS FIJOS,
031400*    SIEMPRE EN EL MISMO ORDEN; NO HAY CAMPO CON COMA EMBEBIDA
031500*    EN GOOGLE COMO SI LA HAY EN CRM (VER 225 MAS ABAJO).
031600 205-DESARMA-GOOGLE SECTION.
031700*    SE DESARMA GADI LINEA POR SUS SEPARADORES.
031800     UNSTRING GADI-LINEA DELIMITED BY ","
031900        INTO GADI-TOK-CAMPANIA-ID   GADI-TOK-CAMPANIA-NOM
032000             GADI-TOK-CAMPANIA-TIPO GADI-TOK-ESTADO
032100             GADI-TOK-FECHA         GADI-TOK-IMPRESIONES
032200             GADI-TOK-CLICS         GADI-TOK-COSTO-MICROS
032300             GADI-TOK-CONVERSIONES  GADI-TOK-VALOR-CONVERSION
032400     END-UNSTRING.
032500 205-DESARMA-GOOGLE-E.
032600     EXIT.
032700*    206 - ARMA GADSWK-REC A PARTIR DE LOS TOKENS.  CADA CAMPO
032800*    NUMERICO LLEVA SU PROPIA BANDERA DE PRESENCIA/VALIDEZ
032900*    (BAN = "N" AUSENTE, "S" PRESENTE, "E" ERROR DE FORMATO);
033000*    MKP2VAL ES QUIEN DECIDE SI ESO ES UN HALLAZGO DE
033100*    VALIDACION O NO.  AQUI SOLO SE TIPIFICA Y SE MARCA.
033200 206-ARMA-REG-GOOGLE SECTION.
033300*    SE PASA SPACES A GADSWK REC.
033400     MOVE SPACES            TO GADSWK-REC
033500*    SE PASA GADI TOK CAMPANIA ID A GADS CAMPANIA ID.
033600     MOVE GADI-TOK-CAMPANIA-ID   TO GADS-CAMPANIA-ID
033700*    SE PASA GADI TOK CAMPANIA NOM A GADS CAMPANIA NOM.
033800     MOVE GADI-TOK-CAMPANIA-NOM  TO GADS-CAMPANIA-NOM
033900*    SE PASA GADI TOK CAMPANIA TIPO A GADS CAMPANIA TIPO.
034000     MOVE GADI-TOK-CAMPANIA-TIPO TO GADS-CAMPANIA-TIPO
034100*    SE PASA GADI TOK ESTADO A GADS ESTADO.
034200     MOVE GADI-TOK-ESTADO        TO GADS-ESTADO
034300*    SE PASA GADI TOK FECHA A GADS FECHA.
034400     MOVE GADI-TOK-FECHA         TO GADS-FECHA
034500*    SE PASA "google_ads" A GADS PLATAFORMA.
034600     MOVE "google_ads"           TO GADS-PLATAFORMA
034700*    IMPRESIONES: ENTERO SIN DECIMALES, PUEDE VENIR VACIO.
034800*    SE PASA GADI TOK IMPRESIONES A WKS CONV TEXTO.
034900     MOVE GADI-TOK-IMPRESIONES   TO WKS-CONV-TEXTO
035000*    SE EJECUTA EL PARRAFO 710-CONVIERTE-ENTERO.
035100     PERFORM 710-CONVIERTE-ENTERO THRU 710-CONVIERTE-ENTERO-E
035200*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
035300     IF CONV-ES-VACIO
035400*    SE PASA "N" A GADS IMPRESIONES BAN.
035500        MOVE "N" TO GADS-IMPRESIONES-BAN
035600*    SE PASA ZERO A GADS IMPRESIONES.
035700        MOVE ZERO TO GADS-IMPRESIONES
035800*    CASO CONTRARIO.
035900     ELSE
036000*    SE PASA "S" A GADS IMPRESIONES BAN.
036100        MOVE "S" TO GADS-IMPRESIONES-BAN
036200*    SE PASA WKS CONV ENTERO A GADS IMPRESIONES.
036300        MOVE WKS-CONV-ENTERO TO GADS-IMPRESIONES
036400     END-IF
036500*    CLICS: MISMO TRATAMIENTO QUE IMPRESIONES.
036600*    SE PASA GADI TOK CLICS A WKS CONV TEXTO.
036700     MOVE GADI-TOK-CLICS         TO WKS-CONV-TEXTO
036800*    SE EJECUTA EL PARRAFO 710-CONVIERTE-ENTERO.
036900     PERFORM 710-CONVIERTE-ENTERO THRU 710-CONVIERTE-ENTERO-E
037000*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
037100     IF CONV-ES-VACIO
037200*    SE PASA "N" A GADS CLICS BAN.
037300        MOVE "N" TO GADS-CLICS-BAN
037400*    SE PASA ZERO A GADS CLICS.
037500        MOVE ZERO TO GADS-CLICS
037600*    CASO CONTRARIO.
037700     ELSE
037800*    SE PASA "S" A GADS CLICS BAN.
037900        MOVE "S" TO GADS-CLICS-BAN
038000*    SE PASA WKS CONV ENTERO A GADS CLICS.
038100        MOVE WKS-CONV-ENTERO TO GADS-CLICS
038200     END-IF
038300*    COSTO_MICROS ES EL UNICO CAMPO DE ESTE RENGLON QUE
038400*    DISTINGUE VACIO DE "TRAE TEXTO NO NUMERICO" (BAN="E");
038500*    MKP2VAL USA ESA "E" PARA SU HALLAZGO "NON-NUMERIC
038600*    COST_MICROS" (VER SPEC DE VALIDACION).
038700*    SE PASA GADI TOK COSTO MICROS A WKS CONV TEXTO.
038800     MOVE GADI-TOK-COSTO-MICROS  TO WKS-CONV-TEXTO
038900*    SE EJECUTA EL PARRAFO 710-CONVIERTE-ENTERO.
039000     PERFORM 710-CONVIERTE-ENTERO THRU 710-CONVIERTE-ENTERO-E
039100*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
039200     IF CONV-ES-VACIO
039300*    SE PASA "N" A GADS COSTO MICROS BAN.
039400        MOVE "N" TO GADS-COSTO-MICROS-BAN
039500*    SE PASA ZERO A GADS COSTO MICROS.
039600        MOVE ZERO TO GADS-COSTO-MICROS
039700*    CASO CONTRARIO.
039800     ELSE
039900*    SE PREGUNTA POR LA BANDERA CONV ES NUMERICO DE LA
040000*    CONVERSION.
040100        IF CONV-ES-NUMERICO
040200*    SE PASA "S" A GADS COSTO MICROS BAN.
040300           MOVE "S" TO GADS-COSTO-MICROS-BAN
040400*    SE PASA WKS CONV ENTERO A GADS COSTO MICROS.
040500           MOVE WKS-CONV-ENTERO TO GADS-COSTO-MICROS
040600*    CASO CONTRARIO.
040700        ELSE
040800*    SE PASA "E" A GADS COSTO MICROS BAN.
040900           MOVE "E" TO GADS-COSTO-MICROS-BAN
041000*    SE PASA ZERO A GADS COSTO MICROS.
041100           MOVE ZERO TO GADS-COSTO-MICROS
041200        END-IF
041300     END-IF
041400*    CONVERSIONES: ENTERO, MISMO PATRON DE IMPRESIONES/CLICS.
041500*    SE PASA GADI TOK CONVERSIONES A WKS CONV TEXTO.
041600     MOVE GADI-TOK-CONVERSIONES  TO WKS-CONV-TEXTO
041700*    SE EJECUTA EL PARRAFO 710-CONVIERTE-ENTERO.
041800     PERFORM 710-CONVIERTE-ENTERO THRU 710-CONVIERTE-ENTERO-E
041900*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
042000     IF CONV-ES-VACIO
042100*    SE PASA "N" A GADS CONVERSIONES BAN.
042200        MOVE "N" TO GADS-CONVERSIONES-BAN
042300*    SE PASA ZERO A GADS CONVERSIONES.
042400        MOVE ZERO TO GADS-CONVERSIONES
042500*    CASO CONTRARIO.
042600     ELSE
042700*    SE PASA "S" A GADS CONVERSIONES BAN.
042800        MOVE "S" TO GADS-CONVERSIONES-BAN
042900*    SE PASA WKS CONV ENTERO A GADS CONVERSIONES.
043000        MOVE WKS-CONV-ENTERO TO GADS-CONVERSIONES
043100     END-IF
043200*    VALOR_CONVERSION SI LLEVA DECIMALES (720, NO 710).
043300*    SE PASA GADI TOK VALOR CONVERSION A WKS CONV TEXTO.
043400     MOVE GADI-TOK-VALOR-CONVERSION TO WKS-CONV-TEXTO
043500*    SE EJECUTA EL PARRAFO 720-CONVIERTE-DECIMAL.
043600     PERFORM 720-CONVIERTE-DECIMAL THRU 720-CONVIERTE-DECIMAL-E
043700*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
043800     IF CONV-ES-VACIO
043900*    SE PASA "N" A GADS VALOR CONVERSION BAN.
044000        MOVE "N" TO GADS-VALOR-CONVERSION-BAN
044100*    SE PASA ZERO A GADS VALOR CONVERSION.
044200        MOVE ZERO TO GADS-VALOR-CONVERSION
044300*    CASO CONTRARIO.
044400     ELSE
044500*    SE PASA "S" A GADS VALOR CONVERSION BAN.
044600        MOVE "S" TO GADS-VALOR-CONVERSION-BAN
044700*    SE PASA WKS CONV DECIMAL A GADS VALOR CONVERSION.
044800        MOVE WKS-CONV-DECIMAL TO GADS-VALOR-CONVERSION
044900     END-IF
045000*    LA LLAVE CAMPANIA+FECHA SE ARMA AL FINAL, YA CON LOS
045100*    CAMPOS DE GADSWK LLENOS (MKP2VAL/MKP3CAR LA USAN PARA
045200*    DUPLICADOS Y PARA EL SORT DE CARGA).
045300*    SE PASA GADS CAMPANIA ID A GADS LLAVE CAMPANIA.
045400     MOVE GADS-CAMPANIA-ID TO GADS-LLAVE-CAMPANIA
045500*    SE PASA GADS FECHA A GADS LLAVE FECHA..
045600     MOVE GADS-FECHA       TO GADS-LLAVE-FECHA.
045700 206-ARMA-REG-GOOGLE-E.
045800     EXIT.
045900*--------------------------------------------------------------
046000*    210 - PROCESA FACEBOOK.  EL ARCHIVO TRAE ENCABEZADO, POR
046100*    ESO HAY DOS READ ANTES DEL PERFORM (EL PRIMERO SE
046200*    DESCARTA; ES EL RENGLON DE TITULOS DE COLUMNA).
046300*--------------------------------------------------------------
046400 210-PROCESA-FACEBOOK SECTION.
046500*    SE LEE EL SIGUIENTE RENGLON DE FACEBKIN.
046600     READ FACEBKIN INTO FACEBKIN-REC
046700          AT END SET FIN-FACEBOOK TO TRUE
046800     END-READ
046900*    SE LEE EL SIGUIENTE RENGLON DE FACEBKIN.
047000     READ FACEBKIN INTO FACEBKIN-REC
047100          AT END SET FIN-FACEBOOK TO TRUE
047200     END-READ
047300*    SE EJECUTA EL PARRAFO 211-LEE-FACEBOOK.
047400     PERFORM 211-LEE-FACEBOOK THRU 211-LEE-FACEBOOK-E
047500             UNTIL FIN-FACEBOOK.
047600 210-PROCESA-FACEBOOK-E.
047700     EXIT.
047800*    211 - UN RENGLON DE FACEBOOK: SE DESARMA, SE ARMA EL
047900*    REGISTRO DE TRABAJO Y SE ESCRIBE A FBADWK.  MISMO PATRON
048000*    QUE 201-LEE-GOOGLE.
048100 211-LEE-FACEBOOK SECTION.
048200*    SE INCREMENTA WKS FACEBOOK LEIDOS.
048300     ADD 1 TO WKS-FACEBOOK-LEIDOS
048400*    SE EJECUTA EL PARRAFO 215-DESARMA-FACEBOOK.
048500     PERFORM 215-DESARMA-FACEBOOK THRU 215-DESARMA-FACEBOOK-E
048600*    SE EJECUTA EL PARRAFO 216-ARMA-REG-FACEBOOK.
048700     PERFORM 216-ARMA-REG-FACEBOOK THRU 216-ARMA-REG-FACEBOOK-E
048800*    SE GRABA FBADWK REC.
048900     WRITE FBADWK-REC
049000*    SE EVALUA LA CONDICION SOBRE FS FBADWK.
049100     IF FS-FBADWK = 0 ADD 1 TO WKS-FACEBOOK-ESCRITOS END-IF
049200*    SE LEE EL SIGUIENTE RENGLON DE FACEBKIN.
049300     READ FACEBKIN INTO FACEBKIN-REC
049400          AT END SET FIN-FACEBOOK TO TRUE
049500     END-READ.
049600 211-LEE-FACEBOOK-E.
049700     EXIT.
049800*    215 - DIEZ CAMPOS FIJOS, IGUAL QUE GOOGLE, PERO SIN
049900*    CAMPANIA-TIPO NI ESTADO (FACEBOOK NO LOS TRAE).
050000 215-DESARMA-FACEBOOK SECTION.
050100*    SE DESARMA FBDI LINEA POR SUS SEPARADORES.
050200     UNSTRING FBDI-LINEA DELIMITED BY ","
050300        INTO FBDI-TOK-CAMPANIA-ID  FBDI-TOK-CAMPANIA-NOM
050400             FBDI-TOK-FECHA        FBDI-TOK-IMPRESIONES
050500             FBDI-TOK-CLICS        FBDI-TOK-GASTO
050600             FBDI-TOK-ALCANCE      FBDI-TOK-FRECUENCIA
050700             FBDI-TOK-COMPRAS      FBDI-TOK-VALOR-COMPRAS
050800     END-UNSTRING.
050900 215-DESARMA-FACEBOOK-E.
051000     EXIT.
051100*    216 - ARMA FBADWK-REC.  MISMO ESQUEMA DE BANDERAS
051200*    N/S/E QUE 206-ARMA-REG-GOOGLE; AQUI NINGUN CAMPO
051300*    DISTINGUE "E" DE "N" PORQUE FACEBOOK NO TIENE UN CAMPO
051400*    ANALOGO A COSTO_MICROS EN LAS REGLAS DE VALIDACION.
051500 216-ARMA-REG-FACEBOOK SECTION.
051600*    SE PASA SPACES A FBADWK REC.
051700     MOVE SPACES              TO FBADWK-REC
051800*    SE PASA FBDI TOK CAMPANIA ID A FBAD CAMPANIA ID.
051900     MOVE FBDI-TOK-CAMPANIA-ID  TO FBAD-CAMPANIA-ID
052000*    SE PASA FBDI TOK CAMPANIA NOM A FBAD CAMPANIA NOM.
052100     MOVE FBDI-TOK-CAMPANIA-NOM TO FBAD-CAMPANIA-NOM
052200*    SE PASA FBDI TOK FECHA A FBAD FECHA.
052300     MOVE FBDI-TOK-FECHA        TO FBAD-FECHA
052400*    SE PASA "facebook" A FBAD PLATAFORMA.
052500     MOVE "facebook"            TO FBAD-PLATAFORMA
052600*    IMPRESIONES Y CLICS: ENTEROS.
052700*    SE PASA FBDI TOK IMPRESIONES A WKS CONV TEXTO.
052800     MOVE FBDI-TOK-IMPRESIONES  TO WKS-CONV-TEXTO
052900*    SE EJECUTA EL PARRAFO 710-CONVIERTE-ENTERO.
053000     PERFORM 710-CONVIERTE-ENTERO THRU 710-CONVIERTE-ENTERO-E
053100*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
053200     IF CONV-ES-VACIO
053300*    SE PASA "N" A FBAD IMPRESIONES BAN.
053400        MOVE "N" TO FBAD-IMPRESIONES-BAN
053500*    SE PASA ZERO A FBAD IMPRESIONES.
053600        MOVE ZERO TO FBAD-IMPRESIONES
053700*    CASO CONTRARIO.
053800     ELSE
053900*    SE PASA "S" A FBAD IMPRESIONES BAN.
054000        MOVE "S" TO FBAD-IMPRESIONES-BAN
054100*    SE PASA WKS CONV ENTERO A FBAD IMPRESIONES.
054200        MOVE WKS-CONV-ENTERO TO FBAD-IMPRESIONES
054300     END-IF
054400*    SE PASA FBDI TOK CLICS A WKS CONV TEXTO.
054500     MOVE FBDI-TOK-CLICS        TO WKS-CONV-TEXTO
054600*    SE EJECUTA EL PARRAFO 710-CONVIERTE-ENTERO.
054700     PERFORM 710-CONVIERTE-ENTERO THRU 710-CONVIERTE-ENTERO-E
054800*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
054900     IF CONV-ES-VACIO
055000*    SE PASA "N" A FBAD CLICS BAN.
055100        MOVE "N" TO FBAD-CLICS-BAN
055200*    SE PASA ZERO A FBAD CLICS.
055300        MOVE ZERO TO FBAD-CLICS
055400*    CASO CONTRARIO.
055500     ELSE
055600*    SE PASA "S" A FBAD CLICS BAN.
055700        MOVE "S" TO FBAD-CLICS-BAN
055800*    SE PASA WKS CONV ENTERO A FBAD CLICS.
055900        MOVE WKS-CONV-ENTERO TO FBAD-CLICS
056000     END-IF
056100*    GASTO: UNICO CAMPO DE GASTO DE FACEBOOK, LLEVA DECIMALES.
056200*    SE PASA FBDI TOK GASTO A WKS CONV TEXTO.
056300     MOVE FBDI-TOK-GASTO        TO WKS-CONV-TEXTO
056400*    SE EJECUTA EL PARRAFO 720-CONVIERTE-DECIMAL.
056500     PERFORM 720-CONVIERTE-DECIMAL THRU 720-CONVIERTE-DECIMAL-E
056600*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
056700     IF CONV-ES-VACIO
056800*    SE PASA "N" A FBAD GASTO BAN.
056900        MOVE "N" TO FBAD-GASTO-BAN
057000*    SE PASA ZERO A FBAD GASTO.
057100        MOVE ZERO TO FBAD-GASTO
057200*    CASO CONTRARIO.
057300     ELSE
057400*    SE PASA "S" A FBAD GASTO BAN.
057500        MOVE "S" TO FBAD-GASTO-BAN
057600*    SE PASA WKS CONV DECIMAL A FBAD GASTO.
057700        MOVE WKS-CONV-DECIMAL TO FBAD-GASTO
057800     END-IF
057900*    ALCANCE: ENTERO (PERSONAS UNICAS ALCANZADAS).
058000*    SE PASA FBDI TOK ALCANCE A WKS CONV TEXTO.
058100     MOVE FBDI-TOK-ALCANCE      TO WKS-CONV-TEXTO
058200*    SE EJECUTA EL PARRAFO 710-CONVIERTE-ENTERO.
058300     PERFORM 710-CONVIERTE-ENTERO THRU 710-CONVIERTE-ENTERO-E
058400*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
058500     IF CONV-ES-VACIO
058600*    SE PASA "N" A FBAD ALCANCE BAN.
058700        MOVE "N" TO FBAD-ALCANCE-BAN
058800*    SE PASA ZERO A FBAD ALCANCE.
058900        MOVE ZERO TO FBAD-ALCANCE
059000*    CASO CONTRARIO.
059100     ELSE
059200*    SE PASA "S" A FBAD ALCANCE BAN.
059300        MOVE "S" TO FBAD-ALCANCE-BAN
059400*    SE PASA WKS CONV ENTERO A FBAD ALCANCE.
059500        MOVE WKS-CONV-ENTERO TO FBAD-ALCANCE
059600     END-IF
059700*    FRECUENCIA: TRAE DECIMALES (PROMEDIO DE IMPACTOS POR
059800*    PERSONA), POR ESO USA 720 Y NO 710.
059900*    SE PASA FBDI TOK FRECUENCIA A WKS CONV TEXTO.
060000     MOVE FBDI-TOK-FRECUENCIA   TO WKS-CONV-TEXTO
060100*    SE EJECUTA EL PARRAFO 720-CONVIERTE-DECIMAL.
060200     PERFORM 720-CONVIERTE-DECIMAL THRU 720-CONVIERTE-DECIMAL-E
060300*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
060400     IF CONV-ES-VACIO
060500*    SE PASA "N" A FBAD FRECUENCIA BAN.
060600        MOVE "N" TO FBAD-FRECUENCIA-BAN
060700*    SE PASA ZERO A FBAD FRECUENCIA.
060800        MOVE ZERO TO FBAD-FRECUENCIA
060900*    CASO CONTRARIO.
061000     ELSE
061100*    SE PASA "S" A FBAD FRECUENCIA BAN.
061200        MOVE "S" TO FBAD-FRECUENCIA-BAN
061300*    SE PASA WKS CONV DECIMAL A FBAD FRECUENCIA.
061400        MOVE WKS-CONV-DECIMAL TO FBAD-FRECUENCIA
061500     END-IF
061600*    COMPRAS: ENTERO.
061700*    SE PASA FBDI TOK COMPRAS A WKS CONV TEXTO.
061800     MOVE FBDI-TOK-COMPRAS      TO WKS-CONV-TEXTO
061900*    SE EJECUTA EL PARRAFO 710-CONVIERTE-ENTERO.
062000     PERFORM 710-CONVIERTE-ENTERO THRU 710-CONVIERTE-ENTERO-E
062100*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
062200     IF CONV-ES-VACIO
062300*    SE PASA "N" A FBAD COMPRAS BAN.
062400        MOVE "N" TO FBAD-COMPRAS-BAN
062500*    SE PASA ZERO A FBAD COMPRAS.
062600        MOVE ZERO TO FBAD-COMPRAS
062700*    CASO CONTRARIO.
062800     ELSE
062900*    SE PASA "S" A FBAD COMPRAS BAN.
063000        MOVE "S" TO FBAD-COMPRAS-BAN
063100*    SE PASA WKS CONV ENTERO A FBAD COMPRAS.
063200        MOVE WKS-CONV-ENTERO TO FBAD-COMPRAS
063300     END-IF
063400*    VALOR_COMPRAS: DECIMAL.
063500*    SE PASA FBDI TOK VALOR COMPRAS A WKS CONV TEXTO.
063600     MOVE FBDI-TOK-VALOR-COMPRAS TO WKS-CONV-TEXTO
063700*    SE EJECUTA EL PARRAFO 720-CONVIERTE-DECIMAL.
063800     PERFORM 720-CONVIERTE-DECIMAL THRU 720-CONVIERTE-DECIMAL-E
063900*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
064000     IF CONV-ES-VACIO
064100*    SE PASA "N" A FBAD VALOR COMPRAS BAN.
064200        MOVE "N" TO FBAD-VALOR-COMPRAS-BAN
064300*    SE PASA ZERO A FBAD VALOR COMPRAS.
064400        MOVE ZERO TO FBAD-VALOR-COMPRAS
064500*    CASO CONTRARIO.
064600     ELSE
064700*    SE PASA "S" A FBAD VALOR COMPRAS BAN.
064800        MOVE "S" TO FBAD-VALOR-COMPRAS-BAN
064900*    SE PASA WKS CONV DECIMAL A FBAD VALOR COMPRAS.
065000        MOVE WKS-CONV-DECIMAL TO FBAD-VALOR-COMPRAS
065100     END-IF
065200*    LA LLAVE SOLO TOMA LOS PRIMEROS 10 CARACTERES DE LA
065300*    FECHA (FBAD-FECHA PUEDE TRAER HORA U OTRO SUFIJO SEGUN
065400*    LA FUENTE; LA LLAVE DE DUPLICADOS SOLO NECESITA LA
065500*    PARTE AAAA-MM-DD).
065600*    SE PASA FBAD CAMPANIA ID A FBAD LLAVE CAMPANIA.
065700     MOVE FBAD-CAMPANIA-ID TO FBAD-LLAVE-CAMPANIA
065800*    SE PASA FBAD FECHA(1:10) A FBAD LLAVE FECHA..
065900     MOVE FBAD-FECHA(1:10) TO FBAD-LLAVE-FECHA.
066000 216-ARMA-REG-FACEBOOK-E.
066100     EXIT.
066200*--------------------------------------------------------------
066300*    220 - PROCESA CRM.  EL ARCHIVO TRAE ENCABEZADO Y LA
066400*    CANTIDAD DE CAMPOS POR RENGLON ES VARIABLE (7 A 9) CUANDO
066500*    LA FECHA VIENE CON UNA COMA EMBEBIDA.  NUNCA SE DESCARTA
066600*    UN RENGLON (CR08).
066700*--------------------------------------------------------------
066800 220-PROCESA-CRM SECTION.
066900*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
067000     READ CRMIN INTO CRMIN-REC
067100          AT END SET FIN-CRM TO TRUE
067200     END-READ
067300*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
067400     READ CRMIN INTO CRMIN-REC
067500          AT END SET FIN-CRM TO TRUE
067600     END-READ
067700*    SE EJECUTA EL PARRAFO 221-LEE-CRM.
067800     PERFORM 221-LEE-CRM THRU 221-LEE-CRM-E UNTIL FIN-CRM.
067900 220-PROCESA-CRM-E.
068000     EXIT.
068100*    221 - UN RENGLON DE CRM.  A DIFERENCIA DE GOOGLE Y
068200*    FACEBOOK, AQUI HAY QUE CONTAR LAS COMAS ANTES DE
068300*    DESARMAR EL RENGLON (223), PORQUE EL NUMERO DE COMAS ES
068400*    LA UNICA PISTA DE SI LA FECHA TRAJO UNA COMA EMBEBIDA.
068500 221-LEE-CRM SECTION.
068600*    SE INCREMENTA WKS CRM LEIDOS.
068700     ADD 1 TO WKS-CRM-LEIDOS
068800*    SE EJECUTA EL PARRAFO 223-CUENTA-CAMPOS-CRM.
068900     PERFORM 223-CUENTA-CAMPOS-CRM THRU 223-CUENTA-CAMPOS-CRM-E
069000*    SE EJECUTA EL PARRAFO 225-RECONCILIA-CAMPOS-CRM.
069100     PERFORM 225-RECONCILIA-CAMPOS-CRM
069200             THRU 225-RECONCILIA-CAMPOS-CRM-E
069300*    SE EJECUTA EL PARRAFO 226-ARMA-REG-CRM.
069400     PERFORM 226-ARMA-REG-CRM THRU 226-ARMA-REG-CRM-E
069500*    SE GRABA CRMOWK REC.
069600     WRITE CRMOWK-REC
069700*    SE EVALUA LA CONDICION SOBRE FS CRMOWK.
069800     IF FS-CRMOWK = 0 ADD 1 TO WKS-CRM-ESCRITOS END-IF
069900*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
070000     READ CRMIN INTO CRMIN-REC
070100          AT END SET FIN-CRM TO TRUE
070200     END-READ.
070300 221-LEE-CRM-E.
070400     EXIT.
070500*    223 - CUENTA LAS COMAS DEL RENGLON CRUDO Y DESARMA HASTA
070600*    9 FRAGMENTOS (UNO MAS DE LOS 8 CAMPOS NORMALES, POR SI
070700*    LA FECHA TRAJO LA COMA EMBEBIDA).  SI EL RENGLON TRAE
070800*    MENOS DE 8 CAMPOS O MAS DE 9, LOS FRAGMENTOS QUE FALTAN
070900*    QUEDAN EN BLANCO Y LOS QUE SOBRAN SE IGNORAN (225 DECIDE
071000*    QUE HACER CON LO QUE HAY).
071100 223-CUENTA-CAMPOS-CRM SECTION.
071200*    SE PASA ZERO A WKS CRM COMAS.
071300     MOVE ZERO TO WKS-CRM-COMAS
071400*    SE CUENTAN LAS COMAS DE CRMI LINEA.
071500     INSPECT CRMI-LINEA TALLYING WKS-CRM-COMAS FOR ALL ","
071600*    SE INCREMENTA WKS CRM COMAS.
071700     ADD 1 TO WKS-CRM-COMAS GIVING CRMI-CUENTA-FRAGMENTOS
071800*    SE PASA SPACES A CRMI FRAGMENTOS.
071900     MOVE SPACES TO CRMI-FRAGMENTOS
072000*    SE DESARMA CRMI LINEA POR SUS SEPARADORES.
072100     UNSTRING CRMI-LINEA DELIMITED BY ","
072200        INTO CRMI-FRAG(1) CRMI-FRAG(2) CRMI-FRAG(3)
072300             CRMI-FRAG(4) CRMI-FRAG(5) CRMI-FRAG(6)
072400             CRMI-FRAG(7) CRMI-FRAG(8) CRMI-FRAG(9)
072500     END-UNSTRING.
072600 223-CUENTA-CAMPOS-CRM-E.
072700     EXIT.
072800*--------------------------------------------------------------
072900*    225 - SI VIENEN EXACTAMENTE 9 FRAGMENTOS, LA FECHA TRAJO
073000*    UNA COMA EMBEBIDA ("ENERO 4, 2024"); SE RESTITUYE LA COMA
073100*    Y SE RECORREN LOS CAMPOS RESTANTES UNA POSICION A LA
073200*    IZQUIERDA.  EN CUALQUIER OTRO CASO (8, MENOS DE 8 O MAS
073300*    DE 9) SE USAN LOS FRAGMENTOS 1-8 TAL CUAL; LOS QUE FALTEN
073400*    QUEDAN EN BLANCO Y LOS QUE SOBREN SE IGNORAN.
073500*--------------------------------------------------------------
073600 225-RECONCILIA-CAMPOS-CRM SECTION.
073700*    SE EVALUA LA CONDICION SOBRE CRMI CUENTA FRAGMENTOS.
073800     IF CRMI-CUENTA-FRAGMENTOS = 9
073900*       CASO DE COMA EMBEBIDA: EL FRAGMENTO 3 Y EL 4 SON LAS
074000*       DOS MITADES DE LA FECHA ("ENERO 4" Y "2024"); SE
074100*       VUELVEN A JUNTAR CON STRING, RESTITUYENDO LA COMA
074200*       QUE EL UNSTRING SE COMIO.  DE AHI EN ADELANTE CADA
074300*       CAMPO QUEDA UNA POSICION MAS ADELANTE QUE EN EL CASO
074400*       NORMAL DE 8 CAMPOS.
074500*    SE INCREMENTA WKS CRM REPARADOS.
074600        ADD 1 TO WKS-CRM-REPARADOS
074700*    SE PASA CRMI FRAG(1) A CRMI TOK ORDEN ID.
074800        MOVE CRMI-FRAG(1) TO CRMI-TOK-ORDEN-ID
074900*    SE PASA CRMI FRAG(2) A CRMI TOK CLIENTE ID.
075000        MOVE CRMI-FRAG(2) TO CRMI-TOK-CLIENTE-ID
075100*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
075200        STRING CRMI-FRAG(3) DELIMITED BY SPACE
075300               ", "         DELIMITED BY SIZE
075400               CRMI-FRAG(4)  DELIMITED BY SPACE
075500               INTO CRMI-TOK-FECHA-ORDEN
075600        END-STRING
075700*    SE PASA CRMI FRAG(5) A CRMI TOK INGRESO.
075800        MOVE CRMI-FRAG(5) TO CRMI-TOK-INGRESO
075900*    SE PASA CRMI FRAG(6) A CRMI TOK CANAL.
076000        MOVE CRMI-FRAG(6) TO CRMI-TOK-CANAL
076100*    SE PASA CRMI FRAG(7) A CRMI TOK CAMPANIA FUENTE.
076200        MOVE CRMI-FRAG(7) TO CRMI-TOK-CAMPANIA-FUENTE
076300*    SE PASA CRMI FRAG(8) A CRMI TOK CATEGORIA.
076400        MOVE CRMI-FRAG(8) TO CRMI-TOK-CATEGORIA
076500*    SE PASA CRMI FRAG(9) A CRMI TOK REGION.
076600        MOVE CRMI-FRAG(9) TO CRMI-TOK-REGION
076700*    CASO CONTRARIO.
076800     ELSE
076900*       CASO NORMAL (U OTRO CASO IRREGULAR): SE TOMAN LOS
077000*       PRIMEROS 8 FRAGMENTOS TAL CUAL VINIERON.
077100*    SE PASA CRMI FRAG(1) A CRMI TOK ORDEN ID.
077200        MOVE CRMI-FRAG(1) TO CRMI-TOK-ORDEN-ID
077300*    SE PASA CRMI FRAG(2) A CRMI TOK CLIENTE ID.
077400        MOVE CRMI-FRAG(2) TO CRMI-TOK-CLIENTE-ID
077500*    SE PASA CRMI FRAG(3) A CRMI TOK FECHA ORDEN.
077600        MOVE CRMI-FRAG(3) TO CRMI-TOK-FECHA-ORDEN
077700*    SE PASA CRMI FRAG(4) A CRMI TOK INGRESO.
077800        MOVE CRMI-FRAG(4) TO CRMI-TOK-INGRESO
077900*    SE PASA CRMI FRAG(5) A CRMI TOK CANAL.
078000        MOVE CRMI-FRAG(5) TO CRMI-TOK-CANAL
078100*    SE PASA CRMI FRAG(6) A CRMI TOK CAMPANIA FUENTE.
078200        MOVE CRMI-FRAG(6) TO CRMI-TOK-CAMPANIA-FUENTE
078300*    SE PASA CRMI FRAG(7) A CRMI TOK CATEGORIA.
078400        MOVE CRMI-FRAG(7) TO CRMI-TOK-CATEGORIA
078500*    SE PASA CRMI FRAG(8) A CRMI TOK REGION.
078600        MOVE CRMI-FRAG(8) TO CRMI-TOK-REGION
078700     END-IF.
078800 225-RECONCILIA-CAMPOS-CRM-E.
078900     EXIT.
079000*    226 - ARMA CRMOWK-REC A PARTIR DE LOS TOKENS YA
079100*    RECONCILIADOS.  CLIENTE-ID Y CAMPANIA-FUENTE SON
079200*    ALFANUMERICOS Y SOLO SE MARCAN AUSENTES/PRESENTES (BAN);
079300*    NO HAY CONVERSION NUMERICA PARA ELLOS.
079400 226-ARMA-REG-CRM SECTION.
079500*    SE PASA SPACES A CRMOWK REC.
079600     MOVE SPACES              TO CRMOWK-REC
079700*    SE PASA CRMI TOK ORDEN ID A CRMO ORDEN ID.
079800     MOVE CRMI-TOK-ORDEN-ID     TO CRMO-ORDEN-ID
079900*    SE PASA CRMI TOK FECHA ORDEN A CRMO FECHA ORDEN.
080000     MOVE CRMI-TOK-FECHA-ORDEN  TO CRMO-FECHA-ORDEN
080100*    SE PASA CRMI TOK CANAL A CRMO CANAL ATRIBUIDO.
080200     MOVE CRMI-TOK-CANAL        TO CRMO-CANAL-ATRIBUIDO
080300*    SE PASA CRMI TOK CAMPANIA FUENTE A CRMO CAMPANIA FUENTE.
080400     MOVE CRMI-TOK-CAMPANIA-FUENTE TO CRMO-CAMPANIA-FUENTE
080500*    SE PASA CRMI TOK CATEGORIA A CRMO CATEGORIA PRODUCTO.
080600     MOVE CRMI-TOK-CATEGORIA    TO CRMO-CATEGORIA-PRODUCTO
080700*    SE PASA CRMI TOK REGION A CRMO REGION.
080800     MOVE CRMI-TOK-REGION       TO CRMO-REGION
080900*    SE REVISA SI CRMI TOK CLIENTE ID LLEGO EN BLANCO.
081000     IF CRMI-TOK-CLIENTE-ID = SPACES
081100*    SE PASA "N" A CRMO CLIENTE ID BAN.
081200        MOVE "N" TO CRMO-CLIENTE-ID-BAN
081300*    CASO CONTRARIO.
081400     ELSE
081500*    SE PASA "S" A CRMO CLIENTE ID BAN.
081600        MOVE "S" TO CRMO-CLIENTE-ID-BAN
081700*    SE PASA CRMI TOK CLIENTE ID A CRMO CLIENTE ID.
081800        MOVE CRMI-TOK-CLIENTE-ID TO CRMO-CLIENTE-ID
081900     END-IF
082000*    SE REVISA SI CRMI TOK CAMPANIA FUENTE LLEGO EN BLANCO.
082100     IF CRMI-TOK-CAMPANIA-FUENTE = SPACES
082200*    SE PASA "N" A CRMO CAMPANIA FUENTE BAN.
082300        MOVE "N" TO CRMO-CAMPANIA-FUENTE-BAN
082400*    CASO CONTRARIO.
082500     ELSE
082600*    SE PASA "S" A CRMO CAMPANIA FUENTE BAN.
082700        MOVE "S" TO CRMO-CAMPANIA-FUENTE-BAN
082800     END-IF
082900*    INGRESO SI DISTINGUE "E" (TEXTO NO NUMERICO) DE "N"
083000*    (VACIO); MKP2VAL/MKP4DIS USAN ESA "E" PARA SUS PROPIOS
083100*    HALLAZGOS DE INGRESO NO NUMERICO.
083200*    SE PASA CRMI TOK INGRESO A WKS CONV TEXTO.
083300     MOVE CRMI-TOK-INGRESO      TO WKS-CONV-TEXTO
083400*    SE EJECUTA EL PARRAFO 720-CONVIERTE-DECIMAL.
083500     PERFORM 720-CONVIERTE-DECIMAL THRU 720-CONVIERTE-DECIMAL-E
083600*    SE PREGUNTA POR LA BANDERA CONV ES VACIO DE LA CONVERSION.
083700     IF CONV-ES-VACIO
083800*    SE PASA "N" A CRMO INGRESO BAN.
083900        MOVE "N" TO CRMO-INGRESO-BAN
084000*    SE PASA ZERO A CRMO INGRESO.
084100        MOVE ZERO TO CRMO-INGRESO
084200*    CASO CONTRARIO.
084300     ELSE
084400*    SE PREGUNTA POR LA BANDERA CONV ES NUMERICO DE LA
084500*    CONVERSION.
084600        IF CONV-ES-NUMERICO
084700*    SE PASA "S" A CRMO INGRESO BAN.
084800           MOVE "S" TO CRMO-INGRESO-BAN
084900*    SE PASA WKS CONV DECIMAL A CRMO INGRESO.
085000           MOVE WKS-CONV-DECIMAL TO CRMO-INGRESO
085100*    CASO CONTRARIO.
085200        ELSE
085300*    SE PASA "E" A CRMO INGRESO BAN.
085400           MOVE "E" TO CRMO-INGRESO-BAN
085500*    SE PASA ZERO A CRMO INGRESO.
085600           MOVE ZERO TO CRMO-INGRESO
085700        END-IF
085800     END-IF
085900*    LA BANDERA DE ATIPICO SE DEJA EN "N" AQUI; EL CALCULO
086000*    DEL PERCENTIL-99 NECESITA VER TODOS LOS RENGLONES DE
086100*    UNA PASADA COMPLETA, ASI QUE SE HACE EN MKP2VAL/MKP4DIS,
086200*    NO EN LA INGESTA.
086300*    SE PASA "N" A CRMO INGRESO ATIPICO..
086400     MOVE "N" TO CRMO-INGRESO-ATIPICO.
086500 226-ARMA-REG-CRM-E.
086600     EXIT.
086700*--------------------------------------------------------------
086800*    710 - CONVIERTE UN TOKEN ALFANUMERICO A ENTERO CON SIGNO.
086900*    DEJA EL RESULTADO EN WKS-CONV-ENTERO.  SI EL TOKEN ESTA EN
087000*    BLANCO, CONV-ES-VACIO QUEDA EN "S" (CAMPO AUSENTE).  SI NO
087100*    ESTA EN BLANCO PERO NO ES NUMERICO, CONV-NO-NUMERICO.
087200*--------------------------------------------------------------
087300 710-CONVIERTE-ENTERO SECTION.
087400*    SE PASA ZERO A WKS CONV ENTERO.
087500     MOVE ZERO TO WKS-CONV-ENTERO
087600*    SE ACTIVA LA BANDERA CONV NO VACIO.
087700     SET CONV-NO-VACIO    TO TRUE
087800*    SE ACTIVA LA BANDERA CONV NO NUMERICO.
087900     SET CONV-NO-NUMERICO TO TRUE
088000*    SE REVISA SI WKS CONV TEXTO LLEGO EN BLANCO.
088100     IF WKS-CONV-TEXTO = SPACES
088200*    SE ACTIVA LA BANDERA CONV ES VACIO.
088300        SET CONV-ES-VACIO TO TRUE
088400*    CASO CONTRARIO.
088500     ELSE
088600*    SE PRUEBA SI WKS CONV TEXTO ES NUMERICO.
088700        IF WKS-CONV-TEXTO IS NUMERIC
088800*    SE ACTIVA LA BANDERA CONV ES NUMERICO.
088900           SET CONV-ES-NUMERICO TO TRUE
089000*    SE PASA WKS CONV TEXTO A WKS CONV ENTERO.
089100           MOVE WKS-CONV-TEXTO TO WKS-CONV-ENTERO
089200*    CASO CONTRARIO.
089300        ELSE
089400*          NO ES NUMERICO A SECAS; PUEDE SER QUE TRAIGA SIGNO
089500*          NEGATIVO EN LA PRIMERA POSICION (WKS-CONV-SIGNO,
089600*          REDEFINES DE WKS-CONV-TEXTO).  IS NUMERIC NO
089700*          RECONOCE EL "-" LITERAL, POR ESO SE PRUEBA APARTE.
089800*    SE EVALUA LA CONDICION SOBRE WKS CONV SIGNO.
089900           IF WKS-CONV-SIGNO = "-"
090000              AND WKS-CONV-RESTO IS NUMERIC
090100*    SE ACTIVA LA BANDERA CONV ES NUMERICO.
090200              SET CONV-ES-NUMERICO TO TRUE
090300*    SE PASA WKS CONV RESTO A WKS CONV ENTERO.
090400              MOVE WKS-CONV-RESTO TO WKS-CONV-ENTERO
090500*    SE CAMBIA EL SIGNO DEL RESULTADO.
090600              MULTIPLY WKS-CONV-ENTERO BY -1
090700                      GIVING WKS-CONV-ENTERO
090800           END-IF
090900        END-IF
091000     END-IF.
091100 710-CONVIERTE-ENTERO-E.
091200     EXIT.
091300*--------------------------------------------------------------
091400*    720 - CONVIERTE UN TOKEN ALFANUMERICO CON PUNTO DECIMAL A
091500*    UN CAMPO S9(9)V99.  DEJA EL RESULTADO EN WKS-CONV-DECIMAL.
091600*--------------------------------------------------------------
091700 720-CONVIERTE-DECIMAL SECTION.
091800*    SE PASA ZERO A WKS CONV DECIMAL.
091900     MOVE ZERO   TO WKS-CONV-DECIMAL
092000*    SE PASA SPACES A WKS CONV PARTE ENT.
092100     MOVE SPACES TO WKS-CONV-PARTE-ENT WKS-CONV-PARTE-DEC
092200*    SE ACTIVA LA BANDERA CONV NO VACIO.
092300     SET CONV-NO-VACIO    TO TRUE
092400*    SE ACTIVA LA BANDERA CONV NO NUMERICO.
092500     SET CONV-NO-NUMERICO TO TRUE
092600*    SE REVISA SI WKS CONV TEXTO LLEGO EN BLANCO.
092700     IF WKS-CONV-TEXTO = SPACES
092800*    SE ACTIVA LA BANDERA CONV ES VACIO.
092900        SET CONV-ES-VACIO TO TRUE
093000*    CASO CONTRARIO.
093100     ELSE
093200*       SE PARTE EL TOKEN EN PARTE ENTERA Y PARTE DECIMAL POR
093300*       EL PUNTO; SI NO TRAE PUNTO, WKS-CONV-PARTE-DEC QUEDA
093400*       EN BLANCO Y SE RELLENA CON "00" ABAJO (SIN FUNCIONES
093500*       INTRINSECAS, ESTILO CASA).
093600*    SE DESARMA WKS CONV TEXTO POR SUS SEPARADORES.
093700        UNSTRING WKS-CONV-TEXTO DELIMITED BY "."
093800           INTO WKS-CONV-PARTE-ENT WKS-CONV-PARTE-DEC
093900        END-UNSTRING
094000*    SE REVISA SI WKS CONV PARTE DEC LLEGO EN BLANCO.
094100        IF WKS-CONV-PARTE-DEC = SPACES
094200*    SE PASA "00" A WKS CONV PARTE DEC.
094300           MOVE "00" TO WKS-CONV-PARTE-DEC
094400        END-IF
094500*    SE PASA ZERO A WKS CONV PARTE ENT N.
094600        MOVE ZERO TO WKS-CONV-PARTE-ENT-N WKS-CONV-PARTE-DEC-N
094700*       EL SIGNO SOLO PUEDE VENIR EN LA PARTE ENTERA
094800*       ("-1234.56"); SE PRUEBA LA PRIMERA POSICION IGUAL QUE
094900*       EN 710-CONVIERTE-ENTERO.
095000*    SE EVALUA LA CONDICION SOBRE WKS CONV PARTE ENT(1:1).
095100        IF WKS-CONV-PARTE-ENT(1:1) = "-"
095200*    SE PRUEBA SI WKS CONV PARTE ENT(2:10) ES NUMERICO.
095300           IF WKS-CONV-PARTE-ENT(2:10) IS NUMERIC
095400              AND WKS-CONV-PARTE-DEC IS NUMERIC
095500*    SE ACTIVA LA BANDERA CONV ES NUMERICO.
095600              SET CONV-ES-NUMERICO TO TRUE
095700*    SE PASA WKS CONV PARTE ENT(2:10) A WKS CONV PARTE ENT N.
095800              MOVE WKS-CONV-PARTE-ENT(2:10) TO WKS-CONV-PARTE-ENT-N
095900*    SE PASA WKS CONV PARTE DEC A WKS CONV PARTE DEC N.
096000              MOVE WKS-CONV-PARTE-DEC       TO WKS-CONV-PARTE-DEC-N
096100*    SE CALCULA WKS CONV DECIMAL.
096200              COMPUTE WKS-CONV-DECIMAL ROUNDED =
096300                 0 - (WKS-CONV-PARTE-ENT-N +
096400                      (WKS-CONV-PARTE-DEC-N / 100))
096500           END-IF
096600*    CASO CONTRARIO.
096700        ELSE
096800*    SE PRUEBA SI WKS CONV PARTE ENT ES NUMERICO.
096900           IF WKS-CONV-PARTE-ENT IS NUMERIC
097000              AND WKS-CONV-PARTE-DEC IS NUMERIC
097100*    SE ACTIVA LA BANDERA CONV ES NUMERICO.
097200              SET CONV-ES-NUMERICO TO TRUE
097300*    SE PASA WKS CONV PARTE ENT A WKS CONV PARTE ENT N.
097400              MOVE WKS-CONV-PARTE-ENT TO WKS-CONV-PARTE-ENT-N
097500*    SE PASA WKS CONV PARTE DEC A WKS CONV PARTE DEC N.
097600              MOVE WKS-CONV-PARTE-DEC TO WKS-CONV-PARTE-DEC-N
097700*    SE CALCULA WKS CONV DECIMAL.
097800              COMPUTE WKS-CONV-DECIMAL ROUNDED =
097900                 WKS-CONV-PARTE-ENT-N + (WKS-CONV-PARTE-DEC-N / 100)
098000           END-IF
098100        END-IF.
098200 720-CONVIERTE-DECIMAL-E.
098300     EXIT.
098400*--------------------------------------------------------------
098500*    900 - IMPRIME EL RESUMEN DE INGESTA (LEIDOS/ESCRITOS POR
098600*    FUENTE Y REPARADOS DE CRM).  MKP5CTL NO REPITE ESTOS
098700*    NUMEROS; SOLO AGREGA SU PROPIO ENCABEZADO DE PASO.
098800*--------------------------------------------------------------
098900 900-ESTADISTICAS SECTION.
099000     DISPLAY WKS-MSG-BANNER UPON CONSOLE
099100     DISPLAY "MKP1ING - ESTADISTICAS DE INGESTA" UPON CONSOLE
099200     DISPLAY "GOOGLE   LEIDOS=" WKS-GOOGLE-LEIDOS
099300             " ESCRITOS=" WKS-GOOGLE-ESCRITOS UPON CONSOLE
099400     DISPLAY "FACEBOOK LEIDOS=" WKS-FACEBOOK-LEIDOS
099500             " ESCRITOS=" WKS-FACEBOOK-ESCRITOS UPON CONSOLE
099600*    REPARADOS ES EL SUB-CONJUNTO DE LEIDOS QUE TRAJO LA
099700*    FECHA CON COMA EMBEBIDA (VER 225); NO ES UN CONTADOR DE
099800*    ERROR, SOLO INFORMATIVO PARA OPERACION.
099900     DISPLAY "CRM      LEIDOS=" WKS-CRM-LEIDOS
100000             " ESCRITOS=" WKS-CRM-ESCRITOS
100100             " REPARADOS=" WKS-CRM-REPARADOS UPON CONSOLE
100200     DISPLAY WKS-MSG-BANNER UPON CONSOLE.
100300 900-ESTADISTICAS-E.
100400     EXIT.
100500 950-CIERRA-ARCHIVOS SECTION.
100600     CLOSE GOOGLEIN FACEBKIN CRMIN GADSWK FBADWK CRMOWK.
100700 950-CIERRA-ARCHIVOS-E.
100800     EXIT.
