000100*****************************************************************
000200*  COPIA          :  MKPORDF                                    *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL HECHO DE ORDENES (FACT_ORDERS).  *
000500*                    MISMOS CAMPOS QUE EL REGISTRO CRM YA         *
000600*                    VALIDADO, CON FECHA GARANTIZADA ISO, CANAL   *
000700*                    EN MINUSCULAS E INGRESO NUMERICO (BANDERA    *
000800*                    EN BLANCO CUANDO EL ORIGEN NO ERA NUMERICO). *
000900*                    SOLO LLEVA LA PRIMERA OCURRENCIA DE CADA     *
001000*                    ORDEN_ID Y EXCLUYE LAS FECHAS QUE NO SE      *
001100*                    PUDIERON NORMALIZAR.  ESCRITA POR MKP3CAR    *
001200*                    EN CADA CORRIDA (REFRESCO TOTAL).            *
001300*  PROGRAMADOR    :  MGCA                                        *
001400*  FECHA          :  15/06/2003                                  *
001500*-----------------------------------------------------------------
001600*  MODIFICACIONES                                                *
001700*  FECHA       PROG  TICKET    DESCRIPCION                       *
001800*  15/06/2003  MGCA  MKP-0083  CREACION DEL COPY                 *
001900*****************************************************************
002000 01  ORDF-REG-SALIDA.
002100     02  ORDF-ORDEN-ID                    PIC X(12).
002200     02  ORDF-CLIENTE-ID                  PIC X(12).
002300     02  ORDF-FECHA-ORDEN                 PIC X(10).
002400     02  ORDF-INGRESO                     PIC S9(09)V99.
002500     02  ORDF-INGRESO-BAN                 PIC X(01).
002600         88  ORDF-INGRESO-PRESENTE        VALUE "S".
002700         88  ORDF-INGRESO-AUSENTE         VALUE "N".
002800     02  ORDF-CANAL-ATRIBUIDO              PIC X(16).
002900     02  ORDF-CAMPANIA-FUENTE              PIC X(20).
003000     02  ORDF-CATEGORIA-PRODUCTO           PIC X(30).
003100     02  ORDF-REGION                       PIC X(20).
003200     02  FILLER                            PIC X(07).
