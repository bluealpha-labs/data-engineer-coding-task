000100*****************************************************************
000200*  PROGRAMA       :  MKP5CTL                                    *
000300*  APLICACION     :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  TIPO           :  BATCH                                       *
000500*  DESCRIPCION    :  BITACORA Y SECUENCIA DEL LOTE DIARIO.       *
000600*                    LLAMA EN ORDEN A MKP1ING (INGESTA), MKP2VAL  *
000700*                    (VALIDACION) Y MKP3CAR (CARGA DE BODEGA).    *
000800*                    CADA SUB-PROGRAMA IMPRIME SU PROPIA          *
000900*                    ESTADISTICA; ESTE PROGRAMA SOLO AGREGA LOS    *
001000*                    ENCABEZADOS DE PASO Y DETIENE EL LOTE CON     *
001100*                    MENSAJE SI CUALQUIER PASO REGRESA CODIGO      *
001200*                    DE RETORNO DISTINTO DE CERO.  NO ABRE         *
001300*                    ARCHIVOS PROPIOS; SOLO ORQUESTA LOS CALL.      *
001400*  ARCHIVOS       :  NINGUNO PROPIO (VER MKP1ING/MKP2VAL/MKP3CAR) *
001500*  ACCION         :  PROGRAMA PRINCIPAL DEL LOTE DIARIO           *
001600*  INSTALADO      :  PRODUCCION - LOTE NOCTURNO 23:00 HRS         *
001700*  BPM/RATIONAL   :  MKP-0085                                     *
001800*-----------------------------------------------------------------
001900*  H I S T O R I A L   D E   C A M B I O S                        *
002000*  FECHA       PROG  TICKET    DESCRIPCION                CAMBIO  *
002100*  21/10/2003  SQAX  MKP-0085  VERSION INICIAL.  SUSTITUYE EL     CR01*
002200*                               ENCADENAMIENTO POR JCL DE LOS        *
002300*                               TRES PASOS POR UN SOLO PROGRAMA       *
002400*                               QUE LOS LLAMA POR CALL, AHORA QUE     *
002500*                               MKP1ING/MKP2VAL/MKP3CAR SON           *
002600*                               SUB-PROGRAMAS (VER MKP-0084)          *
002700*  30/10/2003  SQAX  MKP-0086  SE AGREGA SELLO DE FECHA Y HORA    CR02*
002800*                               DE CORRIDA AL INICIO DE LA              *
002900*                               BITACORA, A PETICION DE OPERACION      *
003000*  12/01/2004  MGCA  MKP-0091  SE DETIENE EL LOTE CON MENSAJE SI  CR03*
003100*                               CUALQUIER PASO REGRESA CODIGO DE        *
003200*                               RETORNO DISTINTO DE CERO, EN VEZ DE     *
003300*                               CONTINUAR CON LOS PASOS SIGUIENTES      *
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    MKP5CTL.
003700 AUTHOR.        SERGIO QUIJADA AXPE.
003800 INSTALLATION.  MKP - MERCADEO DESEMPENO PUBLICITARIO.
003900 DATE-WRITTEN.  21/10/2003.
004000 DATE-COMPILED.
004100 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS CLASE-DIGITOS  IS "0" THRU "9"
004700     UPSI-0 IS UPSI-REPROCESO.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*--------------------------------------------------------------
005100*    CONTADOR DE PASO DEL LOTE (1, 2 O 3).  VA A NIVEL 77 POR
005200*    SER INDEPENDIENTE DE CUALQUIER GRUPO (ESTILO CASA).
005300*--------------------------------------------------------------
005400 77  WKS-CONTADOR-PASO             PIC 9(02) COMP.
005500 77  WKS-CP-DIGITOS REDEFINES WKS-CONTADOR-PASO PIC X(02).
005600 01  WKS-MSG-BANNER               PIC X(60) VALUE ALL "=".
005700 01  WKS-FECHA-CORRIDA.
005800     02  WKS-FC-ANO               PIC 9(02).
005900     02  WKS-FC-MES               PIC 9(02).
006000     02  WKS-FC-DIA               PIC 9(02).
006100     02  FILLER                   PIC X(01).
006200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
006300     02  WKS-FCR-TEXTO             PIC X(06).
006400     02  FILLER                   PIC X(01).
006500 01  WKS-HORA-CORRIDA.
006600     02  WKS-HC-HORA               PIC 9(02).
006700     02  WKS-HC-MIN                PIC 9(02).
006800     02  WKS-HC-SEG                PIC 9(02).
006900     02  WKS-HC-CENT               PIC 9(02).
007000     02  FILLER                   PIC X(01).
007100 01  WKS-HORA-CORRIDA-R REDEFINES WKS-HORA-CORRIDA.
007200     02  WKS-HCR-TEXTO              PIC X(08).
007300     02  FILLER                   PIC X(01).
007400 01  LK-RETORNO-1ING.
007500     02  LK-RC-1ING                PIC S9(4) COMP VALUE ZERO.
007600     02  FILLER                   PIC X(02).
007700 01  LK-RETORNO-2VAL.
007800     02  LK-RC-2VAL                PIC S9(4) COMP VALUE ZERO.
007900     02  FILLER                   PIC X(02).
008000 01  LK-RETORNO-3CAR.
008100     02  LK-RC-3CAR                PIC S9(4) COMP VALUE ZERO.
008200     02  FILLER                   PIC X(02).
008300 01  WKS-AREA-MENSAJE.
008400     02  WKS-MSG-PROGRAMA          PIC X(08).
008500     02  WKS-MSG-CODIGO            PIC S9(4) COMP.
008600     02  FILLER                   PIC X(02).
008700*--------------------------------------------------------------
008800*    100 - CONTROLA LA SECUENCIA DEL LOTE DIARIO.  LLAMA A LOS
008900*    TRES PASOS EN ORDEN FIJO Y REVISA EL CODIGO DE RETORNO DE
009000*    CADA UNO ANTES DE CONTINUAR CON EL SIGUIENTE.
009100*--------------------------------------------------------------
009200 PROCEDURE DIVISION.
009300 100-PRINCIPAL SECTION.
009400*    ESTA SECCION ES EL UNICO PUNTO DE ENTRADA DEL PROGRAMA;
009500*    NO HAY ARCHIVOS PROPIOS QUE ABRIR, SOLO ORQUESTA LOS
009600*    TRES CALL EN ORDEN FIJO.
009700*    PRIMERO SE SELLA LA BITACORA CON FECHA Y HORA DEL SISTEMA
009800*    OPERATIVO, ANTES DE LLAMAR AL PRIMER PASO (MKP-0086).
009900     PERFORM 110-SELLO-INICIAL THRU 110-SELLO-INICIAL-E
010000*    PASO 1 - INGESTA.  WKS-CONTADOR-PASO QUEDA EN 1 PARA QUE
010100*    120-VERIFICA-RC SEPA EN QUE PASO SE DETUVO EL LOTE SI
010200*    MKP1ING REGRESA UN CODIGO DE RETORNO DISTINTO DE CERO.
010300     MOVE 1 TO WKS-CONTADOR-PASO
010400     DISPLAY WKS-MSG-BANNER UPON CONSOLE
010500     DISPLAY "MKP5CTL - PASO 1 DE 3 - INGESTA (MKP1ING)"
010600             UPON CONSOLE
010700     DISPLAY WKS-MSG-BANNER UPON CONSOLE
010800*    SE LLAMA A MKP1ING.  EL CODIGO DE RETORNO VIENE EN
010900*    LK-RC-1ING, DENTRO DEL GRUPO LK-RETORNO-1ING (VER
011000*    LINKAGE SECTION DE MKP1ING).  NO SE PASA NINGUN ARCHIVO
011100*    NI AREA DE DATOS; CADA SUB-PROGRAMA ABRE LOS SUYOS.
011200     CALL "MKP1ING" USING LK-RETORNO-1ING
011300*    SE GUARDA EL NOMBRE DEL PROGRAMA Y SU CODIGO DE RETORNO
011400*    EN EL AREA COMUN DE MENSAJE, PARA QUE 120-VERIFICA-RC
011500*    LOS PUEDA CITAR SI HAY QUE DETENER EL LOTE.
011600     MOVE "MKP1ING" TO WKS-MSG-PROGRAMA
011700     MOVE LK-RC-1ING TO WKS-MSG-CODIGO
011800     PERFORM 120-VERIFICA-RC THRU 120-VERIFICA-RC-E
011900*    PASO 2 - VALIDACION.  SOLO SE LLEGA AQUI SI EL PASO 1
012000*    TERMINO CON CODIGO CERO; DE LO CONTRARIO 120-VERIFICA-RC
012100*    YA DETUVO EL LOTE ANTES DE VOLVER AQUI (MKP-0091).
012200     MOVE 2 TO WKS-CONTADOR-PASO
012300     DISPLAY WKS-MSG-BANNER UPON CONSOLE
012400     DISPLAY "MKP5CTL - PASO 2 DE 3 - VALIDACION (MKP2VAL)"
012500             UPON CONSOLE
012600     DISPLAY WKS-MSG-BANNER UPON CONSOLE
012700     CALL "MKP2VAL" USING LK-RETORNO-2VAL
012800*    IGUAL QUE EN EL PASO 1: SE DEJA RASTRO DEL PROGRAMA Y
012900*    SU CODIGO DE RETORNO ANTES DE REVISARLO.
013000     MOVE "MKP2VAL" TO WKS-MSG-PROGRAMA
013100     MOVE LK-RC-2VAL TO WKS-MSG-CODIGO
013200     PERFORM 120-VERIFICA-RC THRU 120-VERIFICA-RC-E
013300*    PASO 3 - CARGA DE BODEGA.  ULTIMO PASO DEL LOTE DIARIO.
013400     MOVE 3 TO WKS-CONTADOR-PASO
013500     DISPLAY WKS-MSG-BANNER UPON CONSOLE
013600     DISPLAY "MKP5CTL - PASO 3 DE 3 - CARGA DE BODEGA (MKP3CAR)"
013700             UPON CONSOLE
013800     DISPLAY WKS-MSG-BANNER UPON CONSOLE
013900     CALL "MKP3CAR" USING LK-RETORNO-3CAR
014000*    MISMO PATRON QUE LOS DOS PASOS ANTERIORES.
014100     MOVE "MKP3CAR" TO WKS-MSG-PROGRAMA
014200     MOVE LK-RC-3CAR TO WKS-MSG-CODIGO
014300     PERFORM 120-VERIFICA-RC THRU 120-VERIFICA-RC-E
014400*    LOS TRES PASOS TERMINARON SIN ERROR; SE IMPRIME EL
014500*    MENSAJE DE CIERRE Y SE ACABA EL LOTE.
014600     PERFORM 900-MENSAJE-FINAL THRU 900-MENSAJE-FINAL-E
014700     STOP RUN.
014800 100-PRINCIPAL-E.
014900     EXIT.
015000*--------------------------------------------------------------
015100*    110 - TOMA LA FECHA Y HORA DEL SISTEMA OPERATIVO PARA
015200*    SELLAR EL INICIO DE LA BITACORA DE CORRIDA.  PETICION DE
015300*    OPERACION (MKP-0086) PARA PODER UBICAR LA CORRIDA EN EL
015400*    LOG DEL LOTE NOCTURNO SIN TENER QUE BUSCAR LA HORA DEL JCL.
015500*--------------------------------------------------------------
015600 110-SELLO-INICIAL SECTION.
015700*    ACCEPT ... FROM DATE Y ACCEPT ... FROM TIME TRAEN LA
015800*    FECHA Y HORA DEL RELOJ DEL SISTEMA OPERATIVO, NO DEL JCL
015900*    NI DE NINGUN ARCHIVO.
016000     ACCEPT WKS-FECHA-CORRIDA FROM DATE
016100     ACCEPT WKS-HORA-CORRIDA FROM TIME
016200*    EL PRIMER RENGLON DE LA BITACORA ES SIEMPRE ESTE SELLO;
016300*    DE AHI EN ADELANTE CADA PASO AGREGA SU PROPIO ENCABEZADO.
016400     DISPLAY WKS-MSG-BANNER UPON CONSOLE
016500     DISPLAY "MKP5CTL - INICIO DE LOTE DIARIO MKP"
016600             UPON CONSOLE
016700*    SE MUESTRA LA FECHA Y HORA POR SUS REDEFINES DE TEXTO
016800*    (WKS-FCR-TEXTO / WKS-HCR-TEXTO) PARA QUE SALGAN COMO UN
016900*    SOLO CAMPO ALFANUMERICO EN LA BITACORA, SIN PUNTUACION.
017000     DISPLAY "FECHA(AAMMDD)=" WKS-FCR-TEXTO
017100             " HORA(HHMMSSCC)=" WKS-HCR-TEXTO UPON CONSOLE
017200     DISPLAY WKS-MSG-BANNER UPON CONSOLE.
017300 110-SELLO-INICIAL-E.
017400     EXIT.
017500*--------------------------------------------------------------
017600*    120 - REVISA EL CODIGO DE RETORNO DEL PASO QUE ACABA DE
017700*    TERMINAR.  SI ES DISTINTO DE CERO SE BRINCA A
017800*    125-DETIENE-LOTE (MKP-0091, ANTES EL LOTE SEGUIA
017900*    CORRIENDO Y ESO TAPABA EL PROBLEMA).  SI ES CERO EL
018000*    CONTROL SIGUE DE LARGO HACIA LA SALIDA DE LA SECCION.
018100*--------------------------------------------------------------
018200 120-VERIFICA-RC SECTION.
018300     IF WKS-MSG-CODIGO NOT = ZERO
018400        GO TO 125-DETIENE-LOTE
018500     END-IF
018600     GO TO 120-VERIFICA-RC-E.
018700*    125 - DETIENE EL LOTE.  A ESTE PARRAFO SOLO SE ENTRA POR
018800*    EL GO TO DE ARRIBA; NUNCA SE CAE AQUI POR SECUENCIA
018900*    NORMAL DE EJECUCION.
019000 125-DETIENE-LOTE.
019100     DISPLAY WKS-MSG-BANNER UPON CONSOLE
019200*    WKS-CP-DIGITOS ES EL REDEFINES ALFANUMERICO DE
019300*    WKS-CONTADOR-PASO; SALE COMO "01", "02" O "03" EN VEZ DE
019400*    UN COMP CRUDO EN LA BITACORA.
019500     DISPLAY "MKP5CTL - LOTE DETENIDO EN PASO "
019600             WKS-CP-DIGITOS UPON CONSOLE
019700     DISPLAY "PROGRAMA=" WKS-MSG-PROGRAMA
019800             " CODIGO DE RETORNO=" WKS-MSG-CODIGO
019900             UPON CONSOLE
020000*    EL MENSAJE NO INTENTA DIAGNOSTICAR LA CAUSA EXACTA; SOLO
020100*    APUNTA AL OPERADOR HACIA LA BITACORA DEL PROGRAMA QUE
020200*    FALLO, QUE TRAE EL DETALLE (ARCHIVO Y NUMERO DE REGISTRO).
020300     DISPLAY "REVISAR BITACORA DEL PROGRAMA ANTERIOR PARA"
020400             UPON CONSOLE
020500     DISPLAY "LA CAUSA (ARCHIVO DE ENTRADA O DE TRABAJO "
020600             "SIN ABRIR)" UPON CONSOLE
020700     DISPLAY WKS-MSG-BANNER UPON CONSOLE
020800*    STOP RUN AQUI MISMO; NO SE REGRESA A 100-PRINCIPAL NI SE
020900*    LLAMA AL SIGUIENTE PASO (MKP-0091).
021000     STOP RUN.
021100 120-VERIFICA-RC-E.
021200     EXIT.
021300*--------------------------------------------------------------
021400*    900 - MENSAJE DE CIERRE DEL LOTE.  SOLO SE LLEGA AQUI
021500*    CUANDO LOS TRES PASOS TERMINARON CON CODIGO DE RETORNO
021600*    CERO; LA ESTADISTICA DE CADA PASO YA SE IMPRIMIO POR SU
021700*    PROPIO PROGRAMA (900-ESTADISTICAS DE CADA UNO).
021800*--------------------------------------------------------------
021900 900-MENSAJE-FINAL SECTION.
022000*    ESTE MENSAJE NO REPITE LA ESTADISTICA DE CADA PASO (ESO
022100*    YA LO IMPRIMIO CADA SUB-PROGRAMA POR SU CUENTA); SOLO
022200*    CONFIRMA QUE EL LOTE COMPLETO TERMINO BIEN.
022300     DISPLAY WKS-MSG-BANNER UPON CONSOLE
022400     DISPLAY "MKP5CTL - LOTE DIARIO MKP TERMINADO SIN ERRORES"
022500             UPON CONSOLE
022600     DISPLAY "LOS TRES PASOS (INGESTA, VALIDACION, CARGA) "
022700             "CORRIERON COMPLETOS" UPON CONSOLE
022800     DISPLAY WKS-MSG-BANNER UPON CONSOLE.
022900 900-MENSAJE-FINAL-E.
023000     EXIT.
