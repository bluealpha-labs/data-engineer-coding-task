000100*****************************************************************
000200*  PROGRAMA       :  MKP2VAL                                    *
000300*  APLICACION     :  MKP - MERCADEO DESEMPENO PUBLICITARIO       *
000400*  TIPO           :  BATCH                                       *
000500*  DESCRIPCION    :  VALIDACION Y NORMALIZACION.  REVISA LOS      *
000600*                    TRES ARCHIVOS DE TRABAJO (GOOGLE, FACEBOOK   *
000700*                    Y CRM) CAMPO POR CAMPO, ESCRIBE UN RENGLON    *
000800*                    DE HALLAZGO POR CADA INCONSISTENCIA Y         *
000900*                    NORMALIZA FECHAS, GASTO EN DOLARES Y EL       *
001000*                    CANAL CRM EN MINUSCULAS.  NINGUN RENGLON DE   *
001100*                    ENTRADA SE DESCARTA.                          *
001200*  ARCHIVOS       :  GADSWK, FBADWK, CRMOWK (TRABAJO, E/S)        *
001300*                    VALIDRPT (SALIDA)                             *
001400*  ACCION         :  SEGUNDO PASO DEL BATCH DIARIO (VER MKP5CTL)  *
001500*  INSTALADO      :  PRODUCCION - LOTE NOCTURNO 23:00 HRS          *
001600*  BPM/RATIONAL   :  MKP-0012                                      *
001700*-----------------------------------------------------------------
001800*  H I S T O R I A L   D E   C A M B I O S                        *
001900*  FECHA       PROG  TICKET    DESCRIPCION                CAMBIO  *
002000*  21/03/1991  EEDR  MKP-0012  VERSION INICIAL                CR01*
002100*  02/06/1992  EEDR  MKP-0015  SE AGREGA DUPLICADOS GOOGLE     CR02*
002200*                               Y FACEBOOK POR LLAVE               *
002300*  12/01/1994  EEDR  MKP-0020  SE AGREGA VALIDACION CRM Y       CR03*
002400*                               DETECCION DE INGRESOS ATIPICOS      *
002500*  20/09/1995  DRAM  MKP-0027  REVISION DE APERTURA DE          CR04*
002600*                               ARCHIVOS PARA NUEVO DASD            *
002700*  15/02/1997  JLPM  MKP-0039  UNIFICA EL PARSEO DE FECHAS EN   CR05*
002800*                               UNA SOLA RUTINA (295) PARA LOS      *
002900*                               TRES FORMATOS MIXTOS DE ORIGEN      *
003000*  03/11/1998  JLPM  MKP-0048  REVISION Y2K - FECHAS A 4         CR06*
003100*                               DIGITOS DE ANO EN EL REPORTE DE     *
003200*                               VALIDACION                          *
003300*  31/08/2001  SQAX  MKP-0063  AGREGA MENSAJE DE ESTADISTICAS   CR07*
003400*                               FINALES PARA BITACORA DE LOTE       *
003500*  15/06/2003  MGCA  MKP-0082  AGREGA DETECCION DE INGRESOS      CR08*
003600*                               ATIPICOS POR PERCENTIL 99 (ORDE-    *
003700*                               NAMIENTO SORTWK4 + INTERPOLACION)   *
003800*  18/10/2003  SQAX  MKP-0085  SE CONVIERTE EN SUB-PROGRAMA       CR09*
003900*                               LLAMADO POR MKP5CTL (GOBACK Y       *
004000*                               LINKAGE EN VEZ DE STOP RUN)         *
004100*****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    MKP2VAL.
004400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION.  MKP - MERCADEO DESEMPENO PUBLICITARIO.
004600 DATE-WRITTEN.  21/03/1991.
004700 DATE-COMPILED.
004800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASE-DIGITOS  IS "0" THRU "9"
005400     UPSI-0 IS UPSI-REPROCESO.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT GADSWK   ASSIGN TO GADSWK
005800                     ORGANIZATION IS SEQUENTIAL
005900                     FILE STATUS IS FS-GADSWK   FSE-GADSWK.
006000     SELECT FBADWK   ASSIGN TO FBADWK
006100                     ORGANIZATION IS SEQUENTIAL
006200                     FILE STATUS IS FS-FBADWK   FSE-FBADWK.
006300     SELECT CRMOWK   ASSIGN TO CRMOWK
006400                     ORGANIZATION IS SEQUENTIAL
006500                     FILE STATUS IS FS-CRMOWK   FSE-CRMOWK.
006600     SELECT VALIDRPT ASSIGN TO VALIDRPT
006700                     ORGANIZATION IS LINE SEQUENTIAL
006800                     FILE STATUS IS FS-VALIDRPT FSE-VALIDRPT.
006900     SELECT CRMPCTWK ASSIGN TO CRMPCTWK
007000                     ORGANIZATION IS SEQUENTIAL
007100                     FILE STATUS IS FS-CRMPCTWK.
007200     SELECT CRMPCTSRT ASSIGN TO CRMPCTSRT
007300                     ORGANIZATION IS SEQUENTIAL
007400                     FILE STATUS IS FS-CRMPCTSRT.
007500     SELECT GADSORT  ASSIGN TO SORTWK1.
007600     SELECT FBDSORT  ASSIGN TO SORTWK2.
007700     SELECT CRMDSORT ASSIGN TO SORTWK3.
007800     SELECT CRMPCTSD ASSIGN TO SORTWK4.
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  GADSWK
008200     LABEL RECORDS ARE STANDARD.
008300 01  GADSWK-REC.
008400     COPY MKPGADS.
008500 FD  FBADWK
008600     LABEL RECORDS ARE STANDARD.
008700 01  FBADWK-REC.
008800     COPY MKPFBAD.
008900 FD  CRMOWK
009000     LABEL RECORDS ARE STANDARD.
009100 01  CRMOWK-REC.
009200     COPY MKPCRMO.
009300 FD  VALIDRPT
009400     LABEL RECORDS ARE STANDARD.
009500 01  VALIDRPT-REC                    PIC X(150).
009600 FD  CRMPCTWK
009700     LABEL RECORDS ARE STANDARD.
009800 01  CRMPCTWK-REG.
009900     02  CRMPCTWK-INGRESO            PIC S9(09)V99.
010000 FD  CRMPCTSRT
010100     LABEL RECORDS ARE STANDARD.
010200 01  CRMPCTSRT-REG.
010300     02  CRMPCTSRT-INGRESO           PIC S9(09)V99.
010400 SD  GADSORT.
010500 01  GADSORT-REG.
010600     02  GADSORT-CAMPANIA            PIC X(12).
010700     02  GADSORT-FECHA               PIC X(10).
010800 SD  FBDSORT.
010900 01  FBDSORT-REG.
011000     02  FBDSORT-CAMPANIA            PIC X(12).
011100     02  FBDSORT-FECHA               PIC X(10).
011200 SD  CRMDSORT.
011300 01  CRMDSORT-REG.
011400     02  CRMDSORT-ORDEN              PIC X(12).
011500 SD  CRMPCTSD.
011600 01  CRMPCTSD-REG.
011700     02  CRMPCTSD-INGRESO            PIC S9(09)V99.
011800 WORKING-STORAGE SECTION.
011900*--------------------------------------------------------------
012000*    CONTADOR DE INGRESOS ATIPICOS DE CRM.  VA A NIVEL 77 POR
012100*    SER INDEPENDIENTE DE CUALQUIER GRUPO (ESTILO CASA).
012200*--------------------------------------------------------------
012300 77  WKS-CRM-ATIPICOS         PIC 9(07) COMP VALUE ZERO.
012400*--------------------------------------------------------------
012500*    CODIGOS Y SUB-CODIGOS DE ESTADO DE ARCHIVO (ESTILO CASA)
012600*--------------------------------------------------------------
012700 01  WKS-FS-STATUS.
012800     02  FS-GADSWK               PIC 9(02) VALUE ZEROS.
012900     02  FSE-GADSWK.
013000         03  FSE-RETURN           PIC S9(4) COMP-5 VALUE ZERO.
013100         03  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE ZERO.
013200         03  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE ZERO.
013300     02  FS-FBADWK                PIC 9(02) VALUE ZEROS.
013400     02  FSE-FBADWK.
013500         03  FSE-RETURN-02        PIC S9(4) COMP-5 VALUE ZERO.
013600         03  FSE-FUNCTION-02      PIC S9(4) COMP-5 VALUE ZERO.
013700         03  FSE-FEEDBACK-02      PIC S9(4) COMP-5 VALUE ZERO.
013800     02  FS-CRMOWK                PIC 9(02) VALUE ZEROS.
013900     02  FSE-CRMOWK.
014000         03  FSE-RETURN-03        PIC S9(4) COMP-5 VALUE ZERO.
014100         03  FSE-FUNCTION-03      PIC S9(4) COMP-5 VALUE ZERO.
014200         03  FSE-FEEDBACK-03      PIC S9(4) COMP-5 VALUE ZERO.
014300     02  FS-VALIDRPT              PIC 9(02) VALUE ZEROS.
014400     02  FSE-VALIDRPT.
014500         03  FSE-RETURN-04        PIC S9(4) COMP-5 VALUE ZERO.
014600         03  FSE-FUNCTION-04      PIC S9(4) COMP-5 VALUE ZERO.
014700         03  FSE-FEEDBACK-04      PIC S9(4) COMP-5 VALUE ZERO.
014800     02  FS-CRMPCTWK              PIC 9(02) VALUE ZEROS.
014900     02  FS-CRMPCTSRT             PIC 9(02) VALUE ZEROS.
015000*--------------------------------------------------------------
015100*    INDICADORES DE FIN DE ARCHIVO Y DE BARRIDOS DE ORDENAMIENTO
015200*--------------------------------------------------------------
015300 01  WKS-INDICADORES.
015400     02  WKS-FIN-GOOGLE           PIC X(01) VALUE "N".
015500         88  FIN-GOOGLE           VALUE "S".
015600     02  WKS-FIN-FACEBOOK         PIC X(01) VALUE "N".
015700         88  FIN-FACEBOOK         VALUE "S".
015800     02  WKS-FIN-CRM              PIC X(01) VALUE "N".
015900         88  FIN-CRM              VALUE "S".
016000     02  WKS-FIN-CRM2             PIC X(01) VALUE "N".
016100         88  FIN-CRM2             VALUE "S".
016200     02  WKS-FIN-CRMPCT           PIC X(01) VALUE "N".
016300         88  FIN-CRMPCT           VALUE "S".
016400     02  WKS-FIN-SORT-G           PIC X(01) VALUE "N".
016500         88  FIN-SORT-G           VALUE "S".
016600     02  WKS-FIN-SORT-F           PIC X(01) VALUE "N".
016700         88  FIN-SORT-F           VALUE "S".
016800     02  WKS-FIN-SORT-C           PIC X(01) VALUE "N".
016900         88  FIN-SORT-C           VALUE "S".
017000*--------------------------------------------------------------
017100*    CONTADORES DEL LOTE (TODOS COMP, ESTILO CASA)
017200*--------------------------------------------------------------
017300 01  WKS-CONTADORES.
017400     02  WKS-GOOGLE-LEIDOS        PIC 9(07) COMP VALUE ZERO.
017500     02  WKS-FACEBOOK-LEIDOS      PIC 9(07) COMP VALUE ZERO.
017600     02  WKS-CRM-LEIDOS           PIC 9(07) COMP VALUE ZERO.
017700     02  WKS-ISSU-GOOGLE          PIC 9(07) COMP VALUE ZERO.
017800     02  WKS-ISSU-FACEBOOK        PIC 9(07) COMP VALUE ZERO.
017900     02  WKS-ISSU-CRM             PIC 9(07) COMP VALUE ZERO.
018000     02  WKS-ISSU-TOTAL           PIC 9(07) COMP VALUE ZERO.
018100*--------------------------------------------------------------
018200*    AREA GENERICA DE EDICION DE VALORES NUMERICOS PARA EL
018300*    RENGLON DE HALLAZGO (COLUMNA VALOR / MENSAJE).
018400*--------------------------------------------------------------
018500 01  WKS-AREA-EDICION.
018600     02  WKS-EDIT-ENTERO          PIC -9(12) VALUE ZERO.
018700     02  WKS-EDIT-DECIMAL         PIC -9(09).99 VALUE ZERO.
018800     02  WKS-EDIT-P99             PIC -9(09).99 VALUE ZERO.
018900     02  WKS-EDIT-10XP99          PIC -9(11).99 VALUE ZERO.
019000*--------------------------------------------------------------
019100*    LLAVE DE RENGLON (ROW_ID) Y RENGLON DE HALLAZGO DE TRABAJO
019200*--------------------------------------------------------------
019300 01  WKS-LLAVES.
019400     02  WKS-ROWID                PIC X(32) VALUE SPACES.
019500     02  WKS-ROWID-SEC.
019600         03  WKS-ROWID-SEC-TXT    PIC X(04) VALUE "ROW-".
019700         03  WKS-ROWID-SEC-NUM    PIC 9(07) VALUE ZERO.
019800     02  WKS-ROWID-SEC-R REDEFINES
019900         WKS-ROWID-SEC            PIC X(11).
020000 01  WKS-CSV-LINEA                PIC X(150) VALUE SPACES.
020100*--------------------------------------------------------------
020200*    RENGLON DE HALLAZGO DE VALIDACION (ARMADO A CSV EN
020300*    600-ESCRIBE-ISSUE).  MKP-0091: SE DETECTO QUE EL COPY
020400*    NUNCA SE HABIA TRAIDO A WORKING-STORAGE; SE TRAIA POR
020500*    NOMBRE PERO NO EXISTIA EN NINGUN LADO.
020600*--------------------------------------------------------------
020700     COPY MKPISSU.
020800*--------------------------------------------------------------
020900*    AREA COMPARTIDA DE PARSEO DE FECHAS (295-NORMALIZA-FECHA).
021000*    ATIENDE LOS CUATRO FORMATOS MIXTOS QUE TRAEN FACEBOOK Y CRM
021100*    (ISO, DIAGONAL, Y "MES DIA, ANO" EN INGLES).
021200*--------------------------------------------------------------
021300 01  WKS-FECHA-TRABAJO.
021400     02  WKS-FECHA-ENTRADA        PIC X(20) VALUE SPACES.
021500     02  WKS-FECHA-SALIDA         PIC X(10) VALUE SPACES.
021600     02  WKS-FECHA-ES-VACIA       PIC X(01) VALUE "N".
021700         88  FECHA-VACIA          VALUE "S".
021800         88  FECHA-NO-VACIA       VALUE "N".
021900     02  WKS-FECHA-ES-VALIDA      PIC X(01) VALUE "N".
022000         88  FECHA-VALIDA         VALUE "S".
022100         88  FECHA-INVALIDA       VALUE "N".
022200     02  WKS-FEC-CONT-BARRAS      PIC 9(02) COMP VALUE ZERO.
022300     02  WKS-FEC-TOK1             PIC X(04) VALUE SPACES.
022400     02  WKS-FEC-TOK2             PIC X(04) VALUE SPACES.
022500     02  WKS-FEC-TOK3             PIC X(04) VALUE SPACES.
022600     02  WKS-FEC-MES-2            PIC X(02) VALUE SPACES.
022700     02  WKS-FEC-DIA-2            PIC X(02) VALUE SPACES.
022800     02  WKS-FEC-MES-TXT          PIC X(10) VALUE SPACES.
022900     02  WKS-FEC-DIA-TXT          PIC X(04) VALUE SPACES.
023000     02  WKS-FEC-ANO-TXT          PIC X(04) VALUE SPACES.
023100     02  WKS-FEC-MES-ABREV        PIC X(03) VALUE SPACES.
023200     02  WKS-FEC-MES-POS          PIC 9(02) COMP VALUE ZERO.
023300     02  WKS-FEC-MES-IX           PIC 9(02) COMP VALUE ZERO.
023400     02  WKS-FEC-MES-2D           PIC 9(02) VALUE ZERO.
023500     02  WKS-FEC-ENTRA-2          PIC X(04) VALUE SPACES.
023600     02  WKS-FEC-SALE-2           PIC X(02) VALUE SPACES.
023700 01  WKS-TABLA-MESES-INIC.
023800     02  FILLER PIC X(36) VALUE
023900         "JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC".
024000 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-INIC.
024100     02  WKS-MES-NOM              PIC X(03) OCCURS 12.
024200*--------------------------------------------------------------
024300*    AREA DE CASTELLANIZACION DEL CANAL CRM A MINUSCULAS
024400*--------------------------------------------------------------
024500 01  WKS-CANAL-TRABAJO.
024600     02  WKS-CANAL-ORIGINAL       PIC X(16) VALUE SPACES.
024700     02  WKS-CANAL-LEAD           PIC 9(02) COMP VALUE ZERO.
024800     02  WKS-CANAL-MINUSCULAS     PIC X(16) VALUE SPACES.
024900     02  FILLER                   PIC X(02) VALUE SPACES.
025000*--------------------------------------------------------------
025100*    AREAS DE DUPLICADOS (UNA POR FUENTE).  EL BARRIDO USA UN
025200*    SOLO REGISTRO DE "MIRA HACIA ATRAS" -- SI LA LLAVE ACTUAL
025300*    COINCIDE CON LA ANTERIOR Y LA ANTERIOR AUN NO SE HABIA
025400*    REPORTADO, SE REPORTA LA ANTERIOR Y SIEMPRE SE REPORTA LA
025500*    ACTUAL; ASI QUEDAN MARCADOS TODOS LOS MIEMBROS DEL GRUPO.
025600*--------------------------------------------------------------
025700 01  WKS-DUP-GOOGLE.
025800     02  WKS-GDUP-CAMPANIA-ANT    PIC X(12) VALUE SPACES.
025900     02  WKS-GDUP-FECHA-ANT       PIC X(10) VALUE SPACES.
026000     02  WKS-GDUP-HAY-ANT         PIC X(01) VALUE "N".
026100         88  GDUP-HAY-ANTERIOR    VALUE "S".
026200     02  WKS-GDUP-ANT-EMITIDO     PIC X(01) VALUE "N".
026300         88  GDUP-ANT-YA-EMITIDO  VALUE "S".
026400 01  WKS-DUP-FACEBOOK.
026500     02  WKS-FDUP-CAMPANIA-ANT    PIC X(12) VALUE SPACES.
026600     02  WKS-FDUP-FECHA-ANT       PIC X(10) VALUE SPACES.
026700     02  WKS-FDUP-HAY-ANT         PIC X(01) VALUE "N".
026800         88  FDUP-HAY-ANTERIOR    VALUE "S".
026900     02  WKS-FDUP-ANT-EMITIDO     PIC X(01) VALUE "N".
027000         88  FDUP-ANT-YA-EMITIDO  VALUE "S".
027100 01  WKS-DUP-CRM.
027200     02  WKS-CDUP-ORDEN-ANT       PIC X(12) VALUE SPACES.
027300     02  WKS-CDUP-HAY-ANT         PIC X(01) VALUE "N".
027400         88  CDUP-HAY-ANTERIOR    VALUE "S".
027500     02  WKS-CDUP-ANT-EMITIDO     PIC X(01) VALUE "N".
027600         88  CDUP-ANT-YA-EMITIDO  VALUE "S".
027700*--------------------------------------------------------------
027800*    AREA DEL PERCENTIL 99 DE INGRESOS CRM (SIN USAR FUNCIONES
027900*    INTRINSECAS -- SOLO ARITMETICA ENTERA SOBRE EL ARCHIVO
028000*    ORDENADO POR SORTWK4).
028100*--------------------------------------------------------------
028200 01  WKS-PERCENTIL.
028300     02  WKS-PCT-TOTAL            PIC 9(07) COMP VALUE ZERO.
028400     02  WKS-PCT-RANGO            PIC 9(09) COMP VALUE ZERO.
028500     02  WKS-PCT-POS-BAJA         PIC 9(07) COMP VALUE ZERO.
028600     02  WKS-PCT-RESIDUO          PIC 9(02) COMP VALUE ZERO.
028700     02  WKS-PCT-POSICION         PIC 9(07) COMP VALUE ZERO.
028800     02  WKS-PCT-VALOR-BAJO       PIC S9(09)V99 VALUE ZERO.
028900     02  WKS-PCT-VALOR-ALTO       PIC S9(09)V99 VALUE ZERO.
029000     02  WKS-PCT-P99              PIC S9(09)V99 VALUE ZERO.
029100     02  WKS-PCT-10XP99           PIC S9(11)V99 VALUE ZERO.
029200     02  WKS-PCT-DIFERENCIA       PIC S9(09)V99 VALUE ZERO.
029300*--------------------------------------------------------------
029400*    MENSAJES FIJOS DE CONSOLA
029500*--------------------------------------------------------------
029600 01  WKS-MENSAJES.
029700     02  WKS-MSG-BANNER           PIC X(60) VALUE ALL "=".
029800 LINKAGE SECTION.
029900 01  LK-RETORNO.
030000     02  LK-RETURN-CODE           PIC S9(4) COMP VALUE ZERO.
030100 PROCEDURE DIVISION USING LK-RETORNO.
030200*------------------------------------------------------------------
030300*    100 - PARRAFO PRINCIPAL DEL PASO DE VALIDACION (MKP2VAL).
030400*    ABRE ARCHIVOS, CORRE LAS TRES VALIDACIONES (GOOGLE,
030500*    FACEBOOK, CRM), IMPRIME LA ESTADISTICA Y CIERRA.
030600*------------------------------------------------------------------
030700 100-PRINCIPAL SECTION.
030800*    SE PASA ZERO A LK RETURN CODE.
030900     MOVE ZERO TO LK-RETURN-CODE
031000*    SE EJECUTA EL PARRAFO 110-APERTURA-ARCHIVOS.
031100     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
031200*    SE EJECUTA EL PARRAFO 300-VALIDA-GOOGLE.
031300     PERFORM 300-VALIDA-GOOGLE THRU 300-VALIDA-GOOGLE-E
031400*    SE EJECUTA EL PARRAFO 400-VALIDA-FACEBOOK.
031500     PERFORM 400-VALIDA-FACEBOOK THRU 400-VALIDA-FACEBOOK-E
031600*    SE EJECUTA EL PARRAFO 500-VALIDA-CRM.
031700     PERFORM 500-VALIDA-CRM THRU 500-VALIDA-CRM-E
031800*    SE EJECUTA EL PARRAFO 900-ESTADISTICAS.
031900     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
032000*    SE EJECUTA EL PARRAFO 950-CIERRA-ARCHIVOS.
032100     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
032200*    REGRESA EL CONTROL A QUIEN LLAMO ESTE SUB-PROGRAMA.
032300     GOBACK.
032400 100-PRINCIPAL-E.
032500*    SALIDA DEL PARRAFO EXIT.
032600     EXIT.
032700*------------------------------------------------------------------
032800*    110 - ABRE LOS TRES ARCHIVOS DE TRABAJO EN MODO I-O
032900*    (YA TRAEN LOS CAMPOS AGREGADOS POR MKP1ING) MAS EL
033000*    REPORTE DE VALIDACION Y EL ARCHIVO DE PERCENTILES CRM.
033100*------------------------------------------------------------------
033200 110-APERTURA-ARCHIVOS SECTION.
033300*    SE ABRE(N) GADSWK FBADWK CRMOWK.
033400     OPEN I-O    GADSWK FBADWK CRMOWK
033500*    SE ABRE(N) VALIDRPT CRMPCTWK.
033600     OPEN OUTPUT VALIDRPT CRMPCTWK
033700*    SE REVISA SI FS GADSWK ES DISTINTO DEL VALOR ESPERADO.
033800     IF FS-GADSWK NOT = 0 OR FS-FBADWK NOT = 0
033900        OR FS-CRMOWK NOT = 0 OR FS-VALIDRPT NOT = 0
034000        OR FS-CRMPCTWK NOT = 0
034100        GO TO 115-ERROR-APERTURA
034200     END-IF
034300     MOVE "source,row_id,column,issue_type,message,value"
034400          TO VALIDRPT-REC
034500*    SE GRABA VALIDRPT REC.
034600     WRITE VALIDRPT-REC
034700     DISPLAY "MKP2VAL - ARCHIVOS ABIERTOS CORRECTAMENTE"
034800             UPON CONSOLE
034900     GO TO 110-APERTURA-ARCHIVOS-E.
035000 115-ERROR-APERTURA.
035100     DISPLAY WKS-MSG-BANNER UPON CONSOLE
035200     DISPLAY "MKP2VAL - ERROR EN APERTURA DE ARCHIVOS"
035300             UPON CONSOLE
035400     DISPLAY "GADSWK=" FS-GADSWK " FBADWK=" FS-FBADWK
035500             " CRMOWK=" FS-CRMOWK " VALIDRPT=" FS-VALIDRPT
035600             UPON CONSOLE
035700     DISPLAY WKS-MSG-BANNER UPON CONSOLE
035800*    SE EJECUTA EL PARRAFO 950-CIERRA-ARCHIVOS.
035900     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
036000*    SE PASA 92 A LK RETURN CODE.
036100     MOVE 92 TO LK-RETURN-CODE
036200*    REGRESA EL CONTROL A QUIEN LLAMO ESTE SUB-PROGRAMA.
036300     GOBACK.
036400 110-APERTURA-ARCHIVOS-E.
036500*    SALIDA DEL PARRAFO EXIT.
036600     EXIT.
036700*--------------------------------------------------------------
036800*    300 - VALIDACION GOOGLE ADS.  UN SOLO PASE NORMALIZA Y
036900*    VALIDA CAMPO POR CAMPO; UN SEGUNDO PASE (340) DETECTA
037000*    DUPLICADOS DE (CAMPANIA,FECHA) POR ORDENAMIENTO.
037100*--------------------------------------------------------------
037200 300-VALIDA-GOOGLE SECTION.
037300*    SE EJECUTA EL PARRAFO 301-PASO1-GOOGLE.
037400     PERFORM 301-PASO1-GOOGLE THRU 301-PASO1-GOOGLE-E
037500*    SE EJECUTA EL PARRAFO 340-DUPLICADOS-GOOGLE.
037600     PERFORM 340-DUPLICADOS-GOOGLE THRU 340-DUPLICADOS-GOOGLE-E
037700*    SE CIERRA(N) GADSWK.
037800     CLOSE GADSWK.
037900 300-VALIDA-GOOGLE-E.
038000*    SALIDA DEL PARRAFO EXIT.
038100     EXIT.
038200*------------------------------------------------------------------
038300*    301 - PRIMER PASE SOBRE GADSWK.  LEE RENGLON POR RENGLON
038400*    HASTA FIN DE ARCHIVO, VALIDANDO Y NORMALIZANDO CADA UNO
038500*    EN 305-REVISA-GOOGLE-REG.
038600*------------------------------------------------------------------
038700 301-PASO1-GOOGLE SECTION.
038800*    SE LEE EL SIGUIENTE RENGLON DE GADSWK.
038900     READ GADSWK
039000          AT END SET FIN-GOOGLE TO TRUE
039100     END-READ
039200*    SE EJECUTA EL PARRAFO 305-REVISA-GOOGLE-REG.
039300     PERFORM 305-REVISA-GOOGLE-REG THRU 305-REVISA-GOOGLE-REG-E
039400        UNTIL FIN-GOOGLE.
039500 301-PASO1-GOOGLE-E.
039600*    SALIDA DEL PARRAFO EXIT.
039700     EXIT.
039800*------------------------------------------------------------------
039900*    305 - VALIDA UN RENGLON DE GOOGLE ADS.  CAMPANIA_ID Y
040000*    FECHA OBLIGATORIOS; COSTO_MICROS SE REVISA EN 320;
040100*    EL GASTO EN DOLARES SE CALCULA EN 330.
040200*------------------------------------------------------------------
040300 305-REVISA-GOOGLE-REG SECTION.
040400*    SE INCREMENTA WKS GOOGLE LEIDOS.
040500     ADD 1 TO WKS-GOOGLE-LEIDOS
040600*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
040700     STRING GADS-CAMPANIA-ID DELIMITED BY SPACE
040800            "|"               DELIMITED BY SIZE
040900            GADS-FECHA         DELIMITED BY SPACE
041000            INTO WKS-ROWID
041100     END-STRING
041200*    SE REVISA SI GADS CAMPANIA ID LLEGO EN BLANCO.
041300     IF GADS-CAMPANIA-ID = SPACES
041400*    SE EJECUTA EL PARRAFO 306-EMITE-FALTANTE-GOOGLE.
041500        PERFORM 306-EMITE-FALTANTE-GOOGLE THRU 306-EMITE-FALTANTE-GOOGLE-E
041600     END-IF
041700*    SE REVISA SI GADS FECHA LLEGO EN BLANCO.
041800     IF GADS-FECHA = SPACES
041900*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "date".
042000        MOVE "date" TO ISSU-COLUMNA
042100*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
042200        MOVE "Null value" TO ISSU-MENSAJE
042300*    SE PASA SPACES A ISSU VALOR OFENSOR.
042400        MOVE SPACES TO ISSU-VALOR-OFENSOR
042500*    SE ACTIVA LA BANDERA ISSU ES GOOGLE.
042600        SET ISSU-ES-GOOGLE TO TRUE
042700*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
042800        SET ISSU-TIPO-FALTANTE TO TRUE
042900*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
043000        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
043100*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
043200        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
043300*    SE ACTIVA LA BANDERA GADS FECHA MALA.
043400        SET GADS-FECHA-MALA TO TRUE
043500*    CASO CONTRARIO.
043600     ELSE
043700*    SE ACTIVA LA BANDERA GADS FECHA OK.
043800        SET GADS-FECHA-OK TO TRUE
043900     END-IF
044000*    SE EVALUA LA CONDICION SOBRE GADS IMPRESIONES AUSENTE.
044100     IF GADS-IMPRESIONES-AUSENTE
044200*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "impressions".
044300        MOVE "impressions" TO ISSU-COLUMNA
044400*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
044500        MOVE "Null value" TO ISSU-MENSAJE
044600*    SE PASA SPACES A ISSU VALOR OFENSOR.
044700        MOVE SPACES TO ISSU-VALOR-OFENSOR
044800*    SE ACTIVA LA BANDERA ISSU ES GOOGLE.
044900        SET ISSU-ES-GOOGLE TO TRUE
045000*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
045100        SET ISSU-TIPO-FALTANTE TO TRUE
045200*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
045300        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
045400*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
045500        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
045600     END-IF
045700*    SE EVALUA LA CONDICION SOBRE GADS CLICS AUSENTE.
045800     IF GADS-CLICS-AUSENTE
045900*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "clicks".
046000        MOVE "clicks" TO ISSU-COLUMNA
046100*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
046200        MOVE "Null value" TO ISSU-MENSAJE
046300*    SE PASA SPACES A ISSU VALOR OFENSOR.
046400        MOVE SPACES TO ISSU-VALOR-OFENSOR
046500*    SE ACTIVA LA BANDERA ISSU ES GOOGLE.
046600        SET ISSU-ES-GOOGLE TO TRUE
046700*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
046800        SET ISSU-TIPO-FALTANTE TO TRUE
046900*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
047000        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
047100*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
047200        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
047300     END-IF
047400*    SE EJECUTA EL PARRAFO 320-REVISA-COSTO-GOOGLE.
047500     PERFORM 320-REVISA-COSTO-GOOGLE THRU 320-REVISA-COSTO-GOOGLE-E
047600*    SE EJECUTA EL PARRAFO 330-NORMALIZA-GASTO-GOOGLE.
047700     PERFORM 330-NORMALIZA-GASTO-GOOGLE THRU 330-NORMALIZA-GASTO-GOOGLE-E
047800*    SE REGRABA GADSWK REC CON LOS DATOS ACTUALIZADOS.
047900     REWRITE GADSWK-REC
048000*    SE LEE EL SIGUIENTE RENGLON DE GADSWK.
048100     READ GADSWK
048200          AT END SET FIN-GOOGLE TO TRUE
048300     END-READ.
048400 305-REVISA-GOOGLE-REG-E.
048500*    SALIDA DEL PARRAFO EXIT.
048600     EXIT.
048700*------------------------------------------------------------------
048800*    306 - EMITE EL ISSUE DE CAMPANIA_ID AUSENTE.  SE AISLA
048900*    EN SU PROPIO PARRAFO PORQUE EL RENGLON QUEDA SIN LLAVE
049000*    PARA LA DETECCION DE DUPLICADOS DE 340.
049100*------------------------------------------------------------------
049200 306-EMITE-FALTANTE-GOOGLE SECTION.
049300*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "campaign_id".
049400     MOVE "campaign_id" TO ISSU-COLUMNA
049500*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
049600     MOVE "Null value" TO ISSU-MENSAJE
049700*    SE PASA SPACES A ISSU VALOR OFENSOR.
049800     MOVE SPACES TO ISSU-VALOR-OFENSOR
049900*    SE ACTIVA LA BANDERA ISSU ES GOOGLE.
050000     SET ISSU-ES-GOOGLE TO TRUE
050100*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
050200     SET ISSU-TIPO-FALTANTE TO TRUE
050300*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
050400     MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
050500*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
050600     PERFORM 600-ESCRIBE-ISSUE.
050700 306-EMITE-FALTANTE-GOOGLE-E.
050800*    SALIDA DEL PARRAFO EXIT.
050900     EXIT.
051000*------------------------------------------------------------------
051100*    320 - VALIDA COST_MICROS: AUSENTE, NO NUMERICO O
051200*    NEGATIVO SON TRES ISSUES DISTINTOS AUNQUE COMPARTAN
051300*    LA MISMA COLUMNA OFENSORA.
051400*------------------------------------------------------------------
051500 320-REVISA-COSTO-GOOGLE SECTION.
051600*    SE EVALUA LA CONDICION SOBRE GADS COSTO AUSENTE.
051700     IF GADS-COSTO-AUSENTE
051800*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "cost_micros".
051900        MOVE "cost_micros" TO ISSU-COLUMNA
052000*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
052100        MOVE "Null value" TO ISSU-MENSAJE
052200*    SE PASA SPACES A ISSU VALOR OFENSOR.
052300        MOVE SPACES TO ISSU-VALOR-OFENSOR
052400*    SE ACTIVA LA BANDERA ISSU ES GOOGLE.
052500        SET ISSU-ES-GOOGLE TO TRUE
052600*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
052700        SET ISSU-TIPO-FALTANTE TO TRUE
052800*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
052900        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
053000*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
053100        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
053200*    CASO CONTRARIO.
053300     ELSE
053400*    SE EVALUA LA CONDICION SOBRE GADS COSTO NO NUMERICO.
053500        IF GADS-COSTO-NO-NUMERICO
053600*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "cost_micros".
053700           MOVE "cost_micros" TO ISSU-COLUMNA
053800*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Non-numeric
053900*    cost_micros".
054000           MOVE "Non-numeric cost_micros" TO ISSU-MENSAJE
054100*    SE PASA SPACES A ISSU VALOR OFENSOR.
054200           MOVE SPACES TO ISSU-VALOR-OFENSOR
054300*    SE ACTIVA LA BANDERA ISSU ES GOOGLE.
054400           SET ISSU-ES-GOOGLE TO TRUE
054500*    SE ACTIVA LA BANDERA ISSU TIPO INVALIDO.
054600           SET ISSU-TIPO-INVALIDO TO TRUE
054700*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
054800           MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
054900*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
055000           PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
055100*    CASO CONTRARIO.
055200        ELSE
055300*    SE EVALUA LA CONDICION SOBRE GADS COSTO MICROS.
055400           IF GADS-COSTO-MICROS < 0
055500*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "cost_micros".
055600              MOVE "cost_micros" TO ISSU-COLUMNA
055700*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Negative
055800*    cost_micros".
055900              MOVE "Negative cost_micros" TO ISSU-MENSAJE
056000*    SE PASA GADS COSTO MICROS A WKS EDIT ENTERO.
056100              MOVE GADS-COSTO-MICROS TO WKS-EDIT-ENTERO
056200*    SE PASA WKS EDIT ENTERO A ISSU VALOR OFENSOR.
056300              MOVE WKS-EDIT-ENTERO TO ISSU-VALOR-OFENSOR
056400*    SE ACTIVA LA BANDERA ISSU ES GOOGLE.
056500              SET ISSU-ES-GOOGLE TO TRUE
056600*    SE ACTIVA LA BANDERA ISSU TIPO INVALIDO.
056700              SET ISSU-TIPO-INVALIDO TO TRUE
056800*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
056900              MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
057000*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
057100              PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
057200           END-IF
057300        END-IF
057400     END-IF.
057500 320-REVISA-COSTO-GOOGLE-E.
057600*    SALIDA DEL PARRAFO EXIT.
057700     EXIT.
057800*------------------------------------------------------------------
057900*    330 - CONVIERTE COST_MICROS (MILLONESIMAS DE DOLAR) A
058000*    GASTO EN DOLARES PARA EL REPORTE DE BODEGA; SI EL COSTO
058100*    NO PASO LA VALIDACION DE 320 EL GASTO QUEDA EN CERO.
058200*------------------------------------------------------------------
058300 330-NORMALIZA-GASTO-GOOGLE SECTION.
058400*    SE EVALUA LA CONDICION SOBRE GADS COSTO PRESENTE.
058500     IF GADS-COSTO-PRESENTE
058600*    SE CALCULA GADS GASTO DOLARES.
058700        COMPUTE GADS-GASTO-DOLARES ROUNDED =
058800           GADS-COSTO-MICROS / 1000000
058900*    CASO CONTRARIO.
059000     ELSE
059100*    SE PASA ZERO A GADS GASTO DOLARES.
059200        MOVE ZERO TO GADS-GASTO-DOLARES
059300     END-IF.
059400 330-NORMALIZA-GASTO-GOOGLE-E.
059500*    SALIDA DEL PARRAFO EXIT.
059600     EXIT.
059700*------------------------------------------------------------------
059800*    340 - SEGUNDO PASE SOBRE GADSWK.  ORDENA POR
059900*    (CAMPANIA,FECHA) VIA SORT PARA QUE LOS DUPLICADOS
060000*    QUEDEN CONSECUTIVOS Y SE DETECTEN SIN TABLA EN MEMORIA.
060100*------------------------------------------------------------------
060200 340-DUPLICADOS-GOOGLE SECTION.
060300*    SE MARCA WKS GDUP HAY ANT CON EL TEXTO DE ISSUE "N".
060400     MOVE "N" TO WKS-GDUP-HAY-ANT WKS-GDUP-ANT-EMITIDO
060500*    SE CIERRA(N) GADSWK.
060600     CLOSE GADSWK
060700*    SE ABRE(N) GADSWK.
060800     OPEN INPUT GADSWK
060900*    SE ORDENA GADSORT POR SU LLAVE DE CONTROL.
061000     SORT GADSORT ON ASCENDING KEY GADSORT-CAMPANIA
061100                      ASCENDING KEY GADSORT-FECHA
061200          INPUT  PROCEDURE IS 341-CARGA-LLAVES-GOOGLE
061300          OUTPUT PROCEDURE IS 342-DETECTA-DUP-GOOGLE
061400*    SE CIERRA(N) GADSWK.
061500     CLOSE GADSWK.
061600 340-DUPLICADOS-GOOGLE-E.
061700*    SALIDA DEL PARRAFO EXIT.
061800     EXIT.
061900*------------------------------------------------------------------
062000*    341 - PROCEDIMIENTO DE ENTRADA DEL SORT.  ALIMENTA AL
062100*    SORT UN RENGLON DE GADSORT POR CADA RENGLON DE GADSWK.
062200*------------------------------------------------------------------
062300 341-CARGA-LLAVES-GOOGLE SECTION.
062400*    SE LEE EL SIGUIENTE RENGLON DE GADSWK.
062500     READ GADSWK
062600          AT END SET FIN-GOOGLE TO TRUE
062700     END-READ
062800*    SE EJECUTA EL PARRAFO 341-LIBERA-LLAVE-GOOGLE.
062900     PERFORM 341-LIBERA-LLAVE-GOOGLE THRU 341-LIBERA-LLAVE-GOOGLE-E
063000        UNTIL FIN-GOOGLE.
063100 341-CARGA-LLAVES-GOOGLE-E.
063200*    SALIDA DEL PARRAFO EXIT.
063300     EXIT.
063400*------------------------------------------------------------------
063500*    PARRAFO INTERNO DE 341: LEE Y LIBERA (RELEASE) HASTA
063600*    FIN DE ARCHIVO.
063700*------------------------------------------------------------------
063800 341-LIBERA-LLAVE-GOOGLE SECTION.
063900*    SE PASA GADS CAMPANIA ID A GADSORT CAMPANIA.
064000     MOVE GADS-CAMPANIA-ID TO GADSORT-CAMPANIA
064100*    SE PASA GADS FECHA A GADSORT FECHA.
064200     MOVE GADS-FECHA       TO GADSORT-FECHA
064300*    SE MANDA GADSORT REG AL ARCHIVO ORDENADO.
064400     RELEASE GADSORT-REG
064500*    SE LEE EL SIGUIENTE RENGLON DE GADSWK.
064600     READ GADSWK
064700          AT END SET FIN-GOOGLE TO TRUE
064800     END-READ.
064900 341-LIBERA-LLAVE-GOOGLE-E.
065000*    SALIDA DEL PARRAFO EXIT.
065100     EXIT.
065200*------------------------------------------------------------------
065300*    342 - PROCEDIMIENTO DE SALIDA DEL SORT.  RECIBE LOS
065400*    RENGLONES YA ORDENADOS Y LOS COMPARA CONTRA EL ANTERIOR
065500*    EN 343 PARA DETECTAR (CAMPANIA,FECHA) REPETIDOS.
065600*------------------------------------------------------------------
065700 342-DETECTA-DUP-GOOGLE SECTION.
065800*    SE MARCA WKS FIN SORT G CON EL TEXTO DE ISSUE "N".
065900     MOVE "N" TO WKS-FIN-SORT-G
066000*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE GADSORT.
066100     RETURN GADSORT
066200          AT END SET FIN-SORT-G TO TRUE
066300     END-RETURN
066400*    SE EJECUTA EL PARRAFO 343-COMPARA-DUP-GOOGLE.
066500     PERFORM 343-COMPARA-DUP-GOOGLE THRU 343-COMPARA-DUP-GOOGLE-E
066600        UNTIL FIN-SORT-G.
066700 342-DETECTA-DUP-GOOGLE-E.
066800*    SALIDA DEL PARRAFO EXIT.
066900     EXIT.
067000*------------------------------------------------------------------
067100*    PARRAFO INTERNO DE 342: COMPARA LA LLAVE ACTUAL CONTRA
067200*    LA GUARDADA DEL RENGLON ANTERIOR.
067300*------------------------------------------------------------------
067400 343-COMPARA-DUP-GOOGLE SECTION.
067500*    SE EVALUA LA CONDICION SOBRE GDUP HAY ANTERIOR.
067600     IF GDUP-HAY-ANTERIOR
067700        AND GADSORT-CAMPANIA = WKS-GDUP-CAMPANIA-ANT
067800        AND GADSORT-FECHA    = WKS-GDUP-FECHA-ANT
067900*    SE EVALUA LA CONDICION SOBRE NOT.
068000        IF NOT GDUP-ANT-YA-EMITIDO
068100*    SE EJECUTA EL PARRAFO 344-EMITE-DUP-GOOGLE.
068200           PERFORM 344-EMITE-DUP-GOOGLE THRU 344-EMITE-DUP-GOOGLE-E
068300        END-IF
068400*    SE EJECUTA EL PARRAFO 344-EMITE-DUP-GOOGLE.
068500        PERFORM 344-EMITE-DUP-GOOGLE THRU 344-EMITE-DUP-GOOGLE-E
068600*    SE ACTIVA LA BANDERA GDUP ANT YA EMITIDO.
068700        SET GDUP-ANT-YA-EMITIDO TO TRUE
068800*    CASO CONTRARIO.
068900     ELSE
069000*    SE PASA GADSORT CAMPANIA A WKS GDUP CAMPANIA ANT.
069100        MOVE GADSORT-CAMPANIA TO WKS-GDUP-CAMPANIA-ANT
069200*    SE PASA GADSORT FECHA A WKS GDUP FECHA ANT.
069300        MOVE GADSORT-FECHA    TO WKS-GDUP-FECHA-ANT
069400*    SE ACTIVA LA BANDERA GDUP HAY ANTERIOR.
069500        SET GDUP-HAY-ANTERIOR TO TRUE
069600*    SE MARCA WKS GDUP ANT EMITIDO CON EL TEXTO DE ISSUE "N".
069700        MOVE "N" TO WKS-GDUP-ANT-EMITIDO
069800     END-IF
069900*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE GADSORT.
070000     RETURN GADSORT
070100          AT END SET FIN-SORT-G TO TRUE
070200     END-RETURN.
070300 343-COMPARA-DUP-GOOGLE-E.
070400*    SALIDA DEL PARRAFO EXIT.
070500     EXIT.
070600*------------------------------------------------------------------
070700*    344 - EMITE EL ISSUE DE DUPLICADO.  SOLO SE EMITE UNA
070800*    VEZ POR GRUPO DE DUPLICADOS (WKS-GDUP-ANT-EMITIDO EVITA
070900*    REPETIR EL ISSUE EN CADA RENGLON DEL GRUPO).
071000*------------------------------------------------------------------
071100 344-EMITE-DUP-GOOGLE SECTION.
071200*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
071300     STRING GADSORT-CAMPANIA DELIMITED BY SPACE
071400            "|"               DELIMITED BY SIZE
071500            GADSORT-FECHA      DELIMITED BY SPACE
071600            INTO ISSU-LLAVE-RENGLON
071700     END-STRING
071800*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "_key".
071900     MOVE "_key" TO ISSU-COLUMNA
072000*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Duplicate
072100*    (campaign_id, date)".
072200     MOVE "Duplicate (campaign_id, date)" TO ISSU-MENSAJE
072300*    SE PASA SPACES A ISSU VALOR OFENSOR.
072400     MOVE SPACES TO ISSU-VALOR-OFENSOR
072500*    SE ACTIVA LA BANDERA ISSU ES GOOGLE.
072600     SET ISSU-ES-GOOGLE TO TRUE
072700*    SE ACTIVA LA BANDERA ISSU TIPO DUPLICADO.
072800     SET ISSU-TIPO-DUPLICADO TO TRUE
072900*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
073000     PERFORM 600-ESCRIBE-ISSUE.
073100 344-EMITE-DUP-GOOGLE-E.
073200*    SALIDA DEL PARRAFO EXIT.
073300     EXIT.
073400*--------------------------------------------------------------
073500*    400 - VALIDACION FACEBOOK.  LA FECHA SE NORMALIZA CON LA
073600*    RUTINA COMPARTIDA 295 ANTES DE ARMAR LA LLAVE DE RENGLON.
073700*--------------------------------------------------------------
073800 400-VALIDA-FACEBOOK SECTION.
073900*    SE EJECUTA EL PARRAFO 401-PASO1-FACEBOOK.
074000     PERFORM 401-PASO1-FACEBOOK THRU 401-PASO1-FACEBOOK-E
074100*    SE EJECUTA EL PARRAFO 440-DUPLICADOS-FACEBOOK.
074200     PERFORM 440-DUPLICADOS-FACEBOOK THRU 440-DUPLICADOS-FACEBOOK-E
074300*    SE CIERRA(N) FBADWK.
074400     CLOSE FBADWK.
074500 400-VALIDA-FACEBOOK-E.
074600*    SALIDA DEL PARRAFO EXIT.
074700     EXIT.
074800*------------------------------------------------------------------
074900*    401 - PRIMER (Y UNICO) PASE SOBRE FBADWK.  FACEBOOK NO
075000*    TIENE UN SEGUNDO PASE DE PERCENTILES COMO CRM.
075100*------------------------------------------------------------------
075200 401-PASO1-FACEBOOK SECTION.
075300*    SE LEE EL SIGUIENTE RENGLON DE FBADWK.
075400     READ FBADWK
075500          AT END SET FIN-FACEBOOK TO TRUE
075600     END-READ
075700*    SE EJECUTA EL PARRAFO 405-REVISA-FACEBOOK-REG.
075800     PERFORM 405-REVISA-FACEBOOK-REG THRU 405-REVISA-FACEBOOK-REG-E
075900        UNTIL FIN-FACEBOOK.
076000 401-PASO1-FACEBOOK-E.
076100*    SALIDA DEL PARRAFO EXIT.
076200     EXIT.
076300*------------------------------------------------------------------
076400*    405 - VALIDA UN RENGLON DE FACEBOOK ADS.  AD_ID Y FECHA
076500*    OBLIGATORIOS; LA FECHA SE NORMALIZA EN 410 PORQUE
076600*    FACEBOOK LA MANDA EN VARIOS FORMATOS DE TEXTO.
076700*------------------------------------------------------------------
076800 405-REVISA-FACEBOOK-REG SECTION.
076900*    SE INCREMENTA WKS FACEBOOK LEIDOS.
077000     ADD 1 TO WKS-FACEBOOK-LEIDOS
077100*    SE EJECUTA EL PARRAFO 410-NORMALIZA-FECHA-FACEBOOK.
077200     PERFORM 410-NORMALIZA-FECHA-FACEBOOK
077300            THRU 410-NORMALIZA-FECHA-FACEBOOK-E
077400*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
077500     STRING FBAD-CAMPANIA-ID DELIMITED BY SPACE
077600            "|"               DELIMITED BY SIZE
077700            FBAD-FECHA         DELIMITED BY SPACE
077800            INTO WKS-ROWID
077900     END-STRING
078000*    SE REVISA SI FBAD CAMPANIA ID LLEGO EN BLANCO.
078100     IF FBAD-CAMPANIA-ID = SPACES
078200*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "campaign_id".
078300        MOVE "campaign_id" TO ISSU-COLUMNA
078400*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
078500        MOVE "Null value" TO ISSU-MENSAJE
078600*    SE PASA SPACES A ISSU VALOR OFENSOR.
078700        MOVE SPACES TO ISSU-VALOR-OFENSOR
078800*    SE ACTIVA LA BANDERA ISSU ES FACEBOOK.
078900        SET ISSU-ES-FACEBOOK TO TRUE
079000*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
079100        SET ISSU-TIPO-FALTANTE TO TRUE
079200*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
079300        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
079400*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
079500        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
079600     END-IF
079700*    SE REVISA SI FBAD FECHA LLEGO EN BLANCO.
079800     IF FBAD-FECHA = SPACES
079900*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "date".
080000        MOVE "date" TO ISSU-COLUMNA
080100*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
080200        MOVE "Null value" TO ISSU-MENSAJE
080300*    SE PASA SPACES A ISSU VALOR OFENSOR.
080400        MOVE SPACES TO ISSU-VALOR-OFENSOR
080500*    SE ACTIVA LA BANDERA ISSU ES FACEBOOK.
080600        SET ISSU-ES-FACEBOOK TO TRUE
080700*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
080800        SET ISSU-TIPO-FALTANTE TO TRUE
080900*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
081000        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
081100*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
081200        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
081300     END-IF
081400*    SE EVALUA LA CONDICION SOBRE FBAD IMPRESIONES AUSENTE.
081500     IF FBAD-IMPRESIONES-AUSENTE
081600*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "impressions".
081700        MOVE "impressions" TO ISSU-COLUMNA
081800*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
081900        MOVE "Null value" TO ISSU-MENSAJE
082000*    SE PASA SPACES A ISSU VALOR OFENSOR.
082100        MOVE SPACES TO ISSU-VALOR-OFENSOR
082200*    SE ACTIVA LA BANDERA ISSU ES FACEBOOK.
082300        SET ISSU-ES-FACEBOOK TO TRUE
082400*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
082500        SET ISSU-TIPO-FALTANTE TO TRUE
082600*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
082700        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
082800*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
082900        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
083000     END-IF
083100*    SE EVALUA LA CONDICION SOBRE FBAD CLICS AUSENTE.
083200     IF FBAD-CLICS-AUSENTE
083300*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "clicks".
083400        MOVE "clicks" TO ISSU-COLUMNA
083500*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
083600        MOVE "Null value" TO ISSU-MENSAJE
083700*    SE PASA SPACES A ISSU VALOR OFENSOR.
083800        MOVE SPACES TO ISSU-VALOR-OFENSOR
083900*    SE ACTIVA LA BANDERA ISSU ES FACEBOOK.
084000        SET ISSU-ES-FACEBOOK TO TRUE
084100*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
084200        SET ISSU-TIPO-FALTANTE TO TRUE
084300*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
084400        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
084500*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
084600        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
084700     END-IF
084800*    SE EVALUA LA CONDICION SOBRE FBAD GASTO AUSENTE.
084900     IF FBAD-GASTO-AUSENTE
085000*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "spend".
085100        MOVE "spend" TO ISSU-COLUMNA
085200*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
085300        MOVE "Null value" TO ISSU-MENSAJE
085400*    SE PASA SPACES A ISSU VALOR OFENSOR.
085500        MOVE SPACES TO ISSU-VALOR-OFENSOR
085600*    SE ACTIVA LA BANDERA ISSU ES FACEBOOK.
085700        SET ISSU-ES-FACEBOOK TO TRUE
085800*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
085900        SET ISSU-TIPO-FALTANTE TO TRUE
086000*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
086100        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
086200*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
086300        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
086400     END-IF
086500*    SE EVALUA LA CONDICION SOBRE FBAD COMPRAS AUSENTE.
086600     IF FBAD-COMPRAS-AUSENTE
086700*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "purchases".
086800        MOVE "purchases" TO ISSU-COLUMNA
086900*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null
087000*    purchases".
087100        MOVE "Null purchases" TO ISSU-MENSAJE
087200*    SE PASA SPACES A ISSU VALOR OFENSOR.
087300        MOVE SPACES TO ISSU-VALOR-OFENSOR
087400*    SE ACTIVA LA BANDERA ISSU ES FACEBOOK.
087500        SET ISSU-ES-FACEBOOK TO TRUE
087600*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
087700        SET ISSU-TIPO-FALTANTE TO TRUE
087800*    SE PASA WKS ROWID A ISSU LLAVE RENGLON.
087900        MOVE WKS-ROWID TO ISSU-LLAVE-RENGLON
088000*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
088100        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
088200     END-IF
088300*    SE REGRABA FBADWK REC CON LOS DATOS ACTUALIZADOS.
088400     REWRITE FBADWK-REC
088500*    SE LEE EL SIGUIENTE RENGLON DE FBADWK.
088600     READ FBADWK
088700          AT END SET FIN-FACEBOOK TO TRUE
088800     END-READ.
088900 405-REVISA-FACEBOOK-REG-E.
089000*    SALIDA DEL PARRAFO EXIT.
089100     EXIT.
089200*------------------------------------------------------------------
089300*    410 - FACEBOOK MANDA LA FECHA COMO MM/DD/AAAA O COMO
089400*    TEXTO 'MES DIA, AAAA'; ESTE PARRAFO LLAMA A LA RUTINA
089500*    COMUN DE FECHAS (295) Y GUARDA EL RESULTADO EN AAAA-MM-DD.
089600*------------------------------------------------------------------
089700 410-NORMALIZA-FECHA-FACEBOOK SECTION.
089800*    SE PASA FBAD FECHA A WKS FECHA ENTRADA.
089900     MOVE FBAD-FECHA TO WKS-FECHA-ENTRADA
090000*    SE EJECUTA EL PARRAFO 295-NORMALIZA-FECHA.
090100     PERFORM 295-NORMALIZA-FECHA THRU 295-NORMALIZA-FECHA-E
090200*    SE EVALUA LA CONDICION SOBRE FECHA VACIA.
090300     IF FECHA-VACIA
090400*    SE ACTIVA LA BANDERA FBAD FECHA MALA.
090500        SET FBAD-FECHA-MALA TO TRUE
090600*    CASO CONTRARIO.
090700     ELSE
090800*    SE EVALUA LA CONDICION SOBRE FECHA VALIDA.
090900        IF FECHA-VALIDA
091000*    SE PASA WKS FECHA SALIDA A FBAD FECHA.
091100           MOVE WKS-FECHA-SALIDA TO FBAD-FECHA
091200*    SE ACTIVA LA BANDERA FBAD FECHA OK.
091300           SET FBAD-FECHA-OK TO TRUE
091400*    CASO CONTRARIO.
091500        ELSE
091600*    SE ACTIVA LA BANDERA FBAD FECHA MALA.
091700           SET FBAD-FECHA-MALA TO TRUE
091800*    SE INCREMENTA WKS ROWID SEC NUM.
091900           ADD 1 TO WKS-ROWID-SEC-NUM
092000*    SE PASA WKS FECHA ENTRADA(1:16) A ISSU VALOR
092100*    OFENSOR(1:16).
092200           MOVE WKS-FECHA-ENTRADA(1:16) TO ISSU-VALOR-OFENSOR(1:16)
092300*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
092400           STRING "Unparseable date: " DELIMITED BY SIZE
092500                  WKS-FECHA-ENTRADA     DELIMITED BY SPACE
092600                  INTO ISSU-MENSAJE
092700           END-STRING
092800*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "date".
092900           MOVE "date" TO ISSU-COLUMNA
093000*    SE ACTIVA LA BANDERA ISSU ES FACEBOOK.
093100           SET ISSU-ES-FACEBOOK TO TRUE
093200*    SE ACTIVA LA BANDERA ISSU TIPO FORMATO FECHA.
093300           SET ISSU-TIPO-FORMATO-FECHA TO TRUE
093400*    SE PASA WKS ROWID SEC R A ISSU LLAVE RENGLON(1:11).
093500           MOVE WKS-ROWID-SEC-R TO ISSU-LLAVE-RENGLON(1:11)
093600*    SE PASA SPACES A ISSU LLAVE RENGLON(12:21).
093700           MOVE SPACES TO ISSU-LLAVE-RENGLON(12:21)
093800*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
093900           PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
094000        END-IF
094100     END-IF.
094200 410-NORMALIZA-FECHA-FACEBOOK-E.
094300*    SALIDA DEL PARRAFO EXIT.
094400     EXIT.
094500*------------------------------------------------------------------
094600*    440 - MISMO ESQUEMA DE 340 PERO PARA FACEBOOK: ORDENA
094700*    POR (AD_ID,FECHA) Y DETECTA DUPLICADOS POR SORT.
094800*------------------------------------------------------------------
094900 440-DUPLICADOS-FACEBOOK SECTION.
095000*    SE MARCA WKS FDUP HAY ANT CON EL TEXTO DE ISSUE "N".
095100     MOVE "N" TO WKS-FDUP-HAY-ANT WKS-FDUP-ANT-EMITIDO
095200*    SE CIERRA(N) FBADWK.
095300     CLOSE FBADWK
095400*    SE ABRE(N) FBADWK.
095500     OPEN INPUT FBADWK
095600*    SE ORDENA FBDSORT POR SU LLAVE DE CONTROL.
095700     SORT FBDSORT ON ASCENDING KEY FBDSORT-CAMPANIA
095800                      ASCENDING KEY FBDSORT-FECHA
095900          INPUT  PROCEDURE IS 441-CARGA-LLAVES-FACEBOOK
096000          OUTPUT PROCEDURE IS 442-DETECTA-DUP-FACEBOOK
096100*    SE CIERRA(N) FBADWK.
096200     CLOSE FBADWK.
096300 440-DUPLICADOS-FACEBOOK-E.
096400*    SALIDA DEL PARRAFO EXIT.
096500     EXIT.
096600*------------------------------------------------------------------
096700*    441 - PROCEDIMIENTO DE ENTRADA DEL SORT DE FACEBOOK.
096800*------------------------------------------------------------------
096900 441-CARGA-LLAVES-FACEBOOK SECTION.
097000*    SE LEE EL SIGUIENTE RENGLON DE FBADWK.
097100     READ FBADWK
097200          AT END SET FIN-FACEBOOK TO TRUE
097300     END-READ
097400*    SE EJECUTA EL PARRAFO 441-LIBERA-LLAVE-FACEBOOK.
097500     PERFORM 441-LIBERA-LLAVE-FACEBOOK THRU 441-LIBERA-LLAVE-FACEBOOK-E
097600        UNTIL FIN-FACEBOOK.
097700 441-CARGA-LLAVES-FACEBOOK-E.
097800*    SALIDA DEL PARRAFO EXIT.
097900     EXIT.
098000*------------------------------------------------------------------
098100*    PARRAFO INTERNO DE 441: LEE Y LIBERA HASTA FIN DE
098200*    ARCHIVO.
098300*------------------------------------------------------------------
098400 441-LIBERA-LLAVE-FACEBOOK SECTION.
098500*    SE PASA FBAD CAMPANIA ID A FBDSORT CAMPANIA.
098600     MOVE FBAD-CAMPANIA-ID TO FBDSORT-CAMPANIA
098700*    SE PASA FBAD FECHA A FBDSORT FECHA.
098800     MOVE FBAD-FECHA       TO FBDSORT-FECHA
098900*    SE MANDA FBDSORT REG AL ARCHIVO ORDENADO.
099000     RELEASE FBDSORT-REG
099100*    SE LEE EL SIGUIENTE RENGLON DE FBADWK.
099200     READ FBADWK
099300          AT END SET FIN-FACEBOOK TO TRUE
099400     END-READ.
099500 441-LIBERA-LLAVE-FACEBOOK-E.
099600*    SALIDA DEL PARRAFO EXIT.
099700     EXIT.
099800*------------------------------------------------------------------
099900*    442 - PROCEDIMIENTO DE SALIDA DEL SORT DE FACEBOOK.
100000*------------------------------------------------------------------
100100 442-DETECTA-DUP-FACEBOOK SECTION.
100200*    SE MARCA WKS FIN SORT F CON EL TEXTO DE ISSUE "N".
100300     MOVE "N" TO WKS-FIN-SORT-F
100400*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE FBDSORT.
100500     RETURN FBDSORT
100600          AT END SET FIN-SORT-F TO TRUE
100700     END-RETURN
100800*    SE EJECUTA EL PARRAFO 443-COMPARA-DUP-FACEBOOK.
100900     PERFORM 443-COMPARA-DUP-FACEBOOK THRU 443-COMPARA-DUP-FACEBOOK-E
101000        UNTIL FIN-SORT-F.
101100 442-DETECTA-DUP-FACEBOOK-E.
101200*    SALIDA DEL PARRAFO EXIT.
101300     EXIT.
101400*------------------------------------------------------------------
101500*    PARRAFO INTERNO DE 442: COMPARA LA LLAVE ACTUAL CONTRA
101600*    LA DEL RENGLON ANTERIOR.
101700*------------------------------------------------------------------
101800 443-COMPARA-DUP-FACEBOOK SECTION.
101900*    SE EVALUA LA CONDICION SOBRE FDUP HAY ANTERIOR.
102000     IF FDUP-HAY-ANTERIOR
102100        AND FBDSORT-CAMPANIA = WKS-FDUP-CAMPANIA-ANT
102200        AND FBDSORT-FECHA    = WKS-FDUP-FECHA-ANT
102300*    SE EVALUA LA CONDICION SOBRE NOT.
102400        IF NOT FDUP-ANT-YA-EMITIDO
102500*    SE EJECUTA EL PARRAFO 444-EMITE-DUP-FACEBOOK.
102600           PERFORM 444-EMITE-DUP-FACEBOOK THRU 444-EMITE-DUP-FACEBOOK-E
102700        END-IF
102800*    SE EJECUTA EL PARRAFO 444-EMITE-DUP-FACEBOOK.
102900        PERFORM 444-EMITE-DUP-FACEBOOK THRU 444-EMITE-DUP-FACEBOOK-E
103000*    SE ACTIVA LA BANDERA FDUP ANT YA EMITIDO.
103100        SET FDUP-ANT-YA-EMITIDO TO TRUE
103200*    CASO CONTRARIO.
103300     ELSE
103400*    SE PASA FBDSORT CAMPANIA A WKS FDUP CAMPANIA ANT.
103500        MOVE FBDSORT-CAMPANIA TO WKS-FDUP-CAMPANIA-ANT
103600*    SE PASA FBDSORT FECHA A WKS FDUP FECHA ANT.
103700        MOVE FBDSORT-FECHA    TO WKS-FDUP-FECHA-ANT
103800*    SE ACTIVA LA BANDERA FDUP HAY ANTERIOR.
103900        SET FDUP-HAY-ANTERIOR TO TRUE
104000*    SE MARCA WKS FDUP ANT EMITIDO CON EL TEXTO DE ISSUE "N".
104100        MOVE "N" TO WKS-FDUP-ANT-EMITIDO
104200     END-IF
104300*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE FBDSORT.
104400     RETURN FBDSORT
104500          AT END SET FIN-SORT-F TO TRUE
104600     END-RETURN.
104700 443-COMPARA-DUP-FACEBOOK-E.
104800*    SALIDA DEL PARRAFO EXIT.
104900     EXIT.
105000*------------------------------------------------------------------
105100*    444 - EMITE EL ISSUE DE DUPLICADO DE FACEBOOK; MISMA
105200*    LOGICA DE 'UNA VEZ POR GRUPO' QUE 344.
105300*------------------------------------------------------------------
105400 444-EMITE-DUP-FACEBOOK SECTION.
105500*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
105600     STRING FBDSORT-CAMPANIA DELIMITED BY SPACE
105700            "|"               DELIMITED BY SIZE
105800            FBDSORT-FECHA      DELIMITED BY SPACE
105900            INTO ISSU-LLAVE-RENGLON
106000     END-STRING
106100*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "_key".
106200     MOVE "_key" TO ISSU-COLUMNA
106300*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Duplicate
106400*    (campaign_id, date)".
106500     MOVE "Duplicate (campaign_id, date)" TO ISSU-MENSAJE
106600*    SE PASA SPACES A ISSU VALOR OFENSOR.
106700     MOVE SPACES TO ISSU-VALOR-OFENSOR
106800*    SE ACTIVA LA BANDERA ISSU ES FACEBOOK.
106900     SET ISSU-ES-FACEBOOK TO TRUE
107000*    SE ACTIVA LA BANDERA ISSU TIPO DUPLICADO.
107100     SET ISSU-TIPO-DUPLICADO TO TRUE
107200*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
107300     PERFORM 600-ESCRIBE-ISSUE.
107400 444-EMITE-DUP-FACEBOOK-E.
107500*    SALIDA DEL PARRAFO EXIT.
107600     EXIT.
107700*--------------------------------------------------------------
107800*    500 - VALIDACION CRM.  TRES PASES SOBRE CRMOWK: (1) FECHA,
107900*    CASTELLANIZACION DE CANAL, CAMPOS FALTANTES/INVALIDOS Y
108000*    ACUMULACION DE INGRESOS PARA EL PERCENTIL; (2) MARCA DE
108100*    INGRESOS ATIPICOS YA CON EL PERCENTIL CALCULADO; (3)
108200*    DUPLICADOS DE ORDEN_ID POR ORDENAMIENTO.
108300*--------------------------------------------------------------
108400 500-VALIDA-CRM SECTION.
108500*    SE EJECUTA EL PARRAFO 501-PASO1-CRM.
108600     PERFORM 501-PASO1-CRM THRU 501-PASO1-CRM-E
108700*    SE EJECUTA EL PARRAFO 535-CALCULA-PERCENTIL-CRM.
108800     PERFORM 535-CALCULA-PERCENTIL-CRM THRU 535-CALCULA-PERCENTIL-CRM-E
108900*    SE EJECUTA EL PARRAFO 545-PASO2-ATIPICOS-CRM.
109000     PERFORM 545-PASO2-ATIPICOS-CRM THRU 545-PASO2-ATIPICOS-CRM-E
109100*    SE EJECUTA EL PARRAFO 550-DUPLICADOS-CRM.
109200     PERFORM 550-DUPLICADOS-CRM THRU 550-DUPLICADOS-CRM-E
109300*    SE CIERRA(N) CRMOWK.
109400     CLOSE CRMOWK.
109500 500-VALIDA-CRM-E.
109600*    SALIDA DEL PARRAFO EXIT.
109700     EXIT.
109800*------------------------------------------------------------------
109900*    501 - PRIMER PASE SOBRE CRMOWK: VALIDACION CAMPO POR
110000*    CAMPO.  EL SEGUNDO PASE (545, ATIPICOS) NECESITA EL
110100*    PERCENTIL CALCULADO EN 535 Y POR ESO CORRE DESPUES.
110200*------------------------------------------------------------------
110300 501-PASO1-CRM SECTION.
110400*    SE LEE EL SIGUIENTE RENGLON DE CRMOWK.
110500     READ CRMOWK
110600          AT END SET FIN-CRM TO TRUE
110700     END-READ
110800*    SE EJECUTA EL PARRAFO 505-REVISA-CRM-REG.
110900     PERFORM 505-REVISA-CRM-REG THRU 505-REVISA-CRM-REG-E UNTIL FIN-CRM
111000*    SE CIERRA(N) CRMPCTWK.
111100     CLOSE CRMPCTWK.
111200 501-PASO1-CRM-E.
111300*    SALIDA DEL PARRAFO EXIT.
111400     EXIT.
111500*------------------------------------------------------------------
111600*    505 - VALIDA UN RENGLON DE CRM.  ORDER_ID Y FECHA
111700*    OBLIGATORIOS; CANAL SE CASTELLANIZA EN 515; INGRESO SE
111800*    REVISA EN 520.
111900*------------------------------------------------------------------
112000 505-REVISA-CRM-REG SECTION.
112100*    SE INCREMENTA WKS CRM LEIDOS.
112200     ADD 1 TO WKS-CRM-LEIDOS
112300*    SE EJECUTA EL PARRAFO 510-NORMALIZA-FECHA-CRM.
112400     PERFORM 510-NORMALIZA-FECHA-CRM THRU 510-NORMALIZA-FECHA-CRM-E
112500*    SE EJECUTA EL PARRAFO 515-CASTELLANIZA-CANAL-CRM.
112600     PERFORM 515-CASTELLANIZA-CANAL-CRM THRU 515-CASTELLANIZA-CANAL-CRM-E
112700*    SE EVALUA LA CONDICION SOBRE NOT.
112800     IF NOT CRMO-CLIENTE-PRESENTE
112900*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "customer_id".
113000        MOVE "customer_id" TO ISSU-COLUMNA
113100*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
113200        MOVE "Null value" TO ISSU-MENSAJE
113300*    SE PASA SPACES A ISSU VALOR OFENSOR.
113400        MOVE SPACES TO ISSU-VALOR-OFENSOR
113500*    SE ACTIVA LA BANDERA ISSU ES CRM.
113600        SET ISSU-ES-CRM TO TRUE
113700*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
113800        SET ISSU-TIPO-FALTANTE TO TRUE
113900*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
114000        MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
114100*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
114200        MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
114300*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
114400        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
114500     END-IF
114600*    SE EJECUTA EL PARRAFO 520-REVISA-INGRESO-CRM.
114700     PERFORM 520-REVISA-INGRESO-CRM THRU 520-REVISA-INGRESO-CRM-E
114800*    SE EVALUA LA CONDICION SOBRE NOT.
114900     IF NOT CRMO-CAMPFTE-PRESENTE
115000*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE
115100*    "campaign_source".
115200        MOVE "campaign_source" TO ISSU-COLUMNA
115300*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null value".
115400        MOVE "Null value" TO ISSU-MENSAJE
115500*    SE PASA SPACES A ISSU VALOR OFENSOR.
115600        MOVE SPACES TO ISSU-VALOR-OFENSOR
115700*    SE ACTIVA LA BANDERA ISSU ES CRM.
115800        SET ISSU-ES-CRM TO TRUE
115900*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
116000        SET ISSU-TIPO-FALTANTE TO TRUE
116100*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
116200        MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
116300*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
116400        MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
116500*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
116600        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
116700     END-IF
116800*    SE MARCA CRMO INGRESO ATIPICO CON EL TEXTO DE ISSUE "N".
116900     MOVE "N" TO CRMO-INGRESO-ATIPICO
117000*    SE REGRABA CRMOWK REC CON LOS DATOS ACTUALIZADOS.
117100     REWRITE CRMOWK-REC
117200*    SE LEE EL SIGUIENTE RENGLON DE CRMOWK.
117300     READ CRMOWK
117400          AT END SET FIN-CRM TO TRUE
117500     END-READ.
117600 505-REVISA-CRM-REG-E.
117700*    SALIDA DEL PARRAFO EXIT.
117800     EXIT.
117900*------------------------------------------------------------------
118000*    510 - EL CRM MANDA LA FECHA CON DIAGONALES (DD/MM/AAAA);
118100*    SE APOYA EN LA RUTINA COMUN DE FECHAS (295).
118200*------------------------------------------------------------------
118300 510-NORMALIZA-FECHA-CRM SECTION.
118400*    SE PASA CRMO FECHA ORDEN A WKS FECHA ENTRADA.
118500     MOVE CRMO-FECHA-ORDEN TO WKS-FECHA-ENTRADA
118600*    SE EJECUTA EL PARRAFO 295-NORMALIZA-FECHA.
118700     PERFORM 295-NORMALIZA-FECHA THRU 295-NORMALIZA-FECHA-E
118800*    SE EVALUA LA CONDICION SOBRE FECHA VACIA.
118900     IF FECHA-VACIA
119000*    SE ACTIVA LA BANDERA CRMO FECHA MALA.
119100        SET CRMO-FECHA-MALA TO TRUE
119200*    CASO CONTRARIO.
119300     ELSE
119400*    SE EVALUA LA CONDICION SOBRE FECHA VALIDA.
119500        IF FECHA-VALIDA
119600*    SE PASA WKS FECHA SALIDA A CRMO FECHA ORDEN.
119700           MOVE WKS-FECHA-SALIDA TO CRMO-FECHA-ORDEN
119800*    SE ACTIVA LA BANDERA CRMO FECHA OK.
119900           SET CRMO-FECHA-OK TO TRUE
120000*    CASO CONTRARIO.
120100        ELSE
120200*    SE ACTIVA LA BANDERA CRMO FECHA MALA.
120300           SET CRMO-FECHA-MALA TO TRUE
120400*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "order_date".
120500           MOVE "order_date" TO ISSU-COLUMNA
120600*    SE PASA WKS FECHA ENTRADA(1:20) A ISSU VALOR
120700*    OFENSOR(1:20).
120800           MOVE WKS-FECHA-ENTRADA(1:20) TO ISSU-VALOR-OFENSOR(1:20)
120900*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
121000           STRING "Unparseable date: " DELIMITED BY SIZE
121100                  WKS-FECHA-ENTRADA     DELIMITED BY SPACE
121200                  INTO ISSU-MENSAJE
121300           END-STRING
121400*    SE ACTIVA LA BANDERA ISSU ES CRM.
121500           SET ISSU-ES-CRM TO TRUE
121600*    SE ACTIVA LA BANDERA ISSU TIPO FORMATO FECHA.
121700           SET ISSU-TIPO-FORMATO-FECHA TO TRUE
121800*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
121900           MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
122000*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
122100           MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
122200*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
122300           PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
122400        END-IF
122500     END-IF.
122600 510-NORMALIZA-FECHA-CRM-E.
122700*    SALIDA DEL PARRAFO EXIT.
122800     EXIT.
122900*------------------------------------------------------------------
123000*    515 - EL CRM GUARDA EL CANAL DE VENTA EN INGLES
123100*    (WEB, STORE, PHONE, ...); SE TRADUCE AL ESPANOL PARA EL
123200*    REPORTE DE BODEGA SEGUN LA TABLA DE EQUIVALENCIAS.
123300*------------------------------------------------------------------
123400 515-CASTELLANIZA-CANAL-CRM SECTION.
123500*    SE REVISA SI CRMO CANAL ATRIBUIDO ES DISTINTO DEL VALOR
123600*    ESPERADO.
123700     IF CRMO-CANAL-ATRIBUIDO NOT = SPACES
123800*    EL CRM A VECES MANDA EL CANAL CON BLANCOS DE RELLENO AL
123900*    INICIO; SE CUENTAN PARA PODER RECORTARLO ANTES DE
124000*    COMPARAR (SPEC PIDE EL VALOR YA RECORTADO).
124100        MOVE ZERO TO WKS-CANAL-LEAD
124200        INSPECT CRMO-CANAL-ATRIBUIDO TALLYING WKS-CANAL-LEAD
124300           FOR LEADING SPACE
124400*    SE RECORTA CRMO CANAL ATRIBUIDO (SE BRINCAN LOS BLANCOS
124500*    DE INICIO POR REFERENCE MODIFICATION) Y QUEDA EN WKS
124600*    CANAL ORIGINAL, JUSTIFICADO A LA IZQUIERDA.
124700        MOVE SPACES TO WKS-CANAL-ORIGINAL
124800        MOVE CRMO-CANAL-ATRIBUIDO(WKS-CANAL-LEAD + 1:)
124900             TO WKS-CANAL-ORIGINAL
125000*    SE PASA EL CANAL YA RECORTADO A WKS CANAL MINUSCULAS
125100*    PARA CONVERTIRLO A MINUSCULAS SIN TOCAR EL ORIGINAL.
125200        MOVE WKS-CANAL-ORIGINAL TO WKS-CANAL-MINUSCULAS
125300*    SE CONVIERTEN A MINUSCULAS LAS LETRAS DE WKS CANAL
125400*    MINUSCULAS (NO CUENTA COMAS NI NINGUN OTRO CARACTER;
125500*    SOLO CAMBIA MAYUSCULAS POR SU EQUIVALENTE MINUSCULA).
125600        INSPECT WKS-CANAL-MINUSCULAS CONVERTING
125700           "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
125800           "abcdefghijklmnopqrstuvwxyz"
125900*    AMBOS CAMPOS YA ESTAN RECORTADOS; SI SIGUEN SIENDO
126000*    DISTINTOS ES PORQUE EL VALOR ORIGINAL TRAIA MAYUSCULAS.
126100        IF WKS-CANAL-ORIGINAL NOT = WKS-CANAL-MINUSCULAS
126200*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE
126300*    "channel_attributed".
126400           MOVE "channel_attributed" TO ISSU-COLUMNA
126500*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
126600           STRING "Value '" DELIMITED BY SIZE
126700                  WKS-CANAL-ORIGINAL DELIMITED BY SPACE
126800                  "' normalized to '" DELIMITED BY SIZE
126900                  WKS-CANAL-MINUSCULAS DELIMITED BY SPACE
127000                  "'" DELIMITED BY SIZE
127100                  INTO ISSU-MENSAJE
127200           END-STRING
127300*    SE PASA SPACES A ISSU VALOR OFENSOR.
127400           MOVE SPACES TO ISSU-VALOR-OFENSOR
127500*    SE ACTIVA LA BANDERA ISSU ES CRM.
127600           SET ISSU-ES-CRM TO TRUE
127700*    SE ACTIVA LA BANDERA ISSU TIPO MAYUS INCONSIST.
127800           SET ISSU-TIPO-MAYUS-INCONSIST TO TRUE
127900*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
128000           MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
128100*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
128200           MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
128300*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
128400           PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
128500        END-IF
128600*    SE PASA WKS CANAL MINUSCULAS A CRMO CANAL ATRIBUIDO.
128700        MOVE WKS-CANAL-MINUSCULAS TO CRMO-CANAL-ATRIBUIDO
128800     END-IF.
128900 515-CASTELLANIZA-CANAL-CRM-E.
129000*    SALIDA DEL PARRAFO EXIT.
129100     EXIT.
129200*------------------------------------------------------------------
129300*    520 - VALIDA EL CAMPO REVENUE: AUSENTE, NO NUMERICO,
129400*    NEGATIVO O FUERA DE RANGO (>1E6) SON ISSUES DISTINTOS.
129500*------------------------------------------------------------------
129600 520-REVISA-INGRESO-CRM SECTION.
129700*    SE EVALUA LA CONDICION SOBRE CRMO INGRESO AUSENTE.
129800     IF CRMO-INGRESO-AUSENTE
129900*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "revenue".
130000        MOVE "revenue" TO ISSU-COLUMNA
130100*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Null
130200*    revenue".
130300        MOVE "Null revenue" TO ISSU-MENSAJE
130400*    SE PASA SPACES A ISSU VALOR OFENSOR.
130500        MOVE SPACES TO ISSU-VALOR-OFENSOR
130600*    SE ACTIVA LA BANDERA ISSU ES CRM.
130700        SET ISSU-ES-CRM TO TRUE
130800*    SE ACTIVA LA BANDERA ISSU TIPO FALTANTE.
130900        SET ISSU-TIPO-FALTANTE TO TRUE
131000*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
131100        MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
131200*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
131300        MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
131400*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
131500        PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
131600*    CASO CONTRARIO.
131700     ELSE
131800*    SE EVALUA LA CONDICION SOBRE CRMO INGRESO NO NUMERICO.
131900        IF CRMO-INGRESO-NO-NUMERICO
132000*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "revenue".
132100           MOVE "revenue" TO ISSU-COLUMNA
132200*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Non-numeric
132300*    revenue".
132400           MOVE "Non-numeric revenue" TO ISSU-MENSAJE
132500*    SE PASA SPACES A ISSU VALOR OFENSOR.
132600           MOVE SPACES TO ISSU-VALOR-OFENSOR
132700*    SE ACTIVA LA BANDERA ISSU ES CRM.
132800           SET ISSU-ES-CRM TO TRUE
132900*    SE ACTIVA LA BANDERA ISSU TIPO INVALIDO.
133000           SET ISSU-TIPO-INVALIDO TO TRUE
133100*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
133200           MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
133300*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
133400           MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
133500*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
133600           PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
133700*    CASO CONTRARIO.
133800        ELSE
133900*    SE EVALUA LA CONDICION SOBRE CRMO INGRESO.
134000           IF CRMO-INGRESO < 0
134100*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "revenue".
134200              MOVE "revenue" TO ISSU-COLUMNA
134300*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Negative
134400*    revenue".
134500              MOVE "Negative revenue" TO ISSU-MENSAJE
134600*    SE PASA CRMO INGRESO A WKS EDIT DECIMAL.
134700              MOVE CRMO-INGRESO TO WKS-EDIT-DECIMAL
134800*    SE PASA WKS EDIT DECIMAL A ISSU VALOR OFENSOR.
134900              MOVE WKS-EDIT-DECIMAL TO ISSU-VALOR-OFENSOR
135000*    SE ACTIVA LA BANDERA ISSU ES CRM.
135100              SET ISSU-ES-CRM TO TRUE
135200*    SE ACTIVA LA BANDERA ISSU TIPO INVALIDO.
135300              SET ISSU-TIPO-INVALIDO TO TRUE
135400*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
135500              MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
135600*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
135700              MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
135800*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
135900              PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
136000           END-IF
136100*    SE GRABA CRMPCTWK REG.
136200           WRITE CRMPCTWK-REG FROM CRMO-INGRESO
136300        END-IF
136400     END-IF.
136500 520-REVISA-INGRESO-CRM-E.
136600*    SALIDA DEL PARRAFO EXIT.
136700     EXIT.
136800*--------------------------------------------------------------
136900*    535 - CALCULA EL PERCENTIL 99 DE LOS INGRESOS NUMERICOS
137000*    VALIDOS.  ORDENA EL ARCHIVO DE TRABAJO CRMPCTWK, CUENTA
137100*    LOS REGISTROS, CALCULA LA POSICION FRACCIONARIA (N-1)*0.99
137200*    CON ARITMETICA ENTERA (DIVIDE ... REMAINDER) E INTERPOLA
137300*    ENTRE LOS DOS VALORES QUE LA ENMARCAN.  NO USA FUNCIONES
137400*    INTRINSECAS.
137500*--------------------------------------------------------------
137600 535-CALCULA-PERCENTIL-CRM SECTION.
137700*    SE PASA ZERO A WKS PCT TOTAL.
137800     MOVE ZERO TO WKS-PCT-TOTAL WKS-PCT-P99 WKS-PCT-10XP99
137900*    SE ORDENA CRMPCTSD POR SU LLAVE DE CONTROL.
138000     SORT CRMPCTSD ON ASCENDING KEY CRMPCTSD-INGRESO
138100          USING CRMPCTWK
138200          GIVING CRMPCTSRT
138300*    SE ABRE(N) CRMPCTSRT.
138400     OPEN INPUT CRMPCTSRT
138500*    SE MARCA WKS FIN CRMPCT CON EL TEXTO DE ISSUE "N".
138600     MOVE "N" TO WKS-FIN-CRMPCT
138700*    SE LEE EL SIGUIENTE RENGLON DE CRMPCTSRT.
138800     READ CRMPCTSRT
138900          AT END SET FIN-CRMPCT TO TRUE
139000     END-READ
139100*    SE EJECUTA EL PARRAFO 536-CUENTA-INGRESOS.
139200     PERFORM 536-CUENTA-INGRESOS THRU 536-CUENTA-INGRESOS-E
139300        UNTIL FIN-CRMPCT
139400*    SE CIERRA(N) CRMPCTSRT.
139500     CLOSE CRMPCTSRT
139600*    SE EVALUA LA CONDICION SOBRE WKS PCT TOTAL.
139700     IF WKS-PCT-TOTAL > 0
139800*    SE CALCULA WKS PCT RANGO.
139900        COMPUTE WKS-PCT-RANGO = (WKS-PCT-TOTAL - 1) * 99
140000        DIVIDE WKS-PCT-RANGO BY 100
140100           GIVING WKS-PCT-POS-BAJA REMAINDER WKS-PCT-RESIDUO
140200*    SE ABRE(N) CRMPCTSRT.
140300        OPEN INPUT CRMPCTSRT
140400*    SE MARCA WKS FIN CRMPCT CON EL TEXTO DE ISSUE "N".
140500        MOVE "N" TO WKS-FIN-CRMPCT
140600*    SE PASA ZERO A WKS PCT POSICION.
140700        MOVE ZERO TO WKS-PCT-POSICION
140800*    SE LEE EL SIGUIENTE RENGLON DE CRMPCTSRT.
140900        READ CRMPCTSRT
141000             AT END SET FIN-CRMPCT TO TRUE
141100        END-READ
141200*    SE EJECUTA EL PARRAFO 537-UBICA-BRACKET.
141300        PERFORM 537-UBICA-BRACKET THRU 537-UBICA-BRACKET-E
141400           UNTIL FIN-CRMPCT
141500*    SE CIERRA(N) CRMPCTSRT.
141600        CLOSE CRMPCTSRT
141700*    SE CALCULA WKS PCT DIFERENCIA.
141800        COMPUTE WKS-PCT-DIFERENCIA =
141900           WKS-PCT-VALOR-ALTO - WKS-PCT-VALOR-BAJO
142000*    SE CALCULA WKS PCT P99.
142100        COMPUTE WKS-PCT-P99 ROUNDED =
142200           WKS-PCT-VALOR-BAJO +
142300           (WKS-PCT-DIFERENCIA * WKS-PCT-RESIDUO / 100)
142400*    SE CALCULA WKS PCT 10XP99.
142500        COMPUTE WKS-PCT-10XP99 = WKS-PCT-P99 * 10
142600     END-IF.
142700 535-CALCULA-PERCENTIL-CRM-E.
142800*    SALIDA DEL PARRAFO EXIT.
142900     EXIT.
143000*------------------------------------------------------------------
143100*    PARRAFO INTERNO DE 535: CUENTA CUANTOS INGRESOS VALIDOS
143200*    HAY EN CRMPCTWK.
143300*------------------------------------------------------------------
143400 536-CUENTA-INGRESOS SECTION.
143500*    SE INCREMENTA WKS PCT TOTAL.
143600     ADD 1 TO WKS-PCT-TOTAL
143700*    SE LEE EL SIGUIENTE RENGLON DE CRMPCTSRT.
143800     READ CRMPCTSRT
143900          AT END SET FIN-CRMPCT TO TRUE
144000     END-READ.
144100 536-CUENTA-INGRESOS-E.
144200*    SALIDA DEL PARRAFO EXIT.
144300     EXIT.
144400*------------------------------------------------------------------
144500*    PARRAFO INTERNO DE 535: RECORRE CRMPCTWK YA ORDENADO
144600*    HASTA EL RENGLON QUE CAE EN EL PERCENTIL 95.
144700*------------------------------------------------------------------
144800 537-UBICA-BRACKET SECTION.
144900*    SE INCREMENTA WKS PCT POSICION.
145000     ADD 1 TO WKS-PCT-POSICION
145100*    SE EVALUA LA CONDICION SOBRE WKS PCT POSICION.
145200     IF WKS-PCT-POSICION = WKS-PCT-POS-BAJA + 1
145300*    SE PASA CRMPCTSRT INGRESO A WKS PCT VALOR BAJO.
145400        MOVE CRMPCTSRT-INGRESO TO WKS-PCT-VALOR-BAJO
145500*    SE PASA CRMPCTSRT INGRESO A WKS PCT VALOR ALTO.
145600        MOVE CRMPCTSRT-INGRESO TO WKS-PCT-VALOR-ALTO
145700     END-IF
145800*    SE EVALUA LA CONDICION SOBRE WKS PCT POSICION.
145900     IF WKS-PCT-POSICION = WKS-PCT-POS-BAJA + 2
146000*    SE PASA CRMPCTSRT INGRESO A WKS PCT VALOR ALTO.
146100        MOVE CRMPCTSRT-INGRESO TO WKS-PCT-VALOR-ALTO
146200     END-IF
146300*    SE LEE EL SIGUIENTE RENGLON DE CRMPCTSRT.
146400     READ CRMPCTSRT
146500          AT END SET FIN-CRMPCT TO TRUE
146600     END-READ.
146700 537-UBICA-BRACKET-E.
146800*    SALIDA DEL PARRAFO EXIT.
146900     EXIT.
147000*--------------------------------------------------------------
147100*    545 - SEGUNDO PASE SOBRE CRMOWK: MARCA LOS INGRESOS
147200*    ATIPICOS CONTRA EL UMBRAL ABSOLUTO (1E6) Y CONTRA 10 VECES
147300*    EL PERCENTIL 99 YA CALCULADO.
147400*--------------------------------------------------------------
147500 545-PASO2-ATIPICOS-CRM SECTION.
147600*    SE CIERRA(N) CRMOWK.
147700     CLOSE CRMOWK
147800*    SE ABRE(N) CRMOWK.
147900     OPEN I-O CRMOWK
148000*    SE MARCA WKS FIN CRM2 CON EL TEXTO DE ISSUE "N".
148100     MOVE "N" TO WKS-FIN-CRM2
148200*    SE LEE EL SIGUIENTE RENGLON DE CRMOWK.
148300     READ CRMOWK
148400          AT END SET FIN-CRM2 TO TRUE
148500     END-READ
148600*    SE EJECUTA EL PARRAFO 546-REVISA-ATIPICO.
148700     PERFORM 546-REVISA-ATIPICO THRU 546-REVISA-ATIPICO-E UNTIL FIN-CRM2.
148800 545-PASO2-ATIPICOS-CRM-E.
148900*    SALIDA DEL PARRAFO EXIT.
149000     EXIT.
149100*------------------------------------------------------------------
149200*    PARRAFO INTERNO DE 545: COMPARA EL INGRESO DEL RENGLON
149300*    CONTRA EL PERCENTIL Y REGRABA LA BANDERA DE ATIPICO.
149400*------------------------------------------------------------------
149500 546-REVISA-ATIPICO SECTION.
149600*    SE EVALUA LA CONDICION SOBRE CRMO INGRESO PRESENTE.
149700     IF CRMO-INGRESO-PRESENTE
149800*    SE EVALUA LA CONDICION SOBRE CRMO INGRESO.
149900        IF CRMO-INGRESO > 1000000
150000*    SE ACTIVA LA BANDERA CRMO ES ATIPICO.
150100           SET CRMO-ES-ATIPICO TO TRUE
150200*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "revenue".
150300           MOVE "revenue" TO ISSU-COLUMNA
150400*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Revenue > 1e6
150500*    (absolute)".
150600           MOVE "Revenue > 1e6 (absolute)" TO ISSU-MENSAJE
150700*    SE PASA CRMO INGRESO A WKS EDIT DECIMAL.
150800           MOVE CRMO-INGRESO TO WKS-EDIT-DECIMAL
150900*    SE PASA WKS EDIT DECIMAL A ISSU VALOR OFENSOR.
151000           MOVE WKS-EDIT-DECIMAL TO ISSU-VALOR-OFENSOR
151100*    SE ACTIVA LA BANDERA ISSU ES CRM.
151200           SET ISSU-ES-CRM TO TRUE
151300*    SE ACTIVA LA BANDERA ISSU TIPO ATIPICO.
151400           SET ISSU-TIPO-ATIPICO TO TRUE
151500*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
151600           MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
151700*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
151800           MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
151900*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
152000           PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
152100*    SE INCREMENTA WKS CRM ATIPICOS.
152200           ADD 1 TO WKS-CRM-ATIPICOS
152300*    CASO CONTRARIO.
152400        ELSE
152500*    SE EVALUA LA CONDICION SOBRE WKS PCT P99.
152600           IF WKS-PCT-P99 > 0 AND CRMO-INGRESO > WKS-PCT-10XP99
152700*    SE ACTIVA LA BANDERA CRMO ES ATIPICO.
152800              SET CRMO-ES-ATIPICO TO TRUE
152900*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "revenue".
153000              MOVE "revenue" TO ISSU-COLUMNA
153100*    SE PASA WKS PCT 10XP99 A WKS EDIT 10XP99.
153200              MOVE WKS-PCT-10XP99 TO WKS-EDIT-10XP99
153300*    SE PASA WKS PCT P99 A WKS EDIT P99.
153400              MOVE WKS-PCT-P99    TO WKS-EDIT-P99
153500*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
153600              STRING "Revenue > " DELIMITED BY SIZE
153700                     WKS-EDIT-10XP99 DELIMITED BY SIZE
153800                     " (10x p99=" DELIMITED BY SIZE
153900                     WKS-EDIT-P99  DELIMITED BY SIZE
154000                     ")"           DELIMITED BY SIZE
154100                     INTO ISSU-MENSAJE
154200              END-STRING
154300*    SE PASA CRMO INGRESO A WKS EDIT DECIMAL.
154400              MOVE CRMO-INGRESO TO WKS-EDIT-DECIMAL
154500*    SE PASA WKS EDIT DECIMAL A ISSU VALOR OFENSOR.
154600              MOVE WKS-EDIT-DECIMAL TO ISSU-VALOR-OFENSOR
154700*    SE ACTIVA LA BANDERA ISSU ES CRM.
154800              SET ISSU-ES-CRM TO TRUE
154900*    SE ACTIVA LA BANDERA ISSU TIPO ATIPICO.
155000              SET ISSU-TIPO-ATIPICO TO TRUE
155100*    SE PASA CRMO ORDEN ID A ISSU LLAVE RENGLON.
155200              MOVE CRMO-ORDEN-ID TO ISSU-LLAVE-RENGLON
155300*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
155400              MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
155500*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
155600              PERFORM 600-ESCRIBE-ISSUE THRU 600-ESCRIBE-ISSUE-E
155700*    SE INCREMENTA WKS CRM ATIPICOS.
155800              ADD 1 TO WKS-CRM-ATIPICOS
155900*    CASO CONTRARIO.
156000           ELSE
156100*    SE ACTIVA LA BANDERA CRMO NO ATIPICO.
156200              SET CRMO-NO-ATIPICO TO TRUE
156300           END-IF
156400        END-IF
156500*    CASO CONTRARIO.
156600     ELSE
156700*    SE ACTIVA LA BANDERA CRMO NO ATIPICO.
156800        SET CRMO-NO-ATIPICO TO TRUE
156900     END-IF
157000*    SE REGRABA CRMOWK REC CON LOS DATOS ACTUALIZADOS.
157100     REWRITE CRMOWK-REC
157200*    SE LEE EL SIGUIENTE RENGLON DE CRMOWK.
157300     READ CRMOWK
157400          AT END SET FIN-CRM2 TO TRUE
157500     END-READ.
157600 546-REVISA-ATIPICO-E.
157700*    SALIDA DEL PARRAFO EXIT.
157800     EXIT.
157900*------------------------------------------------------------------
158000*    550 - MISMO ESQUEMA DE 340/440 PERO PARA CRM: ORDENA
158100*    POR (ORDER_ID,FECHA) Y DETECTA DUPLICADOS POR SORT.
158200*------------------------------------------------------------------
158300 550-DUPLICADOS-CRM SECTION.
158400*    SE MARCA WKS CDUP HAY ANT CON EL TEXTO DE ISSUE "N".
158500     MOVE "N" TO WKS-CDUP-HAY-ANT WKS-CDUP-ANT-EMITIDO
158600*    SE CIERRA(N) CRMOWK.
158700     CLOSE CRMOWK
158800*    SE ABRE(N) CRMOWK.
158900     OPEN INPUT CRMOWK
159000*    SE ORDENA CRMDSORT POR SU LLAVE DE CONTROL.
159100     SORT CRMDSORT ON ASCENDING KEY CRMDSORT-ORDEN
159200          INPUT  PROCEDURE IS 551-CARGA-LLAVES-CRM
159300          OUTPUT PROCEDURE IS 552-DETECTA-DUP-CRM.
159400 550-DUPLICADOS-CRM-E.
159500*    SALIDA DEL PARRAFO EXIT.
159600     EXIT.
159700*------------------------------------------------------------------
159800*    551 - PROCEDIMIENTO DE ENTRADA DEL SORT DE CRM.
159900*------------------------------------------------------------------
160000 551-CARGA-LLAVES-CRM SECTION.
160100*    SE MARCA WKS FIN CRM CON EL TEXTO DE ISSUE "N".
160200     MOVE "N" TO WKS-FIN-CRM
160300*    SE LEE EL SIGUIENTE RENGLON DE CRMOWK.
160400     READ CRMOWK
160500          AT END SET FIN-CRM TO TRUE
160600     END-READ
160700*    SE EJECUTA EL PARRAFO 551-LIBERA-LLAVE-CRM.
160800     PERFORM 551-LIBERA-LLAVE-CRM THRU 551-LIBERA-LLAVE-CRM-E
160900        UNTIL FIN-CRM.
161000 551-CARGA-LLAVES-CRM-E.
161100*    SALIDA DEL PARRAFO EXIT.
161200     EXIT.
161300*------------------------------------------------------------------
161400*    PARRAFO INTERNO DE 551: LEE Y LIBERA HASTA FIN DE
161500*    ARCHIVO.
161600*------------------------------------------------------------------
161700 551-LIBERA-LLAVE-CRM SECTION.
161800*    SE PASA CRMO ORDEN ID A CRMDSORT ORDEN.
161900     MOVE CRMO-ORDEN-ID TO CRMDSORT-ORDEN
162000*    SE MANDA CRMDSORT REG AL ARCHIVO ORDENADO.
162100     RELEASE CRMDSORT-REG
162200*    SE LEE EL SIGUIENTE RENGLON DE CRMOWK.
162300     READ CRMOWK
162400          AT END SET FIN-CRM TO TRUE
162500     END-READ.
162600 551-LIBERA-LLAVE-CRM-E.
162700*    SALIDA DEL PARRAFO EXIT.
162800     EXIT.
162900*------------------------------------------------------------------
163000*    552 - PROCEDIMIENTO DE SALIDA DEL SORT DE CRM.
163100*------------------------------------------------------------------
163200 552-DETECTA-DUP-CRM SECTION.
163300*    SE MARCA WKS FIN SORT C CON EL TEXTO DE ISSUE "N".
163400     MOVE "N" TO WKS-FIN-SORT-C
163500*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE CRMDSORT.
163600     RETURN CRMDSORT
163700          AT END SET FIN-SORT-C TO TRUE
163800     END-RETURN
163900*    SE EJECUTA EL PARRAFO 553-COMPARA-DUP-CRM.
164000     PERFORM 553-COMPARA-DUP-CRM THRU 553-COMPARA-DUP-CRM-E
164100        UNTIL FIN-SORT-C.
164200 552-DETECTA-DUP-CRM-E.
164300*    SALIDA DEL PARRAFO EXIT.
164400     EXIT.
164500*------------------------------------------------------------------
164600*    PARRAFO INTERNO DE 552: COMPARA LA LLAVE ACTUAL CONTRA
164700*    LA DEL RENGLON ANTERIOR.
164800*------------------------------------------------------------------
164900 553-COMPARA-DUP-CRM SECTION.
165000*    SE EVALUA LA CONDICION SOBRE CDUP HAY ANTERIOR.
165100     IF CDUP-HAY-ANTERIOR
165200        AND CRMDSORT-ORDEN = WKS-CDUP-ORDEN-ANT
165300*    SE EVALUA LA CONDICION SOBRE NOT.
165400        IF NOT CDUP-ANT-YA-EMITIDO
165500*    SE EJECUTA EL PARRAFO 554-EMITE-DUP-CRM.
165600           PERFORM 554-EMITE-DUP-CRM THRU 554-EMITE-DUP-CRM-E
165700        END-IF
165800*    SE EJECUTA EL PARRAFO 554-EMITE-DUP-CRM.
165900        PERFORM 554-EMITE-DUP-CRM THRU 554-EMITE-DUP-CRM-E
166000*    SE ACTIVA LA BANDERA CDUP ANT YA EMITIDO.
166100        SET CDUP-ANT-YA-EMITIDO TO TRUE
166200*    CASO CONTRARIO.
166300     ELSE
166400*    SE PASA CRMDSORT ORDEN A WKS CDUP ORDEN ANT.
166500        MOVE CRMDSORT-ORDEN TO WKS-CDUP-ORDEN-ANT
166600*    SE ACTIVA LA BANDERA CDUP HAY ANTERIOR.
166700        SET CDUP-HAY-ANTERIOR TO TRUE
166800*    SE MARCA WKS CDUP ANT EMITIDO CON EL TEXTO DE ISSUE "N".
166900        MOVE "N" TO WKS-CDUP-ANT-EMITIDO
167000     END-IF
167100*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE CRMDSORT.
167200     RETURN CRMDSORT
167300          AT END SET FIN-SORT-C TO TRUE
167400     END-RETURN.
167500 553-COMPARA-DUP-CRM-E.
167600*    SALIDA DEL PARRAFO EXIT.
167700     EXIT.
167800*------------------------------------------------------------------
167900*    554 - EMITE EL ISSUE DE DUPLICADO DE CRM; MISMA LOGICA
168000*    DE 'UNA VEZ POR GRUPO' QUE 344 Y 444.
168100*------------------------------------------------------------------
168200 554-EMITE-DUP-CRM SECTION.
168300*    SE PASA CRMDSORT ORDEN A ISSU LLAVE RENGLON.
168400     MOVE CRMDSORT-ORDEN TO ISSU-LLAVE-RENGLON
168500*    SE PASA SPACES A ISSU LLAVE RENGLON(13:20).
168600     MOVE SPACES TO ISSU-LLAVE-RENGLON(13:20)
168700*    SE MARCA ISSU COLUMNA CON EL TEXTO DE ISSUE "_key".
168800     MOVE "_key" TO ISSU-COLUMNA
168900*    SE MARCA ISSU MENSAJE CON EL TEXTO DE ISSUE "Duplicate
169000*    order_id".
169100     MOVE "Duplicate order_id" TO ISSU-MENSAJE
169200*    SE PASA SPACES A ISSU VALOR OFENSOR.
169300     MOVE SPACES TO ISSU-VALOR-OFENSOR
169400*    SE ACTIVA LA BANDERA ISSU ES CRM.
169500     SET ISSU-ES-CRM TO TRUE
169600*    SE ACTIVA LA BANDERA ISSU TIPO DUPLICADO.
169700     SET ISSU-TIPO-DUPLICADO TO TRUE
169800*    SE EJECUTA EL PARRAFO 600-ESCRIBE-ISSUE.
169900     PERFORM 600-ESCRIBE-ISSUE.
170000 554-EMITE-DUP-CRM-E.
170100*    SALIDA DEL PARRAFO EXIT.
170200     EXIT.
170300*--------------------------------------------------------------
170400*    295 - RUTINA COMPARTIDA DE PARSEO DE FECHAS.  RECIBE EL
170500*    VALOR CRUDO EN WKS-FECHA-ENTRADA Y DEJA EL RESULTADO EN
170600*    WKS-FECHA-SALIDA (ISO AAAA-MM-DD) CON LAS BANDERAS
170700*    FECHA-VACIA / FECHA-VALIDA.  RECONOCE CUATRO FORMAS:
170800*    AAAA-MM-DD, CON DIAGONAL (AAAA/MM/DD O MM/DD/AAAA, UNO O
170900*    DOS DIGITOS), Y "MES DIA, AAAA" EN INGLES (COMPLETO O
171000*    ABREVIADO).  NO USA FUNCIONES INTRINSECAS.
171100*--------------------------------------------------------------
171200 295-NORMALIZA-FECHA SECTION.
171300*    SE PASA SPACES A WKS FECHA SALIDA.
171400     MOVE SPACES TO WKS-FECHA-SALIDA
171500*    SE ACTIVA LA BANDERA FECHA NO VACIA.
171600     SET FECHA-NO-VACIA TO TRUE
171700*    SE ACTIVA LA BANDERA FECHA INVALIDA.
171800     SET FECHA-INVALIDA TO TRUE
171900*    SE REVISA SI WKS FECHA ENTRADA LLEGO EN BLANCO.
172000     IF WKS-FECHA-ENTRADA = SPACES
172100*    SE ACTIVA LA BANDERA FECHA VACIA.
172200        SET FECHA-VACIA TO TRUE
172300*    CASO CONTRARIO.
172400     ELSE
172500*    SE EVALUA LA CONDICION SOBRE WKS FECHA ENTRADA(5:1).
172600        IF WKS-FECHA-ENTRADA(5:1) = "-"
172700           AND WKS-FECHA-ENTRADA(8:1) = "-"
172800           AND WKS-FECHA-ENTRADA(1:4) IS NUMERIC
172900           AND WKS-FECHA-ENTRADA(6:2) IS NUMERIC
173000           AND WKS-FECHA-ENTRADA(9:2) IS NUMERIC
173100*    SE PASA WKS FECHA ENTRADA(1:10) A WKS FECHA SALIDA.
173200           MOVE WKS-FECHA-ENTRADA(1:10) TO WKS-FECHA-SALIDA
173300*    SE ACTIVA LA BANDERA FECHA VALIDA.
173400           SET FECHA-VALIDA TO TRUE
173500*    CASO CONTRARIO.
173600        ELSE
173700*    SE PASA ZERO A WKS FEC CONT BARRAS.
173800           MOVE ZERO TO WKS-FEC-CONT-BARRAS
173900*    SE CUENTAN LAS DIAGONALES DE WKS FECHA ENTRADA.
174000           INSPECT WKS-FECHA-ENTRADA TALLYING
174100              WKS-FEC-CONT-BARRAS FOR ALL "/"
174200*    SE EVALUA LA CONDICION SOBRE WKS FEC CONT BARRAS.
174300           IF WKS-FEC-CONT-BARRAS = 2
174400*    SE EJECUTA EL PARRAFO 296-PARSEA-DIAGONAL.
174500              PERFORM 296-PARSEA-DIAGONAL THRU 296-PARSEA-DIAGONAL-E
174600*    CASO CONTRARIO.
174700           ELSE
174800*    SE PRUEBA SI WKS FECHA ENTRADA(1:1) ES NUMERICO.
174900              IF WKS-FECHA-ENTRADA(1:1) IS NUMERIC
175000                 CONTINUE
175100*    CASO CONTRARIO.
175200              ELSE
175300*    SE EJECUTA EL PARRAFO 297-PARSEA-MES-TEXTO.
175400                 PERFORM 297-PARSEA-MES-TEXTO THRU 297-PARSEA-MES-TEXTO-E
175500              END-IF
175600           END-IF
175700        END-IF
175800     END-IF.
175900 295-NORMALIZA-FECHA-E.
176000*    SALIDA DEL PARRAFO EXIT.
176100     EXIT.
176200*------------------------------------------------------------------
176300*    296 - PARSEA FECHAS CON DIAGONAL (MM/DD/AAAA O
176400*    DD/MM/AAAA SEGUN LA FUENTE) Y ARMA AAAA-MM-DD.
176500*------------------------------------------------------------------
176600 296-PARSEA-DIAGONAL SECTION.
176700*    SE PASA SPACES A WKS FEC TOK1.
176800     MOVE SPACES TO WKS-FEC-TOK1 WKS-FEC-TOK2 WKS-FEC-TOK3
176900*    SE DESARMA WKS FECHA ENTRADA POR SUS SEPARADORES.
177000     UNSTRING WKS-FECHA-ENTRADA DELIMITED BY "/"
177100        INTO WKS-FEC-TOK1 WKS-FEC-TOK2 WKS-FEC-TOK3
177200     END-UNSTRING
177300*    SE REVISA SI WKS FEC TOK1(4:1) ES DISTINTO DEL VALOR
177400*    ESPERADO.
177500     IF WKS-FEC-TOK1(4:1) NOT = SPACE AND WKS-FEC-TOK1 IS NUMERIC
177600*    SE PASA WKS FEC TOK2 A WKS FEC ENTRA 2.
177700        MOVE WKS-FEC-TOK2 TO WKS-FEC-ENTRA-2
177800*    SE EJECUTA EL PARRAFO 298-RELLENA-MES-DIA.
177900        PERFORM 298-RELLENA-MES-DIA THRU 298-RELLENA-MES-DIA-E
178000*    SE PASA WKS FEC SALE 2 A WKS FEC MES 2.
178100        MOVE WKS-FEC-SALE-2 TO WKS-FEC-MES-2
178200*    SE PASA WKS FEC TOK3 A WKS FEC ENTRA 2.
178300        MOVE WKS-FEC-TOK3 TO WKS-FEC-ENTRA-2
178400*    SE EJECUTA EL PARRAFO 298-RELLENA-MES-DIA.
178500        PERFORM 298-RELLENA-MES-DIA THRU 298-RELLENA-MES-DIA-E
178600*    SE PASA WKS FEC SALE 2 A WKS FEC DIA 2.
178700        MOVE WKS-FEC-SALE-2 TO WKS-FEC-DIA-2
178800*    SE PRUEBA SI WKS FEC MES 2 ES NUMERICO.
178900        IF WKS-FEC-MES-2 IS NUMERIC AND WKS-FEC-DIA-2 IS NUMERIC
179000*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
179100           STRING WKS-FEC-TOK1(1:4) DELIMITED BY SIZE
179200                  "-"               DELIMITED BY SIZE
179300                  WKS-FEC-MES-2     DELIMITED BY SIZE
179400                  "-"               DELIMITED BY SIZE
179500                  WKS-FEC-DIA-2     DELIMITED BY SIZE
179600                  INTO WKS-FECHA-SALIDA
179700           END-STRING
179800*    SE ACTIVA LA BANDERA FECHA VALIDA.
179900           SET FECHA-VALIDA TO TRUE
180000        END-IF
180100*    CASO CONTRARIO.
180200     ELSE
180300*    SE REVISA SI WKS FEC TOK3(4:1) ES DISTINTO DEL VALOR
180400*    ESPERADO.
180500        IF WKS-FEC-TOK3(4:1) NOT = SPACE
180600           AND WKS-FEC-TOK3 IS NUMERIC
180700*    SE PASA WKS FEC TOK1 A WKS FEC ENTRA 2.
180800           MOVE WKS-FEC-TOK1 TO WKS-FEC-ENTRA-2
180900*    SE EJECUTA EL PARRAFO 298-RELLENA-MES-DIA.
181000           PERFORM 298-RELLENA-MES-DIA THRU 298-RELLENA-MES-DIA-E
181100*    SE PASA WKS FEC SALE 2 A WKS FEC MES 2.
181200           MOVE WKS-FEC-SALE-2 TO WKS-FEC-MES-2
181300*    SE PASA WKS FEC TOK2 A WKS FEC ENTRA 2.
181400           MOVE WKS-FEC-TOK2 TO WKS-FEC-ENTRA-2
181500*    SE EJECUTA EL PARRAFO 298-RELLENA-MES-DIA.
181600           PERFORM 298-RELLENA-MES-DIA THRU 298-RELLENA-MES-DIA-E
181700*    SE PASA WKS FEC SALE 2 A WKS FEC DIA 2.
181800           MOVE WKS-FEC-SALE-2 TO WKS-FEC-DIA-2
181900*    SE PRUEBA SI WKS FEC MES 2 ES NUMERICO.
182000           IF WKS-FEC-MES-2 IS NUMERIC AND WKS-FEC-DIA-2 IS NUMERIC
182100*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
182200              STRING WKS-FEC-TOK3(1:4) DELIMITED BY SIZE
182300                     "-"               DELIMITED BY SIZE
182400                     WKS-FEC-MES-2     DELIMITED BY SIZE
182500                     "-"               DELIMITED BY SIZE
182600                     WKS-FEC-DIA-2     DELIMITED BY SIZE
182700                     INTO WKS-FECHA-SALIDA
182800              END-STRING
182900*    SE ACTIVA LA BANDERA FECHA VALIDA.
183000              SET FECHA-VALIDA TO TRUE
183100           END-IF
183200        END-IF
183300     END-IF.
183400 296-PARSEA-DIAGONAL-E.
183500*    SALIDA DEL PARRAFO EXIT.
183600     EXIT.
183700*------------------------------------------------------------------
183800*    297 - PARSEA FECHAS EN TEXTO ('MES DIA, AAAA') COMO LAS
183900*    QUE A VECES MANDA FACEBOOK; EL MES SE BUSCA EN LA TABLA
184000*    DE 299.
184100*------------------------------------------------------------------
184200 297-PARSEA-MES-TEXTO SECTION.
184300*    SE PASA SPACES A WKS FEC MES TXT.
184400     MOVE SPACES TO WKS-FEC-MES-TXT WKS-FEC-DIA-TXT WKS-FEC-ANO-TXT
184500*    SE DESARMA WKS FECHA ENTRADA POR SUS SEPARADORES.
184600     UNSTRING WKS-FECHA-ENTRADA DELIMITED BY SPACE
184700        INTO WKS-FEC-MES-TXT WKS-FEC-DIA-TXT WKS-FEC-ANO-TXT
184800     END-UNSTRING
184900*    SE QUITA LA COMA QUE FACEBOOK DEJA PEGADA AL DIA.
185000     INSPECT WKS-FEC-DIA-TXT REPLACING ALL "," BY SPACE
185100*    SE PASA WKS FEC MES TXT(1:3) A WKS FEC MES ABREV.
185200     MOVE WKS-FEC-MES-TXT(1:3) TO WKS-FEC-MES-ABREV
185300*    SE PASA WKS FEC MES ABREV A MAYUSCULAS PARA COMPARARLO
185350*    CONTRA LA TABLA DE MESES DE 299.
185400     INSPECT WKS-FEC-MES-ABREV CONVERTING
185500        "abcdefghijklmnopqrstuvwxyz" TO
185600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
185700*    SE PASA ZERO A WKS FEC MES POS.
185800     MOVE ZERO TO WKS-FEC-MES-POS WKS-FEC-MES-IX
185900*    SE EJECUTA EL PARRAFO 299-BUSCA-MES.
186000     PERFORM 299-BUSCA-MES THRU 299-BUSCA-MES-E UNTIL WKS-FEC-MES-IX = 12
186100        OR WKS-FEC-MES-POS NOT = 0
186200*    SE PASA WKS FEC DIA TXT A WKS FEC ENTRA 2.
186300     MOVE WKS-FEC-DIA-TXT TO WKS-FEC-ENTRA-2
186400*    SE EJECUTA EL PARRAFO 298-RELLENA-MES-DIA.
186500     PERFORM 298-RELLENA-MES-DIA THRU 298-RELLENA-MES-DIA-E
186600*    SE PASA WKS FEC SALE 2 A WKS FEC DIA 2.
186700     MOVE WKS-FEC-SALE-2 TO WKS-FEC-DIA-2
186800*    SE REVISA SI WKS FEC MES POS ES DISTINTO DEL VALOR
186900*    ESPERADO.
187000     IF WKS-FEC-MES-POS NOT = 0
187100        AND WKS-FEC-DIA-2 IS NUMERIC
187200        AND WKS-FEC-ANO-TXT(4:1) NOT = SPACE
187300        AND WKS-FEC-ANO-TXT IS NUMERIC
187400*    SE PASA WKS FEC MES POS A WKS FEC MES 2D.
187500        MOVE WKS-FEC-MES-POS TO WKS-FEC-MES-2D
187600*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
187700        STRING WKS-FEC-ANO-TXT(1:4) DELIMITED BY SIZE
187800               "-"                  DELIMITED BY SIZE
187900               WKS-FEC-MES-2D        DELIMITED BY SIZE
188000               "-"                  DELIMITED BY SIZE
188100               WKS-FEC-DIA-2         DELIMITED BY SIZE
188200               INTO WKS-FECHA-SALIDA
188300        END-STRING
188400*    SE ACTIVA LA BANDERA FECHA VALIDA.
188500        SET FECHA-VALIDA TO TRUE
188600     END-IF.
188700 297-PARSEA-MES-TEXTO-E.
188800*    SALIDA DEL PARRAFO EXIT.
188900     EXIT.
189000*------------------------------------------------------------------
189100*    PARRAFO INTERNO DE 297: RELLENA CON CERO A LA IZQUIERDA
189200*    EL MES Y EL DIA CUANDO VIENEN DE UN SOLO DIGITO.
189300*------------------------------------------------------------------
189400 298-RELLENA-MES-DIA SECTION.
189500*    SE EVALUA LA CONDICION SOBRE WKS FEC ENTRA 2(2:1).
189600     IF WKS-FEC-ENTRA-2(2:1) = SPACE OR WKS-FEC-ENTRA-2(2:1) = ","
189700*    SE MARCA WKS FEC SALE 2(1:1) CON EL TEXTO DE ISSUE "0".
189800        MOVE "0" TO WKS-FEC-SALE-2(1:1)
189900*    SE PASA WKS FEC ENTRA 2(1:1) A WKS FEC SALE 2(2:1).
190000        MOVE WKS-FEC-ENTRA-2(1:1) TO WKS-FEC-SALE-2(2:1)
190100*    CASO CONTRARIO.
190200     ELSE
190300*    SE PASA WKS FEC ENTRA 2(1:2) A WKS FEC SALE 2.
190400        MOVE WKS-FEC-ENTRA-2(1:2) TO WKS-FEC-SALE-2
190500     END-IF.
190600 298-RELLENA-MES-DIA-E.
190700*    SALIDA DEL PARRAFO EXIT.
190800     EXIT.
190900*------------------------------------------------------------------
191000*    299 - BUSCA EL NOMBRE DEL MES EN LA TABLA WKS-TABLA-MESES
191100*    PARA CONVERTIRLO A SU NUMERO; RECORRE LA TABLA DE FORMA
191200*    SECUENCIAL PORQUE SOLO TIENE DOCE ENTRADAS.
191300*------------------------------------------------------------------
191400 299-BUSCA-MES SECTION.
191500*    SE INCREMENTA WKS FEC MES IX.
191600     ADD 1 TO WKS-FEC-MES-IX
191700*    SE EVALUA LA CONDICION SOBRE WKS FEC MES ABREV.
191800     IF WKS-FEC-MES-ABREV = WKS-MES-NOM(WKS-FEC-MES-IX)
191900*    SE PASA WKS FEC MES IX A WKS FEC MES POS.
192000        MOVE WKS-FEC-MES-IX TO WKS-FEC-MES-POS
192100     END-IF.
192200 299-BUSCA-MES-E.
192300*    SALIDA DEL PARRAFO EXIT.
192400     EXIT.
192500*------------------------------------------------------------------
192600*    900 - IMPRIME EL RESUMEN DE LA CORRIDA (RENGLONES
192700*    LEIDOS E ISSUES EMITIDOS POR FUENTE) AL FINAL DEL PASO
192800*    DE VALIDACION.
192900*------------------------------------------------------------------
193000 900-ESTADISTICAS SECTION.
193100*    SE CALCULA WKS ISSU TOTAL.
193200     COMPUTE WKS-ISSU-TOTAL =
193300        WKS-ISSU-GOOGLE + WKS-ISSU-FACEBOOK + WKS-ISSU-CRM
193400     DISPLAY WKS-MSG-BANNER UPON CONSOLE
193500     DISPLAY "MKP2VAL - ESTADISTICAS DE VALIDACION" UPON CONSOLE
193600     DISPLAY "GOOGLE   LEIDOS=" WKS-GOOGLE-LEIDOS
193700             " HALLAZGOS=" WKS-ISSU-GOOGLE UPON CONSOLE
193800     DISPLAY "FACEBOOK LEIDOS=" WKS-FACEBOOK-LEIDOS
193900             " HALLAZGOS=" WKS-ISSU-FACEBOOK UPON CONSOLE
194000     DISPLAY "CRM      LEIDOS=" WKS-CRM-LEIDOS
194100             " HALLAZGOS=" WKS-ISSU-CRM
194200             " ATIPICOS=" WKS-CRM-ATIPICOS UPON CONSOLE
194300     DISPLAY "TOTAL DE HALLAZGOS=" WKS-ISSU-TOTAL UPON CONSOLE
194400     DISPLAY WKS-MSG-BANNER UPON CONSOLE.
194500 900-ESTADISTICAS-E.
194600*    SALIDA DEL PARRAFO EXIT.
194700     EXIT.
194800*--------------------------------------------------------------
194900*    600 - ESCRIBE UN RENGLON DE HALLAZGO EN VALIDRPT (CSV,
195000*    SEPARADO POR COMAS).  EL RENGLON DEBE LLEGAR ARMADO EN
195100*    ISSU-REG-HALLAZGO.  LLEVA EL CONTEO POR FUENTE Y TOTAL.
195200*--------------------------------------------------------------
195300 600-ESCRIBE-ISSUE SECTION.
195400*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
195500     STRING ISSU-FUENTE       DELIMITED BY SPACE
195600            ","               DELIMITED BY SIZE
195700            ISSU-LLAVE-RENGLON DELIMITED BY SPACE
195800            ","               DELIMITED BY SIZE
195900            ISSU-COLUMNA       DELIMITED BY SPACE
196000            ","               DELIMITED BY SIZE
196100            ISSU-TIPO-HALLAZGO DELIMITED BY SPACE
196200            ","               DELIMITED BY SIZE
196300            ISSU-MENSAJE       DELIMITED BY SPACE
196400            ","               DELIMITED BY SIZE
196500            ISSU-VALOR-OFENSOR DELIMITED BY SPACE
196600            INTO WKS-CSV-LINEA
196700     END-STRING
196800*    SE PASA WKS CSV LINEA A VALIDRPT REC.
196900     MOVE WKS-CSV-LINEA TO VALIDRPT-REC
197000*    SE GRABA VALIDRPT REC.
197100     WRITE VALIDRPT-REC
197200*    SE EVALUA LA CONDICION SOBRE ISSU ES GOOGLE.
197300     IF ISSU-ES-GOOGLE ADD 1 TO WKS-ISSU-GOOGLE END-IF
197400*    SE EVALUA LA CONDICION SOBRE ISSU ES FACEBOOK.
197500     IF ISSU-ES-FACEBOOK ADD 1 TO WKS-ISSU-FACEBOOK END-IF
197600*    SE EVALUA LA CONDICION SOBRE ISSU ES CRM.
197700     IF ISSU-ES-CRM ADD 1 TO WKS-ISSU-CRM END-IF.
197800 600-ESCRIBE-ISSUE-E.
197900*    SALIDA DEL PARRAFO EXIT.
198000     EXIT.
198100*------------------------------------------------------------------
198200*    950 - CIERRA TODOS LOS ARCHIVOS DEL PASO; SE LLAMA
198300*    TANTO AL TERMINAR NORMAL COMO DESDE EL ERROR DE
198400*    APERTURA (115-ERROR-APERTURA).
198500*------------------------------------------------------------------
198600 950-CIERRA-ARCHIVOS SECTION.
198700*    SE CIERRA(N) VALIDRPT.
198800     CLOSE VALIDRPT.
198900 950-CIERRA-ARCHIVOS-E.
199000*    SALIDA DEL PARRAFO EXIT.
199100     EXIT.
