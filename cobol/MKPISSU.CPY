000100*****************************************************************
000200*  COPIA          :  MKPISSU                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL RENGLON DE HALLAZGO DE           *
000500*                    VALIDACION (VALIDRPT), UNO POR CADA         *
000600*                    INCONSISTENCIA DETECTADA EN MKP2VAL.        *
000700*  PROGRAMADOR    :  EEDR                                        *
000800*  FECHA          :  17/03/1991                                  *
000900*-----------------------------------------------------------------
001000*  MODIFICACIONES                                                *
001100*  FECHA       PROG  TICKET    DESCRIPCION                       *
001200*  17/03/1991  EEDR  MKP-0007  CREACION DEL COPY                 *
001300*  02/11/1998  JLPM  MKP-0047  AMPLIACION DE CAMPOS A Y2K        *
001400*****************************************************************
001500 01  ISSU-REG-HALLAZGO.
001600     02  ISSU-FUENTE                      PIC X(12).
001700         88  ISSU-ES-GOOGLE               VALUE "google_ads".
001800         88  ISSU-ES-FACEBOOK             VALUE "facebook".
001900         88  ISSU-ES-CRM                  VALUE "crm".
002000     02  ISSU-LLAVE-RENGLON                PIC X(32).
002100     02  ISSU-COLUMNA                     PIC X(20).
002200     02  ISSU-TIPO-HALLAZGO               PIC X(20).
002300         88  ISSU-TIPO-FALTANTE           VALUE "missing".
002400         88  ISSU-TIPO-INVALIDO           VALUE "invalid".
002500         88  ISSU-TIPO-DUPLICADO          VALUE "duplicate".
002600         88  ISSU-TIPO-FORMATO-FECHA      VALUE "date_format".
002700         88  ISSU-TIPO-MAYUS-INCONSIST    VALUE "inconsistent_casing".
002800         88  ISSU-TIPO-ATIPICO            VALUE "outlier".
002900     02  ISSU-MENSAJE                     PIC X(60).
003000     02  ISSU-VALOR-OFENSOR               PIC X(30).
003100     02  FILLER                           PIC X(06).
