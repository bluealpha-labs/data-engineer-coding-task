000100*****************************************************************
000200*  COPIA          :  MKPCRMI                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL ARCHIVO DE ENTRADA CRM (ORDENES)*
000500*                    DELIMITADO POR COMAS, CON ENCABEZADO Y      *
000600*                    CANTIDAD DE CAMPOS VARIABLE (7 A 9) CUANDO  *
000700*                    LA FECHA TRAE UNA COMA EMBEBIDA.            *
000800*                    SE UTILIZA PARA LECTURA EN MKP1ING Y        *
000900*                    MKP4DIS (EL DESGLOSE Y LOS FRAGMENTOS       *
001000*                    VIVEN EN MKPCRMT, COPIADOS APARTE EN        *
001100*                    WORKING-STORAGE PARA NO TRASLAPAR ESTA      *
001200*                    AREA DEL FD DURANTE EL UNSTRING).           *
001300*  PROGRAMADOR    :  EEDR                                        *
001400*  FECHA          :  15/03/1991                                  *
001500*-----------------------------------------------------------------
001600*  MODIFICACIONES                                                *
001700*  FECHA       PROG  TICKET    DESCRIPCION                       *
001800*  15/03/1991  EEDR  MKP-0003  CREACION DEL COPY                 *
001900*  02/11/1998  JLPM  MKP-0047  AMPLIACION DE CAMPOS A Y2K        *
002000*  30/08/2001  SQAX  MKP-0062  SE SEPARA EL DESGLOSE Y LOS       *
002100*                               FRAGMENTOS A MKPCRMT (TRASLAPABA *
002200*                               EL RENGLON CRUDO DENTRO DEL      *
002300*                               MISMO FD)                        *
002400*****************************************************************
002500 01  CRMI-REGISTRO.
002600     02  CRMI-LINEA                     PIC X(250).
002700     02  FILLER                         PIC X(02).
