000100*****************************************************************
000200*  COPIA          :  MKPCRMT                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  AREA DE TRABAJO (WORKING-STORAGE) PARA EL  *
000500*                    DESGLOSE POR CAMPO DEL RENGLON CRM TRAS EL  *
000600*                    UNSTRING, INCLUYENDO LA TABLA DE FRAGMENTOS *
000700*                    CRUDOS (7 A 9) Y LOS TOKENS YA RECONCILIADOS*
000800*                    A LOS 8 CAMPOS ESPERADOS.  NUNCA SE COPIA    *
000900*                    DENTRO DE UN FD (VER MKPCRMI) PARA EVITAR    *
001000*                    QUE SE TRASLAPE CON EL RENGLON CRUDO.        *
001100*  PROGRAMADOR    :  SQAX                                       *
001200*  FECHA          :  30/08/2001                                 *
001300*-----------------------------------------------------------------
001400*  MODIFICACIONES                                                *
001500*  FECHA       PROG  TICKET    DESCRIPCION                       *
001600*  30/08/2001  SQAX  MKP-0062  CREACION DEL COPY (SEPARADO DE    *
001700*                               MKPCRMI)                              *
001800*****************************************************************
001900 01  CRMI-FRAGMENTOS.
002000     02  CRMI-FRAG                      PIC X(30)
002100                                         OCCURS 9
002200                                         INDEXED BY CRMI-IX.
002300 01  CRMI-CUENTA-FRAGMENTOS             PIC 9(02) COMP.
002400 01  CRMI-TOKENS.
002500     02  CRMI-TOK-ORDEN-ID               PIC X(12).
002600     02  CRMI-TOK-CLIENTE-ID             PIC X(12).
002700     02  CRMI-TOK-FECHA-ORDEN            PIC X(20).
002800     02  CRMI-TOK-INGRESO                PIC X(13).
002900     02  CRMI-TOK-CANAL                  PIC X(16).
003000     02  CRMI-TOK-CAMPANIA-FUENTE        PIC X(20).
003100     02  CRMI-TOK-CATEGORIA              PIC X(30).
003200     02  CRMI-TOK-REGION                 PIC X(20).
003300     02  FILLER                          PIC X(07).
