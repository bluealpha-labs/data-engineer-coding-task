000100*****************************************************************
000200*  COPIA          :  MKPFBAD                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL ARCHIVO DE TRABAJO FACEBOOK,    *
000500*                    YA TIPIFICADO, CON BANDERAS DE PRESENCIA   *
000600*                    Y CAMPOS DE NORMALIZACION (FECHA ISO).     *
000700*                    FBADWK ES ESCRITO POR MKP1ING, LEIDO Y     *
000800*                    REESCRITO POR MKP2VAL, Y LEIDO POR MKP3CAR.*
000900*  PROGRAMADOR    :  EEDR                                       *
001000*  FECHA          :  16/03/1991                                 *
001100*-----------------------------------------------------------------
001200*  MODIFICACIONES                                                *
001300*  FECHA       PROG  TICKET    DESCRIPCION                       *
001400*  16/03/1991  EEDR  MKP-0005  CREACION DEL COPY                 *
001500*  02/11/1998  JLPM  MKP-0047  AMPLIACION DE CAMPOS A Y2K        *
001600*****************************************************************
001700 01  FBAD-REG-TRABAJO.
001800     02  FBAD-CAMPANIA-ID                 PIC X(12).
001900     02  FBAD-CAMPANIA-NOM                PIC X(40).
002000     02  FBAD-FECHA                       PIC X(16).
002100     02  FBAD-FECHA-R REDEFINES
002200         FBAD-FECHA.
002300         03  FBAD-FECHA-ANO               PIC X(04).
002400         03  FBAD-FECHA-RESTO             PIC X(12).
002500     02  FBAD-FECHA-VALIDA                PIC X(01).
002600         88  FBAD-FECHA-OK                VALUE "S".
002700         88  FBAD-FECHA-MALA              VALUE "N".
002800     02  FBAD-IMPRESIONES                 PIC S9(09).
002900     02  FBAD-IMPRESIONES-BAN             PIC X(01).
003000         88  FBAD-IMPRESIONES-PRESENTE    VALUE "S".
003100         88  FBAD-IMPRESIONES-AUSENTE     VALUE "N".
003200     02  FBAD-CLICS                       PIC S9(07).
003300     02  FBAD-CLICS-BAN                   PIC X(01).
003400         88  FBAD-CLICS-PRESENTE          VALUE "S".
003500         88  FBAD-CLICS-AUSENTE           VALUE "N".
003600     02  FBAD-GASTO                       PIC S9(09)V99.
003700     02  FBAD-GASTO-BAN                   PIC X(01).
003800         88  FBAD-GASTO-PRESENTE          VALUE "S".
003900         88  FBAD-GASTO-AUSENTE           VALUE "N".
004000     02  FBAD-ALCANCE                     PIC S9(09).
004100     02  FBAD-ALCANCE-BAN                 PIC X(01).
004200         88  FBAD-ALCANCE-PRESENTE        VALUE "S".
004300         88  FBAD-ALCANCE-AUSENTE         VALUE "N".
004400     02  FBAD-FRECUENCIA                  PIC S9(03)V99.
004500     02  FBAD-FRECUENCIA-BAN              PIC X(01).
004600         88  FBAD-FRECUENCIA-PRESENTE     VALUE "S".
004700         88  FBAD-FRECUENCIA-AUSENTE      VALUE "N".
004800     02  FBAD-COMPRAS                     PIC S9(07).
004900     02  FBAD-COMPRAS-R REDEFINES
005000         FBAD-COMPRAS                     PIC X(07).
005100     02  FBAD-COMPRAS-BAN                 PIC X(01).
005200         88  FBAD-COMPRAS-PRESENTE        VALUE "S".
005300         88  FBAD-COMPRAS-AUSENTE         VALUE "N".
005400     02  FBAD-VALOR-COMPRAS               PIC S9(09)V99.
005500     02  FBAD-VALOR-COMPRAS-BAN           PIC X(01).
005600         88  FBAD-VALORCOMP-PRESENTE      VALUE "S".
005700         88  FBAD-VALORCOMP-AUSENTE       VALUE "N".
005800     02  FBAD-PLATAFORMA                  PIC X(12).
005900     02  FBAD-LLAVE-REGISTRO.
006000         03  FBAD-LLAVE-CAMPANIA          PIC X(12).
006100         03  FBAD-LLAVE-FECHA             PIC X(10).
006200     02  FILLER                           PIC X(08).
