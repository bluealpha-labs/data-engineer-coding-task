000100*****************************************************************
000200*  PROGRAMA       :  MKP3CAR                                    *
000300*  APLICACION     :  MKP - MERCADEO DESEMPENO PUBLICITARIO       *
000400*  TIPO           :  BATCH                                       *
000500*  DESCRIPCION    :  CARGA DE BODEGA DE DATOS (REFRESCO TOTAL).   *
000600*                    CONSTRUYE LA DIMENSION DE CAMPANAS Y LOS      *
000700*                    DOS HECHOS (DESEMPENO PUBLICITARIO DIARIO Y   *
000800*                    ORDENES) A PARTIR DE LOS ARCHIVOS DE TRABAJO  *
000900*                    YA VALIDADOS POR MKP2VAL.  LAS TRES SALIDAS  *
001000*                    SE RECREAN POR COMPLETO EN CADA CORRIDA.      *
001100*  ARCHIVOS       :  GADSWK, FBADWK, CRMOWK (ENTRADA)              *
001200*                    DIMCOUT, FACTOUT, ORDFOUT (SALIDA)            *
001300*  ACCION         :  TERCER PASO DEL BATCH DIARIO (VER MKP5CTL)   *
001400*  INSTALADO      :  PRODUCCION - LOTE NOCTURNO 23:00 HRS          *
001500*  BPM/RATIONAL   :  MKP-0013                                      *
001600*-----------------------------------------------------------------
001700*  H I S T O R I A L   D E   C A M B I O S                        *
001800*  FECHA       PROG  TICKET    DESCRIPCION                CAMBIO  *
001900*  22/03/1991  EEDR  MKP-0013  VERSION INICIAL                CR01*
002000*  05/07/1992  EEDR  MKP-0016  SE AGREGA DEDUPLICACION DE      CR02*
002100*                               CAMPANIAS (CAMPANIA_ID,            *
002200*                               PLATAFORMA) POR ORDENAMIENTO       *
002300*  14/01/1994  EEDR  MKP-0021  SE AGREGA HECHO DE ORDENES CON   CR03*
002400*                               DEDUPLICACION DE ORDEN_ID          *
002500*  22/09/1995  DRAM  MKP-0028  REVISION DE APERTURA DE          CR04*
002600*                               ARCHIVOS PARA NUEVO DASD            *
002700*  03/11/1998  JLPM  MKP-0048  REVISION Y2K - FECHAS A 4         CR05*
002800*                               DIGITOS DE ANO EN LAS TRES         *
002900*                               SALIDAS                              *
003000*  16/06/2003  MGCA  MKP-0083  SE AGREGAN BANDERAS DE AUSENTE   CR06*
003100*                               PARA ALCANCE/FRECUENCIA DE         *
003200*                               GOOGLE EN EL HECHO UNIFICADO        *
003300*  19/10/2003  SQAX  MKP-0086  SE CONVIERTE EN SUB-PROGRAMA      CR07*
003400*                               LLAMADO POR MKP5CTL (GOBACK Y      *
003500*                               LINKAGE EN VEZ DE STOP RUN)         *
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    MKP3CAR.
003900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004000 INSTALLATION.  MKP - MERCADEO DESEMPENO PUBLICITARIO.
004100 DATE-WRITTEN.  22/03/1991.
004200 DATE-COMPILED.
004300 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASE-DIGITOS  IS "0" THRU "9"
004900     UPSI-0 IS UPSI-REPROCESO.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT GADSWK   ASSIGN TO GADSWK
005300                     ORGANIZATION IS SEQUENTIAL
005400                     FILE STATUS IS FS-GADSWK.
005500     SELECT FBADWK   ASSIGN TO FBADWK
005600                     ORGANIZATION IS SEQUENTIAL
005700                     FILE STATUS IS FS-FBADWK.
005800     SELECT CRMOWK   ASSIGN TO CRMOWK
005900                     ORGANIZATION IS SEQUENTIAL
006000                     FILE STATUS IS FS-CRMOWK.
006100     SELECT DIMCOUT  ASSIGN TO DIMCOUT
006200                     ORGANIZATION IS SEQUENTIAL
006300                     FILE STATUS IS FS-DIMCOUT.
006400     SELECT FACTOUT  ASSIGN TO FACTOUT
006500                     ORGANIZATION IS SEQUENTIAL
006600                     FILE STATUS IS FS-FACTOUT.
006700     SELECT ORDFOUT  ASSIGN TO ORDFOUT
006800                     ORGANIZATION IS SEQUENTIAL
006900                     FILE STATUS IS FS-ORDFOUT.
007000     SELECT DIMCSORT ASSIGN TO SORTWK5.
007100     SELECT ORDFSORT ASSIGN TO SORTWK6.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  GADSWK
007500     LABEL RECORDS ARE STANDARD.
007600 01  GADSWK-REC.
007700     COPY MKPGADS.
007800 FD  FBADWK
007900     LABEL RECORDS ARE STANDARD.
008000 01  FBADWK-REC.
008100     COPY MKPFBAD.
008200 FD  CRMOWK
008300     LABEL RECORDS ARE STANDARD.
008400 01  CRMOWK-REC.
008500     COPY MKPCRMO.
008600 FD  DIMCOUT
008700     LABEL RECORDS ARE STANDARD.
008800 01  DIMCOUT-REC.
008900     COPY MKPDIMC.
009000 FD  FACTOUT
009100     LABEL RECORDS ARE STANDARD.
009200 01  FACTOUT-REC.
009300     COPY MKPFACT.
009400 FD  ORDFOUT
009500     LABEL RECORDS ARE STANDARD.
009600 01  ORDFOUT-REC.
009700     COPY MKPORDF.
009800 SD  DIMCSORT.
009900 01  DIMCSORT-REG.
010000     02  DIMCSORT-CAMPANIA            PIC X(12).
010100     02  DIMCSORT-PLATAFORMA           PIC X(12).
010200     02  DIMCSORT-SEQ                  PIC 9(08) COMP.
010300     02  DIMCSORT-NOMBRE               PIC X(40).
010400     02  DIMCSORT-TIPO                 PIC X(20).
010500     02  DIMCSORT-ESTADO               PIC X(10).
010600 SD  ORDFSORT.
010700 01  ORDFSORT-REG.
010800     02  ORDFSORT-ORDEN                PIC X(12).
010900     02  ORDFSORT-SEQ                   PIC 9(08) COMP.
011000     02  ORDFSORT-CLIENTE              PIC X(12).
011100     02  ORDFSORT-FECHA                PIC X(10).
011200     02  ORDFSORT-INGRESO              PIC S9(09)V99.
011300     02  ORDFSORT-INGRESO-BAN          PIC X(01).
011400     02  ORDFSORT-CANAL                PIC X(16).
011500     02  ORDFSORT-CAMPFTE              PIC X(20).
011600     02  ORDFSORT-CATEGORIA            PIC X(30).
011700     02  ORDFSORT-REGION               PIC X(20).
011800 WORKING-STORAGE SECTION.
011900*--------------------------------------------------------------
012000*    SECUENCIADORES DE DIM_CAMPAIGN Y FACT_ORDERS.  VAN A NIVEL
012100*    77 POR SER INDEPENDIENTES DE CUALQUIER GRUPO (ESTILO CASA).
012200*--------------------------------------------------------------
012300 77  WKS-SEQ-DIMC              PIC 9(08) COMP VALUE ZERO.
012400 77  WKS-SEQ-ORDF              PIC 9(08) COMP VALUE ZERO.
012500*--------------------------------------------------------------
012600*    CODIGOS DE ESTADO DE ARCHIVO (ESTILO CASA)
012700*--------------------------------------------------------------
012800 01  WKS-FS-STATUS.
012900     02  FS-GADSWK                PIC 9(02) VALUE ZEROS.
013000     02  FS-FBADWK                PIC 9(02) VALUE ZEROS.
013100     02  FS-CRMOWK                PIC 9(02) VALUE ZEROS.
013200     02  FS-DIMCOUT               PIC 9(02) VALUE ZEROS.
013300     02  FS-FACTOUT               PIC 9(02) VALUE ZEROS.
013400     02  FS-ORDFOUT               PIC 9(02) VALUE ZEROS.
013500*--------------------------------------------------------------
013600*    INDICADORES DE FIN DE ARCHIVO
013700*--------------------------------------------------------------
013800 01  WKS-INDICADORES.
013900     02  WKS-FIN-GOOGLE           PIC X(01) VALUE "N".
014000         88  FIN-GOOGLE           VALUE "S".
014100     02  WKS-FIN-FACEBOOK         PIC X(01) VALUE "N".
014200         88  FIN-FACEBOOK         VALUE "S".
014300     02  WKS-FIN-CRM              PIC X(01) VALUE "N".
014400         88  FIN-CRM              VALUE "S".
014500     02  WKS-FIN-SORT-DIMC        PIC X(01) VALUE "N".
014600         88  FIN-SORT-DIMC        VALUE "S".
014700     02  WKS-FIN-SORT-ORDF        PIC X(01) VALUE "N".
014800         88  FIN-SORT-ORDF        VALUE "S".
014900*--------------------------------------------------------------
015000*    CONTADORES (TODOS COMP, ESTILO CASA)
015100*--------------------------------------------------------------
015200 01  WKS-CONTADORES.
015300     02  WKS-DIMC-ESCRITOS         PIC 9(07) COMP VALUE ZERO.
015400     02  WKS-FACT-GOOGLE-ESCRITOS  PIC 9(07) COMP VALUE ZERO.
015500     02  WKS-FACT-FACEBOOK-ESCRITOS PIC 9(07) COMP VALUE ZERO.
015600     02  WKS-ORDF-ESCRITOS         PIC 9(07) COMP VALUE ZERO.
015700     02  WKS-GOOGLE-OMITIDOS       PIC 9(07) COMP VALUE ZERO.
015800     02  WKS-FACEBOOK-OMITIDOS     PIC 9(07) COMP VALUE ZERO.
015900     02  WKS-CRM-OMITIDOS          PIC 9(07) COMP VALUE ZERO.
016000*--------------------------------------------------------------
016100*    LLAVE ANTERIOR PARA LOS BARRIDOS "PRIMERA OCURRENCIA"
016200*    (DIM_CAMPAIGN Y FACT_ORDERS).  COMO EL SORT YA DEJA LA
016300*    SECUENCIA DE LECTURA ORIGINAL COMO LLAVE SECUNDARIA, EL
016400*    PRIMER RENGLON DE CADA GRUPO ES SIEMPRE LA PRIMERA
016500*    OCURRENCIA; LOS DEMAS SE DESCARTAN.
016600*--------------------------------------------------------------
016700 01  WKS-LLAVE-ANT-DIMC.
016800     02  WKS-ANT-DIMC-CAMPANIA    PIC X(12) VALUE SPACES.
016900     02  WKS-ANT-DIMC-PLATAFORMA  PIC X(12) VALUE SPACES.
017000     02  WKS-ANT-DIMC-HAY         PIC X(01) VALUE "N".
017100         88  HAY-ANT-DIMC         VALUE "S".
017200 01  WKS-LLAVE-ANT-ORDF.
017300     02  WKS-ANT-ORDF-ORDEN       PIC X(12) VALUE SPACES.
017400     02  WKS-ANT-ORDF-HAY         PIC X(01) VALUE "N".
017500         88  HAY-ANT-ORDF         VALUE "S".
017600*--------------------------------------------------------------
017700*    AREA DE TRABAJO PARA LA CONVERSION DE GASTO GOOGLE A
017800*    DOLARES REDONDEADOS (YA VIENE CALCULADA EN GADSWK POR
017900*    MKP2VAL; SE RETOMA AQUI TAL CUAL).
018000*--------------------------------------------------------------
018100 01  WKS-MENSAJES.
018200     02  WKS-MSG-BANNER           PIC X(60) VALUE ALL "=".
018300 LINKAGE SECTION.
018400 01  LK-RETORNO.
018500     02  LK-RETURN-CODE           PIC S9(4) COMP VALUE ZERO.
018600 PROCEDURE DIVISION USING LK-RETORNO.
018700*------------------------------------------------------------------
018800*    100 - PARRAFO PRINCIPAL DEL PASO DE CARGA (MKP3CAR).
018900*    ABRE ARCHIVOS, CARGA LA DIMENSION Y LOS DOS HECHOS DE
019000*    BODEGA, IMPRIME LA ESTADISTICA Y CIERRA.
019100*------------------------------------------------------------------
019200 100-PRINCIPAL SECTION.
019300*    SE PASA ZERO A LK RETURN CODE.
019400     MOVE ZERO TO LK-RETURN-CODE
019500*    SE EJECUTA EL PARRAFO 110-APERTURA-ARCHIVOS.
019600     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
019700*    SE EJECUTA EL PARRAFO 200-CARGA-DIM-CAMPANIA.
019800     PERFORM 200-CARGA-DIM-CAMPANIA THRU 200-CARGA-DIM-CAMPANIA-E
019900*    SE EJECUTA EL PARRAFO 300-CARGA-FACT-DESEMPENO.
020000     PERFORM 300-CARGA-FACT-DESEMPENO THRU 300-CARGA-FACT-DESEMPENO-E
020100*    SE EJECUTA EL PARRAFO 400-CARGA-FACT-ORDENES.
020200     PERFORM 400-CARGA-FACT-ORDENES THRU 400-CARGA-FACT-ORDENES-E
020300*    SE EJECUTA EL PARRAFO 900-ESTADISTICAS.
020400     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
020500*    SE EJECUTA EL PARRAFO 950-CIERRA-ARCHIVOS.
020600     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
020700*    REGRESA EL CONTROL A QUIEN LLAMO ESTE SUB-PROGRAMA.
020800     GOBACK.
020900 100-PRINCIPAL-E.
021000*    SALIDA DEL PARRAFO EXIT.
021100     EXIT.
021200*------------------------------------------------------------------
021300*    110 - ABRE LOS TRES ARCHIVOS DE TRABAJO YA VALIDADOS POR
021400*    MKP2VAL EN MODO ENTRADA, Y LOS TRES ARCHIVOS DE SALIDA
021500*    DE LA BODEGA EN MODO SALIDA.
021600*------------------------------------------------------------------
021700 110-APERTURA-ARCHIVOS SECTION.
021800*    SE ABRE(N) GADSWK FBADWK CRMOWK.
021900     OPEN INPUT  GADSWK FBADWK CRMOWK
022000*    SE ABRE(N) DIMCOUT FACTOUT ORDFOUT.
022100     OPEN OUTPUT DIMCOUT FACTOUT ORDFOUT
022200*    SE REVISA SI FS GADSWK ES DISTINTO DEL VALOR ESPERADO.
022300     IF FS-GADSWK NOT = 0 OR FS-FBADWK NOT = 0
022400        OR FS-CRMOWK NOT = 0 OR FS-DIMCOUT NOT = 0
022500        OR FS-FACTOUT NOT = 0 OR FS-ORDFOUT NOT = 0
022600        GO TO 115-ERROR-APERTURA
022700     END-IF
022800     DISPLAY "MKP3CAR - ARCHIVOS ABIERTOS CORRECTAMENTE"
022900             UPON CONSOLE
023000     GO TO 110-APERTURA-ARCHIVOS-E.
023100 115-ERROR-APERTURA.
023200     DISPLAY WKS-MSG-BANNER UPON CONSOLE
023300     DISPLAY "MKP3CAR - ERROR EN APERTURA DE ARCHIVOS"
023400             UPON CONSOLE
023500     DISPLAY WKS-MSG-BANNER UPON CONSOLE
023600*    SE EJECUTA EL PARRAFO 950-CIERRA-ARCHIVOS.
023700     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
023800*    SE PASA 93 A LK RETURN CODE.
023900     MOVE 93 TO LK-RETURN-CODE
024000*    REGRESA EL CONTROL A QUIEN LLAMO ESTE SUB-PROGRAMA.
024100     GOBACK.
024200 110-APERTURA-ARCHIVOS-E.
024300*    SALIDA DEL PARRAFO EXIT.
024400     EXIT.
024500*--------------------------------------------------------------
024600*    200 - DIMENSION DE CAMPANAS.  GOOGLE Y FACEBOOK SE
024700*    MEZCLAN EN UN SOLO ORDENAMIENTO POR (CAMPANIA,PLATAFORMA,
024800*    SECUENCIA DE LECTURA); SOLO SE ESCRIBE EL PRIMER RENGLON
024900*    DE CADA LLAVE (LA PRIMERA OCURRENCIA EN EL ORDEN DE
025000*    LECTURA ORIGINAL).
025100*--------------------------------------------------------------
025200 200-CARGA-DIM-CAMPANIA SECTION.
025300*    SE ORDENA DIMCSORT POR SU LLAVE DE CONTROL.
025400     SORT DIMCSORT ON ASCENDING KEY DIMCSORT-CAMPANIA
025500                       ASCENDING KEY DIMCSORT-PLATAFORMA
025600                       ASCENDING KEY DIMCSORT-SEQ
025700          INPUT  PROCEDURE IS 210-CARGA-LLAVES-DIMC
025800          OUTPUT PROCEDURE IS 220-ESCRIBE-DIMC
025900*    SE CIERRA(N) GADSWK FBADWK.
026000     CLOSE GADSWK FBADWK
026100*    SE ABRE(N) GADSWK FBADWK.
026200     OPEN INPUT GADSWK FBADWK.
026300 200-CARGA-DIM-CAMPANIA-E.
026400*    SALIDA DEL PARRAFO EXIT.
026500     EXIT.
026600*------------------------------------------------------------------
026700*    210 - PROCEDIMIENTO DE ENTRADA DEL SORT DE 200.  MEZCLA
026800*    GOOGLE Y FACEBOOK EN UN SOLO FLUJO DE LLAVES PARA LA
026900*    DIMENSION DE CAMPANAS.
027000*------------------------------------------------------------------
027100 210-CARGA-LLAVES-DIMC SECTION.
027200*    SE MARCA WKS FIN GOOGLE CON EL TEXTO DE ISSUE "N".
027300     MOVE "N" TO WKS-FIN-GOOGLE
027400*    SE LEE EL SIGUIENTE RENGLON DE GADSWK.
027500     READ GADSWK
027600          AT END SET FIN-GOOGLE TO TRUE
027700     END-READ
027800*    SE EJECUTA EL PARRAFO 211-LIBERA-GOOGLE-DIMC.
027900     PERFORM 211-LIBERA-GOOGLE-DIMC THRU 211-LIBERA-GOOGLE-DIMC-E
028000        UNTIL FIN-GOOGLE
028100*    SE MARCA WKS FIN FACEBOOK CON EL TEXTO DE ISSUE "N".
028200     MOVE "N" TO WKS-FIN-FACEBOOK
028300*    SE LEE EL SIGUIENTE RENGLON DE FBADWK.
028400     READ FBADWK
028500          AT END SET FIN-FACEBOOK TO TRUE
028600     END-READ
028700*    SE EJECUTA EL PARRAFO 212-LIBERA-FACEBOOK-DIMC.
028800     PERFORM 212-LIBERA-FACEBOOK-DIMC THRU 212-LIBERA-FACEBOOK-DIMC-E
028900        UNTIL FIN-FACEBOOK.
029000 210-CARGA-LLAVES-DIMC-E.
029100*    SALIDA DEL PARRAFO EXIT.
029200     EXIT.
029300*------------------------------------------------------------------
029400*    PARRAFO INTERNO DE 210: LIBERA (RELEASE) LAS LLAVES DE
029500*    CAMPANA DE GOOGLE HASTA FIN DE ARCHIVO.
029600*------------------------------------------------------------------
029700 211-LIBERA-GOOGLE-DIMC SECTION.
029800*    SE INCREMENTA WKS SEQ DIMC.
029900     ADD 1 TO WKS-SEQ-DIMC
030000*    SE PASA GADS CAMPANIA ID A DIMCSORT CAMPANIA.
030100     MOVE GADS-CAMPANIA-ID TO DIMCSORT-CAMPANIA
030200*    SE PASA GADS PLATAFORMA A DIMCSORT PLATAFORMA.
030300     MOVE GADS-PLATAFORMA  TO DIMCSORT-PLATAFORMA
030400*    SE PASA WKS SEQ DIMC A DIMCSORT SEQ.
030500     MOVE WKS-SEQ-DIMC     TO DIMCSORT-SEQ
030600*    SE PASA GADS CAMPANIA NOM A DIMCSORT NOMBRE.
030700     MOVE GADS-CAMPANIA-NOM TO DIMCSORT-NOMBRE
030800*    SE PASA GADS CAMPANIA TIPO A DIMCSORT TIPO.
030900     MOVE GADS-CAMPANIA-TIPO TO DIMCSORT-TIPO
031000*    SE PASA GADS ESTADO A DIMCSORT ESTADO.
031100     MOVE GADS-ESTADO        TO DIMCSORT-ESTADO
031200*    SE MANDA DIMCSORT REG AL ARCHIVO ORDENADO.
031300     RELEASE DIMCSORT-REG
031400*    SE LEE EL SIGUIENTE RENGLON DE GADSWK.
031500     READ GADSWK
031600          AT END SET FIN-GOOGLE TO TRUE
031700     END-READ.
031800 211-LIBERA-GOOGLE-DIMC-E.
031900*    SALIDA DEL PARRAFO EXIT.
032000     EXIT.
032100*------------------------------------------------------------------
032200*    PARRAFO INTERNO DE 210: LIBERA LAS LLAVES DE CAMPANA DE
032300*    FACEBOOK HASTA FIN DE ARCHIVO.  FACEBOOK NO TRAE TIPO
032400*    NI ESTADO DE CAMPANA, POR ESO QUEDAN EN SPACES.
032500*------------------------------------------------------------------
032600 212-LIBERA-FACEBOOK-DIMC SECTION.
032700*    SE INCREMENTA WKS SEQ DIMC.
032800     ADD 1 TO WKS-SEQ-DIMC
032900*    SE PASA FBAD CAMPANIA ID A DIMCSORT CAMPANIA.
033000     MOVE FBAD-CAMPANIA-ID TO DIMCSORT-CAMPANIA
033100*    SE PASA FBAD PLATAFORMA A DIMCSORT PLATAFORMA.
033200     MOVE FBAD-PLATAFORMA  TO DIMCSORT-PLATAFORMA
033300*    SE PASA WKS SEQ DIMC A DIMCSORT SEQ.
033400     MOVE WKS-SEQ-DIMC     TO DIMCSORT-SEQ
033500*    SE PASA FBAD CAMPANIA NOM A DIMCSORT NOMBRE.
033600     MOVE FBAD-CAMPANIA-NOM TO DIMCSORT-NOMBRE
033700*    SE PASA SPACES A DIMCSORT TIPO.
033800     MOVE SPACES             TO DIMCSORT-TIPO
033900*    SE PASA SPACES A DIMCSORT ESTADO.
034000     MOVE SPACES             TO DIMCSORT-ESTADO
034100*    SE MANDA DIMCSORT REG AL ARCHIVO ORDENADO.
034200     RELEASE DIMCSORT-REG
034300*    SE LEE EL SIGUIENTE RENGLON DE FBADWK.
034400     READ FBADWK
034500          AT END SET FIN-FACEBOOK TO TRUE
034600     END-READ.
034700 212-LIBERA-FACEBOOK-DIMC-E.
034800*    SALIDA DEL PARRAFO EXIT.
034900     EXIT.
035000*------------------------------------------------------------------
035100*    220 - PROCEDIMIENTO DE SALIDA DEL SORT DE 200.  RECIBE
035200*    LOS RENGLONES YA ORDENADOS POR (CAMPANIA,PLATAFORMA,
035300*    SECUENCIA) Y DEJA SOLO EL PRIMERO DE CADA GRUPO (221).
035400*------------------------------------------------------------------
035500 220-ESCRIBE-DIMC SECTION.
035600*    SE MARCA WKS ANT DIMC HAY CON EL TEXTO DE ISSUE "N".
035700     MOVE "N" TO WKS-ANT-DIMC-HAY
035800*    SE MARCA WKS FIN SORT DIMC CON EL TEXTO DE ISSUE "N".
035900     MOVE "N" TO WKS-FIN-SORT-DIMC
036000*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE DIMCSORT.
036100     RETURN DIMCSORT
036200          AT END SET FIN-SORT-DIMC TO TRUE
036300     END-RETURN
036400*    SE EJECUTA EL PARRAFO 221-REVISA-GRUPO-DIMC.
036500     PERFORM 221-REVISA-GRUPO-DIMC THRU 221-REVISA-GRUPO-DIMC-E
036600        UNTIL FIN-SORT-DIMC.
036700 220-ESCRIBE-DIMC-E.
036800*    SALIDA DEL PARRAFO EXIT.
036900     EXIT.
037000*------------------------------------------------------------------
037100*    PARRAFO INTERNO DE 220: COMPARA LA LLAVE ACTUAL CONTRA
037200*    LA DEL RENGLON ANTERIOR PARA SABER SI ES UN GRUPO NUEVO.
037300*------------------------------------------------------------------
037400 221-REVISA-GRUPO-DIMC SECTION.
037500*    SE EVALUA LA CONDICION SOBRE NOT.
037600     IF NOT HAY-ANT-DIMC
037700        OR DIMCSORT-CAMPANIA NOT = WKS-ANT-DIMC-CAMPANIA
037800        OR DIMCSORT-PLATAFORMA NOT = WKS-ANT-DIMC-PLATAFORMA
037900*    SE PASA DIMCSORT CAMPANIA A DIMC CAMPANIA ID.
038000        MOVE DIMCSORT-CAMPANIA    TO DIMC-CAMPANIA-ID
038100*    SE PASA DIMCSORT PLATAFORMA A DIMC PLATAFORMA.
038200        MOVE DIMCSORT-PLATAFORMA  TO DIMC-PLATAFORMA
038300*    SE PASA DIMCSORT NOMBRE A DIMC CAMPANIA NOM.
038400        MOVE DIMCSORT-NOMBRE      TO DIMC-CAMPANIA-NOM
038500*    SE PASA DIMCSORT TIPO A DIMC CAMPANIA TIPO.
038600        MOVE DIMCSORT-TIPO        TO DIMC-CAMPANIA-TIPO
038700*    SE PASA DIMCSORT ESTADO A DIMC ESTADO.
038800        MOVE DIMCSORT-ESTADO      TO DIMC-ESTADO
038900*    SE GRABA DIMCOUT REC.
039000        WRITE DIMCOUT-REC
039100*    SE INCREMENTA WKS DIMC ESCRITOS.
039200        ADD 1 TO WKS-DIMC-ESCRITOS
039300*    SE PASA DIMCSORT CAMPANIA A WKS ANT DIMC CAMPANIA.
039400        MOVE DIMCSORT-CAMPANIA    TO WKS-ANT-DIMC-CAMPANIA
039500*    SE PASA DIMCSORT PLATAFORMA A WKS ANT DIMC PLATAFORMA.
039600        MOVE DIMCSORT-PLATAFORMA  TO WKS-ANT-DIMC-PLATAFORMA
039700*    SE ACTIVA LA BANDERA HAY ANT DIMC.
039800        SET HAY-ANT-DIMC TO TRUE
039900     END-IF
040000*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE DIMCSORT.
040100     RETURN DIMCSORT
040200          AT END SET FIN-SORT-DIMC TO TRUE
040300     END-RETURN.
040400 221-REVISA-GRUPO-DIMC-E.
040500*    SALIDA DEL PARRAFO EXIT.
040600     EXIT.
040700*--------------------------------------------------------------
040800*    300 - HECHO DE DESEMPENO PUBLICITARIO.  UN PASE POR CADA
040900*    FUENTE; SE OMITEN LOS RENGLONES CUYA FECHA NO SE PUDO
041000*    NORMALIZAR (YA REPORTADOS EN MKP2VAL).
041100*--------------------------------------------------------------
041200 300-CARGA-FACT-DESEMPENO SECTION.
041300*    SE EJECUTA EL PARRAFO 310-FACT-GOOGLE.
041400     PERFORM 310-FACT-GOOGLE THRU 310-FACT-GOOGLE-E
041500*    SE EJECUTA EL PARRAFO 320-FACT-FACEBOOK.
041600     PERFORM 320-FACT-FACEBOOK.
041700 300-CARGA-FACT-DESEMPENO-E.
041800*    SALIDA DEL PARRAFO EXIT.
041900     EXIT.
042000*------------------------------------------------------------------
042100*    310 - PASE SOBRE GADSWK PARA EL HECHO DE DESEMPENO.
042200*    LOS RENGLONES CON FECHA INVALIDA (306/320 DE MKP2VAL) SE
042300*    OMITEN AQUI EN 311.
042400*------------------------------------------------------------------
042500 310-FACT-GOOGLE SECTION.
042600*    SE MARCA WKS FIN GOOGLE CON EL TEXTO DE ISSUE "N".
042700     MOVE "N" TO WKS-FIN-GOOGLE
042800*    SE LEE EL SIGUIENTE RENGLON DE GADSWK.
042900     READ GADSWK
043000          AT END SET FIN-GOOGLE TO TRUE
043100     END-READ
043200*    SE EJECUTA EL PARRAFO 311-ESCRIBE-FACT-GOOGLE.
043300     PERFORM 311-ESCRIBE-FACT-GOOGLE THRU 311-ESCRIBE-FACT-GOOGLE-E
043400        UNTIL FIN-GOOGLE.
043500 310-FACT-GOOGLE-E.
043600*    SALIDA DEL PARRAFO EXIT.
043700     EXIT.
043800*------------------------------------------------------------------
043900*    311 - ARMA UN RENGLON DE FACT_AD_PERFORMANCE A PARTIR
044000*    DE GADSWK.  ALCANCE Y FRECUENCIA NO EXISTEN EN GOOGLE
044100*    ADS, POR ESO QUEDAN EN CERO CON SU BANDERA DE AUSENTE.
044200*------------------------------------------------------------------
044300 311-ESCRIBE-FACT-GOOGLE SECTION.
044400*    SE EVALUA LA CONDICION SOBRE GADS FECHA OK.
044500     IF GADS-FECHA-OK
044600*    SE PASA GADS FECHA A FACT FECHA.
044700        MOVE GADS-FECHA         TO FACT-FECHA
044800*    SE PASA GADS CAMPANIA ID A FACT CAMPANIA ID.
044900        MOVE GADS-CAMPANIA-ID   TO FACT-CAMPANIA-ID
045000*    SE PASA GADS PLATAFORMA A FACT PLATAFORMA.
045100        MOVE GADS-PLATAFORMA    TO FACT-PLATAFORMA
045200*    SE EVALUA LA CONDICION SOBRE GADS IMPRESIONES PRESENTE.
045300        IF GADS-IMPRESIONES-PRESENTE
045400*    SE PASA GADS IMPRESIONES A FACT IMPRESIONES.
045500           MOVE GADS-IMPRESIONES TO FACT-IMPRESIONES
045600*    CASO CONTRARIO.
045700        ELSE
045800*    SE PASA ZERO A FACT IMPRESIONES.
045900           MOVE ZERO TO FACT-IMPRESIONES
046000        END-IF
046100*    SE EVALUA LA CONDICION SOBRE GADS CLICS PRESENTE.
046200        IF GADS-CLICS-PRESENTE
046300*    SE PASA GADS CLICS A FACT CLICS.
046400           MOVE GADS-CLICS TO FACT-CLICS
046500*    CASO CONTRARIO.
046600        ELSE
046700*    SE PASA ZERO A FACT CLICS.
046800           MOVE ZERO TO FACT-CLICS
046900        END-IF
047000*    SE PASA GADS GASTO DOLARES A FACT GASTO.
047100        MOVE GADS-GASTO-DOLARES TO FACT-GASTO
047200*    SE EVALUA LA CONDICION SOBRE GADS CONVERSIONES PRESENTE.
047300        IF GADS-CONVERSIONES-PRESENTE
047400*    SE PASA GADS CONVERSIONES A FACT CONVERSIONES.
047500           MOVE GADS-CONVERSIONES TO FACT-CONVERSIONES
047600*    CASO CONTRARIO.
047700        ELSE
047800*    SE PASA ZERO A FACT CONVERSIONES.
047900           MOVE ZERO TO FACT-CONVERSIONES
048000        END-IF
048100*    SE EVALUA LA CONDICION SOBRE GADS VALORCONV PRESENTE.
048200        IF GADS-VALORCONV-PRESENTE
048300*    SE PASA GADS VALOR CONVERSION A FACT VALOR CONVERSION.
048400           MOVE GADS-VALOR-CONVERSION TO FACT-VALOR-CONVERSION
048500*    CASO CONTRARIO.
048600        ELSE
048700*    SE PASA ZERO A FACT VALOR CONVERSION.
048800           MOVE ZERO TO FACT-VALOR-CONVERSION
048900        END-IF
049000*    SE PASA ZERO A FACT ALCANCE.
049100        MOVE ZERO TO FACT-ALCANCE
049200*    SE ACTIVA LA BANDERA FACT ALCANCE AUSENTE.
049300        SET FACT-ALCANCE-AUSENTE TO TRUE
049400*    SE PASA ZERO A FACT FRECUENCIA.
049500        MOVE ZERO TO FACT-FRECUENCIA
049600*    SE ACTIVA LA BANDERA FACT FRECUENCIA AUSENTE.
049700        SET FACT-FRECUENCIA-AUSENTE TO TRUE
049800*    SE GRABA FACTOUT REC.
049900        WRITE FACTOUT-REC
050000*    SE INCREMENTA WKS FACT GOOGLE ESCRITOS.
050100        ADD 1 TO WKS-FACT-GOOGLE-ESCRITOS
050200*    CASO CONTRARIO.
050300     ELSE
050400*    SE INCREMENTA WKS GOOGLE OMITIDOS.
050500        ADD 1 TO WKS-GOOGLE-OMITIDOS
050600     END-IF
050700*    SE LEE EL SIGUIENTE RENGLON DE GADSWK.
050800     READ GADSWK
050900          AT END SET FIN-GOOGLE TO TRUE
051000     END-READ.
051100 311-ESCRIBE-FACT-GOOGLE-E.
051200*    SALIDA DEL PARRAFO EXIT.
051300     EXIT.
051400*------------------------------------------------------------------
051500*    320 - PASE SOBRE FBADWK PARA EL HECHO DE DESEMPENO;
051600*    MISMO ESQUEMA DE OMISION POR FECHA INVALIDA QUE 310.
051700*------------------------------------------------------------------
051800 320-FACT-FACEBOOK SECTION.
051900*    SE MARCA WKS FIN FACEBOOK CON EL TEXTO DE ISSUE "N".
052000     MOVE "N" TO WKS-FIN-FACEBOOK
052100*    SE LEE EL SIGUIENTE RENGLON DE FBADWK.
052200     READ FBADWK
052300          AT END SET FIN-FACEBOOK TO TRUE
052400     END-READ
052500*    SE EJECUTA EL PARRAFO 321-ESCRIBE-FACT-FACEBOOK.
052600     PERFORM 321-ESCRIBE-FACT-FACEBOOK THRU 321-ESCRIBE-FACT-FACEBOOK-E
052700        UNTIL FIN-FACEBOOK.
052800 320-FACT-FACEBOOK-E.
052900*    SALIDA DEL PARRAFO EXIT.
053000     EXIT.
053100*------------------------------------------------------------------
053200*    321 - ARMA UN RENGLON DE FACT_AD_PERFORMANCE A PARTIR
053300*    DE FBADWK.  A DIFERENCIA DE GOOGLE, FACEBOOK SI TRAE
053400*    ALCANCE Y FRECUENCIA, POR ESO SE MARCAN COMO PRESENTES.
053500*------------------------------------------------------------------
053600 321-ESCRIBE-FACT-FACEBOOK SECTION.
053700*    SE EVALUA LA CONDICION SOBRE FBAD FECHA OK.
053800     IF FBAD-FECHA-OK
053900*    SE PASA FBAD FECHA(1:10) A FACT FECHA.
054000        MOVE FBAD-FECHA(1:10)   TO FACT-FECHA
054100*    SE PASA FBAD CAMPANIA ID A FACT CAMPANIA ID.
054200        MOVE FBAD-CAMPANIA-ID   TO FACT-CAMPANIA-ID
054300*    SE PASA FBAD PLATAFORMA A FACT PLATAFORMA.
054400        MOVE FBAD-PLATAFORMA    TO FACT-PLATAFORMA
054500*    SE EVALUA LA CONDICION SOBRE FBAD IMPRESIONES PRESENTE.
054600        IF FBAD-IMPRESIONES-PRESENTE
054700*    SE PASA FBAD IMPRESIONES A FACT IMPRESIONES.
054800           MOVE FBAD-IMPRESIONES TO FACT-IMPRESIONES
054900*    CASO CONTRARIO.
055000        ELSE
055100*    SE PASA ZERO A FACT IMPRESIONES.
055200           MOVE ZERO TO FACT-IMPRESIONES
055300        END-IF
055400*    SE EVALUA LA CONDICION SOBRE FBAD CLICS PRESENTE.
055500        IF FBAD-CLICS-PRESENTE
055600*    SE PASA FBAD CLICS A FACT CLICS.
055700           MOVE FBAD-CLICS TO FACT-CLICS
055800*    CASO CONTRARIO.
055900        ELSE
056000*    SE PASA ZERO A FACT CLICS.
056100           MOVE ZERO TO FACT-CLICS
056200        END-IF
056300*    SE EVALUA LA CONDICION SOBRE FBAD GASTO PRESENTE.
056400        IF FBAD-GASTO-PRESENTE
056500*    SE PASA FBAD GASTO A FACT GASTO.
056600           MOVE FBAD-GASTO TO FACT-GASTO
056700*    CASO CONTRARIO.
056800        ELSE
056900*    SE PASA ZERO A FACT GASTO.
057000           MOVE ZERO TO FACT-GASTO
057100        END-IF
057200*    SE EVALUA LA CONDICION SOBRE FBAD COMPRAS PRESENTE.
057300        IF FBAD-COMPRAS-PRESENTE
057400*    SE PASA FBAD COMPRAS A FACT CONVERSIONES.
057500           MOVE FBAD-COMPRAS TO FACT-CONVERSIONES
057600*    CASO CONTRARIO.
057700        ELSE
057800*    SE PASA ZERO A FACT CONVERSIONES.
057900           MOVE ZERO TO FACT-CONVERSIONES
058000        END-IF
058100*    SE EVALUA LA CONDICION SOBRE FBAD VALORCOMP PRESENTE.
058200        IF FBAD-VALORCOMP-PRESENTE
058300*    SE PASA FBAD VALOR COMPRAS A FACT VALOR CONVERSION.
058400           MOVE FBAD-VALOR-COMPRAS TO FACT-VALOR-CONVERSION
058500*    CASO CONTRARIO.
058600        ELSE
058700*    SE PASA ZERO A FACT VALOR CONVERSION.
058800           MOVE ZERO TO FACT-VALOR-CONVERSION
058900        END-IF
059000*    SE EVALUA LA CONDICION SOBRE FBAD ALCANCE PRESENTE.
059100        IF FBAD-ALCANCE-PRESENTE
059200*    SE PASA FBAD ALCANCE A FACT ALCANCE.
059300           MOVE FBAD-ALCANCE TO FACT-ALCANCE
059400*    SE ACTIVA LA BANDERA FACT ALCANCE PRESENTE.
059500           SET FACT-ALCANCE-PRESENTE TO TRUE
059600*    CASO CONTRARIO.
059700        ELSE
059800*    SE PASA ZERO A FACT ALCANCE.
059900           MOVE ZERO TO FACT-ALCANCE
060000*    SE ACTIVA LA BANDERA FACT ALCANCE AUSENTE.
060100           SET FACT-ALCANCE-AUSENTE TO TRUE
060200        END-IF
060300*    SE EVALUA LA CONDICION SOBRE FBAD FRECUENCIA PRESENTE.
060400        IF FBAD-FRECUENCIA-PRESENTE
060500*    SE PASA FBAD FRECUENCIA A FACT FRECUENCIA.
060600           MOVE FBAD-FRECUENCIA TO FACT-FRECUENCIA
060700*    SE ACTIVA LA BANDERA FACT FRECUENCIA PRESENTE.
060800           SET FACT-FRECUENCIA-PRESENTE TO TRUE
060900*    CASO CONTRARIO.
061000        ELSE
061100*    SE PASA ZERO A FACT FRECUENCIA.
061200           MOVE ZERO TO FACT-FRECUENCIA
061300*    SE ACTIVA LA BANDERA FACT FRECUENCIA AUSENTE.
061400           SET FACT-FRECUENCIA-AUSENTE TO TRUE
061500        END-IF
061600*    SE GRABA FACTOUT REC.
061700        WRITE FACTOUT-REC
061800*    SE INCREMENTA WKS FACT FACEBOOK ESCRITOS.
061900        ADD 1 TO WKS-FACT-FACEBOOK-ESCRITOS
062000*    CASO CONTRARIO.
062100     ELSE
062200*    SE INCREMENTA WKS FACEBOOK OMITIDOS.
062300        ADD 1 TO WKS-FACEBOOK-OMITIDOS
062400     END-IF
062500*    SE LEE EL SIGUIENTE RENGLON DE FBADWK.
062600     READ FBADWK
062700          AT END SET FIN-FACEBOOK TO TRUE
062800     END-READ.
062900 321-ESCRIBE-FACT-FACEBOOK-E.
063000*    SALIDA DEL PARRAFO EXIT.
063100     EXIT.
063200*--------------------------------------------------------------
063300*    400 - HECHO DE ORDENES.  SE OMITEN LAS FECHAS NO
063400*    NORMALIZADAS Y SE DEJA SOLO LA PRIMERA OCURRENCIA DE CADA
063500*    ORDEN_ID (MISMA TECNICA DE ORDENAMIENTO POR LLAVE MAS
063600*    SECUENCIA DE LECTURA QUE LA DIMENSION DE CAMPANAS).
063700*--------------------------------------------------------------
063800 400-CARGA-FACT-ORDENES SECTION.
063900*    SE ORDENA ORDFSORT POR SU LLAVE DE CONTROL.
064000     SORT ORDFSORT ON ASCENDING KEY ORDFSORT-ORDEN
064100                       ASCENDING KEY ORDFSORT-SEQ
064200          INPUT  PROCEDURE IS 410-CARGA-LLAVES-ORDF
064300          OUTPUT PROCEDURE IS 420-ESCRIBE-ORDF.
064400 400-CARGA-FACT-ORDENES-E.
064500*    SALIDA DEL PARRAFO EXIT.
064600     EXIT.
064700*------------------------------------------------------------------
064800*    410 - PROCEDIMIENTO DE ENTRADA DEL SORT DE 400.  SOLO
064900*    SE MANDAN AL SORT LOS RENGLONES DE CRM CON FECHA VALIDA.
065000*------------------------------------------------------------------
065100 410-CARGA-LLAVES-ORDF SECTION.
065200*    SE MARCA WKS FIN CRM CON EL TEXTO DE ISSUE "N".
065300     MOVE "N" TO WKS-FIN-CRM
065400*    SE LEE EL SIGUIENTE RENGLON DE CRMOWK.
065500     READ CRMOWK
065600          AT END SET FIN-CRM TO TRUE
065700     END-READ
065800*    SE EJECUTA EL PARRAFO 411-LIBERA-CRM-ORDF.
065900     PERFORM 411-LIBERA-CRM-ORDF THRU 411-LIBERA-CRM-ORDF-E UNTIL FIN-CRM.
066000 410-CARGA-LLAVES-ORDF-E.
066100*    SALIDA DEL PARRAFO EXIT.
066200     EXIT.
066300*------------------------------------------------------------------
066400*    PARRAFO INTERNO DE 410: LIBERA LAS LLAVES DE ORDEN
066500*    VALIDAS Y CUENTA LAS OMITIDAS POR FECHA MALA.
066600*------------------------------------------------------------------
066700 411-LIBERA-CRM-ORDF SECTION.
066800*    SE EVALUA LA CONDICION SOBRE CRMO FECHA OK.
066900     IF CRMO-FECHA-OK
067000*    SE INCREMENTA WKS SEQ ORDF.
067100        ADD 1 TO WKS-SEQ-ORDF
067200*    SE PASA CRMO ORDEN ID A ORDFSORT ORDEN.
067300        MOVE CRMO-ORDEN-ID       TO ORDFSORT-ORDEN
067400*    SE PASA WKS SEQ ORDF A ORDFSORT SEQ.
067500        MOVE WKS-SEQ-ORDF        TO ORDFSORT-SEQ
067600*    SE PASA CRMO CLIENTE ID A ORDFSORT CLIENTE.
067700        MOVE CRMO-CLIENTE-ID     TO ORDFSORT-CLIENTE
067800*    SE PASA CRMO FECHA ORDEN A ORDFSORT FECHA.
067900        MOVE CRMO-FECHA-ORDEN    TO ORDFSORT-FECHA
068000*    SE PASA CRMO INGRESO A ORDFSORT INGRESO.
068100        MOVE CRMO-INGRESO        TO ORDFSORT-INGRESO
068200*    SE PASA CRMO INGRESO BAN A ORDFSORT INGRESO BAN.
068300        MOVE CRMO-INGRESO-BAN    TO ORDFSORT-INGRESO-BAN
068400*    SE PASA CRMO CANAL ATRIBUIDO A ORDFSORT CANAL.
068500        MOVE CRMO-CANAL-ATRIBUIDO TO ORDFSORT-CANAL
068600*    SE PASA CRMO CAMPANIA FUENTE A ORDFSORT CAMPFTE.
068700        MOVE CRMO-CAMPANIA-FUENTE TO ORDFSORT-CAMPFTE
068800*    SE PASA CRMO CATEGORIA PRODUCTO A ORDFSORT CATEGORIA.
068900        MOVE CRMO-CATEGORIA-PRODUCTO TO ORDFSORT-CATEGORIA
069000*    SE PASA CRMO REGION A ORDFSORT REGION.
069100        MOVE CRMO-REGION         TO ORDFSORT-REGION
069200*    SE MANDA ORDFSORT REG AL ARCHIVO ORDENADO.
069300        RELEASE ORDFSORT-REG
069400*    CASO CONTRARIO.
069500     ELSE
069600*    SE INCREMENTA WKS CRM OMITIDOS.
069700        ADD 1 TO WKS-CRM-OMITIDOS
069800     END-IF
069900*    SE LEE EL SIGUIENTE RENGLON DE CRMOWK.
070000     READ CRMOWK
070100          AT END SET FIN-CRM TO TRUE
070200     END-READ.
070300 411-LIBERA-CRM-ORDF-E.
070400*    SALIDA DEL PARRAFO EXIT.
070500     EXIT.
070600*------------------------------------------------------------------
070700*    420 - PROCEDIMIENTO DE SALIDA DEL SORT DE 400.  RECIBE
070800*    LOS RENGLONES YA ORDENADOS POR (ORDEN_ID,SECUENCIA) Y
070900*    DEJA SOLO EL PRIMERO DE CADA ORDEN_ID (421).
071000*------------------------------------------------------------------
071100 420-ESCRIBE-ORDF SECTION.
071200*    SE MARCA WKS ANT ORDF HAY CON EL TEXTO DE ISSUE "N".
071300     MOVE "N" TO WKS-ANT-ORDF-HAY
071400*    SE MARCA WKS FIN SORT ORDF CON EL TEXTO DE ISSUE "N".
071500     MOVE "N" TO WKS-FIN-SORT-ORDF
071600*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE ORDFSORT.
071700     RETURN ORDFSORT
071800          AT END SET FIN-SORT-ORDF TO TRUE
071900     END-RETURN
072000*    SE EJECUTA EL PARRAFO 421-REVISA-GRUPO-ORDF.
072100     PERFORM 421-REVISA-GRUPO-ORDF THRU 421-REVISA-GRUPO-ORDF-E
072200        UNTIL FIN-SORT-ORDF.
072300 420-ESCRIBE-ORDF-E.
072400*    SALIDA DEL PARRAFO EXIT.
072500     EXIT.
072600*------------------------------------------------------------------
072700*    PARRAFO INTERNO DE 420: COMPARA EL ORDEN_ID ACTUAL
072800*    CONTRA EL DEL RENGLON ANTERIOR.
072900*------------------------------------------------------------------
073000 421-REVISA-GRUPO-ORDF SECTION.
073100*    SE EVALUA LA CONDICION SOBRE NOT.
073200     IF NOT HAY-ANT-ORDF
073300        OR ORDFSORT-ORDEN NOT = WKS-ANT-ORDF-ORDEN
073400*    SE PASA ORDFSORT ORDEN A ORDF ORDEN ID.
073500        MOVE ORDFSORT-ORDEN      TO ORDF-ORDEN-ID
073600*    SE PASA ORDFSORT CLIENTE A ORDF CLIENTE ID.
073700        MOVE ORDFSORT-CLIENTE    TO ORDF-CLIENTE-ID
073800*    SE PASA ORDFSORT FECHA A ORDF FECHA ORDEN.
073900        MOVE ORDFSORT-FECHA      TO ORDF-FECHA-ORDEN
074000*    SE PASA ORDFSORT INGRESO A ORDF INGRESO.
074100        MOVE ORDFSORT-INGRESO    TO ORDF-INGRESO
074200*    SE PASA ORDFSORT INGRESO BAN A ORDF INGRESO BAN.
074300        MOVE ORDFSORT-INGRESO-BAN TO ORDF-INGRESO-BAN
074400*    SE PASA ORDFSORT CANAL A ORDF CANAL ATRIBUIDO.
074500        MOVE ORDFSORT-CANAL      TO ORDF-CANAL-ATRIBUIDO
074600*    SE PASA ORDFSORT CAMPFTE A ORDF CAMPANIA FUENTE.
074700        MOVE ORDFSORT-CAMPFTE    TO ORDF-CAMPANIA-FUENTE
074800*    SE PASA ORDFSORT CATEGORIA A ORDF CATEGORIA PRODUCTO.
074900        MOVE ORDFSORT-CATEGORIA  TO ORDF-CATEGORIA-PRODUCTO
075000*    SE PASA ORDFSORT REGION A ORDF REGION.
075100        MOVE ORDFSORT-REGION     TO ORDF-REGION
075200*    SE GRABA ORDFOUT REC.
075300        WRITE ORDFOUT-REC
075400*    SE INCREMENTA WKS ORDF ESCRITOS.
075500        ADD 1 TO WKS-ORDF-ESCRITOS
075600*    SE PASA ORDFSORT ORDEN A WKS ANT ORDF ORDEN.
075700        MOVE ORDFSORT-ORDEN      TO WKS-ANT-ORDF-ORDEN
075800*    SE ACTIVA LA BANDERA HAY ANT ORDF.
075900        SET HAY-ANT-ORDF TO TRUE
076000     END-IF
076100*    SE RECIBE EL SIGUIENTE RENGLON ORDENADO DE ORDFSORT.
076200     RETURN ORDFSORT
076300          AT END SET FIN-SORT-ORDF TO TRUE
076400     END-RETURN.
076500 421-REVISA-GRUPO-ORDF-E.
076600*    SALIDA DEL PARRAFO EXIT.
076700     EXIT.
076800*------------------------------------------------------------------
076900*    900 - IMPRIME EL RESUMEN DE RENGLONES ESCRITOS Y
077000*    OMITIDOS EN CADA TABLA DE LA BODEGA AL FINAL DEL PASO
077100*    DE CARGA.
077200*------------------------------------------------------------------
077300 900-ESTADISTICAS SECTION.
077400     DISPLAY WKS-MSG-BANNER UPON CONSOLE
077500     DISPLAY "MKP3CAR - ESTADISTICAS DE CARGA" UPON CONSOLE
077600     DISPLAY "DIM_CAMPAIGN ESCRITOS=" WKS-DIMC-ESCRITOS
077700             UPON CONSOLE
077800     DISPLAY "FACT_AD_PERFORMANCE GOOGLE="
077900             WKS-FACT-GOOGLE-ESCRITOS
078000             " OMITIDOS=" WKS-GOOGLE-OMITIDOS UPON CONSOLE
078100     DISPLAY "FACT_AD_PERFORMANCE FACEBOOK="
078200             WKS-FACT-FACEBOOK-ESCRITOS
078300             " OMITIDOS=" WKS-FACEBOOK-OMITIDOS UPON CONSOLE
078400     DISPLAY "FACT_ORDERS ESCRITOS=" WKS-ORDF-ESCRITOS
078500             " OMITIDOS=" WKS-CRM-OMITIDOS UPON CONSOLE
078600     DISPLAY WKS-MSG-BANNER UPON CONSOLE.
078700 900-ESTADISTICAS-E.
078800*    SALIDA DEL PARRAFO EXIT.
078900     EXIT.
079000*------------------------------------------------------------------
079100*    950 - CIERRA TODOS LOS ARCHIVOS DEL PASO; SE LLAMA
079200*    TANTO AL TERMINAR NORMAL COMO DESDE EL ERROR DE
079300*    APERTURA (115-ERROR-APERTURA).
079400*------------------------------------------------------------------
079500 950-CIERRA-ARCHIVOS SECTION.
079600*    SE CIERRA(N) GADSWK FBADWK CRMOWK DIMCOUT FACTOUT ORDFOUT.
079700     CLOSE GADSWK FBADWK CRMOWK DIMCOUT FACTOUT ORDFOUT.
079800 950-CIERRA-ARCHIVOS-E.
079900*    SALIDA DEL PARRAFO EXIT.
080000     EXIT.
