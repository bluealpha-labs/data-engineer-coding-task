000100*****************************************************************
000200*  COPIA          :  MKPGADS                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL ARCHIVO DE TRABAJO GOOGLE ADS,  *
000500*                    YA TIPIFICADO, CON BANDERAS DE PRESENCIA   *
000600*                    POR CAMPO NUMERICO Y CAMPOS DE NORMALI-    *
000700*                    ZACION (FECHA ISO, GASTO EN DOLARES).      *
000800*                    GADSWK ES ESCRITO POR MKP1ING, LEIDO Y     *
000900*                    REESCRITO POR MKP2VAL, Y LEIDO POR MKP3CAR.*
001000*  PROGRAMADOR    :  EEDR                                       *
001100*  FECHA          :  16/03/1991                                 *
001200*-----------------------------------------------------------------
001300*  MODIFICACIONES                                                *
001400*  FECHA       PROG  TICKET    DESCRIPCION                       *
001500*  16/03/1991  EEDR  MKP-0004  CREACION DEL COPY                 *
001600*  02/11/1998  JLPM  MKP-0047  AMPLIACION DE CAMPOS A Y2K        *
001700*  14/06/2003  MGCA  MKP-0081  SE AGREGA BANDERA FECHA-VALIDA    *
001800*                               PARA USO DE MKP3CAR EN CARGA     *
001900*****************************************************************
002000 01  GADS-REG-TRABAJO.
002100     02  GADS-CAMPANIA-ID                PIC X(12).
002200     02  GADS-CAMPANIA-NOM                PIC X(40).
002300     02  GADS-CAMPANIA-TIPO               PIC X(20).
002400     02  GADS-ESTADO                      PIC X(10).
002500     02  GADS-FECHA                       PIC X(10).
002600     02  GADS-FECHA-VALIDA                PIC X(01).
002700         88  GADS-FECHA-OK                VALUE "S".
002800         88  GADS-FECHA-MALA               VALUE "N".
002900     02  GADS-IMPRESIONES                 PIC S9(09).
003000     02  GADS-IMPRESIONES-BAN             PIC X(01).
003100         88  GADS-IMPRESIONES-PRESENTE    VALUE "S".
003200         88  GADS-IMPRESIONES-AUSENTE     VALUE "N".
003300     02  GADS-CLICS                       PIC S9(07).
003400     02  GADS-CLICS-BAN                   PIC X(01).
003500         88  GADS-CLICS-PRESENTE          VALUE "S".
003600         88  GADS-CLICS-AUSENTE           VALUE "N".
003700     02  GADS-COSTO-MICROS                PIC S9(13).
003800     02  GADS-COSTO-MICROS-R REDEFINES
003900         GADS-COSTO-MICROS                PIC X(13).
004000     02  GADS-COSTO-MICROS-BAN            PIC X(01).
004100         88  GADS-COSTO-PRESENTE          VALUE "S".
004200         88  GADS-COSTO-AUSENTE           VALUE "N".
004300         88  GADS-COSTO-NO-NUMERICO       VALUE "E".
004400     02  GADS-CONVERSIONES                PIC S9(07).
004500     02  GADS-CONVERSIONES-BAN            PIC X(01).
004600         88  GADS-CONVERSIONES-PRESENTE   VALUE "S".
004700         88  GADS-CONVERSIONES-AUSENTE    VALUE "N".
004800     02  GADS-VALOR-CONVERSION            PIC S9(09)V99.
004900     02  GADS-VALOR-CONVERSION-BAN        PIC X(01).
005000         88  GADS-VALORCONV-PRESENTE      VALUE "S".
005100         88  GADS-VALORCONV-AUSENTE       VALUE "N".
005200     02  GADS-PLATAFORMA                  PIC X(12).
005300     02  GADS-GASTO-DOLARES               PIC S9(09)V99.
005400     02  GADS-LLAVE-REGISTRO.
005500         03  GADS-LLAVE-CAMPANIA          PIC X(12).
005600         03  GADS-LLAVE-FECHA             PIC X(10).
005700     02  FILLER                           PIC X(09).
