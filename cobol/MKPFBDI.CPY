000100*****************************************************************
000200*  COPIA          :  MKPFBDI                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL ARCHIVO DE ENTRADA FACEBOOK,    *
000500*                    DELIMITADO POR COMAS, CON ENCABEZADO.      *
000600*                    SE UTILIZA PARA LECTURA EN MKP1ING Y       *
000700*                    MKP4DIS (EL DESGLOSE EN CAMPOS VIVE EN     *
000800*                    MKPFBDT, COPIADO APARTE EN WORKING-        *
000900*                    STORAGE PARA NO TRASLAPAR ESTA AREA DEL    *
001000*                    FD DURANTE EL UNSTRING).                   *
001100*  PROGRAMADOR    :  EEDR                                       *
001200*  FECHA          :  15/03/1991                                 *
001300*-----------------------------------------------------------------
001400*  MODIFICACIONES                                                *
001500*  FECHA       PROG  TICKET    DESCRIPCION                       *
001600*  15/03/1991  EEDR  MKP-0002  CREACION DEL COPY                 *
001700*  02/11/1998  JLPM  MKP-0047  AMPLIACION DE CAMPOS A Y2K        *
001800*  30/08/2001  SQAX  MKP-0062  SE SEPARA EL DESGLOSE DE CAMPOS   *
001900*                               A MKPFBDT (TRASLAPABA EL RENGLON *
002000*                               CRUDO DENTRO DEL MISMO FD)        *
002100*****************************************************************
002200 01  FBDI-REGISTRO.
002300     02  FBDI-LINEA                     PIC X(250).
002400     02  FILLER                         PIC X(02).
