000100*****************************************************************
000200*  PROGRAMA       :  MKP4DIS                                    *
000300*  APLICACION     :  MKP - MERCADEO DESEMPENO PUBLICITARIO       *
000400*  TIPO           :  BATCH                                       *
000500*  DESCRIPCION    :  REPORTE IMPRESO DE DISCREPANCIAS DE CALIDAD  *
000600*                    DE DATOS, COLUMNA POR COLUMNA, SOBRE LOS      *
000700*                    TRES ARCHIVOS FUENTE CRUDOS (GOOGLE ADS,      *
000800*                    FACEBOOK Y CRM).  UTILIDAD INDEPENDIENTE DEL  *
000900*                    LOTE DE CARGA; NO ESCRIBE NINGUN ARCHIVO DE   *
001000*                    TRABAJO DE LA BODEGA NI LA ALTERA.            *
001100*  ARCHIVOS       :  GOOGLEIN, FACEBKIN, CRMIN (ENTRADA)           *
001200*                    DISCRPT (SALIDA - REPORTE IMPRESO)            *
001300*  ACCION         :  UTILITARIO DE CALIDAD DE DATOS (NO FORMA      *
001400*                    PARTE DE LA CADENA DE MKP5CTL)                 *
001500*  INSTALADO      :  PRODUCCION - A PETICION DEL AREA DE NEGOCIO   *
001600*  BPM/RATIONAL   :  MKP-0015                                      *
001700*-----------------------------------------------------------------
001800*  H I S T O R I A L   D E   C A M B I O S                        *
001900*  FECHA       PROG  TICKET    DESCRIPCION                CAMBIO  *
002000*  25/03/1991  EEDR  MKP-0015  VERSION INICIAL                CR01*
002100*  08/07/1992  EEDR  MKP-0017  SE AGREGA CONTEO DE FORMATOS    CR02*
002200*                               DE FECHA DISTINTOS POR FUENTE      *
002300*  20/01/1994  EEDR  MKP-0022  SE AGREGA LISTADO DE VALORES    CR03*
002400*                               DISTINTOS DE CANAL ATRIBUIDO       *
002500*  25/09/1995  DRAM  MKP-0029  REVISION DE APERTURA DE         CR04*
002600*                               ARCHIVOS PARA NUEVO DASD            *
002700*  04/11/1998  JLPM  MKP-0049  REVISION Y2K - FECHAS A 4        CR05*
002800*                               DIGITOS DE ANO EN EL REPORTE        *
002900*  18/06/2003  MGCA  MKP-0084  SE AGREGA CALCULO DE PERCENTIL   CR06*
003000*                               99 PARA EL CONTEO DE ATIPICOS      *
003100*                               DE INGRESO CRM                      *
003200*  20/10/2003  SQAX  MKP-0087  SE CONVIERTE EN SUB-PROGRAMA     CR07*
003300*                               LLAMADO DESDE EL MENU DE           *
003400*                               UTILITARIOS (GOBACK Y LINKAGE EN   *
003500*                               VEZ DE STOP RUN)                    *
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    MKP4DIS.
003900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004000 INSTALLATION.  MKP - MERCADEO DESEMPENO PUBLICITARIO.
004100 DATE-WRITTEN.  25/03/1991.
004200 DATE-COMPILED.
004300 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS CLASE-DIGITOS  IS "0" THRU "9"
004900     UPSI-0 IS UPSI-REPROCESO.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT GOOGLEIN ASSIGN TO GOOGLEIN
005300                     ORGANIZATION IS LINE SEQUENTIAL
005400                     FILE STATUS IS FS-GOOGLEIN.
005500     SELECT FACEBKIN ASSIGN TO FACEBKIN
005600                     ORGANIZATION IS LINE SEQUENTIAL
005700                     FILE STATUS IS FS-FACEBKIN.
005800     SELECT CRMIN    ASSIGN TO CRMIN
005900                     ORGANIZATION IS LINE SEQUENTIAL
006000                     FILE STATUS IS FS-CRMIN.
006100     SELECT DISCRPT  ASSIGN TO DISCRPT
006200                     ORGANIZATION IS LINE SEQUENTIAL
006300                     FILE STATUS IS FS-DISCRPT.
006400     SELECT GENWK    ASSIGN TO GENWK
006500                     ORGANIZATION IS SEQUENTIAL
006600                     FILE STATUS IS FS-GENWK.
006700     SELECT GENSRT   ASSIGN TO GENSRT
006800                     ORGANIZATION IS SEQUENTIAL
006900                     FILE STATUS IS FS-GENSRT.
007000     SELECT GENSD    ASSIGN TO SORTWK7.
007100     SELECT RVGWK    ASSIGN TO RVGWK
007200                     ORGANIZATION IS SEQUENTIAL
007300                     FILE STATUS IS FS-RVGWK.
007400     SELECT RVGSRT   ASSIGN TO RVGSRT
007500                     ORGANIZATION IS SEQUENTIAL
007600                     FILE STATUS IS FS-RVGSRT.
007700     SELECT RVGSD    ASSIGN TO SORTWK8.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  GOOGLEIN
008100     LABEL RECORDS ARE STANDARD.
008200 01  GOOGLEIN-REC.
008300     COPY MKPGADI.
008400 FD  FACEBKIN
008500     LABEL RECORDS ARE STANDARD.
008600 01  FACEBKIN-REC.
008700     COPY MKPFBDI.
008800 FD  CRMIN
008900     LABEL RECORDS ARE STANDARD.
009000 01  CRMIN-REC.
009100     COPY MKPCRMI.
009200 FD  DISCRPT
009300     LABEL RECORDS ARE STANDARD.
009400 01  DISCRPT-REC                         PIC X(132).
009500*--------------------------------------------------------------
009600*    GENWK/GENSRT SON ARCHIVOS DE TRABAJO GENERICOS DE LLAVE,
009700*    REUTILIZADOS EN LAS TRES PASADAS DE CONTEO DE DUPLICADOS
009800*    (GOOGLE, FACEBOOK Y CRM) UNA A LA VEZ; LAS REDEFINICIONES
009900*    DAN LA VISTA PROPIA DE CADA FUENTE SOBRE EL MISMO RENGLON.
010000*--------------------------------------------------------------
010100 FD  GENWK
010200     LABEL RECORDS ARE STANDARD.
010300 01  GENWK-REG                           PIC X(32).
010400 01  GENWK-GOOGLE REDEFINES GENWK-REG.
010500     02  GWK-G-CAMPANIA                  PIC X(12).
010600     02  GWK-G-FECHA                     PIC X(10).
010700     02  FILLER                          PIC X(10).
010800 01  GENWK-FACEBOOK REDEFINES GENWK-REG.
010900     02  GWK-F-CAMPANIA                  PIC X(12).
011000     02  GWK-F-FECHA                     PIC X(16).
011100     02  FILLER                          PIC X(04).
011200 01  GENWK-CRM REDEFINES GENWK-REG.
011300     02  GWK-C-ORDEN                     PIC X(12).
011400     02  FILLER                          PIC X(20).
011500 FD  GENSRT
011600     LABEL RECORDS ARE STANDARD.
011700 01  GENSRT-REG                          PIC X(32).
011800 01  GENSRT-GOOGLE REDEFINES GENSRT-REG.
011900     02  GSR-G-CAMPANIA                  PIC X(12).
012000     02  GSR-G-FECHA                     PIC X(10).
012100     02  FILLER                          PIC X(10).
012200 01  GENSRT-FACEBOOK REDEFINES GENSRT-REG.
012300     02  GSR-F-CAMPANIA                  PIC X(12).
012400     02  GSR-F-FECHA                     PIC X(16).
012500     02  FILLER                          PIC X(04).
012600 01  GENSRT-CRM REDEFINES GENSRT-REG.
012700     02  GSR-C-ORDEN                     PIC X(12).
012800     02  FILLER                          PIC X(20).
012900 SD  GENSD.
013000 01  GENSD-REG                           PIC X(32).
013100 FD  RVGWK
013200     LABEL RECORDS ARE STANDARD.
013300 01  RVGWK-REG                           PIC S9(09)V99.
013400 FD  RVGSRT
013500     LABEL RECORDS ARE STANDARD.
013600 01  RVGSRT-REG                          PIC S9(09)V99.
013700 SD  RVGSD.
013800 01  RVGSD-REG                           PIC S9(09)V99.
013900 WORKING-STORAGE SECTION.
014000*--------------------------------------------------------------
014100*    BANDERAS DE 720-CONVIERTE-DECIMAL.  VAN A NIVEL 77 POR SER
014200*    INDEPENDIENTES DE CUALQUIER GRUPO (ESTILO CASA).
014300*--------------------------------------------------------------
014400 77  WKS-CONV-ES-VACIO         PIC X(01) VALUE "N".
014500     88  CONV-ES-VACIO         VALUE "S".
014600     88  CONV-NO-VACIO         VALUE "N".
014700 77  WKS-CONV-ES-NUMERICO      PIC X(01) VALUE "N".
014800     88  CONV-ES-NUMERICO      VALUE "S".
014900     88  CONV-NO-NUMERICO      VALUE "N".
015000*--------------------------------------------------------------
015100*    CODIGOS DE ESTADO DE ARCHIVO (ESTILO CASA)
015200*--------------------------------------------------------------
015300 01  WKS-FS-STATUS.
015400     02  FS-GOOGLEIN               PIC 9(02) VALUE ZEROS.
015500     02  FS-FACEBKIN               PIC 9(02) VALUE ZEROS.
015600     02  FS-CRMIN                  PIC 9(02) VALUE ZEROS.
015700     02  FS-DISCRPT                PIC 9(02) VALUE ZEROS.
015800     02  FS-GENWK                  PIC 9(02) VALUE ZEROS.
015900     02  FS-GENSRT                 PIC 9(02) VALUE ZEROS.
016000     02  FS-RVGWK                  PIC 9(02) VALUE ZEROS.
016100     02  FS-RVGSRT                 PIC 9(02) VALUE ZEROS.
016200*--------------------------------------------------------------
016300*    INDICADORES DE FIN DE ARCHIVO
016400*--------------------------------------------------------------
016500 01  WKS-INDICADORES.
016600     02  WKS-FIN-GOOGLE            PIC X(01) VALUE "N".
016700         88  FIN-GOOGLE            VALUE "S".
016800     02  WKS-FIN-FACEBOOK          PIC X(01) VALUE "N".
016900         88  FIN-FACEBOOK          VALUE "S".
017000     02  WKS-FIN-CRM               PIC X(01) VALUE "N".
017100         88  FIN-CRM               VALUE "S".
017200     02  WKS-FIN-GENSRT            PIC X(01) VALUE "N".
017300         88  FIN-GENSRT            VALUE "S".
017400     02  WKS-FIN-RVGSRT            PIC X(01) VALUE "N".
017500         88  FIN-RVGSRT            VALUE "S".
017600*--------------------------------------------------------------
017700*    AREA GENERICA DE CONVERSION DE TEXTO A NUMERICO (MISMO
017800*    ALGORITMO DE MKP1ING, REESCRITO AQUI PUES NO HAY PASO DE
017900*    SUB-RUTINAS ENTRE PROGRAMAS EN ESTE SISTEMA).
018000*--------------------------------------------------------------
018100 01  WKS-AREA-CONVERSION.
018200     02  WKS-CONV-TEXTO            PIC X(15) VALUE SPACES.
018300     02  WKS-CONV-TEXTO-R REDEFINES
018400         WKS-CONV-TEXTO.
018500         03  WKS-CONV-SIGNO        PIC X(01).
018600         03  WKS-CONV-RESTO        PIC X(14).
018700     02  WKS-CONV-DECIMAL          PIC S9(09)V99 VALUE ZERO.
018800     02  WKS-CONV-PARTE-ENT        PIC X(11) VALUE SPACES.
018900     02  WKS-CONV-PARTE-ENT-N      PIC 9(10) COMP VALUE ZERO.
019000     02  WKS-CONV-PARTE-DEC        PIC X(02) VALUE SPACES.
019100     02  WKS-CONV-PARTE-DEC-N      PIC 9(02) COMP VALUE ZERO.
019200*--------------------------------------------------------------
019300*    G O O G L E   A D S
019400*--------------------------------------------------------------
019500 01  WKS-GOOGLE-NULOS.
019600     02  WKS-GNUL-CAMPANIA         PIC 9(07) COMP VALUE ZERO.
019700     02  WKS-GNUL-FECHA            PIC 9(07) COMP VALUE ZERO.
019800     02  WKS-GNUL-IMPRESIONES      PIC 9(07) COMP VALUE ZERO.
019900     02  WKS-GNUL-CLICS            PIC 9(07) COMP VALUE ZERO.
020000     02  WKS-GNUL-COSTO            PIC 9(07) COMP VALUE ZERO.
020100 01  WKS-GOOGLE-FECHAS.
020200     02  WKS-GFEC-DISTINTOS        PIC 9(03) COMP VALUE ZERO.
020300     02  WKS-GFEC-IX               PIC 9(03) COMP VALUE ZERO.
020400     02  WKS-GFEC-HALLADO          PIC X(01) VALUE "N".
020500         88  GFEC-HALLADO          VALUE "S".
020600     02  WKS-GFEC-TABLA OCCURS 50 TIMES.
020700         03  WKS-GFEC-VALOR        PIC X(10) VALUE SPACES.
020800         03  WKS-GFEC-CUENTA       PIC 9(05) COMP VALUE ZERO.
020900 01  WKS-GOOGLE-DUP.
021000     02  WKS-GDUP-DISTINTOS        PIC 9(07) COMP VALUE ZERO.
021100     02  WKS-GDUP-EXTRAS           PIC 9(07) COMP VALUE ZERO.
021200*--------------------------------------------------------------
021300*    F A C E B O O K
021400*--------------------------------------------------------------
021500 01  WKS-FACEBOOK-NULOS.
021600     02  WKS-FNUL-CAMPANIA         PIC 9(07) COMP VALUE ZERO.
021700     02  WKS-FNUL-FECHA            PIC 9(07) COMP VALUE ZERO.
021800     02  WKS-FNUL-IMPRESIONES      PIC 9(07) COMP VALUE ZERO.
021900     02  WKS-FNUL-CLICS            PIC 9(07) COMP VALUE ZERO.
022000     02  WKS-FNUL-GASTO            PIC 9(07) COMP VALUE ZERO.
022100     02  WKS-FNUL-COMPRAS          PIC 9(07) COMP VALUE ZERO.
022200     02  WKS-FNUL-VALORCOMPRAS     PIC 9(07) COMP VALUE ZERO.
022300 01  WKS-FACEBOOK-FECHAS.
022400     02  WKS-FFEC-DISTINTOS        PIC 9(03) COMP VALUE ZERO.
022500     02  WKS-FFEC-IX               PIC 9(03) COMP VALUE ZERO.
022600     02  WKS-FFEC-HALLADO          PIC X(01) VALUE "N".
022700         88  FFEC-HALLADO          VALUE "S".
022800     02  WKS-FFEC-TABLA OCCURS 50 TIMES.
022900         03  WKS-FFEC-VALOR        PIC X(16) VALUE SPACES.
023000         03  WKS-FFEC-CUENTA       PIC 9(05) COMP VALUE ZERO.
023100 01  WKS-FACEBOOK-DUP.
023200     02  WKS-FDUP-DISTINTOS        PIC 9(07) COMP VALUE ZERO.
023300     02  WKS-FDUP-EXTRAS           PIC 9(07) COMP VALUE ZERO.
023400*--------------------------------------------------------------
023500*    C R M
023600*--------------------------------------------------------------
023700 01  WKS-CRM-NULOS.
023800     02  WKS-CNUL-CLIENTE          PIC 9(07) COMP VALUE ZERO.
023900     02  WKS-CNUL-FECHA            PIC 9(07) COMP VALUE ZERO.
024000     02  WKS-CNUL-INGRESO          PIC 9(07) COMP VALUE ZERO.
024100     02  WKS-CNUL-CANAL            PIC 9(07) COMP VALUE ZERO.
024200     02  WKS-CNUL-CAMPFTE          PIC 9(07) COMP VALUE ZERO.
024300 01  WKS-CRM-FECHAS.
024400     02  WKS-CFEC-DISTINTOS        PIC 9(03) COMP VALUE ZERO.
024500     02  WKS-CFEC-IX               PIC 9(03) COMP VALUE ZERO.
024600     02  WKS-CFEC-HALLADO          PIC X(01) VALUE "N".
024700         88  CFEC-HALLADO          VALUE "S".
024800     02  WKS-CFEC-TABLA OCCURS 50 TIMES.
024900         03  WKS-CFEC-VALOR        PIC X(20) VALUE SPACES.
025000         03  WKS-CFEC-CUENTA       PIC 9(05) COMP VALUE ZERO.
025100 01  WKS-CRM-CANALES.
025200     02  WKS-CCAN-DISTINTOS        PIC 9(03) COMP VALUE ZERO.
025300     02  WKS-CCAN-IX               PIC 9(03) COMP VALUE ZERO.
025400     02  WKS-CCAN-HALLADO          PIC X(01) VALUE "N".
025500         88  CCAN-HALLADO          VALUE "S".
025600     02  WKS-CCAN-HAY-RARO         PIC X(01) VALUE "N".
025700         88  CCAN-HAY-RARO         VALUE "S".
025800     02  WKS-CCAN-TABLA OCCURS 20 TIMES.
025900         03  WKS-CCAN-VALOR        PIC X(16) VALUE SPACES.
026000         03  WKS-CCAN-CUENTA       PIC 9(05) COMP VALUE ZERO.
026100 01  WKS-CRM-MINUSCULA.
026120     02  WKS-CCAN-LEAD             PIC 9(02) COMP VALUE ZERO.
026140     02  WKS-CCAN-TRIM             PIC X(16) VALUE SPACES.
026160     02  FILLER                    PIC X(02) VALUE SPACES.
026200     02  WKS-CCAN-BAJA             PIC X(16) VALUE SPACES.
026300     02  WKS-CCAN-BAJA-IX          PIC 9(02) COMP VALUE ZERO.
026400 01  WKS-CRM-NEGATIVOS.
026500     02  WKS-CNEG-CUENTA           PIC 9(07) COMP VALUE ZERO.
026600     02  WKS-CNEG-EJEMPLOS OCCURS 3 TIMES
026700                        PIC X(13) VALUE SPACES.
026800     02  WKS-CNEG-SIGUIENTE        PIC 9(01) COMP VALUE 1.
026900     02  WKS-CNEG-IX               PIC 9(01) COMP VALUE ZERO.
027000 01  WKS-CRM-ATIPICOS.
027100     02  WKS-CATI-CUENTA           PIC 9(07) COMP VALUE ZERO.
027200 01  WKS-CRM-PERCENTIL.
027300     02  WKS-PCT-TOTAL             PIC 9(07) COMP VALUE ZERO.
027400     02  WKS-PCT-RANGO             PIC 9(09) COMP VALUE ZERO.
027500     02  WKS-PCT-POS-BAJA          PIC 9(07) COMP VALUE ZERO.
027600     02  WKS-PCT-RESIDUO           PIC 9(07) COMP VALUE ZERO.
027700     02  WKS-PCT-POSICION          PIC 9(07) COMP VALUE ZERO.
027800     02  WKS-PCT-VALOR-BAJO        PIC S9(09)V99 VALUE ZERO.
027900     02  WKS-PCT-VALOR-ALTO        PIC S9(09)V99 VALUE ZERO.
028000     02  WKS-PCT-DIFERENCIA        PIC S9(09)V99 VALUE ZERO.
028100     02  WKS-PCT-P99               PIC S9(09)V99 VALUE ZERO.
028200     02  WKS-PCT-10XP99            PIC S9(10)V99 VALUE ZERO.
028300 01  WKS-CRM-DUP.
028400     02  WKS-CDUP-DISTINTOS        PIC 9(07) COMP VALUE ZERO.
028500     02  WKS-CDUP-EXTRAS           PIC 9(07) COMP VALUE ZERO.
028600*--------------------------------------------------------------
028700*    REZAGO DE UN RENGLON (TECNICA DE PRIMERA OCURRENCIA) PARA
028800*    LOS TRES CONTEOS DE DUPLICADOS.
028900*--------------------------------------------------------------
029000 01  WKS-LLAVE-ANT-GEN.
029100     02  WKS-ANT-GEN               PIC X(32) VALUE SPACES.
029200     02  WKS-ANT-GEN-HAY           PIC X(01) VALUE "N".
029300         88  HAY-ANT-GEN           VALUE "S".
029400*--------------------------------------------------------------
029500*    AREA DE IMPRESION Y EDICION
029600*--------------------------------------------------------------
029700 01  WKS-AREA-IMPRESION.
029800     02  WKS-LINEA-RPT             PIC X(132) VALUE SPACES.
029900     02  WKS-EDIC-CONTADOR         PIC Z(6)9.
030000     02  WKS-EDIC-DECIMAL          PIC -9(09).99.
030100     02  WKS-PARM-220              PIC 9(07) COMP VALUE ZERO.
030200 01  WKS-MENSAJES.
030300     02  WKS-MSG-SEPARADOR         PIC X(80) VALUE ALL "-".
030400*--------------------------------------------------------------
030500*    DESGLOSE POR CAMPO DE CADA FUENTE (VER MKPGADT/MKPFBDT/
030600*    MKPCRMT) - SE COPIAN EN WORKING-STORAGE, NUNCA DENTRO DEL
030700*    FD, PARA NO TRASLAPAR EL RENGLON CRUDO DURANTE EL UNSTRING.
030800*--------------------------------------------------------------
030900     COPY MKPGADT.
031000     COPY MKPFBDT.
031100     COPY MKPCRMT.
031200 LINKAGE SECTION.
031300 01  LK-RETORNO.
031400     02  LK-RETURN-CODE            PIC S9(4) COMP VALUE ZERO.
031500 PROCEDURE DIVISION USING LK-RETORNO.
031600 100-PRINCIPAL SECTION.
031700*    SE PASA ZERO A LK RETURN CODE.
031800     MOVE ZERO TO LK-RETURN-CODE
031900     DISPLAY "MKP4DIS - CARGANDO DATOS..." UPON CONSOLE
032000*    SE EJECUTA EL PARRAFO 110-APERTURA-ARCHIVOS.
032100     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
032200*    SE EJECUTA EL PARRAFO 200-ANALIZA-GOOGLE.
032300     PERFORM 200-ANALIZA-GOOGLE THRU 200-ANALIZA-GOOGLE-E
032400*    SE EJECUTA EL PARRAFO 250-CUENTA-DUP-GOOGLE.
032500     PERFORM 250-CUENTA-DUP-GOOGLE THRU 250-CUENTA-DUP-GOOGLE-E
032600*    SE EJECUTA EL PARRAFO 290-IMPRIME-GOOGLE.
032700     PERFORM 290-IMPRIME-GOOGLE THRU 290-IMPRIME-GOOGLE-E
032800*    SE EJECUTA EL PARRAFO 300-ANALIZA-FACEBOOK.
032900     PERFORM 300-ANALIZA-FACEBOOK THRU 300-ANALIZA-FACEBOOK-E
033000*    SE EJECUTA EL PARRAFO 350-CUENTA-DUP-FACEBOOK.
033100     PERFORM 350-CUENTA-DUP-FACEBOOK THRU 350-CUENTA-DUP-FACEBOOK-E
033200*    SE EJECUTA EL PARRAFO 390-IMPRIME-FACEBOOK.
033300     PERFORM 390-IMPRIME-FACEBOOK THRU 390-IMPRIME-FACEBOOK-E
033400*    SE EJECUTA EL PARRAFO 400-ANALIZA-CRM.
033500     PERFORM 400-ANALIZA-CRM THRU 400-ANALIZA-CRM-E
033600*    SE EJECUTA EL PARRAFO 430-CALCULA-PERCENTIL-CRM.
033700     PERFORM 430-CALCULA-PERCENTIL-CRM THRU 430-CALCULA-PERCENTIL-CRM-E
033800*    SE EJECUTA EL PARRAFO 440-CUENTA-ATIPICOS-CRM.
033900     PERFORM 440-CUENTA-ATIPICOS-CRM THRU 440-CUENTA-ATIPICOS-CRM-E
034000*    SE EJECUTA EL PARRAFO 450-CUENTA-DUP-CRM.
034100     PERFORM 450-CUENTA-DUP-CRM THRU 450-CUENTA-DUP-CRM-E
034200*    SE EJECUTA EL PARRAFO 490-IMPRIME-CRM.
034300     PERFORM 490-IMPRIME-CRM THRU 490-IMPRIME-CRM-E
034400     DISPLAY "MKP4DIS - LISTO." UPON CONSOLE
034500*    SE EJECUTA EL PARRAFO 950-CIERRA-ARCHIVOS.
034600     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
034700*    REGRESA EL CONTROL A QUIEN LLAMO ESTE SUB-PROGRAMA.
034800     GOBACK.
034900 100-PRINCIPAL-E.
035000*    SALIDA DEL PARRAFO EXIT.
035100     EXIT.
035200*------------------------------------------------------------------
035300*    110 - ABRE LOS TRES ARCHIVOS YA VALIDADOS POR MKP2VAL
035400*    Y EL REPORTE DE DISCREPANCIAS EN SALIDA.
035500*------------------------------------------------------------------
035600 110-APERTURA-ARCHIVOS SECTION.
035700*    SE ABRE(N) GOOGLEIN FACEBKIN CRMIN.
035800     OPEN INPUT  GOOGLEIN FACEBKIN CRMIN
035900*    SE ABRE(N) DISCRPT.
036000     OPEN OUTPUT DISCRPT
036100*    SE REVISA SI FS GOOGLEIN ES DISTINTO DEL VALOR ESPERADO.
036200     IF FS-GOOGLEIN NOT = 0 OR FS-FACEBKIN NOT = 0
036300        OR FS-CRMIN NOT = 0 OR FS-DISCRPT NOT = 0
036400        GO TO 115-ERROR-APERTURA
036500     END-IF
036600     GO TO 110-APERTURA-ARCHIVOS-E.
036700 115-ERROR-APERTURA.
036800     DISPLAY WKS-MSG-SEPARADOR UPON CONSOLE
036900     DISPLAY "MKP4DIS - ERROR EN APERTURA DE ARCHIVOS"
037000             UPON CONSOLE
037100     DISPLAY WKS-MSG-SEPARADOR UPON CONSOLE
037200*    SE CIERRA(N) GOOGLEIN FACEBKIN CRMIN DISCRPT.
037300     CLOSE GOOGLEIN FACEBKIN CRMIN DISCRPT
037400*    SE PASA 94 A LK RETURN CODE.
037500     MOVE 94 TO LK-RETURN-CODE
037600*    REGRESA EL CONTROL A QUIEN LLAMO ESTE SUB-PROGRAMA.
037700     GOBACK.
037800 110-APERTURA-ARCHIVOS-E.
037900*    SALIDA DEL PARRAFO EXIT.
038000     EXIT.
038100*================================================================
038200*    200 - ANALISIS DE GOOGLE ADS.  DE PASO, GRABA LA LLAVE
038300*    (CAMPANIA_ID, FECHA) DE CADA RENGLON EN GENWK PARA EL
038400*    CONTEO DE DUPLICADOS EN 250.
038500*================================================================
038600*------------------------------------------------------------------
038700*    200 - PASE UNICO SOBRE GOOGLEIN.  ACUMULA CONTADORES,
038800*    TALLY DE FECHAS (206) Y DETECCION DE DUPLICADOS (250)
038900*    PARA IMPRIMIR EL REPORTE EN 290.
039000*------------------------------------------------------------------
039100 200-ANALIZA-GOOGLE SECTION.
039200*    SE ABRE(N) GENWK.
039300     OPEN OUTPUT GENWK
039400*    SE LEE EL SIGUIENTE RENGLON DE GOOGLEIN.
039500     READ GOOGLEIN INTO GOOGLEIN-REC
039600          AT END SET FIN-GOOGLE TO TRUE
039700     END-READ
039800*    SE EJECUTA EL PARRAFO 201-REVISA-GOOGLE.
039900     PERFORM 201-REVISA-GOOGLE THRU 201-REVISA-GOOGLE-E UNTIL FIN-GOOGLE
040000*    SE CIERRA(N) GOOGLEIN GENWK.
040100     CLOSE GOOGLEIN GENWK.
040200 200-ANALIZA-GOOGLE-E.
040300*    SALIDA DEL PARRAFO EXIT.
040400     EXIT.
040500*------------------------------------------------------------------
040600*    201 - ACUMULA LOS INDICADORES DE UN RENGLON DE GOOGLE:
040700*    NULOS POR COLUMNA, FECHA (206) Y LLAVE DE DUPLICADO
040800*    (250).
040900*------------------------------------------------------------------
041000 201-REVISA-GOOGLE SECTION.
041100*    SE EJECUTA EL PARRAFO 205-DESARMA-GOOGLE.
041200     PERFORM 205-DESARMA-GOOGLE THRU 205-DESARMA-GOOGLE-E
041300*    SE REVISA SI GADI TOK CAMPANIA ID LLEGO EN BLANCO.
041400     IF GADI-TOK-CAMPANIA-ID = SPACES
041500*    SE INCREMENTA WKS GNUL CAMPANIA.
041600        ADD 1 TO WKS-GNUL-CAMPANIA
041700     END-IF
041800*    SE REVISA SI GADI TOK FECHA LLEGO EN BLANCO.
041900     IF GADI-TOK-FECHA = SPACES
042000*    SE INCREMENTA WKS GNUL FECHA.
042100        ADD 1 TO WKS-GNUL-FECHA
042200*    CASO CONTRARIO.
042300     ELSE
042400*    SE EJECUTA EL PARRAFO 206-TALLY-FECHA-GOOGLE.
042500        PERFORM 206-TALLY-FECHA-GOOGLE THRU 206-TALLY-FECHA-GOOGLE-E
042600     END-IF
042700*    SE REVISA SI GADI TOK IMPRESIONES LLEGO EN BLANCO.
042800     IF GADI-TOK-IMPRESIONES = SPACES
042900*    SE INCREMENTA WKS GNUL IMPRESIONES.
043000        ADD 1 TO WKS-GNUL-IMPRESIONES
043100     END-IF
043200*    SE REVISA SI GADI TOK CLICS LLEGO EN BLANCO.
043300     IF GADI-TOK-CLICS = SPACES
043400*    SE INCREMENTA WKS GNUL CLICS.
043500        ADD 1 TO WKS-GNUL-CLICS
043600     END-IF
043700*    SE REVISA SI GADI TOK COSTO MICROS LLEGO EN BLANCO.
043800     IF GADI-TOK-COSTO-MICROS = SPACES
043900*    SE INCREMENTA WKS GNUL COSTO.
044000        ADD 1 TO WKS-GNUL-COSTO
044100     END-IF
044200*    SE PASA SPACES A GENWK GOOGLE.
044300     MOVE SPACES TO GENWK-GOOGLE
044400*    SE PASA GADI TOK CAMPANIA ID A GWK G CAMPANIA.
044500     MOVE GADI-TOK-CAMPANIA-ID TO GWK-G-CAMPANIA
044600*    SE PASA GADI TOK FECHA A GWK G FECHA.
044700     MOVE GADI-TOK-FECHA       TO GWK-G-FECHA
044800*    SE GRABA GENWK REG.
044900     WRITE GENWK-REG
045000*    SE LEE EL SIGUIENTE RENGLON DE GOOGLEIN.
045100     READ GOOGLEIN INTO GOOGLEIN-REC
045200          AT END SET FIN-GOOGLE TO TRUE
045300     END-READ.
045400 201-REVISA-GOOGLE-E.
045500*    SALIDA DEL PARRAFO EXIT.
045600     EXIT.
045700*------------------------------------------------------------------
045800*    205 - DESARMA GADS-FECHA (AAAA-MM-DD) EN SUS TRES
045900*    PARTES PARA PODER ACUMULAR EL TALLY POR MES (206).
046000*------------------------------------------------------------------
046100 205-DESARMA-GOOGLE SECTION.
046200*    SE DESARMA GADI LINEA POR SUS SEPARADORES.
046300     UNSTRING GADI-LINEA DELIMITED BY ","
046400        INTO GADI-TOK-CAMPANIA-ID     GADI-TOK-CAMPANIA-NOM
046500             GADI-TOK-CAMPANIA-TIPO   GADI-TOK-ESTADO
046600             GADI-TOK-FECHA           GADI-TOK-IMPRESIONES
046700             GADI-TOK-CLICS           GADI-TOK-COSTO-MICROS
046800             GADI-TOK-CONVERSIONES    GADI-TOK-VALOR-CONVERSION
046900     END-UNSTRING.
047000 205-DESARMA-GOOGLE-E.
047100*    SALIDA DEL PARRAFO EXIT.
047200     EXIT.
047300*--------------------------------------------------------------
047400*    206 - TABLA DE VALORES DE FECHA DISTINTOS.  BUSQUEDA
047500*    LINEAL MANUAL CON PERFORM VARYING (SIN EL VERBO SEARCH,
047600*    ESTILO CASA).  SI LA TABLA SE LLENA (MAS DE 50 VALORES
047700*    DISTINTOS) YA NO SE AGREGAN RENGLONES NUEVOS, PERO LAS
047800*    CUENTAS DE LOS YA REGISTRADOS SIGUEN ACUMULANDO.
047900*--------------------------------------------------------------
048000 206-TALLY-FECHA-GOOGLE SECTION.
048100*    SE MARCA WKS GFEC HALLADO CON EL TEXTO DE ISSUE "N".
048200     MOVE "N" TO WKS-GFEC-HALLADO
048300*    SE PASA ZERO A WKS GFEC IX.
048400     MOVE ZERO TO WKS-GFEC-IX
048500*    SE EJECUTA EL PARRAFO 206A-BUSCA-FECHA-GOOGLE.
048600     PERFORM 206A-BUSCA-FECHA-GOOGLE THRU 206A-BUSCA-FECHA-GOOGLE-E
048700        VARYING WKS-GFEC-IX FROM 1 BY 1
048800        UNTIL WKS-GFEC-IX > WKS-GFEC-DISTINTOS
048900*    SE EVALUA LA CONDICION SOBRE NOT.
049000     IF NOT GFEC-HALLADO AND WKS-GFEC-DISTINTOS < 50
049100*    SE INCREMENTA WKS GFEC DISTINTOS.
049200        ADD 1 TO WKS-GFEC-DISTINTOS
049300*    SE PASA GADI TOK FECHA A WKS GFEC VALOR(WKS GFEC
049400*    DISTINTOS).
049500        MOVE GADI-TOK-FECHA TO WKS-GFEC-VALOR(WKS-GFEC-DISTINTOS)
049600*    SE PASA 1 A WKS GFEC CUENTA(WKS GFEC DISTINTOS).
049700        MOVE 1 TO WKS-GFEC-CUENTA(WKS-GFEC-DISTINTOS)
049800     END-IF.
049900 206-TALLY-FECHA-GOOGLE-E.
050000*    SALIDA DEL PARRAFO EXIT.
050100     EXIT.
050200*------------------------------------------------------------------
050300*    PARRAFO INTERNO DE 206: BUSCA EL MES EN LA TABLA DE
050400*    TALLY-FECHA-GOOGLE Y LO CREA SI ES LA PRIMERA VEZ.
050500*------------------------------------------------------------------
050600 206A-BUSCA-FECHA-GOOGLE SECTION.
050700*    SE EVALUA LA CONDICION SOBRE WKS GFEC VALOR(WKS GFEC IX).
050800     IF WKS-GFEC-VALOR(WKS-GFEC-IX) = GADI-TOK-FECHA
050900*    SE ACTIVA LA BANDERA GFEC HALLADO.
051000        SET GFEC-HALLADO TO TRUE
051100*    SE INCREMENTA WKS GFEC CUENTA(WKS GFEC IX).
051200        ADD 1 TO WKS-GFEC-CUENTA(WKS-GFEC-IX)
051300     END-IF.
051400 206A-BUSCA-FECHA-GOOGLE-E.
051500*    SALIDA DEL PARRAFO EXIT.
051600     EXIT.
051700*--------------------------------------------------------------
051800*    250 - CUENTA LLAVES (CAMPANIA_ID, FECHA) DISTINTAS Y LOS
051900*    RENGLONES EXTRA DE GOOGLE, ORDENANDO EL GENWK CARGADO EN
052000*    200 (SORT DE ARCHIVO A ARCHIVO, SIN PROCEDIMIENTOS, IGUAL
052100*    QUE EL PERCENTIL 99 DE INGRESOS DE MKP2VAL).
052200*--------------------------------------------------------------
052300 250-CUENTA-DUP-GOOGLE SECTION.
052400*    SE PASA ZERO A WKS GDUP DISTINTOS.
052500     MOVE ZERO TO WKS-GDUP-DISTINTOS WKS-GDUP-EXTRAS
052600*    SE PASA SPACES A WKS ANT GEN.
052700     MOVE SPACES TO WKS-ANT-GEN
052800*    SE MARCA WKS ANT GEN HAY CON EL TEXTO DE ISSUE "N".
052900     MOVE "N" TO WKS-ANT-GEN-HAY
053000*    SE ORDENA GENSD POR SU LLAVE DE CONTROL.
053100     SORT GENSD ON ASCENDING KEY GENSD-REG
053200          USING GENWK
053300          GIVING GENSRT
053400*    SE ABRE(N) GENSRT.
053500     OPEN INPUT GENSRT
053600*    SE MARCA WKS FIN GENSRT CON EL TEXTO DE ISSUE "N".
053700     MOVE "N" TO WKS-FIN-GENSRT
053800*    SE LEE EL SIGUIENTE RENGLON DE GENSRT.
053900     READ GENSRT
054000          AT END SET FIN-GENSRT TO TRUE
054100     END-READ
054200*    SE EJECUTA EL PARRAFO 251-REVISA-LLAVE-GOOGLE.
054300     PERFORM 251-REVISA-LLAVE-GOOGLE THRU 251-REVISA-LLAVE-GOOGLE-E
054400        UNTIL FIN-GENSRT
054500*    SE CIERRA(N) GENSRT.
054600     CLOSE GENSRT.
054700 250-CUENTA-DUP-GOOGLE-E.
054800*    SALIDA DEL PARRAFO EXIT.
054900     EXIT.
055000*------------------------------------------------------------------
055100*    PARRAFO INTERNO DE 250: COMPARA LA LLAVE
055200*    (CAMPANIA,FECHA) DEL RENGLON CONTRA LA TABLA DE LLAVES
055300*    YA VISTAS PARA CONTAR DUPLICADOS SIN ORDENAR EL ARCHIVO.
055400*------------------------------------------------------------------
055500 251-REVISA-LLAVE-GOOGLE SECTION.
055600*    SE EVALUA LA CONDICION SOBRE NOT.
055700     IF NOT HAY-ANT-GEN OR GENSRT-REG NOT = WKS-ANT-GEN
055800*    SE INCREMENTA WKS GDUP DISTINTOS.
055900        ADD 1 TO WKS-GDUP-DISTINTOS
056000*    SE PASA GENSRT REG A WKS ANT GEN.
056100        MOVE GENSRT-REG TO WKS-ANT-GEN
056200*    SE ACTIVA LA BANDERA HAY ANT GEN.
056300        SET HAY-ANT-GEN TO TRUE
056400*    CASO CONTRARIO.
056500     ELSE
056600*    SE INCREMENTA WKS GDUP EXTRAS.
056700        ADD 1 TO WKS-GDUP-EXTRAS
056800     END-IF
056900*    SE LEE EL SIGUIENTE RENGLON DE GENSRT.
057000     READ GENSRT
057100          AT END SET FIN-GENSRT TO TRUE
057200     END-READ.
057300 251-REVISA-LLAVE-GOOGLE-E.
057400*    SALIDA DEL PARRAFO EXIT.
057500     EXIT.
057600*------------------------------------------------------------------
057700*    290 - IMPRIME LA SECCION DE GOOGLE ADS DEL REPORTE DE
057800*    DISCREPANCIAS: TOTALES, NULOS POR COLUMNA, TALLY DE
057900*    FECHAS Y DUPLICADOS ENCONTRADOS.
058000*------------------------------------------------------------------
058100 290-IMPRIME-GOOGLE SECTION.
058200*    SE PASA SPACES A DISCRPT REC.
058300     MOVE SPACES TO DISCRPT-REC
058400*    SE GRABA DISCRPT REC.
058500     WRITE DISCRPT-REC
058600*    SE PASA WKS MSG SEPARADOR A WKS LINEA RPT.
058700     MOVE WKS-MSG-SEPARADOR TO WKS-LINEA-RPT
058800*    SE PASA WKS LINEA RPT A DISCRPT REC.
058900     MOVE WKS-LINEA-RPT TO DISCRPT-REC
059000*    SE GRABA DISCRPT REC.
059100     WRITE DISCRPT-REC
059200*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "1. GOOGLE
059300*    ADS (FLATTENED)".
059400     MOVE "1. GOOGLE ADS (FLATTENED)" TO WKS-LINEA-RPT
059500*    SE PASA WKS LINEA RPT A DISCRPT REC.
059600     MOVE WKS-LINEA-RPT TO DISCRPT-REC
059700*    SE GRABA DISCRPT REC.
059800     WRITE DISCRPT-REC
059900*    SE PASA WKS MSG SEPARADOR A WKS LINEA RPT.
060000     MOVE WKS-MSG-SEPARADOR TO WKS-LINEA-RPT
060100*    SE PASA WKS LINEA RPT A DISCRPT REC.
060200     MOVE WKS-LINEA-RPT TO DISCRPT-REC
060300*    SE GRABA DISCRPT REC.
060400     WRITE DISCRPT-REC
060500*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
060600*    "campaign_id".
060700     MOVE "campaign_id" TO WKS-LINEA-RPT
060800*    SE PASA WKS LINEA RPT A DISCRPT REC.
060900     MOVE WKS-LINEA-RPT TO DISCRPT-REC
061000*    SE GRABA DISCRPT REC.
061100     WRITE DISCRPT-REC
061200*    SE PASA WKS GNUL CAMPANIA A WKS PARM 220.
061300     MOVE WKS-GNUL-CAMPANIA TO WKS-PARM-220
061400*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
061500     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
061600*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "date".
061700     MOVE "date" TO WKS-LINEA-RPT
061800*    SE PASA WKS LINEA RPT A DISCRPT REC.
061900     MOVE WKS-LINEA-RPT TO DISCRPT-REC
062000*    SE GRABA DISCRPT REC.
062100     WRITE DISCRPT-REC
062200*    SE PASA WKS GNUL FECHA A WKS PARM 220.
062300     MOVE WKS-GNUL-FECHA TO WKS-PARM-220
062400*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
062500     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
062600*    SE EVALUA LA CONDICION SOBRE WKS GFEC DISTINTOS.
062700     IF WKS-GFEC-DISTINTOS = 1
062800*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE " - Single
062900*    format (OK)".
063000        MOVE "    - Single format (OK)" TO WKS-LINEA-RPT
063100*    CASO CONTRARIO.
063200     ELSE
063300*    SE PASA WKS GFEC DISTINTOS A WKS EDIC CONTADOR.
063400        MOVE WKS-GFEC-DISTINTOS TO WKS-EDIC-CONTADOR
063500*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
063600        STRING "    - " DELIMITED BY SIZE
063700               WKS-EDIC-CONTADOR DELIMITED BY SIZE
063800               " distinct date formats" DELIMITED BY SIZE
063900               INTO WKS-LINEA-RPT
064000        END-STRING
064100     END-IF
064200*    SE PASA WKS LINEA RPT A DISCRPT REC.
064300     MOVE WKS-LINEA-RPT TO DISCRPT-REC
064400*    SE GRABA DISCRPT REC.
064500     WRITE DISCRPT-REC
064600*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
064700*    "impressions".
064800     MOVE "impressions" TO WKS-LINEA-RPT
064900*    SE PASA WKS LINEA RPT A DISCRPT REC.
065000     MOVE WKS-LINEA-RPT TO DISCRPT-REC
065100*    SE GRABA DISCRPT REC.
065200     WRITE DISCRPT-REC
065300*    SE PASA WKS GNUL IMPRESIONES A WKS PARM 220.
065400     MOVE WKS-GNUL-IMPRESIONES TO WKS-PARM-220
065500*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
065600     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
065700*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "clicks".
065800     MOVE "clicks" TO WKS-LINEA-RPT
065900*    SE PASA WKS LINEA RPT A DISCRPT REC.
066000     MOVE WKS-LINEA-RPT TO DISCRPT-REC
066100*    SE GRABA DISCRPT REC.
066200     WRITE DISCRPT-REC
066300*    SE PASA WKS GNUL CLICS A WKS PARM 220.
066400     MOVE WKS-GNUL-CLICS TO WKS-PARM-220
066500*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
066600     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
066700*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
066800*    "cost_micros".
066900     MOVE "cost_micros" TO WKS-LINEA-RPT
067000*    SE PASA WKS LINEA RPT A DISCRPT REC.
067100     MOVE WKS-LINEA-RPT TO DISCRPT-REC
067200*    SE GRABA DISCRPT REC.
067300     WRITE DISCRPT-REC
067400*    SE PASA WKS GNUL COSTO A WKS PARM 220.
067500     MOVE WKS-GNUL-COSTO TO WKS-PARM-220
067600*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
067700     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
067800     MOVE "    - Unit: micros (convert to dollars in pipeline)"
067900          TO WKS-LINEA-RPT
068000*    SE PASA WKS LINEA RPT A DISCRPT REC.
068100     MOVE WKS-LINEA-RPT TO DISCRPT-REC
068200*    SE GRABA DISCRPT REC.
068300     WRITE DISCRPT-REC
068400*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "[Key
068500*    duplicates]".
068600     MOVE "[Key duplicates]" TO WKS-LINEA-RPT
068700*    SE PASA WKS LINEA RPT A DISCRPT REC.
068800     MOVE WKS-LINEA-RPT TO DISCRPT-REC
068900*    SE GRABA DISCRPT REC.
069000     WRITE DISCRPT-REC
069100*    SE PASA WKS GDUP EXTRAS A WKS EDIC CONTADOR.
069200     MOVE WKS-GDUP-EXTRAS TO WKS-EDIC-CONTADOR
069300*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
069400     STRING "  - (campaign_id, date): " DELIMITED BY SIZE
069500            WKS-EDIC-CONTADOR DELIMITED BY SIZE
069600            INTO WKS-LINEA-RPT
069700     END-STRING
069800*    SE PASA WKS LINEA RPT A DISCRPT REC.
069900     MOVE WKS-LINEA-RPT TO DISCRPT-REC
070000*    SE GRABA DISCRPT REC.
070100     WRITE DISCRPT-REC.
070200 290-IMPRIME-GOOGLE-E.
070300*    SALIDA DEL PARRAFO EXIT.
070400     EXIT.
070500*--------------------------------------------------------------
070600*    220 - IMPRIME "    - OK" CUANDO EL CONTADOR RECIBIDO EN
070700*    WKS-PARM-220 ES CERO, O "    - Nulls: n" EN CASO
070800*    CONTRARIO.  PARRAFO GENERICO COMPARTIDO POR LAS TRES
070900*    FUENTES; EL CONTADOR SE PASA EN WKS-PARM-220 PORQUE UN
071000*    PERFORM SENCILLO NO ADMITE ARGUMENTOS.
071100*--------------------------------------------------------------
071200 220-LINEA-NULOS-O-OK SECTION.
071300*    SE REVISA SI WKS PARM 220 QUEDO EN CERO.
071400     IF WKS-PARM-220 = ZERO
071500*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE " - OK".
071600        MOVE "    - OK" TO WKS-LINEA-RPT
071700*    CASO CONTRARIO.
071800     ELSE
071900*    SE PASA WKS PARM 220 A WKS EDIC CONTADOR.
072000        MOVE WKS-PARM-220 TO WKS-EDIC-CONTADOR
072100*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
072200        STRING "    - Nulls: " DELIMITED BY SIZE
072300               WKS-EDIC-CONTADOR DELIMITED BY SIZE
072400               INTO WKS-LINEA-RPT
072500        END-STRING
072600     END-IF
072700*    SE PASA WKS LINEA RPT A DISCRPT REC.
072800     MOVE WKS-LINEA-RPT TO DISCRPT-REC
072900*    SE GRABA DISCRPT REC.
073000     WRITE DISCRPT-REC.
073100 220-LINEA-NULOS-O-OK-E.
073200*    SALIDA DEL PARRAFO EXIT.
073300     EXIT.
073400*================================================================
073500*    300 - ANALISIS DE FACEBOOK.  EL ARCHIVO TRAE ENCABEZADO;
073600*    SE DESCARTA CON LA DOBLE LECTURA SIN CONDICION, IGUAL QUE
073700*    EN MKP1ING.
073800*================================================================
073900*------------------------------------------------------------------
074000*    300 - PASE UNICO SOBRE FACEBKIN; MISMO ESQUEMA DE 200
074100*    PERO PARA FACEBOOK.
074200*------------------------------------------------------------------
074300 300-ANALIZA-FACEBOOK SECTION.
074400*    SE ABRE(N) GENWK.
074500     OPEN OUTPUT GENWK
074600*    SE LEE EL SIGUIENTE RENGLON DE FACEBKIN.
074700     READ FACEBKIN INTO FACEBKIN-REC
074800          AT END SET FIN-FACEBOOK TO TRUE
074900     END-READ
075000*    SE LEE EL SIGUIENTE RENGLON DE FACEBKIN.
075100     READ FACEBKIN INTO FACEBKIN-REC
075200          AT END SET FIN-FACEBOOK TO TRUE
075300     END-READ
075400*    SE EJECUTA EL PARRAFO 301-REVISA-FACEBOOK.
075500     PERFORM 301-REVISA-FACEBOOK THRU 301-REVISA-FACEBOOK-E
075600        UNTIL FIN-FACEBOOK
075700*    SE CIERRA(N) FACEBKIN GENWK.
075800     CLOSE FACEBKIN GENWK.
075900 300-ANALIZA-FACEBOOK-E.
076000*    SALIDA DEL PARRAFO EXIT.
076100     EXIT.
076200*------------------------------------------------------------------
076300*    301 - ACUMULA LOS INDICADORES DE UN RENGLON DE
076400*    FACEBOOK: NULOS POR COLUMNA, FECHA (306) Y LLAVE DE
076500*    DUPLICADO (350).
076600*------------------------------------------------------------------
076700 301-REVISA-FACEBOOK SECTION.
076800*    SE EJECUTA EL PARRAFO 305-DESARMA-FACEBOOK.
076900     PERFORM 305-DESARMA-FACEBOOK THRU 305-DESARMA-FACEBOOK-E
077000*    SE REVISA SI FBDI TOK CAMPANIA ID LLEGO EN BLANCO.
077100     IF FBDI-TOK-CAMPANIA-ID = SPACES
077200*    SE INCREMENTA WKS FNUL CAMPANIA.
077300        ADD 1 TO WKS-FNUL-CAMPANIA
077400     END-IF
077500*    SE REVISA SI FBDI TOK FECHA LLEGO EN BLANCO.
077600     IF FBDI-TOK-FECHA = SPACES
077700*    SE INCREMENTA WKS FNUL FECHA.
077800        ADD 1 TO WKS-FNUL-FECHA
077900*    CASO CONTRARIO.
078000     ELSE
078100*    SE EJECUTA EL PARRAFO 306-TALLY-FECHA-FACEBOOK.
078200        PERFORM 306-TALLY-FECHA-FACEBOOK THRU 306-TALLY-FECHA-FACEBOOK-E
078300     END-IF
078400*    SE REVISA SI FBDI TOK IMPRESIONES LLEGO EN BLANCO.
078500     IF FBDI-TOK-IMPRESIONES = SPACES
078600*    SE INCREMENTA WKS FNUL IMPRESIONES.
078700        ADD 1 TO WKS-FNUL-IMPRESIONES
078800     END-IF
078900*    SE REVISA SI FBDI TOK CLICS LLEGO EN BLANCO.
079000     IF FBDI-TOK-CLICS = SPACES
079100*    SE INCREMENTA WKS FNUL CLICS.
079200        ADD 1 TO WKS-FNUL-CLICS
079300     END-IF
079400*    SE REVISA SI FBDI TOK GASTO LLEGO EN BLANCO.
079500     IF FBDI-TOK-GASTO = SPACES
079600*    SE INCREMENTA WKS FNUL GASTO.
079700        ADD 1 TO WKS-FNUL-GASTO
079800     END-IF
079900*    SE REVISA SI FBDI TOK COMPRAS LLEGO EN BLANCO.
080000     IF FBDI-TOK-COMPRAS = SPACES
080100*    SE INCREMENTA WKS FNUL COMPRAS.
080200        ADD 1 TO WKS-FNUL-COMPRAS
080300     END-IF
080400*    SE REVISA SI FBDI TOK VALOR COMPRAS LLEGO EN BLANCO.
080500     IF FBDI-TOK-VALOR-COMPRAS = SPACES
080600*    SE INCREMENTA WKS FNUL VALORCOMPRAS.
080700        ADD 1 TO WKS-FNUL-VALORCOMPRAS
080800     END-IF
080900*    SE PASA SPACES A GENWK FACEBOOK.
081000     MOVE SPACES TO GENWK-FACEBOOK
081100*    SE PASA FBDI TOK CAMPANIA ID A GWK F CAMPANIA.
081200     MOVE FBDI-TOK-CAMPANIA-ID TO GWK-F-CAMPANIA
081300*    SE PASA FBDI TOK FECHA A GWK F FECHA.
081400     MOVE FBDI-TOK-FECHA       TO GWK-F-FECHA
081500*    SE GRABA GENWK REG.
081600     WRITE GENWK-REG
081700*    SE LEE EL SIGUIENTE RENGLON DE FACEBKIN.
081800     READ FACEBKIN INTO FACEBKIN-REC
081900          AT END SET FIN-FACEBOOK TO TRUE
082000     END-READ.
082100 301-REVISA-FACEBOOK-E.
082200*    SALIDA DEL PARRAFO EXIT.
082300     EXIT.
082400*------------------------------------------------------------------
082500*    305 - DESARMA LA FECHA DE FACEBOOK EN SUS TRES PARTES
082600*    PARA EL TALLY POR MES (306).
082700*------------------------------------------------------------------
082800 305-DESARMA-FACEBOOK SECTION.
082900*    SE DESARMA FBDI LINEA POR SUS SEPARADORES.
083000     UNSTRING FBDI-LINEA DELIMITED BY ","
083100        INTO FBDI-TOK-CAMPANIA-ID   FBDI-TOK-CAMPANIA-NOM
083200             FBDI-TOK-FECHA         FBDI-TOK-IMPRESIONES
083300             FBDI-TOK-CLICS         FBDI-TOK-GASTO
083400             FBDI-TOK-ALCANCE       FBDI-TOK-FRECUENCIA
083500             FBDI-TOK-COMPRAS       FBDI-TOK-VALOR-COMPRAS
083600     END-UNSTRING.
083700 305-DESARMA-FACEBOOK-E.
083800*    SALIDA DEL PARRAFO EXIT.
083900     EXIT.
084000*------------------------------------------------------------------
084100*    306 - ACUMULA EL TALLY DE RENGLONES POR MES PARA
084200*    FACEBOOK; LA BUSQUEDA DEL MES EN LA TABLA ESTA EN 306A.
084300*------------------------------------------------------------------
084400 306-TALLY-FECHA-FACEBOOK SECTION.
084500*    SE MARCA WKS FFEC HALLADO CON EL TEXTO DE ISSUE "N".
084600     MOVE "N" TO WKS-FFEC-HALLADO
084700*    SE PASA ZERO A WKS FFEC IX.
084800     MOVE ZERO TO WKS-FFEC-IX
084900*    SE EJECUTA EL PARRAFO 306A-BUSCA-FECHA-FACEBOOK.
085000     PERFORM 306A-BUSCA-FECHA-FACEBOOK THRU 306A-BUSCA-FECHA-FACEBOOK-E
085100        VARYING WKS-FFEC-IX FROM 1 BY 1
085200        UNTIL WKS-FFEC-IX > WKS-FFEC-DISTINTOS
085300*    SE EVALUA LA CONDICION SOBRE NOT.
085400     IF NOT FFEC-HALLADO AND WKS-FFEC-DISTINTOS < 50
085500*    SE INCREMENTA WKS FFEC DISTINTOS.
085600        ADD 1 TO WKS-FFEC-DISTINTOS
085700*    SE PASA FBDI TOK FECHA A WKS FFEC VALOR(WKS FFEC
085800*    DISTINTOS).
085900        MOVE FBDI-TOK-FECHA TO WKS-FFEC-VALOR(WKS-FFEC-DISTINTOS)
086000*    SE PASA 1 A WKS FFEC CUENTA(WKS FFEC DISTINTOS).
086100        MOVE 1 TO WKS-FFEC-CUENTA(WKS-FFEC-DISTINTOS)
086200     END-IF.
086300 306-TALLY-FECHA-FACEBOOK-E.
086400*    SALIDA DEL PARRAFO EXIT.
086500     EXIT.
086600*------------------------------------------------------------------
086700*    PARRAFO INTERNO DE 306: BUSCA EL MES EN LA TABLA DE
086800*    TALLY-FECHA-FACEBOOK Y LO CREA SI ES LA PRIMERA VEZ.
086900*------------------------------------------------------------------
087000 306A-BUSCA-FECHA-FACEBOOK SECTION.
087100*    SE EVALUA LA CONDICION SOBRE WKS FFEC VALOR(WKS FFEC IX).
087200     IF WKS-FFEC-VALOR(WKS-FFEC-IX) = FBDI-TOK-FECHA
087300*    SE ACTIVA LA BANDERA FFEC HALLADO.
087400        SET FFEC-HALLADO TO TRUE
087500*    SE INCREMENTA WKS FFEC CUENTA(WKS FFEC IX).
087600        ADD 1 TO WKS-FFEC-CUENTA(WKS-FFEC-IX)
087700     END-IF.
087800 306A-BUSCA-FECHA-FACEBOOK-E.
087900*    SALIDA DEL PARRAFO EXIT.
088000     EXIT.
088100*------------------------------------------------------------------
088200*    350 - ACUMULA LA LLAVE (AD_ID,FECHA) DEL RENGLON EN LA
088300*    TABLA DE LLAVES VISTAS PARA CONTAR DUPLICADOS DE
088400*    FACEBOOK.
088500*------------------------------------------------------------------
088600 350-CUENTA-DUP-FACEBOOK SECTION.
088700*    SE PASA ZERO A WKS FDUP DISTINTOS.
088800     MOVE ZERO TO WKS-FDUP-DISTINTOS WKS-FDUP-EXTRAS
088900*    SE PASA SPACES A WKS ANT GEN.
089000     MOVE SPACES TO WKS-ANT-GEN
089100*    SE MARCA WKS ANT GEN HAY CON EL TEXTO DE ISSUE "N".
089200     MOVE "N" TO WKS-ANT-GEN-HAY
089300*    SE ORDENA GENSD POR SU LLAVE DE CONTROL.
089400     SORT GENSD ON ASCENDING KEY GENSD-REG
089500          USING GENWK
089600          GIVING GENSRT
089700*    SE ABRE(N) GENSRT.
089800     OPEN INPUT GENSRT
089900*    SE MARCA WKS FIN GENSRT CON EL TEXTO DE ISSUE "N".
090000     MOVE "N" TO WKS-FIN-GENSRT
090100*    SE LEE EL SIGUIENTE RENGLON DE GENSRT.
090200     READ GENSRT
090300          AT END SET FIN-GENSRT TO TRUE
090400     END-READ
090500*    SE EJECUTA EL PARRAFO 351-REVISA-LLAVE-FACEBOOK.
090600     PERFORM 351-REVISA-LLAVE-FACEBOOK THRU 351-REVISA-LLAVE-FACEBOOK-E
090700        UNTIL FIN-GENSRT
090800*    SE CIERRA(N) GENSRT.
090900     CLOSE GENSRT.
091000 350-CUENTA-DUP-FACEBOOK-E.
091100*    SALIDA DEL PARRAFO EXIT.
091200     EXIT.
091300*------------------------------------------------------------------
091400*    PARRAFO INTERNO DE 350: COMPARA LA LLAVE ACTUAL CONTRA
091500*    LA TABLA DE LLAVES YA VISTAS.
091600*------------------------------------------------------------------
091700 351-REVISA-LLAVE-FACEBOOK SECTION.
091800*    SE EVALUA LA CONDICION SOBRE NOT.
091900     IF NOT HAY-ANT-GEN OR GENSRT-REG NOT = WKS-ANT-GEN
092000*    SE INCREMENTA WKS FDUP DISTINTOS.
092100        ADD 1 TO WKS-FDUP-DISTINTOS
092200*    SE PASA GENSRT REG A WKS ANT GEN.
092300        MOVE GENSRT-REG TO WKS-ANT-GEN
092400*    SE ACTIVA LA BANDERA HAY ANT GEN.
092500        SET HAY-ANT-GEN TO TRUE
092600*    CASO CONTRARIO.
092700     ELSE
092800*    SE INCREMENTA WKS FDUP EXTRAS.
092900        ADD 1 TO WKS-FDUP-EXTRAS
093000     END-IF
093100*    SE LEE EL SIGUIENTE RENGLON DE GENSRT.
093200     READ GENSRT
093300          AT END SET FIN-GENSRT TO TRUE
093400     END-READ.
093500 351-REVISA-LLAVE-FACEBOOK-E.
093600*    SALIDA DEL PARRAFO EXIT.
093700     EXIT.
093800*------------------------------------------------------------------
093900*    390 - IMPRIME LA SECCION DE FACEBOOK ADS DEL REPORTE:
094000*    TOTALES, NULOS POR COLUMNA, TALLY DE FECHAS (391) Y
094100*    DUPLICADOS ENCONTRADOS.
094200*------------------------------------------------------------------
094300 390-IMPRIME-FACEBOOK SECTION.
094400*    SE PASA SPACES A DISCRPT REC.
094500     MOVE SPACES TO DISCRPT-REC
094600*    SE GRABA DISCRPT REC.
094700     WRITE DISCRPT-REC
094800*    SE PASA WKS MSG SEPARADOR A WKS LINEA RPT.
094900     MOVE WKS-MSG-SEPARADOR TO WKS-LINEA-RPT
095000*    SE PASA WKS LINEA RPT A DISCRPT REC.
095100     MOVE WKS-LINEA-RPT TO DISCRPT-REC
095200*    SE GRABA DISCRPT REC.
095300     WRITE DISCRPT-REC
095400*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "2.
095500*    FACEBOOK".
095600     MOVE "2. FACEBOOK" TO WKS-LINEA-RPT
095700*    SE PASA WKS LINEA RPT A DISCRPT REC.
095800     MOVE WKS-LINEA-RPT TO DISCRPT-REC
095900*    SE GRABA DISCRPT REC.
096000     WRITE DISCRPT-REC
096100*    SE PASA WKS MSG SEPARADOR A WKS LINEA RPT.
096200     MOVE WKS-MSG-SEPARADOR TO WKS-LINEA-RPT
096300*    SE PASA WKS LINEA RPT A DISCRPT REC.
096400     MOVE WKS-LINEA-RPT TO DISCRPT-REC
096500*    SE GRABA DISCRPT REC.
096600     WRITE DISCRPT-REC
096700*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
096800*    "campaign_id".
096900     MOVE "campaign_id" TO WKS-LINEA-RPT
097000*    SE PASA WKS LINEA RPT A DISCRPT REC.
097100     MOVE WKS-LINEA-RPT TO DISCRPT-REC
097200*    SE GRABA DISCRPT REC.
097300     WRITE DISCRPT-REC
097400*    SE PASA WKS FNUL CAMPANIA A WKS PARM 220.
097500     MOVE WKS-FNUL-CAMPANIA TO WKS-PARM-220
097600*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
097700     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
097800*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "date".
097900     MOVE "date" TO WKS-LINEA-RPT
098000*    SE PASA WKS LINEA RPT A DISCRPT REC.
098100     MOVE WKS-LINEA-RPT TO DISCRPT-REC
098200*    SE GRABA DISCRPT REC.
098300     WRITE DISCRPT-REC
098400*    SE PASA WKS FNUL FECHA A WKS PARM 220.
098500     MOVE WKS-FNUL-FECHA TO WKS-PARM-220
098600*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
098700     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
098800*    SE EJECUTA EL PARRAFO 391-LISTA-FECHAS-FACEBOOK.
098900     PERFORM 391-LISTA-FECHAS-FACEBOOK THRU 391-LISTA-FECHAS-FACEBOOK-E
099000        VARYING WKS-FFEC-IX FROM 1 BY 1
099100        UNTIL WKS-FFEC-IX > WKS-FFEC-DISTINTOS
099200*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
099300*    "impressions".
099400     MOVE "impressions" TO WKS-LINEA-RPT
099500*    SE PASA WKS LINEA RPT A DISCRPT REC.
099600     MOVE WKS-LINEA-RPT TO DISCRPT-REC
099700*    SE GRABA DISCRPT REC.
099800     WRITE DISCRPT-REC
099900*    SE PASA WKS FNUL IMPRESIONES A WKS PARM 220.
100000     MOVE WKS-FNUL-IMPRESIONES TO WKS-PARM-220
100100*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
100200     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
100300*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "clicks".
100400     MOVE "clicks" TO WKS-LINEA-RPT
100500*    SE PASA WKS LINEA RPT A DISCRPT REC.
100600     MOVE WKS-LINEA-RPT TO DISCRPT-REC
100700*    SE GRABA DISCRPT REC.
100800     WRITE DISCRPT-REC
100900*    SE PASA WKS FNUL CLICS A WKS PARM 220.
101000     MOVE WKS-FNUL-CLICS TO WKS-PARM-220
101100*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
101200     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
101300*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "spend".
101400     MOVE "spend" TO WKS-LINEA-RPT
101500*    SE PASA WKS LINEA RPT A DISCRPT REC.
101600     MOVE WKS-LINEA-RPT TO DISCRPT-REC
101700*    SE GRABA DISCRPT REC.
101800     WRITE DISCRPT-REC
101900*    SE PASA WKS FNUL GASTO A WKS PARM 220.
102000     MOVE WKS-FNUL-GASTO TO WKS-PARM-220
102100*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
102200     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
102300*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "purchases".
102400     MOVE "purchases" TO WKS-LINEA-RPT
102500*    SE PASA WKS LINEA RPT A DISCRPT REC.
102600     MOVE WKS-LINEA-RPT TO DISCRPT-REC
102700*    SE GRABA DISCRPT REC.
102800     WRITE DISCRPT-REC
102900*    SE EVALUA LA CONDICION SOBRE WKS FNUL COMPRAS.
103000     IF WKS-FNUL-COMPRAS > 0
103100*    SE PASA WKS FNUL COMPRAS A WKS EDIC CONTADOR.
103200        MOVE WKS-FNUL-COMPRAS TO WKS-EDIC-CONTADOR
103300*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
103400        STRING "    - Missing in " DELIMITED BY SIZE
103500               WKS-EDIC-CONTADOR DELIMITED BY SIZE
103600               " row(s)" DELIMITED BY SIZE
103700               INTO WKS-LINEA-RPT
103800        END-STRING
103900*    CASO CONTRARIO.
104000     ELSE
104100*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE " - OK".
104200        MOVE "    - OK" TO WKS-LINEA-RPT
104300     END-IF
104400*    SE PASA WKS LINEA RPT A DISCRPT REC.
104500     MOVE WKS-LINEA-RPT TO DISCRPT-REC
104600*    SE GRABA DISCRPT REC.
104700     WRITE DISCRPT-REC
104800*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
104900*    "purchase_value".
105000     MOVE "purchase_value" TO WKS-LINEA-RPT
105100*    SE PASA WKS LINEA RPT A DISCRPT REC.
105200     MOVE WKS-LINEA-RPT TO DISCRPT-REC
105300*    SE GRABA DISCRPT REC.
105400     WRITE DISCRPT-REC
105500*    SE EVALUA LA CONDICION SOBRE WKS FNUL VALORCOMPRAS.
105600     IF WKS-FNUL-VALORCOMPRAS > 0
105700*    SE PASA WKS FNUL VALORCOMPRAS A WKS EDIC CONTADOR.
105800        MOVE WKS-FNUL-VALORCOMPRAS TO WKS-EDIC-CONTADOR
105900*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
106000        STRING "    - Missing in " DELIMITED BY SIZE
106100               WKS-EDIC-CONTADOR DELIMITED BY SIZE
106200               " row(s)" DELIMITED BY SIZE
106300               INTO WKS-LINEA-RPT
106400        END-STRING
106500*    CASO CONTRARIO.
106600     ELSE
106700*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE " - OK".
106800        MOVE "    - OK" TO WKS-LINEA-RPT
106900     END-IF
107000*    SE PASA WKS LINEA RPT A DISCRPT REC.
107100     MOVE WKS-LINEA-RPT TO DISCRPT-REC
107200*    SE GRABA DISCRPT REC.
107300     WRITE DISCRPT-REC
107400*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "[Key
107500*    duplicates]".
107600     MOVE "[Key duplicates]" TO WKS-LINEA-RPT
107700*    SE PASA WKS LINEA RPT A DISCRPT REC.
107800     MOVE WKS-LINEA-RPT TO DISCRPT-REC
107900*    SE GRABA DISCRPT REC.
108000     WRITE DISCRPT-REC
108100*    SE PASA WKS FDUP EXTRAS A WKS EDIC CONTADOR.
108200     MOVE WKS-FDUP-EXTRAS TO WKS-EDIC-CONTADOR
108300*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
108400     STRING "  - (campaign_id, date): " DELIMITED BY SIZE
108500            WKS-EDIC-CONTADOR DELIMITED BY SIZE
108600            INTO WKS-LINEA-RPT
108700     END-STRING
108800*    SE PASA WKS LINEA RPT A DISCRPT REC.
108900     MOVE WKS-LINEA-RPT TO DISCRPT-REC
109000*    SE GRABA DISCRPT REC.
109100     WRITE DISCRPT-REC.
109200 390-IMPRIME-FACEBOOK-E.
109300*    SALIDA DEL PARRAFO EXIT.
109400     EXIT.
109500*------------------------------------------------------------------
109600*    PARRAFO INTERNO DE 390: RECORRE LA TABLA DE TALLY DE
109700*    FECHAS Y LA IMPRIME RENGLON POR RENGLON.
109800*------------------------------------------------------------------
109900 391-LISTA-FECHAS-FACEBOOK SECTION.
110000*    SE EVALUA LA CONDICION SOBRE WKS FFEC IX.
110100     IF WKS-FFEC-IX <= 8
110200*    SE PASA WKS FFEC CUENTA(WKS FFEC IX) A WKS EDIC CONTADOR.
110300        MOVE WKS-FFEC-CUENTA(WKS-FFEC-IX) TO WKS-EDIC-CONTADOR
110400*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
110500        STRING "    - " DELIMITED BY SIZE
110600               WKS-FFEC-VALOR(WKS-FFEC-IX) DELIMITED BY SPACE
110700               " (" DELIMITED BY SIZE
110800               WKS-EDIC-CONTADOR DELIMITED BY SIZE
110900               " rows)" DELIMITED BY SIZE
111000               INTO WKS-LINEA-RPT
111100        END-STRING
111200*    SE PASA WKS LINEA RPT A DISCRPT REC.
111300        MOVE WKS-LINEA-RPT TO DISCRPT-REC
111400*    SE GRABA DISCRPT REC.
111500        WRITE DISCRPT-REC
111600     END-IF.
111700 391-LISTA-FECHAS-FACEBOOK-E.
111800*    SALIDA DEL PARRAFO EXIT.
111900     EXIT.
112000*================================================================
112100*    400 - ANALISIS DE CRM.  REUTILIZA EL IDIOMA DE CONTEO DE
112200*    COMAS Y RECONCILIACION DE 8/9 FRAGMENTOS DE MKP1ING
112300*    PORQUE LA FECHA PUEDE TRAER UNA COMA EMBEBIDA.
112400*================================================================
112500*------------------------------------------------------------------
112600*    400 - PASE UNICO SOBRE CRMIN.  ADEMAS DE NULOS Y
112700*    DUPLICADOS (450) ACUMULA EL PERCENTIL DE INGRESO (430)
112800*    Y LA RECONCILIACION DE CAMPOS DE 405.
112900*------------------------------------------------------------------
113000 400-ANALIZA-CRM SECTION.
113100*    SE ABRE(N) GENWK RVGWK.
113200     OPEN OUTPUT GENWK RVGWK
113300*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
113400     READ CRMIN INTO CRMIN-REC
113500          AT END SET FIN-CRM TO TRUE
113600     END-READ
113700*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
113800     READ CRMIN INTO CRMIN-REC
113900          AT END SET FIN-CRM TO TRUE
114000     END-READ
114100*    SE EJECUTA EL PARRAFO 401-REVISA-CRM.
114200     PERFORM 401-REVISA-CRM THRU 401-REVISA-CRM-E UNTIL FIN-CRM
114300*    SE CIERRA(N) CRMIN GENWK RVGWK.
114400     CLOSE CRMIN GENWK RVGWK.
114500 400-ANALIZA-CRM-E.
114600*    SALIDA DEL PARRAFO EXIT.
114700     EXIT.
114800*------------------------------------------------------------------
114900*    401 - ACUMULA LOS INDICADORES DE UN RENGLON DE CRM:
115000*    NULOS, CAMPOS RECONCILIADOS (403/405), FECHA (406),
115100*    CANAL (408), INGRESO (407) Y LLAVE DE DUPLICADO (450).
115200*------------------------------------------------------------------
115300 401-REVISA-CRM SECTION.
115400*    SE EJECUTA EL PARRAFO 403-CUENTA-CAMPOS-CRM.
115500     PERFORM 403-CUENTA-CAMPOS-CRM THRU 403-CUENTA-CAMPOS-CRM-E
115600*    SE EJECUTA EL PARRAFO 405-RECONCILIA-CAMPOS-CRM.
115700     PERFORM 405-RECONCILIA-CAMPOS-CRM THRU 405-RECONCILIA-CAMPOS-CRM-E
115800*    SE REVISA SI CRMI TOK CLIENTE ID LLEGO EN BLANCO.
115900     IF CRMI-TOK-CLIENTE-ID = SPACES
116000*    SE INCREMENTA WKS CNUL CLIENTE.
116100        ADD 1 TO WKS-CNUL-CLIENTE
116200     END-IF
116300*    SE REVISA SI CRMI TOK FECHA ORDEN LLEGO EN BLANCO.
116400     IF CRMI-TOK-FECHA-ORDEN = SPACES
116500*    SE INCREMENTA WKS CNUL FECHA.
116600        ADD 1 TO WKS-CNUL-FECHA
116700*    CASO CONTRARIO.
116800     ELSE
116900*    SE EJECUTA EL PARRAFO 406-TALLY-FECHA-CRM.
117000        PERFORM 406-TALLY-FECHA-CRM THRU 406-TALLY-FECHA-CRM-E
117100     END-IF
117200*    SE REVISA SI CRMI TOK INGRESO LLEGO EN BLANCO.
117300     IF CRMI-TOK-INGRESO = SPACES
117400*    SE INCREMENTA WKS CNUL INGRESO.
117500        ADD 1 TO WKS-CNUL-INGRESO
117600*    CASO CONTRARIO.
117700     ELSE
117800*    SE EJECUTA EL PARRAFO 407-REVISA-INGRESO-CRM.
117900        PERFORM 407-REVISA-INGRESO-CRM THRU 407-REVISA-INGRESO-CRM-E
118000     END-IF
118100*    SE REVISA SI CRMI TOK CANAL LLEGO EN BLANCO.
118200     IF CRMI-TOK-CANAL = SPACES
118300*    SE INCREMENTA WKS CNUL CANAL.
118400        ADD 1 TO WKS-CNUL-CANAL
118500*    CASO CONTRARIO.
118600     ELSE
118700*    SE EJECUTA EL PARRAFO 408-TALLY-CANAL-CRM.
118800        PERFORM 408-TALLY-CANAL-CRM THRU 408-TALLY-CANAL-CRM-E
118900     END-IF
119000*    SE REVISA SI CRMI TOK CAMPANIA FUENTE LLEGO EN BLANCO.
119100     IF CRMI-TOK-CAMPANIA-FUENTE = SPACES
119200*    SE INCREMENTA WKS CNUL CAMPFTE.
119300        ADD 1 TO WKS-CNUL-CAMPFTE
119400     END-IF
119500*    SE PASA SPACES A GENWK CRM.
119600     MOVE SPACES TO GENWK-CRM
119700*    SE PASA CRMI TOK ORDEN ID A GWK C ORDEN.
119800     MOVE CRMI-TOK-ORDEN-ID TO GWK-C-ORDEN
119900*    SE GRABA GENWK REG.
120000     WRITE GENWK-REG
120100*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
120200     READ CRMIN INTO CRMIN-REC
120300          AT END SET FIN-CRM TO TRUE
120400     END-READ.
120500 401-REVISA-CRM-E.
120600*    SALIDA DEL PARRAFO EXIT.
120700     EXIT.
120800*------------------------------------------------------------------
120900*    403 - CUENTA CUANTOS DE LOS NUEVE CAMPOS DEL RENGLON
121000*    CRM LLEGARON LLENOS, PARA QUE 405 DECIDA SI FALTA LA
121100*    COMA DEL CAMPO REGION.
121200*------------------------------------------------------------------
121300 403-CUENTA-CAMPOS-CRM SECTION.
121400*    SE PASA ZERO A CRMI CUENTA FRAGMENTOS.
121500     MOVE ZERO TO CRMI-CUENTA-FRAGMENTOS
121600*    SE CUENTAN LAS COMAS DE CRMI LINEA.
121700     INSPECT CRMI-LINEA TALLYING CRMI-CUENTA-FRAGMENTOS
121800        FOR ALL ","
121900*    SE INCREMENTA CRMI CUENTA FRAGMENTOS.
122000     ADD 1 TO CRMI-CUENTA-FRAGMENTOS
122100*    SE PASA SPACES A CRMI FRAG(1).
122200     MOVE SPACES TO CRMI-FRAG(1) CRMI-FRAG(2) CRMI-FRAG(3)
122300                    CRMI-FRAG(4) CRMI-FRAG(5) CRMI-FRAG(6)
122400                    CRMI-FRAG(7) CRMI-FRAG(8) CRMI-FRAG(9)
122500*    SE DESARMA CRMI LINEA POR SUS SEPARADORES.
122600     UNSTRING CRMI-LINEA DELIMITED BY ","
122700        INTO CRMI-FRAG(1) CRMI-FRAG(2) CRMI-FRAG(3)
122800             CRMI-FRAG(4) CRMI-FRAG(5) CRMI-FRAG(6)
122900             CRMI-FRAG(7) CRMI-FRAG(8) CRMI-FRAG(9)
123000     END-UNSTRING.
123100 403-CUENTA-CAMPOS-CRM-E.
123200*    SALIDA DEL PARRAFO EXIT.
123300     EXIT.
123400*------------------------------------------------------------------
123500*    405 - EL CRM A VECES MANDA SOLO OCHO CAMPOS (SIN
123600*    REGION) EN VEZ DE NUEVE; ESTE PARRAFO LO DETECTA POR
123700*    CONTEO (403) Y RECORRE LOS CAMPOS PARA RECONCILIARLOS.
123800*------------------------------------------------------------------
123900 405-RECONCILIA-CAMPOS-CRM SECTION.
124000*    SE EVALUA LA CONDICION SOBRE CRMI CUENTA FRAGMENTOS.
124100     IF CRMI-CUENTA-FRAGMENTOS = 9
124200*    SE PASA CRMI FRAG(1) A CRMI TOK ORDEN ID.
124300        MOVE CRMI-FRAG(1) TO CRMI-TOK-ORDEN-ID
124400*    SE PASA CRMI FRAG(2) A CRMI TOK CLIENTE ID.
124500        MOVE CRMI-FRAG(2) TO CRMI-TOK-CLIENTE-ID
124600*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
124700        STRING CRMI-FRAG(3) DELIMITED BY SPACE
124800               ", "          DELIMITED BY SIZE
124900               CRMI-FRAG(4)  DELIMITED BY SPACE
125000               INTO CRMI-TOK-FECHA-ORDEN
125100        END-STRING
125200*    SE PASA CRMI FRAG(5) A CRMI TOK INGRESO.
125300        MOVE CRMI-FRAG(5) TO CRMI-TOK-INGRESO
125400*    SE PASA CRMI FRAG(6) A CRMI TOK CANAL.
125500        MOVE CRMI-FRAG(6) TO CRMI-TOK-CANAL
125600*    SE PASA CRMI FRAG(7) A CRMI TOK CAMPANIA FUENTE.
125700        MOVE CRMI-FRAG(7) TO CRMI-TOK-CAMPANIA-FUENTE
125800*    SE PASA CRMI FRAG(8) A CRMI TOK CATEGORIA.
125900        MOVE CRMI-FRAG(8) TO CRMI-TOK-CATEGORIA
126000*    SE PASA CRMI FRAG(9) A CRMI TOK REGION.
126100        MOVE CRMI-FRAG(9) TO CRMI-TOK-REGION
126200*    CASO CONTRARIO.
126300     ELSE
126400*    SE PASA CRMI FRAG(1) A CRMI TOK ORDEN ID.
126500        MOVE CRMI-FRAG(1) TO CRMI-TOK-ORDEN-ID
126600*    SE PASA CRMI FRAG(2) A CRMI TOK CLIENTE ID.
126700        MOVE CRMI-FRAG(2) TO CRMI-TOK-CLIENTE-ID
126800*    SE PASA CRMI FRAG(3) A CRMI TOK FECHA ORDEN.
126900        MOVE CRMI-FRAG(3) TO CRMI-TOK-FECHA-ORDEN
127000*    SE PASA CRMI FRAG(4) A CRMI TOK INGRESO.
127100        MOVE CRMI-FRAG(4) TO CRMI-TOK-INGRESO
127200*    SE PASA CRMI FRAG(5) A CRMI TOK CANAL.
127300        MOVE CRMI-FRAG(5) TO CRMI-TOK-CANAL
127400*    SE PASA CRMI FRAG(6) A CRMI TOK CAMPANIA FUENTE.
127500        MOVE CRMI-FRAG(6) TO CRMI-TOK-CAMPANIA-FUENTE
127600*    SE PASA CRMI FRAG(7) A CRMI TOK CATEGORIA.
127700        MOVE CRMI-FRAG(7) TO CRMI-TOK-CATEGORIA
127800*    SE PASA CRMI FRAG(8) A CRMI TOK REGION.
127900        MOVE CRMI-FRAG(8) TO CRMI-TOK-REGION
128000     END-IF.
128100 405-RECONCILIA-CAMPOS-CRM-E.
128200*    SALIDA DEL PARRAFO EXIT.
128300     EXIT.
128400*------------------------------------------------------------------
128500*    406 - ACUMULA EL TALLY DE RENGLONES POR MES PARA CRM;
128600*    LA BUSQUEDA DEL MES ESTA EN 406A.
128700*------------------------------------------------------------------
128800 406-TALLY-FECHA-CRM SECTION.
128900*    SE MARCA WKS CFEC HALLADO CON EL TEXTO DE ISSUE "N".
129000     MOVE "N" TO WKS-CFEC-HALLADO
129100*    SE PASA ZERO A WKS CFEC IX.
129200     MOVE ZERO TO WKS-CFEC-IX
129300*    SE EJECUTA EL PARRAFO 406A-BUSCA-FECHA-CRM.
129400     PERFORM 406A-BUSCA-FECHA-CRM THRU 406A-BUSCA-FECHA-CRM-E
129500        VARYING WKS-CFEC-IX FROM 1 BY 1
129600        UNTIL WKS-CFEC-IX > WKS-CFEC-DISTINTOS
129700*    SE EVALUA LA CONDICION SOBRE NOT.
129800     IF NOT CFEC-HALLADO AND WKS-CFEC-DISTINTOS < 50
129900*    SE INCREMENTA WKS CFEC DISTINTOS.
130000        ADD 1 TO WKS-CFEC-DISTINTOS
130100        MOVE CRMI-TOK-FECHA-ORDEN
130200             TO WKS-CFEC-VALOR(WKS-CFEC-DISTINTOS)
130300*    SE PASA 1 A WKS CFEC CUENTA(WKS CFEC DISTINTOS).
130400        MOVE 1 TO WKS-CFEC-CUENTA(WKS-CFEC-DISTINTOS)
130500     END-IF.
130600 406-TALLY-FECHA-CRM-E.
130700*    SALIDA DEL PARRAFO EXIT.
130800     EXIT.
130900*------------------------------------------------------------------
131000*    PARRAFO INTERNO DE 406: BUSCA EL MES EN LA TABLA DE
131100*    TALLY-FECHA-CRM Y LO CREA SI ES LA PRIMERA VEZ.
131200*------------------------------------------------------------------
131300 406A-BUSCA-FECHA-CRM SECTION.
131400*    SE EVALUA LA CONDICION SOBRE WKS CFEC VALOR(WKS CFEC IX).
131500     IF WKS-CFEC-VALOR(WKS-CFEC-IX) = CRMI-TOK-FECHA-ORDEN
131600*    SE ACTIVA LA BANDERA CFEC HALLADO.
131700        SET CFEC-HALLADO TO TRUE
131800*    SE INCREMENTA WKS CFEC CUENTA(WKS CFEC IX).
131900        ADD 1 TO WKS-CFEC-CUENTA(WKS-CFEC-IX)
132000     END-IF.
132100 406A-BUSCA-FECHA-CRM-E.
132200*    SALIDA DEL PARRAFO EXIT.
132300     EXIT.
132400*--------------------------------------------------------------
132500*    407 - VALIDA Y ACUMULA EL INGRESO.  TODO VALOR NUMERICO
132600*    SE GRABA EN RVGWK PARA EL PERCENTIL 99 (CALCULADO MAS
132700*    ADELANTE EN 430, CUANDO YA SE CONOCEN TODOS LOS VALORES),
132800*    NEGATIVO O NO -- EL PERCENTIL DEBE CUBRIR LA MISMA
132900*    POBLACION QUE MKP2VAL (520-REVISA-INGRESO-CRM), QUE
133000*    TAMBIEN GRABA CRMPCTWK SIN EXCLUIR LOS NEGATIVOS, PARA
133100*    QUE EL CONTEO DE ATIPICOS DE ESTE REPORTE CUADRE CON LOS
133200*    HALLAZGOS QUE MKP2VAL YA DEJO EN VALIDRPT (MKP-0093).
133300*--------------------------------------------------------------
133400 407-REVISA-INGRESO-CRM SECTION.
133500*    SE PASA CRMI TOK INGRESO A WKS CONV TEXTO.
133600     MOVE CRMI-TOK-INGRESO TO WKS-CONV-TEXTO
133700*    SE EJECUTA EL PARRAFO 720-CONVIERTE-DECIMAL.
133800     PERFORM 720-CONVIERTE-DECIMAL THRU 720-CONVIERTE-DECIMAL-E
133900*    SE PREGUNTA POR LA BANDERA CONV ES NUMERICO DE LA
134000*    CONVERSION.
134100     IF CONV-ES-NUMERICO
134200*    SE EVALUA LA CONDICION SOBRE WKS CONV DECIMAL.
134300        IF WKS-CONV-DECIMAL < 0
134400*    SE INCREMENTA WKS CNEG CUENTA.
134500           ADD 1 TO WKS-CNEG-CUENTA
134600*    SE EVALUA LA CONDICION SOBRE WKS CNEG SIGUIENTE.
134700           IF WKS-CNEG-SIGUIENTE <= 3
134800              MOVE CRMI-TOK-INGRESO
134900                   TO WKS-CNEG-EJEMPLOS(WKS-CNEG-SIGUIENTE)
135000*    SE INCREMENTA WKS CNEG SIGUIENTE.
135100              ADD 1 TO WKS-CNEG-SIGUIENTE
135200           END-IF
135300        END-IF
135400*    SE PASA WKS CONV DECIMAL A RVGWK REG.
135500        MOVE WKS-CONV-DECIMAL TO RVGWK-REG
135600*    SE GRABA RVGWK REG.
135700        WRITE RVGWK-REG
135800     END-IF.
135900 407-REVISA-INGRESO-CRM-E.
136000*    SALIDA DEL PARRAFO EXIT.
136100     EXIT.
136200*--------------------------------------------------------------
136300*    720 - CONVIERTE UN TOKEN ALFANUMERICO CON PUNTO DECIMAL A
136400*    UN CAMPO S9(9)V99.  DEJA EL RESULTADO EN WKS-CONV-DECIMAL.
136500*    MISMO ALGORITMO DE MKP1ING (SIN FUNCIONES INTRINSECAS).
136600*--------------------------------------------------------------
136700 720-CONVIERTE-DECIMAL SECTION.
136800*    SE PASA ZERO A WKS CONV DECIMAL.
136900     MOVE ZERO   TO WKS-CONV-DECIMAL
137000*    SE PASA SPACES A WKS CONV PARTE ENT.
137100     MOVE SPACES TO WKS-CONV-PARTE-ENT WKS-CONV-PARTE-DEC
137200*    SE ACTIVA LA BANDERA CONV NO VACIO.
137300     SET CONV-NO-VACIO    TO TRUE
137400*    SE ACTIVA LA BANDERA CONV NO NUMERICO.
137500     SET CONV-NO-NUMERICO TO TRUE
137600*    SE REVISA SI WKS CONV TEXTO LLEGO EN BLANCO.
137700     IF WKS-CONV-TEXTO = SPACES
137800*    SE ACTIVA LA BANDERA CONV ES VACIO.
137900        SET CONV-ES-VACIO TO TRUE
138000*    CASO CONTRARIO.
138100     ELSE
138200*    SE DESARMA WKS CONV TEXTO POR SUS SEPARADORES.
138300        UNSTRING WKS-CONV-TEXTO DELIMITED BY "."
138400           INTO WKS-CONV-PARTE-ENT WKS-CONV-PARTE-DEC
138500        END-UNSTRING
138600*    SE REVISA SI WKS CONV PARTE DEC LLEGO EN BLANCO.
138700        IF WKS-CONV-PARTE-DEC = SPACES
138800*    SE MARCA WKS CONV PARTE DEC CON EL TEXTO DE ISSUE "00".
138900           MOVE "00" TO WKS-CONV-PARTE-DEC
139000        END-IF
139100*    SE PASA ZERO A WKS CONV PARTE ENT N.
139200        MOVE ZERO TO WKS-CONV-PARTE-ENT-N WKS-CONV-PARTE-DEC-N
139300*    SE EVALUA LA CONDICION SOBRE WKS CONV PARTE ENT(1:1).
139400        IF WKS-CONV-PARTE-ENT(1:1) = "-"
139500*    SE PRUEBA SI WKS CONV PARTE ENT(2:10) ES NUMERICO.
139600           IF WKS-CONV-PARTE-ENT(2:10) IS NUMERIC
139700              AND WKS-CONV-PARTE-DEC IS NUMERIC
139800*    SE ACTIVA LA BANDERA CONV ES NUMERICO.
139900              SET CONV-ES-NUMERICO TO TRUE
140000              MOVE WKS-CONV-PARTE-ENT(2:10)
140100                   TO WKS-CONV-PARTE-ENT-N
140200*    SE PASA WKS CONV PARTE DEC A WKS CONV PARTE DEC N.
140300              MOVE WKS-CONV-PARTE-DEC TO WKS-CONV-PARTE-DEC-N
140400*    SE CALCULA WKS CONV DECIMAL.
140500              COMPUTE WKS-CONV-DECIMAL ROUNDED =
140600                 0 - (WKS-CONV-PARTE-ENT-N +
140700                      (WKS-CONV-PARTE-DEC-N / 100))
140800           END-IF
140900*    CASO CONTRARIO.
141000        ELSE
141100*    SE PRUEBA SI WKS CONV PARTE ENT ES NUMERICO.
141200           IF WKS-CONV-PARTE-ENT IS NUMERIC
141300              AND WKS-CONV-PARTE-DEC IS NUMERIC
141400*    SE ACTIVA LA BANDERA CONV ES NUMERICO.
141500              SET CONV-ES-NUMERICO TO TRUE
141600*    SE PASA WKS CONV PARTE ENT A WKS CONV PARTE ENT N.
141700              MOVE WKS-CONV-PARTE-ENT TO WKS-CONV-PARTE-ENT-N
141800*    SE PASA WKS CONV PARTE DEC A WKS CONV PARTE DEC N.
141900              MOVE WKS-CONV-PARTE-DEC TO WKS-CONV-PARTE-DEC-N
142000*    SE CALCULA WKS CONV DECIMAL.
142100              COMPUTE WKS-CONV-DECIMAL ROUNDED =
142200                 WKS-CONV-PARTE-ENT-N +
142300                 (WKS-CONV-PARTE-DEC-N / 100)
142400           END-IF
142500        END-IF
142600     END-IF.
142700 720-CONVIERTE-DECIMAL-E.
142800*    SALIDA DEL PARRAFO EXIT.
142900     EXIT.
143000*--------------------------------------------------------------
143100*    408 - TABLA DE VALORES DE CANAL ATRIBUIDO DISTINTOS
143200*    (RESPETANDO MAYUSCULAS/MINUSCULAS ORIGINALES).  MARCA
143300*    WKS-CCAN-HAY-RARO CUANDO, AL PASAR EL VALOR A MINUSCULAS,
143400*    NO QUEDA EN {GOOGLE, FACEBOOK}.
143500*--------------------------------------------------------------
143600 408-TALLY-CANAL-CRM SECTION.
143700*    SE MARCA WKS CCAN HALLADO CON EL TEXTO DE ISSUE "N".
143800     MOVE "N" TO WKS-CCAN-HALLADO
143850*    EL TOKEN DE CANAL PUEDE TRAER BLANCOS DE RELLENO AL
143870*    INICIO; SE CUENTAN Y SE RECORTA ANTES DE COMPARARLO O
143890*    DE GUARDARLO EN LA TABLA DE VALORES DISTINTOS.
143900     MOVE ZERO TO WKS-CCAN-LEAD
143920     INSPECT CRMI-TOK-CANAL TALLYING WKS-CCAN-LEAD
143940        FOR LEADING SPACE
143960     MOVE SPACES TO WKS-CCAN-TRIM
143980     MOVE CRMI-TOK-CANAL(WKS-CCAN-LEAD + 1:) TO WKS-CCAN-TRIM
143990*    SE PASA ZERO A WKS CCAN IX.
144000     MOVE ZERO TO WKS-CCAN-IX
144100*    SE EJECUTA EL PARRAFO 408A-BUSCA-CANAL-CRM.
144200     PERFORM 408A-BUSCA-CANAL-CRM THRU 408A-BUSCA-CANAL-CRM-E
144300        VARYING WKS-CCAN-IX FROM 1 BY 1
144400        UNTIL WKS-CCAN-IX > WKS-CCAN-DISTINTOS
144500*    SE EVALUA LA CONDICION SOBRE NOT.
144600     IF NOT CCAN-HALLADO AND WKS-CCAN-DISTINTOS < 20
144700*    SE INCREMENTA WKS CCAN DISTINTOS.
144800        ADD 1 TO WKS-CCAN-DISTINTOS
144900*    SE PASA EL CANAL YA RECORTADO A WKS CCAN VALOR(WKS
145000*    CCAN DISTINTOS).
145100        MOVE WKS-CCAN-TRIM TO WKS-CCAN-VALOR(WKS-CCAN-DISTINTOS)
145200*    SE PASA 1 A WKS CCAN CUENTA(WKS CCAN DISTINTOS).
145300        MOVE 1 TO WKS-CCAN-CUENTA(WKS-CCAN-DISTINTOS)
145400     END-IF
145500*    SE PASA EL CANAL YA RECORTADO A WKS CCAN BAJA.
145600     MOVE WKS-CCAN-TRIM TO WKS-CCAN-BAJA
145700*    SE CONVIERTEN A MINUSCULAS LAS LETRAS DE WKS CCAN BAJA
145720*    (EL VALOR YA VIENE RECORTADO; AQUI SOLO CAMBIAN LAS
145740*    MAYUSCULAS POR SU EQUIVALENTE MINUSCULA).
145800     INSPECT WKS-CCAN-BAJA
145900        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
146000                TO "abcdefghijklmnopqrstuvwxyz"
146100*    SE REVISA SI WKS CCAN BAJA ES DISTINTO DEL VALOR ESPERADO.
146200     IF WKS-CCAN-BAJA NOT = "google          "
146300        AND WKS-CCAN-BAJA NOT = "facebook        "
146400*    SE ACTIVA LA BANDERA CCAN HAY RARO.
146500        SET CCAN-HAY-RARO TO TRUE
146600     END-IF.
146700 408-TALLY-CANAL-CRM-E.
146800*    SALIDA DEL PARRAFO EXIT.
146900     EXIT.
147000*------------------------------------------------------------------
147100*    PARRAFO INTERNO DE 408: BUSCA EL CANAL EN LA TABLA DE
147200*    TALLY-CANAL-CRM Y LO CREA SI ES LA PRIMERA VEZ.
147300*------------------------------------------------------------------
147400 408A-BUSCA-CANAL-CRM SECTION.
147500*    SE EVALUA LA CONDICION SOBRE WKS CCAN VALOR(WKS CCAN IX);
147550*    SE COMPARA CONTRA EL TOKEN YA RECORTADO POR 408.
147600     IF WKS-CCAN-VALOR(WKS-CCAN-IX) = WKS-CCAN-TRIM
147700*    SE ACTIVA LA BANDERA CCAN HALLADO.
147800        SET CCAN-HALLADO TO TRUE
147900*    SE INCREMENTA WKS CCAN CUENTA(WKS CCAN IX).
148000        ADD 1 TO WKS-CCAN-CUENTA(WKS-CCAN-IX)
148100     END-IF.
148200 408A-BUSCA-CANAL-CRM-E.
148300*    SALIDA DEL PARRAFO EXIT.
148400     EXIT.
148500*--------------------------------------------------------------
148600*    430 - CALCULA EL PERCENTIL 99 DE LOS INGRESOS VALIDOS Y NO
148700*    NEGATIVOS GRABADOS EN RVGWK DURANTE 400.  ORDENA, CUENTA
148800*    LOS REGISTROS, CALCULA LA POSICION FRACCIONARIA CON
148900*    ARITMETICA ENTERA E INTERPOLA ENTRE LOS DOS VALORES QUE LA
149000*    ENMARCAN.  MISMO ALGORITMO DE MKP2VAL; NO USA FUNCIONES
149100*    INTRINSECAS.
149200*--------------------------------------------------------------
149300 430-CALCULA-PERCENTIL-CRM SECTION.
149400*    SE PASA ZERO A WKS PCT TOTAL.
149500     MOVE ZERO TO WKS-PCT-TOTAL WKS-PCT-P99 WKS-PCT-10XP99
149600*    SE ORDENA RVGSD POR SU LLAVE DE CONTROL.
149700     SORT RVGSD ON ASCENDING KEY RVGSD-REG
149800          USING RVGWK
149900          GIVING RVGSRT
150000*    SE ABRE(N) RVGSRT.
150100     OPEN INPUT RVGSRT
150200*    SE MARCA WKS FIN RVGSRT CON EL TEXTO DE ISSUE "N".
150300     MOVE "N" TO WKS-FIN-RVGSRT
150400*    SE LEE EL SIGUIENTE RENGLON DE RVGSRT.
150500     READ RVGSRT
150600          AT END SET FIN-RVGSRT TO TRUE
150700     END-READ
150800*    SE EJECUTA EL PARRAFO 431-CUENTA-INGRESOS.
150900     PERFORM 431-CUENTA-INGRESOS THRU 431-CUENTA-INGRESOS-E
151000        UNTIL FIN-RVGSRT
151100*    SE CIERRA(N) RVGSRT.
151200     CLOSE RVGSRT
151300*    SE EVALUA LA CONDICION SOBRE WKS PCT TOTAL.
151400     IF WKS-PCT-TOTAL > 0
151500*    SE CALCULA WKS PCT RANGO.
151600        COMPUTE WKS-PCT-RANGO = (WKS-PCT-TOTAL - 1) * 99
151700        DIVIDE WKS-PCT-RANGO BY 100
151800           GIVING WKS-PCT-POS-BAJA REMAINDER WKS-PCT-RESIDUO
151900*    SE ABRE(N) RVGSRT.
152000        OPEN INPUT RVGSRT
152100*    SE MARCA WKS FIN RVGSRT CON EL TEXTO DE ISSUE "N".
152200        MOVE "N" TO WKS-FIN-RVGSRT
152300*    SE PASA ZERO A WKS PCT POSICION.
152400        MOVE ZERO TO WKS-PCT-POSICION
152500*    SE LEE EL SIGUIENTE RENGLON DE RVGSRT.
152600        READ RVGSRT
152700             AT END SET FIN-RVGSRT TO TRUE
152800        END-READ
152900*    SE EJECUTA EL PARRAFO 432-UBICA-BRACKET.
153000        PERFORM 432-UBICA-BRACKET THRU 432-UBICA-BRACKET-E
153100           UNTIL FIN-RVGSRT
153200*    SE CIERRA(N) RVGSRT.
153300        CLOSE RVGSRT
153400*    SE CALCULA WKS PCT DIFERENCIA.
153500        COMPUTE WKS-PCT-DIFERENCIA =
153600           WKS-PCT-VALOR-ALTO - WKS-PCT-VALOR-BAJO
153700*    SE CALCULA WKS PCT P99.
153800        COMPUTE WKS-PCT-P99 ROUNDED =
153900           WKS-PCT-VALOR-BAJO +
154000           (WKS-PCT-DIFERENCIA * WKS-PCT-RESIDUO / 100)
154100*    SE CALCULA WKS PCT 10XP99.
154200        COMPUTE WKS-PCT-10XP99 = WKS-PCT-P99 * 10
154300     END-IF.
154400 430-CALCULA-PERCENTIL-CRM-E.
154500*    SALIDA DEL PARRAFO EXIT.
154600     EXIT.
154700*------------------------------------------------------------------
154800*    PARRAFO INTERNO DE 430: CUENTA CUANTOS INGRESOS VALIDOS
154900*    HAY EN EL ARCHIVO PARA UBICAR EL PERCENTIL 95.
155000*------------------------------------------------------------------
155100 431-CUENTA-INGRESOS SECTION.
155200*    SE INCREMENTA WKS PCT TOTAL.
155300     ADD 1 TO WKS-PCT-TOTAL
155400*    SE LEE EL SIGUIENTE RENGLON DE RVGSRT.
155500     READ RVGSRT
155600          AT END SET FIN-RVGSRT TO TRUE
155700     END-READ.
155800 431-CUENTA-INGRESOS-E.
155900*    SALIDA DEL PARRAFO EXIT.
156000     EXIT.
156100*------------------------------------------------------------------
156200*    PARRAFO INTERNO DE 430: RECORRE LA TABLA DE INGRESOS YA
156300*    ORDENADA HASTA EL RENGLON QUE CAE EN EL PERCENTIL 95.
156400*------------------------------------------------------------------
156500 432-UBICA-BRACKET SECTION.
156600*    SE INCREMENTA WKS PCT POSICION.
156700     ADD 1 TO WKS-PCT-POSICION
156800*    SE EVALUA LA CONDICION SOBRE WKS PCT POSICION.
156900     IF WKS-PCT-POSICION = WKS-PCT-POS-BAJA + 1
157000*    SE PASA RVGSRT REG A WKS PCT VALOR BAJO.
157100        MOVE RVGSRT-REG TO WKS-PCT-VALOR-BAJO
157200*    SE PASA RVGSRT REG A WKS PCT VALOR ALTO.
157300        MOVE RVGSRT-REG TO WKS-PCT-VALOR-ALTO
157400     END-IF
157500*    SE EVALUA LA CONDICION SOBRE WKS PCT POSICION.
157600     IF WKS-PCT-POSICION = WKS-PCT-POS-BAJA + 2
157700*    SE PASA RVGSRT REG A WKS PCT VALOR ALTO.
157800        MOVE RVGSRT-REG TO WKS-PCT-VALOR-ALTO
157900     END-IF
158000*    SE LEE EL SIGUIENTE RENGLON DE RVGSRT.
158100     READ RVGSRT
158200          AT END SET FIN-RVGSRT TO TRUE
158300     END-READ.
158400 432-UBICA-BRACKET-E.
158500*    SALIDA DEL PARRAFO EXIT.
158600     EXIT.
158700*--------------------------------------------------------------
158800*    440 - RELEE EL CRM UNA VEZ MAS, YA CON EL PERCENTIL 99
158900*    CALCULADO, PARA CONTAR LOS INGRESOS ATIPICOS (MAYORES QUE
159000*    10 VECES EL PERCENTIL 99).
159100*--------------------------------------------------------------
159200 440-CUENTA-ATIPICOS-CRM SECTION.
159300*    SE PASA ZERO A WKS CATI CUENTA.
159400     MOVE ZERO TO WKS-CATI-CUENTA
159500*    SE EVALUA LA CONDICION SOBRE WKS PCT P99.
159600     IF WKS-PCT-P99 > 0
159700*    SE MARCA WKS FIN CRM CON EL TEXTO DE ISSUE "N".
159800        MOVE "N" TO WKS-FIN-CRM
159900*    SE ABRE(N) CRMIN.
160000        OPEN INPUT CRMIN
160100*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
160200        READ CRMIN INTO CRMIN-REC
160300             AT END SET FIN-CRM TO TRUE
160400        END-READ
160500*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
160600        READ CRMIN INTO CRMIN-REC
160700             AT END SET FIN-CRM TO TRUE
160800        END-READ
160900*    SE EJECUTA EL PARRAFO 441-REVISA-ATIPICO-CRM.
161000        PERFORM 441-REVISA-ATIPICO-CRM THRU 441-REVISA-ATIPICO-CRM-E
161100           UNTIL FIN-CRM
161200*    SE CIERRA(N) CRMIN.
161300        CLOSE CRMIN
161400     END-IF.
161500 440-CUENTA-ATIPICOS-CRM-E.
161600*    SALIDA DEL PARRAFO EXIT.
161700     EXIT.
161800*------------------------------------------------------------------
161900*    PARRAFO INTERNO DE 440: COMPARA EL INGRESO DEL RENGLON
162000*    CONTRA EL PERCENTIL CALCULADO EN 430.
162100*------------------------------------------------------------------
162200 441-REVISA-ATIPICO-CRM SECTION.
162300*    SE EJECUTA EL PARRAFO 403-CUENTA-CAMPOS-CRM.
162400     PERFORM 403-CUENTA-CAMPOS-CRM THRU 403-CUENTA-CAMPOS-CRM-E
162500*    SE EJECUTA EL PARRAFO 405-RECONCILIA-CAMPOS-CRM.
162600     PERFORM 405-RECONCILIA-CAMPOS-CRM THRU 405-RECONCILIA-CAMPOS-CRM-E
162700*    SE REVISA SI CRMI TOK INGRESO ES DISTINTO DEL VALOR
162800*    ESPERADO.
162900     IF CRMI-TOK-INGRESO NOT = SPACES
163000*    SE PASA CRMI TOK INGRESO A WKS CONV TEXTO.
163100        MOVE CRMI-TOK-INGRESO TO WKS-CONV-TEXTO
163200*    SE EJECUTA EL PARRAFO 720-CONVIERTE-DECIMAL.
163300        PERFORM 720-CONVIERTE-DECIMAL THRU 720-CONVIERTE-DECIMAL-E
163400*    SE PREGUNTA POR LA BANDERA CONV ES NUMERICO DE LA
163500*    CONVERSION.
163600        IF CONV-ES-NUMERICO AND WKS-CONV-DECIMAL > WKS-PCT-10XP99
163700*    SE INCREMENTA WKS CATI CUENTA.
163800           ADD 1 TO WKS-CATI-CUENTA
163900        END-IF
164000     END-IF
164100*    SE LEE EL SIGUIENTE RENGLON DE CRMIN.
164200     READ CRMIN INTO CRMIN-REC
164300          AT END SET FIN-CRM TO TRUE
164400     END-READ.
164500 441-REVISA-ATIPICO-CRM-E.
164600*    SALIDA DEL PARRAFO EXIT.
164700     EXIT.
164800*------------------------------------------------------------------
164900*    450 - ACUMULA LA LLAVE (ORDER_ID,FECHA) DEL RENGLON EN
165000*    LA TABLA DE LLAVES VISTAS PARA CONTAR DUPLICADOS DE CRM.
165100*------------------------------------------------------------------
165200 450-CUENTA-DUP-CRM SECTION.
165300*    SE PASA ZERO A WKS CDUP DISTINTOS.
165400     MOVE ZERO TO WKS-CDUP-DISTINTOS WKS-CDUP-EXTRAS
165500*    SE PASA SPACES A WKS ANT GEN.
165600     MOVE SPACES TO WKS-ANT-GEN
165700*    SE MARCA WKS ANT GEN HAY CON EL TEXTO DE ISSUE "N".
165800     MOVE "N" TO WKS-ANT-GEN-HAY
165900*    SE ORDENA GENSD POR SU LLAVE DE CONTROL.
166000     SORT GENSD ON ASCENDING KEY GENSD-REG
166100          USING GENWK
166200          GIVING GENSRT
166300*    SE ABRE(N) GENSRT.
166400     OPEN INPUT GENSRT
166500*    SE MARCA WKS FIN GENSRT CON EL TEXTO DE ISSUE "N".
166600     MOVE "N" TO WKS-FIN-GENSRT
166700*    SE LEE EL SIGUIENTE RENGLON DE GENSRT.
166800     READ GENSRT
166900          AT END SET FIN-GENSRT TO TRUE
167000     END-READ
167100*    SE EJECUTA EL PARRAFO 451-REVISA-LLAVE-CRM.
167200     PERFORM 451-REVISA-LLAVE-CRM THRU 451-REVISA-LLAVE-CRM-E
167300        UNTIL FIN-GENSRT
167400*    SE CIERRA(N) GENSRT.
167500     CLOSE GENSRT.
167600 450-CUENTA-DUP-CRM-E.
167700*    SALIDA DEL PARRAFO EXIT.
167800     EXIT.
167900*------------------------------------------------------------------
168000*    PARRAFO INTERNO DE 450: COMPARA LA LLAVE ACTUAL CONTRA
168100*    LA TABLA DE LLAVES YA VISTAS.
168200*------------------------------------------------------------------
168300 451-REVISA-LLAVE-CRM SECTION.
168400*    SE EVALUA LA CONDICION SOBRE NOT.
168500     IF NOT HAY-ANT-GEN OR GENSRT-REG NOT = WKS-ANT-GEN
168600*    SE INCREMENTA WKS CDUP DISTINTOS.
168700        ADD 1 TO WKS-CDUP-DISTINTOS
168800*    SE PASA GENSRT REG A WKS ANT GEN.
168900        MOVE GENSRT-REG TO WKS-ANT-GEN
169000*    SE ACTIVA LA BANDERA HAY ANT GEN.
169100        SET HAY-ANT-GEN TO TRUE
169200*    CASO CONTRARIO.
169300     ELSE
169400*    SE INCREMENTA WKS CDUP EXTRAS.
169500        ADD 1 TO WKS-CDUP-EXTRAS
169600     END-IF
169700*    SE LEE EL SIGUIENTE RENGLON DE GENSRT.
169800     READ GENSRT
169900          AT END SET FIN-GENSRT TO TRUE
170000     END-READ.
170100 451-REVISA-LLAVE-CRM-E.
170200*    SALIDA DEL PARRAFO EXIT.
170300     EXIT.
170400*------------------------------------------------------------------
170500*    490 - IMPRIME LA SECCION DE CRM DEL REPORTE: TOTALES,
170600*    NULOS, CAMPOS RECONCILIADOS, TALLY DE FECHAS Y CANALES,
170700*    PERCENTIL DE INGRESO, ATIPICOS, NEGATIVOS Y DUPLICADOS.
170800*------------------------------------------------------------------
170900 490-IMPRIME-CRM SECTION.
171000*    SE PASA SPACES A DISCRPT REC.
171100     MOVE SPACES TO DISCRPT-REC
171200*    SE GRABA DISCRPT REC.
171300     WRITE DISCRPT-REC
171400*    SE PASA WKS MSG SEPARADOR A WKS LINEA RPT.
171500     MOVE WKS-MSG-SEPARADOR TO WKS-LINEA-RPT
171600*    SE PASA WKS LINEA RPT A DISCRPT REC.
171700     MOVE WKS-LINEA-RPT TO DISCRPT-REC
171800*    SE GRABA DISCRPT REC.
171900     WRITE DISCRPT-REC
172000*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "3. CRM
172100*    (ORDERS)".
172200     MOVE "3. CRM (ORDERS)" TO WKS-LINEA-RPT
172300*    SE PASA WKS LINEA RPT A DISCRPT REC.
172400     MOVE WKS-LINEA-RPT TO DISCRPT-REC
172500*    SE GRABA DISCRPT REC.
172600     WRITE DISCRPT-REC
172700*    SE PASA WKS MSG SEPARADOR A WKS LINEA RPT.
172800     MOVE WKS-MSG-SEPARADOR TO WKS-LINEA-RPT
172900*    SE PASA WKS LINEA RPT A DISCRPT REC.
173000     MOVE WKS-LINEA-RPT TO DISCRPT-REC
173100*    SE GRABA DISCRPT REC.
173200     WRITE DISCRPT-REC
173300*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
173400*    "customer_id".
173500     MOVE "customer_id" TO WKS-LINEA-RPT
173600*    SE PASA WKS LINEA RPT A DISCRPT REC.
173700     MOVE WKS-LINEA-RPT TO DISCRPT-REC
173800*    SE GRABA DISCRPT REC.
173900     WRITE DISCRPT-REC
174000*    SE PASA WKS CNUL CLIENTE A WKS PARM 220.
174100     MOVE WKS-CNUL-CLIENTE TO WKS-PARM-220
174200*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
174300     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
174400*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "order_date".
174500     MOVE "order_date" TO WKS-LINEA-RPT
174600*    SE PASA WKS LINEA RPT A DISCRPT REC.
174700     MOVE WKS-LINEA-RPT TO DISCRPT-REC
174800*    SE GRABA DISCRPT REC.
174900     WRITE DISCRPT-REC
175000*    SE PASA WKS CNUL FECHA A WKS PARM 220.
175100     MOVE WKS-CNUL-FECHA TO WKS-PARM-220
175200*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
175300     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
175400*    SE EJECUTA EL PARRAFO 491-LISTA-FECHAS-CRM.
175500     PERFORM 491-LISTA-FECHAS-CRM THRU 491-LISTA-FECHAS-CRM-E
175600        VARYING WKS-CFEC-IX FROM 1 BY 1
175700        UNTIL WKS-CFEC-IX > WKS-CFEC-DISTINTOS
175800*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "revenue".
175900     MOVE "revenue" TO WKS-LINEA-RPT
176000*    SE PASA WKS LINEA RPT A DISCRPT REC.
176100     MOVE WKS-LINEA-RPT TO DISCRPT-REC
176200*    SE GRABA DISCRPT REC.
176300     WRITE DISCRPT-REC
176400*    SE PASA WKS CNUL INGRESO A WKS PARM 220.
176500     MOVE WKS-CNUL-INGRESO TO WKS-PARM-220
176600*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
176700     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
176800*    SE EVALUA LA CONDICION SOBRE WKS CNEG CUENTA.
176900     IF WKS-CNEG-CUENTA = 0
177000*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE " - No
177100*    negative values".
177200        MOVE "    - No negative values" TO WKS-LINEA-RPT
177300*    SE PASA WKS LINEA RPT A DISCRPT REC.
177400        MOVE WKS-LINEA-RPT TO DISCRPT-REC
177500*    SE GRABA DISCRPT REC.
177600        WRITE DISCRPT-REC
177700*    CASO CONTRARIO.
177800     ELSE
177900*    SE PASA WKS CNEG CUENTA A WKS EDIC CONTADOR.
178000        MOVE WKS-CNEG-CUENTA TO WKS-EDIC-CONTADOR
178100*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
178200        STRING "    - Negative: " DELIMITED BY SIZE
178300               WKS-EDIC-CONTADOR DELIMITED BY SIZE
178400               INTO WKS-LINEA-RPT
178500        END-STRING
178600*    SE PASA WKS LINEA RPT A DISCRPT REC.
178700        MOVE WKS-LINEA-RPT TO DISCRPT-REC
178800*    SE GRABA DISCRPT REC.
178900        WRITE DISCRPT-REC
179000*    SE EJECUTA EL PARRAFO 492-LISTA-NEGATIVOS-CRM.
179100        PERFORM 492-LISTA-NEGATIVOS-CRM THRU 492-LISTA-NEGATIVOS-CRM-E
179200           VARYING WKS-CNEG-IX FROM 1 BY 1
179300           UNTIL WKS-CNEG-IX > 3
179400     END-IF
179500*    SE PASA WKS CATI CUENTA A WKS EDIC CONTADOR.
179600     MOVE WKS-CATI-CUENTA TO WKS-EDIC-CONTADOR
179700*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
179800     STRING "    - Outliers (> 10x p99): " DELIMITED BY SIZE
179900            WKS-EDIC-CONTADOR DELIMITED BY SIZE
180000            INTO WKS-LINEA-RPT
180100     END-STRING
180200*    SE PASA WKS LINEA RPT A DISCRPT REC.
180300     MOVE WKS-LINEA-RPT TO DISCRPT-REC
180400*    SE GRABA DISCRPT REC.
180500     WRITE DISCRPT-REC
180600*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
180700*    "channel_attributed".
180800     MOVE "channel_attributed" TO WKS-LINEA-RPT
180900*    SE PASA WKS LINEA RPT A DISCRPT REC.
181000     MOVE WKS-LINEA-RPT TO DISCRPT-REC
181100*    SE GRABA DISCRPT REC.
181200     WRITE DISCRPT-REC
181300*    SE PASA WKS CNUL CANAL A WKS PARM 220.
181400     MOVE WKS-CNUL-CANAL TO WKS-PARM-220
181500*    SE EJECUTA EL PARRAFO 220-LINEA-NULOS-O-OK.
181600     PERFORM 220-LINEA-NULOS-O-OK THRU 220-LINEA-NULOS-O-OK-E
181700*    SE EVALUA LA CONDICION SOBRE CCAN HAY RARO.
181800     IF CCAN-HAY-RARO
181900        MOVE "    - Casing / out-of-set values found:"
182000             TO WKS-LINEA-RPT
182100*    SE PASA WKS LINEA RPT A DISCRPT REC.
182200        MOVE WKS-LINEA-RPT TO DISCRPT-REC
182300*    SE GRABA DISCRPT REC.
182400        WRITE DISCRPT-REC
182500*    SE EJECUTA EL PARRAFO 493-LISTA-CANALES-CRM.
182600        PERFORM 493-LISTA-CANALES-CRM THRU 493-LISTA-CANALES-CRM-E
182700           VARYING WKS-CCAN-IX FROM 1 BY 1
182800           UNTIL WKS-CCAN-IX > WKS-CCAN-DISTINTOS
182900*    CASO CONTRARIO.
183000     ELSE
183100*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE " - OK
183200*    (google / facebook only)".
183300        MOVE "    - OK (google / facebook only)" TO WKS-LINEA-RPT
183400*    SE PASA WKS LINEA RPT A DISCRPT REC.
183500        MOVE WKS-LINEA-RPT TO DISCRPT-REC
183600*    SE GRABA DISCRPT REC.
183700        WRITE DISCRPT-REC
183800     END-IF
183900*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE
184000*    "campaign_source".
184100     MOVE "campaign_source" TO WKS-LINEA-RPT
184200*    SE PASA WKS LINEA RPT A DISCRPT REC.
184300     MOVE WKS-LINEA-RPT TO DISCRPT-REC
184400*    SE GRABA DISCRPT REC.
184500     WRITE DISCRPT-REC
184600*    SE EVALUA LA CONDICION SOBRE WKS CNUL CAMPFTE.
184700     IF WKS-CNUL-CAMPFTE > 0
184800*    SE PASA WKS CNUL CAMPFTE A WKS EDIC CONTADOR.
184900        MOVE WKS-CNUL-CAMPFTE TO WKS-EDIC-CONTADOR
185000*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
185100        STRING "    - Empty in " DELIMITED BY SIZE
185200               WKS-EDIC-CONTADOR DELIMITED BY SIZE
185300               " row(s) (breaks join to ad data)" DELIMITED BY SIZE
185400               INTO WKS-LINEA-RPT
185500        END-STRING
185600*    CASO CONTRARIO.
185700     ELSE
185800*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE " - OK".
185900        MOVE "    - OK" TO WKS-LINEA-RPT
186000     END-IF
186100*    SE PASA WKS LINEA RPT A DISCRPT REC.
186200     MOVE WKS-LINEA-RPT TO DISCRPT-REC
186300*    SE GRABA DISCRPT REC.
186400     WRITE DISCRPT-REC
186500*    SE MARCA WKS LINEA RPT CON EL TEXTO DE ISSUE "[Key
186600*    duplicates]".
186700     MOVE "[Key duplicates]" TO WKS-LINEA-RPT
186800*    SE PASA WKS LINEA RPT A DISCRPT REC.
186900     MOVE WKS-LINEA-RPT TO DISCRPT-REC
187000*    SE GRABA DISCRPT REC.
187100     WRITE DISCRPT-REC
187200*    SE PASA WKS CDUP EXTRAS A WKS EDIC CONTADOR.
187300     MOVE WKS-CDUP-EXTRAS TO WKS-EDIC-CONTADOR
187400*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
187500     STRING "  - order_id: " DELIMITED BY SIZE
187600            WKS-EDIC-CONTADOR DELIMITED BY SIZE
187700            INTO WKS-LINEA-RPT
187800     END-STRING
187900*    SE PASA WKS LINEA RPT A DISCRPT REC.
188000     MOVE WKS-LINEA-RPT TO DISCRPT-REC
188100*    SE GRABA DISCRPT REC.
188200     WRITE DISCRPT-REC.
188300 490-IMPRIME-CRM-E.
188400*    SALIDA DEL PARRAFO EXIT.
188500     EXIT.
188600*------------------------------------------------------------------
188700*    PARRAFO INTERNO DE 490: RECORRE LA TABLA DE TALLY DE
188800*    FECHAS DE CRM Y LA IMPRIME RENGLON POR RENGLON.
188900*------------------------------------------------------------------
189000 491-LISTA-FECHAS-CRM SECTION.
189100*    SE EVALUA LA CONDICION SOBRE WKS CFEC IX.
189200     IF WKS-CFEC-IX <= 8
189300*    SE PASA WKS CFEC CUENTA(WKS CFEC IX) A WKS EDIC CONTADOR.
189400        MOVE WKS-CFEC-CUENTA(WKS-CFEC-IX) TO WKS-EDIC-CONTADOR
189500*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
189600        STRING "    - " DELIMITED BY SIZE
189700               WKS-CFEC-VALOR(WKS-CFEC-IX) DELIMITED BY SPACE
189800               " (" DELIMITED BY SIZE
189900               WKS-EDIC-CONTADOR DELIMITED BY SIZE
190000               " rows)" DELIMITED BY SIZE
190100               INTO WKS-LINEA-RPT
190200        END-STRING
190300*    SE PASA WKS LINEA RPT A DISCRPT REC.
190400        MOVE WKS-LINEA-RPT TO DISCRPT-REC
190500*    SE GRABA DISCRPT REC.
190600        WRITE DISCRPT-REC
190700     END-IF.
190800 491-LISTA-FECHAS-CRM-E.
190900*    SALIDA DEL PARRAFO EXIT.
191000     EXIT.
191100*------------------------------------------------------------------
191200*    PARRAFO INTERNO DE 490: RECORRE LA TABLA DE INGRESOS
191300*    NEGATIVOS ENCONTRADOS Y LOS IMPRIME.
191400*------------------------------------------------------------------
191500 492-LISTA-NEGATIVOS-CRM SECTION.
191600*    SE REVISA SI WKS CNEG EJEMPLOS(WKS CNEG IX) ES DISTINTO
191700*    DEL VALOR ESPERADO.
191800     IF WKS-CNEG-EJEMPLOS(WKS-CNEG-IX) NOT = SPACES
191900*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
192000        STRING "      e.g. " DELIMITED BY SIZE
192100               WKS-CNEG-EJEMPLOS(WKS-CNEG-IX) DELIMITED BY SPACE
192200               INTO WKS-LINEA-RPT
192300*    SE PASA WKS LINEA RPT A DISCRPT REC.
192400        MOVE WKS-LINEA-RPT TO DISCRPT-REC
192500*    SE GRABA DISCRPT REC.
192600        WRITE DISCRPT-REC
192700     END-IF.
192800 492-LISTA-NEGATIVOS-CRM-E.
192900*    SALIDA DEL PARRAFO EXIT.
193000     EXIT.
193100*------------------------------------------------------------------
193200*    PARRAFO INTERNO DE 490: RECORRE LA TABLA DE TALLY DE
193300*    CANALES DE CRM Y LA IMPRIME RENGLON POR RENGLON.
193400*------------------------------------------------------------------
193500 493-LISTA-CANALES-CRM SECTION.
193600*    SE VUELVE A ARMAR EL CAMPO EN PARTES.
193700     STRING "      " DELIMITED BY SIZE
193800            WKS-CCAN-VALOR(WKS-CCAN-IX) DELIMITED BY SPACE
193900            INTO WKS-LINEA-RPT
194000*    SE PASA WKS LINEA RPT A DISCRPT REC.
194100     MOVE WKS-LINEA-RPT TO DISCRPT-REC
194200*    SE GRABA DISCRPT REC.
194300     WRITE DISCRPT-REC.
194400 493-LISTA-CANALES-CRM-E.
194500*    SALIDA DEL PARRAFO EXIT.
194600     EXIT.
194700*------------------------------------------------------------------
194800*    950 - CIERRA LOS TRES ARCHIVOS DE ENTRADA Y EL REPORTE
194900*    DE DISCREPANCIAS AL TERMINAR EL PASO.
195000*------------------------------------------------------------------
195100 950-CIERRA-ARCHIVOS SECTION.
195200*    SE CIERRA(N) DISCRPT.
195300     CLOSE DISCRPT.
195400 950-CIERRA-ARCHIVOS-E.
195500*    SALIDA DEL PARRAFO EXIT.
195600     EXIT.
