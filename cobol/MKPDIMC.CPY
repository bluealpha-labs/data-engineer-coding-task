000100*****************************************************************
000200*  COPIA          :  MKPDIMC                                    *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DE LA DIMENSION DE CAMPANAS          *
000500*                    (DIM_CAMPAIGN).  UNA LINEA POR CADA PAREJA  *
000600*                    (CAMPANIA_ID, PLATAFORMA) QUE APARECE EN     *
000700*                    GOOGLE ADS O FACEBOOK; SE QUEDA LA PRIMERA   *
000800*                    OCURRENCIA EN ORDEN DE LECTURA.  ESCRITA    *
000900*                    POR MKP3CAR EN CADA CORRIDA (REFRESCO TOTAL).*
001000*  PROGRAMADOR    :  MGCA                                        *
001100*  FECHA          :  15/06/2003                                  *
001200*-----------------------------------------------------------------
001300*  MODIFICACIONES                                                *
001400*  FECHA       PROG  TICKET    DESCRIPCION                       *
001500*  15/06/2003  MGCA  MKP-0083  CREACION DEL COPY                 *
001600*****************************************************************
001700 01  DIMC-REG-SALIDA.
001800     02  DIMC-CAMPANIA-ID                PIC X(12).
001900     02  DIMC-PLATAFORMA                  PIC X(12).
002000     02  DIMC-CAMPANIA-NOM                PIC X(40).
002100     02  DIMC-CAMPANIA-TIPO               PIC X(20).
002200     02  DIMC-ESTADO                      PIC X(10).
002300     02  FILLER                           PIC X(06).
