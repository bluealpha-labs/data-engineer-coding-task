000100*****************************************************************
000200*  COPIA          :  MKPGADT                                   *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  AREA DE TRABAJO (WORKING-STORAGE) PARA EL  *
000500*                    DESGLOSE POR CAMPO DEL RENGLON GOOGLE ADS  *
000600*                    TRAS EL UNSTRING.  NUNCA SE COPIA DENTRO    *
000700*                    DE UN FD (VER MKPGADI) PARA EVITAR QUE SE   *
000800*                    TRASLAPE CON EL RENGLON CRUDO.              *
000900*  PROGRAMADOR    :  SQAX                                       *
001000*  FECHA          :  30/08/2001                                 *
001100*-----------------------------------------------------------------
001200*  MODIFICACIONES                                                *
001300*  FECHA       PROG  TICKET    DESCRIPCION                       *
001400*  30/08/2001  SQAX  MKP-0062  CREACION DEL COPY (SEPARADO DE    *
001500*                               MKPGADI)                              *
001600*****************************************************************
001700 01  GADI-TOKENS.
001800     02  GADI-TOK-CAMPANIA-ID           PIC X(12).
001900     02  GADI-TOK-CAMPANIA-NOM          PIC X(40).
002000     02  GADI-TOK-CAMPANIA-TIPO         PIC X(20).
002100     02  GADI-TOK-ESTADO                PIC X(10).
002200     02  GADI-TOK-FECHA                 PIC X(10).
002300     02  GADI-TOK-IMPRESIONES           PIC X(11).
002400     02  GADI-TOK-CLICS                 PIC X(09).
002500     02  GADI-TOK-COSTO-MICROS          PIC X(15).
002600     02  GADI-TOK-CONVERSIONES          PIC X(09).
002700     02  GADI-TOK-VALOR-CONVERSION      PIC X(13).
002800     02  FILLER                         PIC X(06).
