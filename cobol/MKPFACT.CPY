000100*****************************************************************
000200*  COPIA          :  MKPFACT                                    *
000300*  SISTEMA        :  MKP - MERCADEO DESEMPENO PUBLICITARIO      *
000400*  DESCRIPCION    :  LAYOUT DEL HECHO DE DESEMPENO PUBLICITARIO  *
000500*                    DIARIO (FACT_AD_PERFORMANCE), UNIFICANDO    *
000600*                    GOOGLE ADS Y FACEBOOK A UN SOLO LAYOUT.      *
000700*                    ALCANCE Y FRECUENCIA SON EXCLUSIVOS DE       *
000800*                    FACEBOOK; EN GOOGLE VIAJAN CON BANDERA       *
000900*                    DE AUSENTE.  ESCRITA POR MKP3CAR EN CADA     *
001000*                    CORRIDA (REFRESCO TOTAL).                   *
001100*  PROGRAMADOR    :  MGCA                                        *
001200*  FECHA          :  15/06/2003                                  *
001300*-----------------------------------------------------------------
001400*  MODIFICACIONES                                                *
001500*  FECHA       PROG  TICKET    DESCRIPCION                       *
001600*  15/06/2003  MGCA  MKP-0083  CREACION DEL COPY                 *
001700*****************************************************************
001800 01  FACT-REG-SALIDA.
001900     02  FACT-FECHA                       PIC X(10).
002000     02  FACT-CAMPANIA-ID                 PIC X(12).
002100     02  FACT-PLATAFORMA                  PIC X(12).
002200     02  FACT-IMPRESIONES                 PIC S9(09).
002300     02  FACT-CLICS                       PIC S9(07).
002400     02  FACT-GASTO                       PIC S9(09)V99.
002500     02  FACT-CONVERSIONES                PIC S9(07).
002600     02  FACT-VALOR-CONVERSION            PIC S9(09)V99.
002700     02  FACT-ALCANCE                     PIC S9(09).
002800     02  FACT-ALCANCE-BAN                 PIC X(01).
002900         88  FACT-ALCANCE-PRESENTE        VALUE "S".
003000         88  FACT-ALCANCE-AUSENTE         VALUE "N".
003100     02  FACT-FRECUENCIA                  PIC S9(03)V99.
003200     02  FACT-FRECUENCIA-BAN              PIC X(01).
003300         88  FACT-FRECUENCIA-PRESENTE     VALUE "S".
003400         88  FACT-FRECUENCIA-AUSENTE      VALUE "N".
003500     02  FILLER                           PIC X(08).
